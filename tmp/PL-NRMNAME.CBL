000100*    -------------------------------------------------------------
000200*    PL-NRMNAME.CBL
000300*    Name-key and e-mail-key normalization for the duplicate
000400*    detector.  NAME keys are lower-cased, trimmed, and internal
000500*    runs of spaces collapsed to one.  E-MAIL keys are lower-cased
000600*    and trimmed, and are only usable as a match key when they
000700*    contain an "@" with a "." somewhere after it.  Working
000800*    storage lives in WS-CTCWRK.CBL (WS-NAME-SOURCE thru
000900*    WS-EMAIL-KEY-VALID).
001000*    -------------------------------------------------------------
001100*    96/06/03  R.OKAFOR     ORIGINAL NAME-KEY NORMALIZER (TKT 4802).
001200*    96/07/11  R.OKAFOR     ADDED E-MAIL-KEY NORMALIZER.
001300*    -------------------------------------------------------------
001400 3200-NORMALIZE-NAME-KEY.
001500
001600     MOVE WS-NAME-SOURCE TO WS-NAME-RESULT.
001700     INSPECT WS-NAME-RESULT CONVERTING
001800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
001900             "abcdefghijklmnopqrstuvwxyz".
002000
002100     PERFORM 3250-COLLAPSE-NAME-SPACES
002200        THRU 3250-COLLAPSE-NAME-SPACES-EXIT.
002300
002400 3200-NORMALIZE-NAME-KEY-EXIT.
002500     EXIT.
002600*    -------------------------------------------------------------
002700 3250-COLLAPSE-NAME-SPACES.
002800
002900     MOVE WS-NAME-RESULT TO WS-NAME-SOURCE.
003000     MOVE SPACES TO WS-NAME-RESULT.
003100     MOVE 0   TO WS-NAME-SCAN-SUB.
003200     MOVE 0   TO WS-NAME-STORE-SUB.
003300     MOVE "Y" TO WS-NAME-PREV-WAS-SPACE.
003400
003500     PERFORM 3255-COLLAPSE-ONE-NAME-CHAR
003600        THRU 3255-COLLAPSE-ONE-NAME-CHAR-EXIT
003700        UNTIL WS-NAME-SCAN-SUB >= 60.
003800
003900 3250-COLLAPSE-NAME-SPACES-EXIT.
004000     EXIT.
004100*    -------------------------------------------------------------
004200 3255-COLLAPSE-ONE-NAME-CHAR.
004300
004400     ADD 1 TO WS-NAME-SCAN-SUB.
004500
004600     IF WS-NAME-SOURCE (WS-NAME-SCAN-SUB:1) NOT = SPACE
004700        ADD 1 TO WS-NAME-STORE-SUB
004800        MOVE WS-NAME-SOURCE (WS-NAME-SCAN-SUB:1)
004900          TO WS-NAME-RESULT (WS-NAME-STORE-SUB:1)
005000        MOVE "N" TO WS-NAME-PREV-WAS-SPACE
005100     ELSE
005200        IF WS-NAME-PREV-WAS-SPACE = "N" AND WS-NAME-STORE-SUB > 0
005300           ADD 1 TO WS-NAME-STORE-SUB
005400           MOVE SPACE TO WS-NAME-RESULT (WS-NAME-STORE-SUB:1)
005500           MOVE "Y" TO WS-NAME-PREV-WAS-SPACE.
005600
005700 3255-COLLAPSE-ONE-NAME-CHAR-EXIT.
005800     EXIT.
005900*    -------------------------------------------------------------
006000 3260-NORMALIZE-EMAIL-KEY.
006100
006200     MOVE "N" TO WS-EMAIL-KEY-VALID.
006300     MOVE "N" TO WS-EMAIL-DOT-FOUND.
006400     MOVE WS-EMAIL-SOURCE TO WS-EMAIL-RESULT.
006500     INSPECT WS-EMAIL-RESULT CONVERTING
006600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006700             "abcdefghijklmnopqrstuvwxyz".
006800
006900     PERFORM 3265-TRIM-EMAIL-LEADING-SPACES
007000        THRU 3265-TRIM-EMAIL-LEADING-SPACES-EXIT.
007100
007200     MOVE 0 TO WS-EMAIL-AT-SIGN-SUB.
007300     MOVE 0 TO WS-EMAIL-SCAN-SUB.
007400     PERFORM 3270-FIND-AT-SIGN
007500        THRU 3270-FIND-AT-SIGN-EXIT
007600        UNTIL WS-EMAIL-SCAN-SUB >= 40.
007700
007800     IF WS-EMAIL-AT-SIGN-SUB > 0
007900        MOVE WS-EMAIL-AT-SIGN-SUB TO WS-EMAIL-SCAN-SUB
008000        PERFORM 3280-CHECK-DOT-AFTER-AT
008100           THRU 3280-CHECK-DOT-AFTER-AT-EXIT
008200           UNTIL WS-EMAIL-SCAN-SUB >= 40 OR WS-EMAIL-HAS-DOT.
008300
008400     IF WS-EMAIL-AT-SIGN-SUB > 0 AND WS-EMAIL-HAS-DOT
008500        MOVE "Y" TO WS-EMAIL-KEY-VALID.
008600
008700 3260-NORMALIZE-EMAIL-KEY-EXIT.
008800     EXIT.
008900*    -------------------------------------------------------------
009000 3265-TRIM-EMAIL-LEADING-SPACES.
009100
009200     MOVE 0 TO WS-EMAIL-SCAN-SUB.
009300     PERFORM 3266-SKIP-ONE-LEADING-SPACE
009400        THRU 3266-SKIP-ONE-LEADING-SPACE-EXIT
009500        UNTIL WS-EMAIL-SCAN-SUB >= 40
009600           OR WS-EMAIL-RESULT (WS-EMAIL-SCAN-SUB + 1:1) NOT = SPACE.
009700
009800     IF WS-EMAIL-SCAN-SUB > 0
009900        MOVE WS-EMAIL-RESULT (WS-EMAIL-SCAN-SUB + 1:40 - WS-EMAIL-SCAN-SUB)
010000          TO WS-EMAIL-SOURCE
010100        MOVE SPACES TO WS-EMAIL-RESULT
010200        MOVE WS-EMAIL-SOURCE (1:40 - WS-EMAIL-SCAN-SUB) TO WS-EMAIL-RESULT.
010300
010400 3265-TRIM-EMAIL-LEADING-SPACES-EXIT.
010500     EXIT.
010600*    -------------------------------------------------------------
010700 3266-SKIP-ONE-LEADING-SPACE.
010800
010900     ADD 1 TO WS-EMAIL-SCAN-SUB.
011000
011100 3266-SKIP-ONE-LEADING-SPACE-EXIT.
011200     EXIT.
011300*    -------------------------------------------------------------
011400 3270-FIND-AT-SIGN.
011500
011600     ADD 1 TO WS-EMAIL-SCAN-SUB.
011700     IF WS-EMAIL-AT-SIGN-SUB = 0 AND
011800        WS-EMAIL-RESULT (WS-EMAIL-SCAN-SUB:1) = "@"
011900           MOVE WS-EMAIL-SCAN-SUB TO WS-EMAIL-AT-SIGN-SUB.
012000
012100 3270-FIND-AT-SIGN-EXIT.
012200     EXIT.
012300*    -------------------------------------------------------------
012400 3280-CHECK-DOT-AFTER-AT.
012500
012600     ADD 1 TO WS-EMAIL-SCAN-SUB.
012700     IF WS-EMAIL-RESULT (WS-EMAIL-SCAN-SUB:1) = "."
012800        MOVE "Y" TO WS-EMAIL-DOT-FOUND.
012900
013000 3280-CHECK-DOT-AFTER-AT-EXIT.
013100     EXIT.
