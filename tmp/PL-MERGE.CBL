000100*    -------------------------------------------------------------
000200*    PL-MERGE.CBL
000300*    Folds one duplicate group down to a single contact.  The
000400*    first member found in table order becomes the base entry in
000500*    WS-OUTPUT-TABLE; every later member of the same GROUP-ID is
000600*    then merged into that same output entry in turn (member 2
000700*    into the base, then member 3 into the result of that, and so
000800*    on).  The caller sets WS-CURRENT-GROUP-ID before the PERFORM.
000900*    -------------------------------------------------------------
001000*    96/06/03  R.OKAFOR     ORIGINAL FOLD-LEFT MERGE (TKT 4802).
001100*    96/09/17  R.OKAFOR     PHONE DEDUP NOW COMPARES DIGITS ONLY SO
001200*                           "(919) 555-1212" AND "919-555-1212" STOP
001300*                           COMING OUT AS TWO PHONES (TKT 4861).
001400*    -------------------------------------------------------------
001500 4000-MERGE-GROUP-MEMBERS.
001600
001700     MOVE "N" TO WS-MERGE-GROUP-STARTED.
001800     MOVE 0   TO WS-MEMBER-SUB.
001900
002000     PERFORM 4010-SCAN-GROUP-MEMBER
002100        THRU 4010-SCAN-GROUP-MEMBER-EXIT
002200        UNTIL WS-MEMBER-SUB >= WS-TOTAL-CONTACTS.
002300
002400 4000-MERGE-GROUP-MEMBERS-EXIT.
002500     EXIT.
002600*    -------------------------------------------------------------
002700 4010-SCAN-GROUP-MEMBER.
002800
002900     ADD 1 TO WS-MEMBER-SUB.
003000
003100     IF WS-CTC-GROUP-ID (WS-MEMBER-SUB) = WS-CURRENT-GROUP-ID
003200        IF WS-MERGE-GROUP-HAS-BASE
003300           PERFORM 4030-FOLD-IN-MEMBER
003400              THRU 4030-FOLD-IN-MEMBER-EXIT
003500        ELSE
003600           PERFORM 4020-START-MERGED-CONTACT
003700              THRU 4020-START-MERGED-CONTACT-EXIT
003800           MOVE "Y" TO WS-MERGE-GROUP-STARTED.
003900
004000 4010-SCAN-GROUP-MEMBER-EXIT.
004100     EXIT.
004200*    -------------------------------------------------------------
004300*    THE FIRST MEMBER OF THE GROUP IS COPIED STRAIGHT ACROSS AS THE
004400*    STARTING POINT FOR THE FOLD -- NO MERGE RULES APPLY TO IT YET.
004500*    -------------------------------------------------------------
004600 4020-START-MERGED-CONTACT.
004700
004800     ADD 1 TO WS-OUTPUT-TABLE-COUNT.
004900
005000     MOVE WS-CTC-FULL-NAME   (WS-MEMBER-SUB) TO
005100          WS-OUT-FULL-NAME   (WS-OUTPUT-TABLE-COUNT).
005200     MOVE WS-CTC-FIRST-NAME  (WS-MEMBER-SUB) TO
005300          WS-OUT-FIRST-NAME  (WS-OUTPUT-TABLE-COUNT).
005400     MOVE WS-CTC-LAST-NAME   (WS-MEMBER-SUB) TO
005500          WS-OUT-LAST-NAME   (WS-OUTPUT-TABLE-COUNT).
005600     MOVE WS-CTC-MIDDLE-NAME (WS-MEMBER-SUB) TO
005700          WS-OUT-MIDDLE-NAME (WS-OUTPUT-TABLE-COUNT).
005800     MOVE WS-CTC-NAME-PREFIX (WS-MEMBER-SUB) TO
005900          WS-OUT-NAME-PREFIX (WS-OUTPUT-TABLE-COUNT).
006000     MOVE WS-CTC-NAME-SUFFIX (WS-MEMBER-SUB) TO
006100          WS-OUT-NAME-SUFFIX (WS-OUTPUT-TABLE-COUNT).
006200     MOVE WS-CTC-ORGANIZATION (WS-MEMBER-SUB) TO
006300          WS-OUT-ORGANIZATION (WS-OUTPUT-TABLE-COUNT).
006400     MOVE WS-CTC-JOB-TITLE   (WS-MEMBER-SUB) TO
006500          WS-OUT-JOB-TITLE   (WS-OUTPUT-TABLE-COUNT).
006600     MOVE WS-CTC-DEPARTMENT  (WS-MEMBER-SUB) TO
006700          WS-OUT-DEPARTMENT  (WS-OUTPUT-TABLE-COUNT).
006800     MOVE WS-CTC-BIRTHDAY    (WS-MEMBER-SUB) TO
006900          WS-OUT-BIRTHDAY    (WS-OUTPUT-TABLE-COUNT).
007000     MOVE WS-CTC-ANNIVERSARY (WS-MEMBER-SUB) TO
007100          WS-OUT-ANNIVERSARY (WS-OUTPUT-TABLE-COUNT).
007200
007300     MOVE WS-CTC-PHONE-COUNT (WS-MEMBER-SUB) TO
007400          WS-OUT-PHONE-COUNT (WS-OUTPUT-TABLE-COUNT).
007500     MOVE 0 TO WS-MERGE-PHONE-SUB.
007600     PERFORM 4025-COPY-ONE-START-PHONE
007700        THRU 4025-COPY-ONE-START-PHONE-EXIT
007800        UNTIL WS-MERGE-PHONE-SUB >= 5.
007900
008000     MOVE WS-CTC-EMAIL-COUNT (WS-MEMBER-SUB) TO
008100          WS-OUT-EMAIL-COUNT (WS-OUTPUT-TABLE-COUNT).
008200     MOVE 0 TO WS-MERGE-EMAIL-SUB.
008300     PERFORM 4026-COPY-ONE-START-EMAIL
008400        THRU 4026-COPY-ONE-START-EMAIL-EXIT
008500        UNTIL WS-MERGE-EMAIL-SUB >= 5.
008600
008700     MOVE WS-CTC-ADDR-COUNT (WS-MEMBER-SUB) TO
008800          WS-OUT-ADDR-COUNT (WS-OUTPUT-TABLE-COUNT).
008900     MOVE 0 TO WS-MERGE-ADDR-SUB.
009000     PERFORM 4027-COPY-ONE-START-ADDRESS
009100        THRU 4027-COPY-ONE-START-ADDRESS-EXIT
009200        UNTIL WS-MERGE-ADDR-SUB >= 3.
009300
009400     MOVE WS-CTC-NOTE-COUNT (WS-MEMBER-SUB) TO
009500          WS-OUT-NOTE-COUNT (WS-OUTPUT-TABLE-COUNT).
009600     MOVE 0 TO WS-MERGE-NOTE-SUB.
009700     PERFORM 4028-COPY-ONE-START-NOTE
009800        THRU 4028-COPY-ONE-START-NOTE-EXIT
009900        UNTIL WS-MERGE-NOTE-SUB >= 3.
010000
010100     MOVE 1 TO WS-OUT-SOURCE-COUNT (WS-OUTPUT-TABLE-COUNT).
010200
010300 4020-START-MERGED-CONTACT-EXIT.
010400     EXIT.
010500*    -------------------------------------------------------------
010600 4025-COPY-ONE-START-PHONE.
010700
010800     ADD 1 TO WS-MERGE-PHONE-SUB.
010900     MOVE WS-CTC-PHONE-TYPE (WS-MEMBER-SUB, WS-MERGE-PHONE-SUB) TO
011000          WS-OUT-PHONE-TYPE (WS-OUTPUT-TABLE-COUNT, WS-MERGE-PHONE-SUB).
011100     MOVE WS-CTC-PHONE-NUMBER (WS-MEMBER-SUB, WS-MERGE-PHONE-SUB) TO
011200          WS-OUT-PHONE-NUMBER (WS-OUTPUT-TABLE-COUNT, WS-MERGE-PHONE-SUB).
011300
011400 4025-COPY-ONE-START-PHONE-EXIT.
011500     EXIT.
011600*    -------------------------------------------------------------
011700 4026-COPY-ONE-START-EMAIL.
011800
011900     ADD 1 TO WS-MERGE-EMAIL-SUB.
012000     MOVE WS-CTC-EMAIL-TYPE (WS-MEMBER-SUB, WS-MERGE-EMAIL-SUB) TO
012100          WS-OUT-EMAIL-TYPE (WS-OUTPUT-TABLE-COUNT, WS-MERGE-EMAIL-SUB).
012200     MOVE WS-CTC-EMAIL-ADDRESS (WS-MEMBER-SUB, WS-MERGE-EMAIL-SUB) TO
012300          WS-OUT-EMAIL-ADDRESS (WS-OUTPUT-TABLE-COUNT, WS-MERGE-EMAIL-SUB).
012400
012500 4026-COPY-ONE-START-EMAIL-EXIT.
012600     EXIT.
012700*    -------------------------------------------------------------
012800 4027-COPY-ONE-START-ADDRESS.
012900
013000     ADD 1 TO WS-MERGE-ADDR-SUB.
013100     MOVE WS-CTC-ADDR-TYPE (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB) TO
013200          WS-OUT-ADDR-TYPE (WS-OUTPUT-TABLE-COUNT, WS-MERGE-ADDR-SUB).
013300     MOVE WS-CTC-ADDR-STREET (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB) TO
013400          WS-OUT-ADDR-STREET (WS-OUTPUT-TABLE-COUNT, WS-MERGE-ADDR-SUB).
013500     MOVE WS-CTC-ADDR-CITY (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB) TO
013600          WS-OUT-ADDR-CITY (WS-OUTPUT-TABLE-COUNT, WS-MERGE-ADDR-SUB).
013700     MOVE WS-CTC-ADDR-REGION (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB) TO
013800          WS-OUT-ADDR-REGION (WS-OUTPUT-TABLE-COUNT, WS-MERGE-ADDR-SUB).
013900     MOVE WS-CTC-ADDR-POSTAL-CODE (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB) TO
014000          WS-OUT-ADDR-POSTAL-CODE (WS-OUTPUT-TABLE-COUNT, WS-MERGE-ADDR-SUB).
014100     MOVE WS-CTC-ADDR-COUNTRY (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB) TO
014200          WS-OUT-ADDR-COUNTRY (WS-OUTPUT-TABLE-COUNT, WS-MERGE-ADDR-SUB).
014300
014400 4027-COPY-ONE-START-ADDRESS-EXIT.
014500     EXIT.
014600*    -------------------------------------------------------------
014700 4028-COPY-ONE-START-NOTE.
014800
014900     ADD 1 TO WS-MERGE-NOTE-SUB.
015000     MOVE WS-CTC-NOTE (WS-MEMBER-SUB, WS-MERGE-NOTE-SUB) TO
015100          WS-OUT-NOTE (WS-OUTPUT-TABLE-COUNT, WS-MERGE-NOTE-SUB).
015200
015300 4028-COPY-ONE-START-NOTE-EXIT.
015400     EXIT.
015500*    -------------------------------------------------------------
015600*    FOLD ONE MORE MEMBER (OTHER) INTO THE OUTPUT ENTRY ALREADY
015700*    BUILT FOR THIS GROUP (BASE).
015800*    -------------------------------------------------------------
015900 4030-FOLD-IN-MEMBER.
016000
016100     PERFORM 4100-MERGE-SCALAR-FIELDS
016200        THRU 4100-MERGE-SCALAR-FIELDS-EXIT.
016300
016400     PERFORM 4200-MERGE-PHONE-LIST
016500        THRU 4200-MERGE-PHONE-LIST-EXIT.
016600
016700     PERFORM 4300-MERGE-EMAIL-LIST
016800        THRU 4300-MERGE-EMAIL-LIST-EXIT.
016900
017000     PERFORM 4400-MERGE-ADDR-LIST
017100        THRU 4400-MERGE-ADDR-LIST-EXIT.
017200
017300     PERFORM 4500-MERGE-NOTE-LIST
017400        THRU 4500-MERGE-NOTE-LIST-EXIT.
017500
017600     ADD 1 TO WS-OUT-SOURCE-COUNT (WS-OUTPUT-TABLE-COUNT).
017700
017800 4030-FOLD-IN-MEMBER-EXIT.
017900     EXIT.
018000*    -------------------------------------------------------------
018100*    SCALAR FIELDS -- LONGER (TRIMMED) VALUE WINS, BASE ON A TIE;
018200*    PREFIX/SUFFIX/BIRTHDAY/ANNIVERSARY KEEP THE BASE IF IT HAS ONE.
018300*    -------------------------------------------------------------
018400 4100-MERGE-SCALAR-FIELDS.
018500
018600     MOVE WS-OUT-FULL-NAME (WS-OUTPUT-TABLE-COUNT) TO WS-MERGE-GENERIC-BASE.
018700     MOVE WS-CTC-FULL-NAME (WS-MEMBER-SUB) TO WS-MERGE-GENERIC-OTHER.
018800     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
018900     MOVE WS-MERGE-GENERIC-RESULT TO WS-OUT-FULL-NAME (WS-OUTPUT-TABLE-COUNT).
019000
019100     MOVE WS-OUT-FIRST-NAME (WS-OUTPUT-TABLE-COUNT) TO WS-MERGE-GENERIC-BASE.
019200     MOVE WS-CTC-FIRST-NAME (WS-MEMBER-SUB) TO WS-MERGE-GENERIC-OTHER.
019300     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
019400     MOVE WS-MERGE-GENERIC-RESULT TO WS-OUT-FIRST-NAME (WS-OUTPUT-TABLE-COUNT).
019500
019600     MOVE WS-OUT-MIDDLE-NAME (WS-OUTPUT-TABLE-COUNT) TO WS-MERGE-GENERIC-BASE.
019700     MOVE WS-CTC-MIDDLE-NAME (WS-MEMBER-SUB) TO WS-MERGE-GENERIC-OTHER.
019800     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
019900     MOVE WS-MERGE-GENERIC-RESULT TO WS-OUT-MIDDLE-NAME (WS-OUTPUT-TABLE-COUNT).
020000
020100     MOVE WS-OUT-LAST-NAME (WS-OUTPUT-TABLE-COUNT) TO WS-MERGE-GENERIC-BASE.
020200     MOVE WS-CTC-LAST-NAME (WS-MEMBER-SUB) TO WS-MERGE-GENERIC-OTHER.
020300     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
020400     MOVE WS-MERGE-GENERIC-RESULT TO WS-OUT-LAST-NAME (WS-OUTPUT-TABLE-COUNT).
020500
020600     MOVE WS-OUT-ORGANIZATION (WS-OUTPUT-TABLE-COUNT) TO WS-MERGE-GENERIC-BASE.
020700     MOVE WS-CTC-ORGANIZATION (WS-MEMBER-SUB) TO WS-MERGE-GENERIC-OTHER.
020800     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
020900     MOVE WS-MERGE-GENERIC-RESULT
021000       TO WS-OUT-ORGANIZATION (WS-OUTPUT-TABLE-COUNT).
021100
021200     MOVE WS-OUT-JOB-TITLE (WS-OUTPUT-TABLE-COUNT) TO WS-MERGE-GENERIC-BASE.
021300     MOVE WS-CTC-JOB-TITLE (WS-MEMBER-SUB) TO WS-MERGE-GENERIC-OTHER.
021400     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
021500     MOVE WS-MERGE-GENERIC-RESULT TO WS-OUT-JOB-TITLE (WS-OUTPUT-TABLE-COUNT).
021600
021700     MOVE WS-OUT-DEPARTMENT (WS-OUTPUT-TABLE-COUNT) TO WS-MERGE-GENERIC-BASE.
021800     MOVE WS-CTC-DEPARTMENT (WS-MEMBER-SUB) TO WS-MERGE-GENERIC-OTHER.
021900     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
022000     MOVE WS-MERGE-GENERIC-RESULT
022100       TO WS-OUT-DEPARTMENT (WS-OUTPUT-TABLE-COUNT).
022200
022300     IF WS-OUT-NAME-PREFIX (WS-OUTPUT-TABLE-COUNT) = SPACES
022400        MOVE WS-CTC-NAME-PREFIX (WS-MEMBER-SUB)
022500          TO WS-OUT-NAME-PREFIX (WS-OUTPUT-TABLE-COUNT).
022600
022700     IF WS-OUT-NAME-SUFFIX (WS-OUTPUT-TABLE-COUNT) = SPACES
022800        MOVE WS-CTC-NAME-SUFFIX (WS-MEMBER-SUB)
022900          TO WS-OUT-NAME-SUFFIX (WS-OUTPUT-TABLE-COUNT).
023000
023100     IF WS-OUT-BIRTHDAY (WS-OUTPUT-TABLE-COUNT) = SPACES
023200        MOVE WS-CTC-BIRTHDAY (WS-MEMBER-SUB)
023300          TO WS-OUT-BIRTHDAY (WS-OUTPUT-TABLE-COUNT).
023400
023500     IF WS-OUT-ANNIVERSARY (WS-OUTPUT-TABLE-COUNT) = SPACES
023600        MOVE WS-CTC-ANNIVERSARY (WS-MEMBER-SUB)
023700          TO WS-OUT-ANNIVERSARY (WS-OUTPUT-TABLE-COUNT).
023800
023900 4100-MERGE-SCALAR-FIELDS-EXIT.
024000     EXIT.
024100*    -------------------------------------------------------------
024200*    GENERIC "LONGER TRIMMED VALUE WINS" RULE.  CALLER LOADS
024300*    WS-MERGE-GENERIC-BASE/OTHER; RESULT COMES BACK IN
024400*    WS-MERGE-GENERIC-RESULT.  A TIE, OR OTHER BLANK, KEEPS BASE.
024500*    -------------------------------------------------------------
024600 4110-PICK-LONGER-VALUE.
024700
024800     MOVE 60 TO WS-MERGE-LEN-BASE.
024900     PERFORM 4112-BACK-OFF-BASE-LENGTH
025000        THRU 4112-BACK-OFF-BASE-LENGTH-EXIT
025100        UNTIL WS-MERGE-LEN-BASE = 0
025200           OR WS-MERGE-GENERIC-BASE (WS-MERGE-LEN-BASE:1) NOT = SPACE.
025300
025400     MOVE 60 TO WS-MERGE-LEN-OTHER.
025500     PERFORM 4114-BACK-OFF-OTHER-LENGTH
025600        THRU 4114-BACK-OFF-OTHER-LENGTH-EXIT
025700        UNTIL WS-MERGE-LEN-OTHER = 0
025800           OR WS-MERGE-GENERIC-OTHER (WS-MERGE-LEN-OTHER:1) NOT = SPACE.
025900
026000     IF WS-MERGE-LEN-OTHER > WS-MERGE-LEN-BASE
026100        MOVE WS-MERGE-GENERIC-OTHER TO WS-MERGE-GENERIC-RESULT
026200     ELSE
026300        MOVE WS-MERGE-GENERIC-BASE TO WS-MERGE-GENERIC-RESULT.
026400
026500 4110-PICK-LONGER-VALUE-EXIT.
026600     EXIT.
026700*    -------------------------------------------------------------
026800 4112-BACK-OFF-BASE-LENGTH.
026900
027000     SUBTRACT 1 FROM WS-MERGE-LEN-BASE.
027100
027200 4112-BACK-OFF-BASE-LENGTH-EXIT.
027300     EXIT.
027400*    -------------------------------------------------------------
027500 4114-BACK-OFF-OTHER-LENGTH.
027600
027700     SUBTRACT 1 FROM WS-MERGE-LEN-OTHER.
027800
027900 4114-BACK-OFF-OTHER-LENGTH-EXIT.
028000     EXIT.
028100*    -------------------------------------------------------------
028200*    PHONES -- UNION PRESERVING ORDER, DEDUPED ON DIGITS-ONLY NUMBER
028300*    PLUS UPPERCASED TYPE (BLANK TYPE TREATED AS "OTHER"); FIRST 5
028400*    KEPT.  ENTRIES WITH NO DIGITS AT ALL ARE DROPPED.
028500*    -------------------------------------------------------------
028600 4200-MERGE-PHONE-LIST.
028700
028800     MOVE 0 TO WS-MERGE-PHONE-SUB.
028900     PERFORM 4210-CONSIDER-ONE-OTHER-PHONE
029000        THRU 4210-CONSIDER-ONE-OTHER-PHONE-EXIT
029100        UNTIL WS-MERGE-PHONE-SUB >= WS-CTC-PHONE-COUNT (WS-MEMBER-SUB)
029200           OR WS-OUT-PHONE-COUNT (WS-OUTPUT-TABLE-COUNT) >= 5.
029300
029400 4200-MERGE-PHONE-LIST-EXIT.
029500     EXIT.
029600*    -------------------------------------------------------------
029700 4210-CONSIDER-ONE-OTHER-PHONE.
029800
029900     ADD 1 TO WS-MERGE-PHONE-SUB.
030000
030100     MOVE WS-CTC-PHONE-NUMBER (WS-MEMBER-SUB, WS-MERGE-PHONE-SUB)
030200       TO WS-PHONE-RAW.
030300     PERFORM 3150-STRIP-PHONE-PUNCTUATION
030400        THRU 3150-STRIP-PHONE-PUNCTUATION-EXIT.
030500     MOVE WS-PHONE-DIGITS       TO WS-MERGE-CAND-DIGITS.
030600     MOVE WS-PHONE-DIGIT-COUNT  TO WS-MERGE-CAND-DIGIT-COUNT.
030700
030800     IF WS-MERGE-CAND-DIGIT-COUNT > 0
030900        MOVE WS-CTC-PHONE-TYPE (WS-MEMBER-SUB, WS-MERGE-PHONE-SUB)
031000          TO WS-MERGE-TYPE-SOURCE
031100        PERFORM 4250-NORMALIZE-PHONE-TYPE
031200           THRU 4250-NORMALIZE-PHONE-TYPE-EXIT
031300        MOVE WS-MERGE-TYPE-RESULT TO WS-MERGE-CAND-TYPE
031400
031500        MOVE "N" TO WS-MERGE-DUP-FOUND
031600        MOVE 0   TO WS-MERGE-CHECK-SUB
031700        PERFORM 4220-CHECK-EXISTING-PHONE
031800           THRU 4220-CHECK-EXISTING-PHONE-EXIT
031900           UNTIL WS-MERGE-CHECK-SUB >=
032000                 WS-OUT-PHONE-COUNT (WS-OUTPUT-TABLE-COUNT)
032100              OR WS-MERGE-IS-DUPLICATE
032200
032300        IF NOT WS-MERGE-IS-DUPLICATE
032400           ADD 1 TO WS-OUT-PHONE-COUNT (WS-OUTPUT-TABLE-COUNT)
032500           MOVE WS-CTC-PHONE-TYPE (WS-MEMBER-SUB, WS-MERGE-PHONE-SUB)
032600             TO WS-OUT-PHONE-TYPE (WS-OUTPUT-TABLE-COUNT,
032700                WS-OUT-PHONE-COUNT (WS-OUTPUT-TABLE-COUNT))
032800           MOVE WS-CTC-PHONE-NUMBER (WS-MEMBER-SUB, WS-MERGE-PHONE-SUB)
032900             TO WS-OUT-PHONE-NUMBER (WS-OUTPUT-TABLE-COUNT,
033000                WS-OUT-PHONE-COUNT (WS-OUTPUT-TABLE-COUNT)).
033100
033200 4210-CONSIDER-ONE-OTHER-PHONE-EXIT.
033300     EXIT.
033400*    -------------------------------------------------------------
033500 4220-CHECK-EXISTING-PHONE.
033600
033700     ADD 1 TO WS-MERGE-CHECK-SUB.
033800
033900     MOVE WS-OUT-PHONE-NUMBER (WS-OUTPUT-TABLE-COUNT, WS-MERGE-CHECK-SUB)
034000       TO WS-PHONE-RAW.
034100     PERFORM 3150-STRIP-PHONE-PUNCTUATION
034200        THRU 3150-STRIP-PHONE-PUNCTUATION-EXIT.
034300     MOVE WS-PHONE-DIGITS      TO WS-MERGE-EXIST-DIGITS.
034400     MOVE WS-PHONE-DIGIT-COUNT TO WS-MERGE-EXIST-DIGIT-COUNT.
034500
034600     MOVE WS-OUT-PHONE-TYPE (WS-OUTPUT-TABLE-COUNT, WS-MERGE-CHECK-SUB)
034700       TO WS-MERGE-TYPE-SOURCE.
034800     PERFORM 4250-NORMALIZE-PHONE-TYPE
034900        THRU 4250-NORMALIZE-PHONE-TYPE-EXIT.
035000     MOVE WS-MERGE-TYPE-RESULT TO WS-MERGE-EXIST-TYPE.
035100
035200     IF WS-MERGE-EXIST-DIGIT-COUNT = WS-MERGE-CAND-DIGIT-COUNT
035300        AND WS-MERGE-EXIST-DIGITS = WS-MERGE-CAND-DIGITS
035400        AND WS-MERGE-EXIST-TYPE = WS-MERGE-CAND-TYPE
035500           MOVE "Y" TO WS-MERGE-DUP-FOUND.
035600
035700 4220-CHECK-EXISTING-PHONE-EXIT.
035800     EXIT.
035900*    -------------------------------------------------------------
036000 4250-NORMALIZE-PHONE-TYPE.
036100
036200     MOVE WS-MERGE-TYPE-SOURCE TO WS-MERGE-TYPE-RESULT.
036300     INSPECT WS-MERGE-TYPE-RESULT CONVERTING
036400             "abcdefghijklmnopqrstuvwxyz" TO
036500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036600     IF WS-MERGE-TYPE-RESULT = SPACES
036700        MOVE "OTHER" TO WS-MERGE-TYPE-RESULT.
036800
036900 4250-NORMALIZE-PHONE-TYPE-EXIT.
037000     EXIT.
037100*    -------------------------------------------------------------
037200*    EMAILS -- UNION DEDUPED ON LOWERCASED TRIMMED ADDRESS; FIRST
037300*    5 KEPT.  THE NORM-EMAIL KEY BUILT BY PL-NRMNAME.CBL IS REUSED
037400*    DIRECTLY SINCE IT IS ALREADY LOWERCASE.
037500*    -------------------------------------------------------------
037600 4300-MERGE-EMAIL-LIST.
037700
037800     MOVE 0 TO WS-MERGE-EMAIL-SUB.
037900     PERFORM 4310-CONSIDER-ONE-OTHER-EMAIL
038000        THRU 4310-CONSIDER-ONE-OTHER-EMAIL-EXIT
038100        UNTIL WS-MERGE-EMAIL-SUB >= WS-CTC-EMAIL-COUNT (WS-MEMBER-SUB)
038200           OR WS-OUT-EMAIL-COUNT (WS-OUTPUT-TABLE-COUNT) >= 5.
038300
038400 4300-MERGE-EMAIL-LIST-EXIT.
038500     EXIT.
038600*    -------------------------------------------------------------
038700 4310-CONSIDER-ONE-OTHER-EMAIL.
038800
038900     ADD 1 TO WS-MERGE-EMAIL-SUB.
039000
039100     IF WS-CTC-EMAIL-ADDRESS (WS-MEMBER-SUB, WS-MERGE-EMAIL-SUB)
039200        NOT = SPACES
039300           MOVE WS-CTC-EMAIL-ADDRESS (WS-MEMBER-SUB, WS-MERGE-EMAIL-SUB)
039400             TO WS-EMAIL-SOURCE
039500           PERFORM 3260-NORMALIZE-EMAIL-KEY
039600              THRU 3260-NORMALIZE-EMAIL-KEY-EXIT
039700           MOVE WS-EMAIL-RESULT TO WS-MERGE-CAND-EMAIL-KEY
039800
039900           MOVE "N" TO WS-MERGE-DUP-FOUND
040000           MOVE 0   TO WS-MERGE-CHECK-SUB
040100           PERFORM 4320-CHECK-EXISTING-EMAIL
040200              THRU 4320-CHECK-EXISTING-EMAIL-EXIT
040300              UNTIL WS-MERGE-CHECK-SUB >=
040400                    WS-OUT-EMAIL-COUNT (WS-OUTPUT-TABLE-COUNT)
040500                 OR WS-MERGE-IS-DUPLICATE
040600
040700           IF NOT WS-MERGE-IS-DUPLICATE
040800              ADD 1 TO WS-OUT-EMAIL-COUNT (WS-OUTPUT-TABLE-COUNT)
040900              MOVE WS-CTC-EMAIL-TYPE (WS-MEMBER-SUB, WS-MERGE-EMAIL-SUB)
041000                TO WS-OUT-EMAIL-TYPE (WS-OUTPUT-TABLE-COUNT,
041100                   WS-OUT-EMAIL-COUNT (WS-OUTPUT-TABLE-COUNT))
041200              MOVE WS-CTC-EMAIL-ADDRESS (WS-MEMBER-SUB, WS-MERGE-EMAIL-SUB)
041300                TO WS-OUT-EMAIL-ADDRESS (WS-OUTPUT-TABLE-COUNT,
041400                   WS-OUT-EMAIL-COUNT (WS-OUTPUT-TABLE-COUNT)).
041500
041600 4310-CONSIDER-ONE-OTHER-EMAIL-EXIT.
041700     EXIT.
041800*    -------------------------------------------------------------
041900 4320-CHECK-EXISTING-EMAIL.
042000
042100     ADD 1 TO WS-MERGE-CHECK-SUB.
042200
042300     MOVE WS-OUT-EMAIL-ADDRESS (WS-OUTPUT-TABLE-COUNT, WS-MERGE-CHECK-SUB)
042400       TO WS-EMAIL-SOURCE.
042500     PERFORM 3260-NORMALIZE-EMAIL-KEY
042600        THRU 3260-NORMALIZE-EMAIL-KEY-EXIT.
042700     MOVE WS-EMAIL-RESULT TO WS-MERGE-EXIST-EMAIL-KEY.
042800
042900     IF WS-MERGE-EXIST-EMAIL-KEY = WS-MERGE-CAND-EMAIL-KEY
043000        MOVE "Y" TO WS-MERGE-DUP-FOUND.
043100
043200 4320-CHECK-EXISTING-EMAIL-EXIT.
043300     EXIT.
043400*    -------------------------------------------------------------
043500*    ADDRESSES -- UNION DEDUPED ON LOWERCASE STREET + CITY + THE
043600*    POSTAL CODE; AN ALL-BLANK KEY IS DROPPED; FIRST 3 KEPT.
043700*    -------------------------------------------------------------
043800 4400-MERGE-ADDR-LIST.
043900
044000     MOVE 0 TO WS-MERGE-ADDR-SUB.
044100     PERFORM 4410-CONSIDER-ONE-OTHER-ADDRESS
044200        THRU 4410-CONSIDER-ONE-OTHER-ADDRESS-EXIT
044300        UNTIL WS-MERGE-ADDR-SUB >= WS-CTC-ADDR-COUNT (WS-MEMBER-SUB)
044400           OR WS-OUT-ADDR-COUNT (WS-OUTPUT-TABLE-COUNT) >= 3.
044500
044600 4400-MERGE-ADDR-LIST-EXIT.
044700     EXIT.
044800*    -------------------------------------------------------------
044900 4410-CONSIDER-ONE-OTHER-ADDRESS.
045000
045100     ADD 1 TO WS-MERGE-ADDR-SUB.
045200
045300     MOVE SPACES TO WS-MERGE-CAND-ADDR-KEY.
045400     STRING WS-CTC-ADDR-STREET (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB)
045500                                             DELIMITED BY SIZE
045600            WS-CTC-ADDR-CITY (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB)
045700                                             DELIMITED BY SIZE
045800            WS-CTC-ADDR-POSTAL-CODE (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB)
045900                                             DELIMITED BY SIZE
046000       INTO WS-MERGE-CAND-ADDR-KEY.
046100     INSPECT WS-MERGE-CAND-ADDR-KEY CONVERTING
046200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
046300             "abcdefghijklmnopqrstuvwxyz".
046400
046500     IF WS-MERGE-CAND-ADDR-KEY NOT = SPACES
046600        MOVE "N" TO WS-MERGE-DUP-FOUND
046700        MOVE 0   TO WS-MERGE-CHECK-SUB
046800        PERFORM 4420-CHECK-EXISTING-ADDRESS
046900           THRU 4420-CHECK-EXISTING-ADDRESS-EXIT
047000           UNTIL WS-MERGE-CHECK-SUB >=
047100                 WS-OUT-ADDR-COUNT (WS-OUTPUT-TABLE-COUNT)
047200              OR WS-MERGE-IS-DUPLICATE
047300
047400        IF NOT WS-MERGE-IS-DUPLICATE
047500           ADD 1 TO WS-OUT-ADDR-COUNT (WS-OUTPUT-TABLE-COUNT)
047600           PERFORM 4430-COPY-ONE-ADDRESS
047700              THRU 4430-COPY-ONE-ADDRESS-EXIT.
047800
047900 4410-CONSIDER-ONE-OTHER-ADDRESS-EXIT.
048000     EXIT.
048100*    -------------------------------------------------------------
048200 4420-CHECK-EXISTING-ADDRESS.
048300
048400     ADD 1 TO WS-MERGE-CHECK-SUB.
048500
048600     MOVE SPACES TO WS-MERGE-EXIST-ADDR-KEY.
048700     STRING WS-OUT-ADDR-STREET (WS-OUTPUT-TABLE-COUNT, WS-MERGE-CHECK-SUB)
048800                                             DELIMITED BY SIZE
048900            WS-OUT-ADDR-CITY (WS-OUTPUT-TABLE-COUNT, WS-MERGE-CHECK-SUB)
049000                                             DELIMITED BY SIZE
049100            WS-OUT-ADDR-POSTAL-CODE (WS-OUTPUT-TABLE-COUNT,
049200                                      WS-MERGE-CHECK-SUB)
049300                                             DELIMITED BY SIZE
049400       INTO WS-MERGE-EXIST-ADDR-KEY.
049500     INSPECT WS-MERGE-EXIST-ADDR-KEY CONVERTING
049600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
049700             "abcdefghijklmnopqrstuvwxyz".
049800
049900     IF WS-MERGE-EXIST-ADDR-KEY = WS-MERGE-CAND-ADDR-KEY
050000        MOVE "Y" TO WS-MERGE-DUP-FOUND.
050100
050200 4420-CHECK-EXISTING-ADDRESS-EXIT.
050300     EXIT.
050400*    -------------------------------------------------------------
050500 4430-COPY-ONE-ADDRESS.
050600
050700     MOVE WS-CTC-ADDR-TYPE (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB)
050800       TO WS-OUT-ADDR-TYPE (WS-OUTPUT-TABLE-COUNT,
050900          WS-OUT-ADDR-COUNT (WS-OUTPUT-TABLE-COUNT)).
051000     MOVE WS-CTC-ADDR-STREET (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB)
051100       TO WS-OUT-ADDR-STREET (WS-OUTPUT-TABLE-COUNT,
051200          WS-OUT-ADDR-COUNT (WS-OUTPUT-TABLE-COUNT)).
051300     MOVE WS-CTC-ADDR-CITY (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB)
051400       TO WS-OUT-ADDR-CITY (WS-OUTPUT-TABLE-COUNT,
051500          WS-OUT-ADDR-COUNT (WS-OUTPUT-TABLE-COUNT)).
051600     MOVE WS-CTC-ADDR-REGION (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB)
051700       TO WS-OUT-ADDR-REGION (WS-OUTPUT-TABLE-COUNT,
051800          WS-OUT-ADDR-COUNT (WS-OUTPUT-TABLE-COUNT)).
051900     MOVE WS-CTC-ADDR-POSTAL-CODE (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB)
052000       TO WS-OUT-ADDR-POSTAL-CODE (WS-OUTPUT-TABLE-COUNT,
052100          WS-OUT-ADDR-COUNT (WS-OUTPUT-TABLE-COUNT)).
052200     MOVE WS-CTC-ADDR-COUNTRY (WS-MEMBER-SUB, WS-MERGE-ADDR-SUB)
052300       TO WS-OUT-ADDR-COUNTRY (WS-OUTPUT-TABLE-COUNT,
052400          WS-OUT-ADDR-COUNT (WS-OUTPUT-TABLE-COUNT)).
052500
052600 4430-COPY-ONE-ADDRESS-EXIT.
052700     EXIT.
052800*    -------------------------------------------------------------
052900*    NOTES -- UNION DEDUPED ON LOWERCASED TEXT; FIRST 3 KEPT.
053000*    -------------------------------------------------------------
053100 4500-MERGE-NOTE-LIST.
053200
053300     MOVE 0 TO WS-MERGE-NOTE-SUB.
053400     PERFORM 4510-CONSIDER-ONE-OTHER-NOTE
053500        THRU 4510-CONSIDER-ONE-OTHER-NOTE-EXIT
053600        UNTIL WS-MERGE-NOTE-SUB >= WS-CTC-NOTE-COUNT (WS-MEMBER-SUB)
053700           OR WS-OUT-NOTE-COUNT (WS-OUTPUT-TABLE-COUNT) >= 3.
053800
053900 4500-MERGE-NOTE-LIST-EXIT.
054000     EXIT.
054100*    -------------------------------------------------------------
054200 4510-CONSIDER-ONE-OTHER-NOTE.
054300
054400     ADD 1 TO WS-MERGE-NOTE-SUB.
054500
054600     IF WS-CTC-NOTE (WS-MEMBER-SUB, WS-MERGE-NOTE-SUB) NOT = SPACES
054700        MOVE WS-CTC-NOTE (WS-MEMBER-SUB, WS-MERGE-NOTE-SUB)
054800          TO WS-MERGE-CAND-NOTE-KEY
054900        INSPECT WS-MERGE-CAND-NOTE-KEY CONVERTING
055000                "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
055100                "abcdefghijklmnopqrstuvwxyz"
055200
055300        MOVE "N" TO WS-MERGE-DUP-FOUND
055400        MOVE 0   TO WS-MERGE-CHECK-SUB
055500        PERFORM 4520-CHECK-EXISTING-NOTE
055600           THRU 4520-CHECK-EXISTING-NOTE-EXIT
055700           UNTIL WS-MERGE-CHECK-SUB >=
055800                 WS-OUT-NOTE-COUNT (WS-OUTPUT-TABLE-COUNT)
055900              OR WS-MERGE-IS-DUPLICATE
056000
056100        IF NOT WS-MERGE-IS-DUPLICATE
056200           ADD 1 TO WS-OUT-NOTE-COUNT (WS-OUTPUT-TABLE-COUNT)
056300           MOVE WS-CTC-NOTE (WS-MEMBER-SUB, WS-MERGE-NOTE-SUB)
056400             TO WS-OUT-NOTE (WS-OUTPUT-TABLE-COUNT,
056500                WS-OUT-NOTE-COUNT (WS-OUTPUT-TABLE-COUNT)).
056600
056700 4510-CONSIDER-ONE-OTHER-NOTE-EXIT.
056800     EXIT.
056900*    -------------------------------------------------------------
057000 4520-CHECK-EXISTING-NOTE.
057100
057200     ADD 1 TO WS-MERGE-CHECK-SUB.
057300
057400     MOVE WS-OUT-NOTE (WS-OUTPUT-TABLE-COUNT, WS-MERGE-CHECK-SUB)
057500       TO WS-MERGE-EXIST-NOTE-KEY.
057600     INSPECT WS-MERGE-EXIST-NOTE-KEY CONVERTING
057700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
057800             "abcdefghijklmnopqrstuvwxyz".
057900
058000     IF WS-MERGE-EXIST-NOTE-KEY = WS-MERGE-CAND-NOTE-KEY
058100        MOVE "Y" TO WS-MERGE-DUP-FOUND.
058200
058300 4520-CHECK-EXISTING-NOTE-EXIT.
058400     EXIT.
