000100*    -------------------------------------------------------------
000200*    WS-FUZZY.CBL
000300*    Working storage for the Levenshtein edit-distance matrix used
000400*    by PL-FUZZY.CBL's fuzzy name match.  Paired the same way
000500*    wsdate.cbl pairs with PLDATE.CBL.
000600*    -------------------------------------------------------------
000700*    96/06/03  R.OKAFOR     ORIGINAL, FOR THE NEW FUZZY-NAME PASS
000800*                           OF THE DUPLICATE DETECTOR (TKT 4802).
000900*    -------------------------------------------------------------
001000     01  WS-FUZZY-WORK.
001100         05  WS-FUZZY-STR1             PIC X(60).
001200         05  WS-FUZZY-STR2             PIC X(60).
001300         05  WS-FUZZY-LEN1             PIC 9(03) COMP.
001400         05  WS-FUZZY-LEN2             PIC 9(03) COMP.
001500         05  WS-FUZZY-I                PIC 9(03) COMP.
001600         05  WS-FUZZY-J                PIC 9(03) COMP.
001700         05  WS-FUZZY-SUB-COST         PIC 9(03) COMP.
001800         05  WS-FUZZY-DEL-COST         PIC 9(03) COMP.
001900         05  WS-FUZZY-INS-COST         PIC 9(03) COMP.
002000         05  WS-FUZZY-BEST-COST        PIC 9(03) COMP.
002100         05  WS-FUZZY-EDIT-DISTANCE    PIC 9(03) COMP.
002200         05  WS-FUZZY-RATIO            PIC 9(03) COMP.
002300         05  WS-FUZZY-NUMERATOR        PIC 9(05) COMP.
002400         05  WS-FUZZY-DENOMINATOR      PIC 9(05) COMP.
002500
002600         05  WS-FUZZY-MATRIX.
002700             10  WS-FUZZY-ROW OCCURS 61 TIMES
002800                              INDEXED BY WS-FUZZY-ROW-IDX.
002900                 15  WS-FUZZY-COL OCCURS 61 TIMES
003000                                  PIC 9(03) COMP
003100                                  INDEXED BY WS-FUZZY-COL-IDX.
