000100*    -------------------------------------------------------------
000200*    PL-PRTHDR.CBL
000300*    Page heading and page-break handling for the preview/summary
000400*    report (PREVIEW-RPT).  Lifted from the vendor print programs'
000500*    PRINT-HEADINGS/FINALIZE-PAGE pair so the duplicate-detection
000600*    preview gets the same banner-and-page-number look as the rest
000700*    of the shop's printed output.
000800*    -------------------------------------------------------------
000900*    96/06/03  R.OKAFOR     ORIGINAL, ADAPTED FROM THE STATE-FILE
001000*                           PRINT PROGRAM'S HEADING ROUTINE (TKT
001100*                           4802).
001200*    -------------------------------------------------------------
001300 6500-PRINT-PREVIEW-HEADINGS.
001400
001500     ADD 1 TO WS-PREVIEW-PAGE-NUMBER.
001600
001700     MOVE WS-PREVIEW-BANNER-LINE TO PREVIEW-RPT-RECORD.
001800     WRITE PREVIEW-RPT-RECORD AFTER ADVANCING C01.
001900
002000     MOVE WS-PREVIEW-TITLE-LINE TO PREVIEW-RPT-RECORD.
002100     WRITE PREVIEW-RPT-RECORD AFTER ADVANCING 1.
002200
002300     MOVE WS-PREVIEW-BANNER-LINE TO PREVIEW-RPT-RECORD.
002400     WRITE PREVIEW-RPT-RECORD AFTER ADVANCING 1.
002500
002600     MOVE SPACES TO PREVIEW-RPT-RECORD.
002700     WRITE PREVIEW-RPT-RECORD AFTER ADVANCING 1.
002800
002900     MOVE 4 TO WS-PREVIEW-LINE-COUNT.
003000
003100 6500-PRINT-PREVIEW-HEADINGS-EXIT.
003200     EXIT.
003300*    -------------------------------------------------------------
003400 6550-FINALIZE-PREVIEW-PAGE.
003500
003600     MOVE SPACES TO PREVIEW-RPT-RECORD.
003700     WRITE PREVIEW-RPT-RECORD AFTER ADVANCING 1.
003800
003900 6550-FINALIZE-PREVIEW-PAGE-EXIT.
004000     EXIT.
004100*    -------------------------------------------------------------
004200*    CALLER PERFORMS THIS BEFORE WRITING EACH PREVIEW LINE SO A
004300*    BLOCK NEVER GETS SPLIT ACROSS A PAGE BREAK.  WS-PREVIEW-LINE-
004400*    COUNT IS BUMPED BY THE CALLER AFTER EVERY LINE ACTUALLY
004500*    WRITTEN, NOT HERE.
004600*    -------------------------------------------------------------
004700 6560-CHECK-PREVIEW-PAGE-BREAK.
004800
004900     IF WS-PREVIEW-PAGE-FULL
005000        PERFORM 6550-FINALIZE-PREVIEW-PAGE
005100           THRU 6550-FINALIZE-PREVIEW-PAGE-EXIT
005200        PERFORM 6500-PRINT-PREVIEW-HEADINGS
005300           THRU 6500-PRINT-PREVIEW-HEADINGS-EXIT.
005400
005500 6560-CHECK-PREVIEW-PAGE-BREAK-EXIT.
005600     EXIT.
