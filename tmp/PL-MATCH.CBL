000100*    -------------------------------------------------------------
000200*    PL-MATCH.CBL
000300*    Pairwise duplicate test for the duplicate detector.  Compares
000400*    the two table entries at WS-PAIR-SUB-1 and WS-PAIR-SUB-2 under
000500*    six rules -- shared phone key, shared e-mail key, exact name
000600*    key, exact first/last pair, fuzzy full-name and fuzzy
000700*    first-plus-last -- and builds a plain-English description of
000800*    which rules fired for the preview report.  An ICE (emergency
000900*    contact) record is refused as a match outright, on either
001000*    side of the pair, before any of the six rules are tried.
001100*    -------------------------------------------------------------
001200*    96/06/03  R.OKAFOR     ORIGINAL SIX-RULE MATCH TEST (TKT 4802).
001300*    97/02/19  R.OKAFOR     FUZZY RULES NOW SKIPPED WHEN BOTH NAME
001400*                           KEYS ARE BLANK, TO STOP TWO "NO-NAME"
001500*                           CONTACTS FROM GROUPING TOGETHER (TKT 4930).
001600*    -------------------------------------------------------------
001700 3400-CHECK-PAIR-FOR-DUPLICATE.
001800
001900     MOVE "N" TO WS-MATCH-PHONE-FOUND WS-MATCH-EMAIL-FOUND
002000                 WS-MATCH-EXACT-NAME WS-MATCH-EXACT-FIRSTLAST
002100                 WS-MATCH-FUZZY-NAME WS-MATCH-FUZZY-FULL
002200                 WS-PAIR-MATCH-RESULT.
002300     MOVE SPACES TO WS-MATCH-CRITERIA-TEXT.
002400
002500*    AN ICE (IN-CASE-OF-EMERGENCY) CONTACT NEVER MATCHES ANYTHING --
002600*    IT IS NEVER SAFE TO FOLD AN EMERGENCY CONTACT INTO SOMEBODY
002700*    ELSE'S RECORD, SO THE TEST STOPS HERE.
002800     IF WS-CTC-IS-ICE (WS-PAIR-SUB-1) OR WS-CTC-IS-ICE (WS-PAIR-SUB-2)
002900        GO TO 3400-CHECK-PAIR-FOR-DUPLICATE-EXIT.
003000
003100     PERFORM 3410-CHECK-PHONE-MATCH
003200        THRU 3410-CHECK-PHONE-MATCH-EXIT.
003300
003400     PERFORM 3420-CHECK-EMAIL-MATCH
003500        THRU 3420-CHECK-EMAIL-MATCH-EXIT.
003600
003700     PERFORM 3430-CHECK-EXACT-NAME-MATCH
003800        THRU 3430-CHECK-EXACT-NAME-MATCH-EXIT.
003900
004000     IF WS-CTC-NORM-NAME (WS-PAIR-SUB-1) NOT = SPACES
004100        AND WS-CTC-NORM-NAME (WS-PAIR-SUB-2) NOT = SPACES
004200           PERFORM 3440-CHECK-FUZZY-NAME-MATCH
004300              THRU 3440-CHECK-FUZZY-NAME-MATCH-EXIT.
004400
004500     IF WS-MATCH-HAS-PHONE OR WS-MATCH-HAS-EMAIL
004600        OR WS-MATCH-HAS-EXACT-NAME OR WS-MATCH-HAS-EXACT-FIRSTLAST
004700        OR WS-MATCH-HAS-FUZZY-NAME OR WS-MATCH-HAS-FUZZY-FULL
004800           MOVE "Y" TO WS-PAIR-MATCH-RESULT.
004900
005000     IF WS-PAIR-IS-DUPLICATE
005100        PERFORM 3450-BUILD-MATCH-CRITERIA-TEXT
005200           THRU 3450-BUILD-MATCH-CRITERIA-TEXT-EXIT.
005300
005400 3400-CHECK-PAIR-FOR-DUPLICATE-EXIT.
005500     EXIT.
005600*    -------------------------------------------------------------
005700 3410-CHECK-PHONE-MATCH.
005800
005900     MOVE 0 TO WS-MATCH-PHONE-SUB-1.
006000     PERFORM 3412-SCAN-PHONE-SUB-1
006100        THRU 3412-SCAN-PHONE-SUB-1-EXIT
006200        UNTIL WS-MATCH-PHONE-SUB-1 >= WS-CTC-PHONE-COUNT (WS-PAIR-SUB-1)
006300           OR WS-MATCH-HAS-PHONE.
006400
006500 3410-CHECK-PHONE-MATCH-EXIT.
006600     EXIT.
006700*    -------------------------------------------------------------
006800 3412-SCAN-PHONE-SUB-1.
006900
007000     ADD 1 TO WS-MATCH-PHONE-SUB-1.
007100     MOVE 0 TO WS-MATCH-PHONE-SUB-2.
007200     PERFORM 3415-SCAN-PHONE-SUB-2
007300        THRU 3415-SCAN-PHONE-SUB-2-EXIT
007400        UNTIL WS-MATCH-PHONE-SUB-2 >= WS-CTC-PHONE-COUNT (WS-PAIR-SUB-2)
007500           OR WS-MATCH-HAS-PHONE.
007600
007700 3412-SCAN-PHONE-SUB-1-EXIT.
007800     EXIT.
007900*    -------------------------------------------------------------
008000 3415-SCAN-PHONE-SUB-2.
008100
008200     ADD 1 TO WS-MATCH-PHONE-SUB-2.
008300     IF WS-CTC-NORM-PHONE (WS-PAIR-SUB-1, WS-MATCH-PHONE-SUB-1) NOT = SPACES
008400        AND WS-CTC-NORM-PHONE (WS-PAIR-SUB-1, WS-MATCH-PHONE-SUB-1) =
008500            WS-CTC-NORM-PHONE (WS-PAIR-SUB-2, WS-MATCH-PHONE-SUB-2)
008600           MOVE "Y" TO WS-MATCH-PHONE-FOUND.
008700
008800 3415-SCAN-PHONE-SUB-2-EXIT.
008900     EXIT.
009000*    -------------------------------------------------------------
009100 3420-CHECK-EMAIL-MATCH.
009200
009300     MOVE 0 TO WS-MATCH-EMAIL-SUB-1.
009400     PERFORM 3422-SCAN-EMAIL-SUB-1
009500        THRU 3422-SCAN-EMAIL-SUB-1-EXIT
009600        UNTIL WS-MATCH-EMAIL-SUB-1 >= WS-CTC-EMAIL-COUNT (WS-PAIR-SUB-1)
009700           OR WS-MATCH-HAS-EMAIL.
009800
009900 3420-CHECK-EMAIL-MATCH-EXIT.
010000     EXIT.
010100*    -------------------------------------------------------------
010200 3422-SCAN-EMAIL-SUB-1.
010300
010400     ADD 1 TO WS-MATCH-EMAIL-SUB-1.
010500     MOVE 0 TO WS-MATCH-EMAIL-SUB-2.
010600     PERFORM 3425-SCAN-EMAIL-SUB-2
010700        THRU 3425-SCAN-EMAIL-SUB-2-EXIT
010800        UNTIL WS-MATCH-EMAIL-SUB-2 >= WS-CTC-EMAIL-COUNT (WS-PAIR-SUB-2)
010900           OR WS-MATCH-HAS-EMAIL.
011000
011100 3422-SCAN-EMAIL-SUB-1-EXIT.
011200     EXIT.
011300*    -------------------------------------------------------------
011400 3425-SCAN-EMAIL-SUB-2.
011500
011600     ADD 1 TO WS-MATCH-EMAIL-SUB-2.
011700     IF WS-CTC-NORM-EMAIL (WS-PAIR-SUB-1, WS-MATCH-EMAIL-SUB-1) NOT = SPACES
011800        AND WS-CTC-NORM-EMAIL (WS-PAIR-SUB-1, WS-MATCH-EMAIL-SUB-1) =
011900            WS-CTC-NORM-EMAIL (WS-PAIR-SUB-2, WS-MATCH-EMAIL-SUB-2)
012000           MOVE "Y" TO WS-MATCH-EMAIL-FOUND.
012100
012200 3425-SCAN-EMAIL-SUB-2-EXIT.
012300     EXIT.
012400*    -------------------------------------------------------------
012500 3430-CHECK-EXACT-NAME-MATCH.
012600
012700     IF WS-CTC-NORM-NAME (WS-PAIR-SUB-1) NOT = SPACES
012800        AND WS-CTC-NORM-NAME (WS-PAIR-SUB-1) =
012900            WS-CTC-NORM-NAME (WS-PAIR-SUB-2)
013000           MOVE "Y" TO WS-MATCH-EXACT-NAME.
013100
013200     IF WS-CTC-NORM-FIRST (WS-PAIR-SUB-1) NOT = SPACES
013300        AND WS-CTC-NORM-LAST (WS-PAIR-SUB-1) NOT = SPACES
013400        AND WS-CTC-NORM-FIRST (WS-PAIR-SUB-1) =
013500            WS-CTC-NORM-FIRST (WS-PAIR-SUB-2)
013600        AND WS-CTC-NORM-LAST (WS-PAIR-SUB-1) =
013700            WS-CTC-NORM-LAST (WS-PAIR-SUB-2)
013800           MOVE "Y" TO WS-MATCH-EXACT-FIRSTLAST.
013900
014000 3430-CHECK-EXACT-NAME-MATCH-EXIT.
014100     EXIT.
014200*    -------------------------------------------------------------
014300 3440-CHECK-FUZZY-NAME-MATCH.
014400
014500     MOVE WS-CTC-NORM-NAME (WS-PAIR-SUB-1) TO WS-FUZZY-STR1.
014600     MOVE WS-CTC-NORM-NAME (WS-PAIR-SUB-2) TO WS-FUZZY-STR2.
014700     PERFORM 3300-COMPUTE-FUZZY-RATIO
014800        THRU 3300-COMPUTE-FUZZY-RATIO-EXIT.
014900     MOVE WS-FUZZY-RATIO TO WS-MATCH-FUZZY-PERCENT.
015000     IF WS-MATCH-FUZZY-PERCENT >= WS-ACTIVE-FUZZY-THRESHOLD
015100        MOVE "Y" TO WS-MATCH-FUZZY-NAME.
015200
015300     PERFORM 3445-BUILD-FIRST-LAST-COMPOSITE
015400        THRU 3445-BUILD-FIRST-LAST-COMPOSITE-EXIT.
015500     PERFORM 3300-COMPUTE-FUZZY-RATIO
015600        THRU 3300-COMPUTE-FUZZY-RATIO-EXIT.
015700     MOVE WS-FUZZY-RATIO TO WS-MATCH-FUZZY-PERCENT.
015800     IF WS-MATCH-FUZZY-PERCENT >= WS-ACTIVE-FUZZY-THRESHOLD
015900        MOVE "Y" TO WS-MATCH-FUZZY-FULL.
016000
016100 3440-CHECK-FUZZY-NAME-MATCH-EXIT.
016200     EXIT.
016300*    -------------------------------------------------------------
016400 3445-BUILD-FIRST-LAST-COMPOSITE.
016500
016600     MOVE SPACES TO WS-FUZZY-STR1.
016700     STRING WS-CTC-NORM-FIRST (WS-PAIR-SUB-1) DELIMITED BY SPACE
016800            " "                               DELIMITED BY SIZE
016900            WS-CTC-NORM-LAST (WS-PAIR-SUB-1)  DELIMITED BY SPACE
017000       INTO WS-FUZZY-STR1.
017100
017200     MOVE SPACES TO WS-FUZZY-STR2.
017300     STRING WS-CTC-NORM-FIRST (WS-PAIR-SUB-2) DELIMITED BY SPACE
017400            " "                               DELIMITED BY SIZE
017500            WS-CTC-NORM-LAST (WS-PAIR-SUB-2)  DELIMITED BY SPACE
017600       INTO WS-FUZZY-STR2.
017700
017800 3445-BUILD-FIRST-LAST-COMPOSITE-EXIT.
017900     EXIT.
018000*    -------------------------------------------------------------
018100 3450-BUILD-MATCH-CRITERIA-TEXT.
018200
018300     IF WS-MATCH-HAS-PHONE
018400        PERFORM 3455-APPEND-MATCH-CRITERION
018500           THRU 3455-APPEND-MATCH-CRITERION-EXIT.
018600
018700     IF WS-MATCH-HAS-EMAIL
018800        PERFORM 3460-APPEND-EMAIL-CRITERION
018900           THRU 3460-APPEND-EMAIL-CRITERION-EXIT.
019000
019100     IF WS-MATCH-HAS-EXACT-NAME OR WS-MATCH-HAS-EXACT-FIRSTLAST
019200        PERFORM 3465-APPEND-EXACT-NAME-CRITERION
019300           THRU 3465-APPEND-EXACT-NAME-CRITERION-EXIT.
019400
019500     IF WS-MATCH-HAS-FUZZY-NAME OR WS-MATCH-HAS-FUZZY-FULL
019600        PERFORM 3470-APPEND-FUZZY-NAME-CRITERION
019700           THRU 3470-APPEND-FUZZY-NAME-CRITERION-EXIT.
019800
019900     IF WS-MATCH-CRITERIA-TEXT = SPACES
020000        MOVE "Multiple criteria" TO WS-MATCH-CRITERIA-TEXT.
020100
020200 3450-BUILD-MATCH-CRITERIA-TEXT-EXIT.
020300     EXIT.
020400*    -------------------------------------------------------------
020500*    EACH OF THE FOUR APPEND PARAGRAPHS BELOW ADDS ITS OWN LABEL TO
020600*    WS-MATCH-CRITERIA-TEXT, SEPARATED BY ", " WHEN THE TEXT ALREADY
020700*    HOLDS AN EARLIER LABEL.
020800*    -------------------------------------------------------------
020900 3455-APPEND-MATCH-CRITERION.
021000
021100     IF WS-MATCH-CRITERIA-TEXT = SPACES
021200        MOVE "Phone number" TO WS-MATCH-CRITERIA-TEXT
021300     ELSE
021400        STRING WS-MATCH-CRITERIA-TEXT DELIMITED BY SPACE
021500               ", Phone number" DELIMITED BY SIZE
021600          INTO WS-MATCH-CRITERIA-TEXT.
021700
021800 3455-APPEND-MATCH-CRITERION-EXIT.
021900     EXIT.
022000*    -------------------------------------------------------------
022100 3460-APPEND-EMAIL-CRITERION.
022200
022300     IF WS-MATCH-CRITERIA-TEXT = SPACES
022400        MOVE "Email address" TO WS-MATCH-CRITERIA-TEXT
022500     ELSE
022600        STRING WS-MATCH-CRITERIA-TEXT DELIMITED BY SPACE
022700               ", Email address" DELIMITED BY SIZE
022800          INTO WS-MATCH-CRITERIA-TEXT.
022900
023000 3460-APPEND-EMAIL-CRITERION-EXIT.
023100     EXIT.
023200*    -------------------------------------------------------------
023300 3465-APPEND-EXACT-NAME-CRITERION.
023400
023500     IF WS-MATCH-CRITERIA-TEXT = SPACES
023600        MOVE "Exact name" TO WS-MATCH-CRITERIA-TEXT
023700     ELSE
023800        STRING WS-MATCH-CRITERIA-TEXT DELIMITED BY SPACE
023900               ", Exact name" DELIMITED BY SIZE
024000          INTO WS-MATCH-CRITERIA-TEXT.
024100
024200 3465-APPEND-EXACT-NAME-CRITERION-EXIT.
024300     EXIT.
024400*    -------------------------------------------------------------
024500 3470-APPEND-FUZZY-NAME-CRITERION.
024600
024700     IF WS-MATCH-CRITERIA-TEXT = SPACES
024800        STRING "Fuzzy name (" DELIMITED BY SIZE
024900               WS-MATCH-FUZZY-PERCENT DELIMITED BY SIZE
025000               "% similar)" DELIMITED BY SIZE
025100          INTO WS-MATCH-CRITERIA-TEXT
025200     ELSE
025300        STRING WS-MATCH-CRITERIA-TEXT DELIMITED BY SPACE
025400               ", Fuzzy name (" DELIMITED BY SIZE
025500               WS-MATCH-FUZZY-PERCENT DELIMITED BY SIZE
025600               "% similar)" DELIMITED BY SIZE
025700          INTO WS-MATCH-CRITERIA-TEXT.
025800
025900 3470-APPEND-FUZZY-NAME-CRITERION-EXIT.
026000     EXIT.
