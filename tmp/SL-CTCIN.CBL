000100*    -------------------------------------------------------------
000200*    SL-CTCIN.CBL
000300*    FILE-CONTROL entry for the incoming contact-export file read
000400*    by the dedup batch run.  One fixed-length record per contact,
000500*    read in file order -- no key, no index.
000600*    -------------------------------------------------------------
000700*    87/04/11  T.MERCHANT   ORIGINAL SELECT FOR CONTACT-IN-FILE.
000800*    91/09/02  T.MERCHANT   ADDED FILE STATUS FOR ABEND TRAPPING.
000900*    -------------------------------------------------------------
001000     SELECT CONTACT-IN-FILE
001100            ASSIGN TO "CONTACT-IN"
001200            ORGANIZATION IS SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS WS-CTCIN-STATUS.
