000100*    -------------------------------------------------------------
000200*    FD-CTCOUT.CBL
000300*    Record layout for CONTACT-OUT-FILE -- the deduplicated
000400*    contact set, merged-groups-first then pass-through contacts
000500*    in original input order.  Same shape as CTCI-RECORD.
000600*    -------------------------------------------------------------
000700*    87/04/11  T.MERCHANT   ORIGINAL LAYOUT.
000800*    89/02/08  T.MERCHANT   ADDED ADDRESS GROUP.
000900*    93/11/30  R.OKAFOR     ADDED NOTE AND ANNIVERSARY FIELDS.
001000*    -------------------------------------------------------------
001100     FD  CONTACT-OUT-FILE
001200         LABEL RECORDS ARE STANDARD
001300         RECORD CONTAINS 1270 CHARACTERS.
001400
001500     01  CTCO-RECORD.
001600         05  CTCO-FULL-NAME           PIC X(60).
001700         05  CTCO-FIRST-NAME          PIC X(25).
001800         05  CTCO-LAST-NAME           PIC X(25).
001900         05  CTCO-MIDDLE-NAME         PIC X(25).
002000         05  CTCO-NAME-PREFIX         PIC X(10).
002100         05  CTCO-NAME-SUFFIX         PIC X(10).
002200         05  CTCO-PHONE-COUNT         PIC 9(02).
002300         05  CTCO-PHONE OCCURS 5 TIMES.
002400             10  CTCO-PHONE-TYPE      PIC X(12).
002500             10  CTCO-PHONE-NUMBER    PIC X(20).
002600         05  CTCO-EMAIL-COUNT         PIC 9(02).
002700         05  CTCO-EMAIL OCCURS 5 TIMES.
002800             10  CTCO-EMAIL-TYPE      PIC X(12).
002900             10  CTCO-EMAIL-ADDRESS   PIC X(40).
003000         05  CTCO-ADDR-COUNT          PIC 9(01).
003100         05  CTCO-ADDRESS OCCURS 3 TIMES.
003200             10  CTCO-ADDR-TYPE        PIC X(12).
003300             10  CTCO-ADDR-STREET      PIC X(40).
003400             10  CTCO-ADDR-CITY        PIC X(25).
003500             10  CTCO-ADDR-REGION      PIC X(20).
003600             10  CTCO-ADDR-POSTAL-CODE PIC X(10).
003700             10  CTCO-ADDR-COUNTRY     PIC X(20).
003800         05  CTCO-ORGANIZATION        PIC X(40).
003900         05  CTCO-JOB-TITLE           PIC X(30).
004000         05  CTCO-DEPARTMENT          PIC X(30).
004100         05  CTCO-NOTE-COUNT          PIC 9(01).
004200         05  CTCO-NOTE OCCURS 3 TIMES PIC X(60).
004300         05  CTCO-BIRTHDAY            PIC X(10).
004400         05  CTCO-ANNIVERSARY         PIC X(10).
004500         05  FILLER                   PIC X(08).
