000100*    -------------------------------------------------------------
000200*    CONTACT-DEDUP-BATCH.COB
000300*    Reads the exported contact file, finds duplicate contacts by
000400*    phone, e-mail, exact and fuzzy name matching, folds every
000500*    duplicate group down to one contact, and writes the reduced
000600*    contact set back out together with a CSV extract, a printed
000700*    preview/validation report and a RUN-LOG audit trail.  Runs
000800*    start to finish with no operator interaction -- this replaced
000900*    the old spreadsheet macro marketing used to run by hand every
001000*    quarter before a mailing list went out.
001100*    -------------------------------------------------------------
001200*    99/04/02  R.OKAFOR     ORIGINAL BATCH, REPLACES THE MARKETING
001300*                            DEPARTMENT'S SPREADSHEET MACRO (TKT
001400*                            5017).
001500*    99/04/14  R.OKAFOR     ADDED THE SIX-RULE MATCH TEST AND THE
001600*                            FUZZY-NAME PASS (TKT 5017).
001700*    99/05/26  R.OKAFOR     ADDED THE FOLD-LEFT CONTACT MERGER.
001800*    99/06/30  R.OKAFOR     ADDED THE PREVIEW REPORT AND THE
001900*                            VALIDATION RE-READ OF CONTACT-OUT.
002000*    99/08/09  R.OKAFOR     Y2K -- CTLPARM AND RUN-LOG DATES NOW
002100*                            CARRY A 4-DIGIT CENTURY/YEAR.
002200*    -------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     contact-dedup-batch.
002500 AUTHOR.         R. OKAFOR.
002600 INSTALLATION.   DATA PROCESSING - MARKETING SYSTEMS.
002700 DATE-WRITTEN.   04/02/1999.
002800 DATE-COMPILED.
002900 SECURITY.       UNCLASSIFIED -- MARKETING CONTACT DATA ONLY.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300     SPECIAL-NAMES.
003400         C01 IS TOP-OF-FORM
003500         CLASS WS-DIGIT-CLASS IS "0" THRU "9"
003600         UPSI-0 ON  STATUS IS WS-VERBOSE-RUN-LOG
003700                OFF STATUS IS WS-QUIET-RUN-LOG.
003800
003900 INPUT-OUTPUT SECTION.
004000     FILE-CONTROL.
004100
004200         COPY "SL-CTCIN.CBL".
004300         COPY "SL-CTCOUT.CBL".
004400         COPY "SL-CTLPARM.CBL".
004500
004600         SELECT CSV-REPORT
004700                ASSIGN TO "CSV-REPORT"
004800                ORGANIZATION IS LINE SEQUENTIAL.
004900
005000         SELECT PREVIEW-RPT
005100                ASSIGN TO "PREVIEW-RPT"
005200                ORGANIZATION IS LINE SEQUENTIAL.
005300
005400         SELECT RUN-LOG
005500                ASSIGN TO "RUN-LOG"
005600                ORGANIZATION IS LINE SEQUENTIAL.
005700
005800 DATA DIVISION.
005900     FILE SECTION.
006000
006100         COPY "FD-CTCIN.CBL".
006200         COPY "FD-CTCOUT.CBL".
006300         COPY "FD-CTLPARM.CBL".
006400
006500         FD  CSV-REPORT
006600             LABEL RECORDS ARE OMITTED.
006700         01  CSV-RPT-RECORD             PIC X(2000).
006800
006900         FD  PREVIEW-RPT
007000             LABEL RECORDS ARE OMITTED.
007100         01  PREVIEW-RPT-RECORD         PIC X(80).
007200
007300         FD  RUN-LOG
007400             LABEL RECORDS ARE OMITTED.
007500         01  RUN-LOG-RECORD             PIC X(100).
007600
007700     WORKING-STORAGE SECTION.
007800
007900         COPY "WS-CTCTBL.CBL".
008000         COPY "WS-CTCWRK.CBL".
008100         COPY "WS-FUZZY.CBL".
008200
008300*        ------------------------------------------------------
008400*        PREVIEW REPORT DETAIL LINES -- BUILT A LINE AT A TIME
008500*        AND MOVED TO PREVIEW-RPT-RECORD BY PL-PRTHDR.CBL'S
008600*        PAGE-BREAK CHECK.
008700*        ------------------------------------------------------
008800         01  WS-PREVIEW-TEXT-LINE       PIC X(80).
008900
009000*        ------------------------------------------------------
009100*        CSV EXPORT HEADER LINE.
009200*        ------------------------------------------------------
009300         01  WS-CSV-HEADER-LINE.
009400             05  FILLER PIC X(180) VALUE
009500                 "Name,First Name,Last Name,Middle Name,Prefix,Suffix,
009600-"Phone 1 Type,Phone 1 Number,Phone 2 Type,Phone 2 Number,Phone 3 Typ
009700-"e,Phone 3 Number,Phone 4 Type,Phone 4 Number,Phone 5 Type,Phone 5 N
009800-"umber".
009900             05  FILLER PIC X(150) VALUE
010000                 "Email 1 Type,Email 1 Address,Email 2 Type,Email 2 A
010100-"ddress,Email 3 Type,Email 3 Address,Email 4 Type,Email 4 Address,E
010200-"mail 5 Type,Email 5 Address".
010300             05  FILLER PIC X(100) VALUE
010400                 "Address 1 Type,Address 1,Address 2 Type,Address 2,A
010500-"ddress 3 Type,Address 3".
010600             05  FILLER PIC X(70) VALUE
010700                 "Organization,Title,Department,Notes,Birthday,Annive
010800-"rsary".
010900
011000 PROCEDURE DIVISION.
011100*    -------------------------------------------------------------
011200*    BATCH FLOW STEPS 1-11, ONE PER PARAGRAPH BELOW.
011300*    -------------------------------------------------------------
011400 1000-MAIN-PROCESS.
011500
011600     PERFORM 1100-OPEN-ALL-FILES
011700        THRU 1100-OPEN-ALL-FILES-EXIT.
011800
011900     PERFORM 1200-READ-CTLPARM-RECORD
012000        THRU 1200-READ-CTLPARM-RECORD-EXIT.
012100
012200     PERFORM 2000-LOAD-CONTACT-TABLE
012300        THRU 2000-LOAD-CONTACT-TABLE-EXIT.
012400
012500     IF WS-TOTAL-CONTACTS = 0
012600        DISPLAY "CONTACT-DEDUP-BATCH -- CONTACT-IN IS EMPTY, RUN ABAN"
012700                "DONED."
012800        PERFORM 1900-CLOSE-ALL-FILES
012900           THRU 1900-CLOSE-ALL-FILES-EXIT
013000        STOP RUN.
013100
013200     PERFORM 3000-NORMALIZE-ALL-CONTACTS
013300        THRU 3000-NORMALIZE-ALL-CONTACTS-EXIT.
013400
013500     PERFORM 3500-ASSIGN-DUPLICATE-GROUPS
013600        THRU 3500-ASSIGN-DUPLICATE-GROUPS-EXIT.
013700
013800     PERFORM 4600-BUILD-FINAL-OUTPUT-TABLE
013900        THRU 4600-BUILD-FINAL-OUTPUT-TABLE-EXIT.
014000
014100     PERFORM 6000-WRITE-PREVIEW-REPORT
014200        THRU 6000-WRITE-PREVIEW-REPORT-EXIT.
014300
014400     PERFORM 7000-WRITE-CONTACT-OUT-FILE
014500        THRU 7000-WRITE-CONTACT-OUT-FILE-EXIT.
014600
014700     PERFORM 8000-WRITE-CSV-REPORT
014800        THRU 8000-WRITE-CSV-REPORT-EXIT.
014900
015000     PERFORM 9000-VALIDATE-OUTPUT
015100        THRU 9000-VALIDATE-OUTPUT-EXIT.
015200
015300     PERFORM 9500-DISPLAY-STATISTICS
015400        THRU 9500-DISPLAY-STATISTICS-EXIT.
015500
015600     PERFORM 1900-CLOSE-ALL-FILES
015700        THRU 1900-CLOSE-ALL-FILES-EXIT.
015800
015900     STOP RUN.
016000*    -------------------------------------------------------------
016100 1100-OPEN-ALL-FILES.
016200
016300     OPEN INPUT  CONTACT-IN-FILE.
016400     OPEN INPUT  CTLPARM-FILE.
016500     OPEN OUTPUT CONTACT-OUT-FILE.
016600     OPEN OUTPUT CSV-REPORT.
016700     OPEN OUTPUT PREVIEW-RPT.
016800     OPEN OUTPUT RUN-LOG.
016900
017000 1100-OPEN-ALL-FILES-EXIT.
017100     EXIT.
017200*    -------------------------------------------------------------
017300*    THE CONTROL-FILE REPLACES THE COMMAND-LINE SWITCHES THE OLD
017400*    DESKTOP SCRIPT TOOK -- REGION CODE, COUNTRY CODE, TRUNK DIGIT
017500*    AND THE FUZZY-MATCH THRESHOLD.  IF THE FILE CANNOT BE READ
017600*    THE SHOP DEFAULTS (US / "1" / "0" / 85) CARRY THE RUN.
017700*    -------------------------------------------------------------
017800 1200-READ-CTLPARM-RECORD.
017900
018000     READ CTLPARM-FILE
018100        AT END
018200           GO TO 1200-READ-CTLPARM-RECORD-EXIT.
018300
018400     IF WS-CTLPARM-OK
018500        MOVE CTLPARM-REGION-CODE  TO WS-DEFAULT-REGION
018600        MOVE CTLPARM-COUNTRY-CODE TO WS-DEFAULT-COUNTRY-CODE
018700        MOVE CTLPARM-FUZZY-THRESHOLD TO WS-ACTIVE-FUZZY-THRESHOLD
018800        IF CTLPARM-TRUNK-DIGIT IS WS-DIGIT-CLASS
018900           MOVE CTLPARM-TRUNK-DIGIT TO WS-DEFAULT-TRUNK-DIGIT.
019000
019100 1200-READ-CTLPARM-RECORD-EXIT.
019200     EXIT.
019300*    -------------------------------------------------------------
019400 1900-CLOSE-ALL-FILES.
019500
019600     CLOSE CONTACT-IN-FILE.
019700     CLOSE CTLPARM-FILE.
019800     CLOSE CONTACT-OUT-FILE.
019900     CLOSE CSV-REPORT.
020000     CLOSE PREVIEW-RPT.
020100     CLOSE RUN-LOG.
020200
020300 1900-CLOSE-ALL-FILES-EXIT.
020400     EXIT.
020500*    -------------------------------------------------------------
020600*    STEP 1 -- READ CONTACT-IN INTO THE TABLE.
020700*    -------------------------------------------------------------
020800 2000-LOAD-CONTACT-TABLE.
020900
021000     MOVE "N" TO WS-END-OF-CONTACT-IN.
021100
021200     PERFORM 2010-READ-ONE-CONTACT
021300        THRU 2010-READ-ONE-CONTACT-EXIT
021400        UNTIL END-OF-CONTACT-IN.
021500
021600 2000-LOAD-CONTACT-TABLE-EXIT.
021700     EXIT.
021800*    -------------------------------------------------------------
021900 2010-READ-ONE-CONTACT.
022000
022100     READ CONTACT-IN-FILE
022200        AT END
022300           MOVE "Y" TO WS-END-OF-CONTACT-IN
022400           GO TO 2010-READ-ONE-CONTACT-EXIT.
022500
022600     IF NOT WS-CTCIN-OK
022700        ADD 1 TO WS-FAILED-PARSE-COUNT
022800        GO TO 2010-READ-ONE-CONTACT-EXIT.
022900
023000     ADD 1 TO WS-TOTAL-CONTACTS.
023100     ADD 1 TO WS-PARSED-COUNT.
023200
023300     MOVE WS-TOTAL-CONTACTS TO WS-CTC-INDEX (WS-TOTAL-CONTACTS).
023400     MOVE "N" TO WS-CTC-ICE-FLAG (WS-TOTAL-CONTACTS).
023500     MOVE 0   TO WS-CTC-GROUP-ID (WS-TOTAL-CONTACTS).
023600
023700     MOVE CTCI-FULL-NAME    TO WS-CTC-FULL-NAME    (WS-TOTAL-CONTACTS).
023800     MOVE CTCI-FIRST-NAME   TO WS-CTC-FIRST-NAME   (WS-TOTAL-CONTACTS).
023900     MOVE CTCI-LAST-NAME    TO WS-CTC-LAST-NAME    (WS-TOTAL-CONTACTS).
024000     MOVE CTCI-MIDDLE-NAME  TO WS-CTC-MIDDLE-NAME  (WS-TOTAL-CONTACTS).
024100     MOVE CTCI-NAME-PREFIX  TO WS-CTC-NAME-PREFIX  (WS-TOTAL-CONTACTS).
024200     MOVE CTCI-NAME-SUFFIX  TO WS-CTC-NAME-SUFFIX  (WS-TOTAL-CONTACTS).
024300     MOVE CTCI-ORGANIZATION TO WS-CTC-ORGANIZATION (WS-TOTAL-CONTACTS).
024400     MOVE CTCI-JOB-TITLE    TO WS-CTC-JOB-TITLE    (WS-TOTAL-CONTACTS).
024500     MOVE CTCI-DEPARTMENT   TO WS-CTC-DEPARTMENT   (WS-TOTAL-CONTACTS).
024600     MOVE CTCI-BIRTHDAY     TO WS-CTC-BIRTHDAY     (WS-TOTAL-CONTACTS).
024700     MOVE CTCI-ANNIVERSARY  TO WS-CTC-ANNIVERSARY  (WS-TOTAL-CONTACTS).
024800
024900     MOVE CTCI-PHONE-COUNT TO WS-CTC-PHONE-COUNT (WS-TOTAL-CONTACTS).
025000     MOVE 0 TO WS-PHONE-SUB.
025100     PERFORM 2020-COPY-ONE-IN-PHONE
025200        THRU 2020-COPY-ONE-IN-PHONE-EXIT
025300        UNTIL WS-PHONE-SUB >= 5.
025400
025500     MOVE CTCI-EMAIL-COUNT TO WS-CTC-EMAIL-COUNT (WS-TOTAL-CONTACTS).
025600     MOVE 0 TO WS-EMAIL-SUB.
025700     PERFORM 2030-COPY-ONE-IN-EMAIL
025800        THRU 2030-COPY-ONE-IN-EMAIL-EXIT
025900        UNTIL WS-EMAIL-SUB >= 5.
026000
026100     MOVE CTCI-ADDR-COUNT TO WS-CTC-ADDR-COUNT (WS-TOTAL-CONTACTS).
026200     MOVE 0 TO WS-ADDR-SUB.
026300     PERFORM 2040-COPY-ONE-IN-ADDRESS
026400        THRU 2040-COPY-ONE-IN-ADDRESS-EXIT
026500        UNTIL WS-ADDR-SUB >= 3.
026600
026700     MOVE CTCI-NOTE-COUNT TO WS-CTC-NOTE-COUNT (WS-TOTAL-CONTACTS).
026800     MOVE 0 TO WS-NOTE-SUB.
026900     PERFORM 2050-COPY-ONE-IN-NOTE
027000        THRU 2050-COPY-ONE-IN-NOTE-EXIT
027100        UNTIL WS-NOTE-SUB >= 3.
027200
027300     IF WS-CTC-FULL-NAME (WS-TOTAL-CONTACTS) = SPACES
027400        PERFORM 2500-BUILD-FALLBACK-NAME
027500           THRU 2500-BUILD-FALLBACK-NAME-EXIT.
027600
027700 2010-READ-ONE-CONTACT-EXIT.
027800     EXIT.
027900*    -------------------------------------------------------------
028000 2020-COPY-ONE-IN-PHONE.
028100
028200     ADD 1 TO WS-PHONE-SUB.
028300     MOVE CTCI-PHONE-TYPE (WS-PHONE-SUB)
028400       TO WS-CTC-PHONE-TYPE (WS-TOTAL-CONTACTS, WS-PHONE-SUB).
028500     MOVE CTCI-PHONE-NUMBER (WS-PHONE-SUB)
028600       TO WS-CTC-PHONE-NUMBER (WS-TOTAL-CONTACTS, WS-PHONE-SUB).
028700
028800 2020-COPY-ONE-IN-PHONE-EXIT.
028900     EXIT.
029000*    -------------------------------------------------------------
029100 2030-COPY-ONE-IN-EMAIL.
029200
029300     ADD 1 TO WS-EMAIL-SUB.
029400     MOVE CTCI-EMAIL-TYPE (WS-EMAIL-SUB)
029500       TO WS-CTC-EMAIL-TYPE (WS-TOTAL-CONTACTS, WS-EMAIL-SUB).
029600     MOVE CTCI-EMAIL-ADDRESS (WS-EMAIL-SUB)
029700       TO WS-CTC-EMAIL-ADDRESS (WS-TOTAL-CONTACTS, WS-EMAIL-SUB).
029800
029900 2030-COPY-ONE-IN-EMAIL-EXIT.
030000     EXIT.
030100*    -------------------------------------------------------------
030200 2040-COPY-ONE-IN-ADDRESS.
030300
030400     ADD 1 TO WS-ADDR-SUB.
030500     MOVE CTCI-ADDR-TYPE (WS-ADDR-SUB)
030600       TO WS-CTC-ADDR-TYPE (WS-TOTAL-CONTACTS, WS-ADDR-SUB).
030700     MOVE CTCI-ADDR-STREET (WS-ADDR-SUB)
030800       TO WS-CTC-ADDR-STREET (WS-TOTAL-CONTACTS, WS-ADDR-SUB).
030900     MOVE CTCI-ADDR-CITY (WS-ADDR-SUB)
031000       TO WS-CTC-ADDR-CITY (WS-TOTAL-CONTACTS, WS-ADDR-SUB).
031100     MOVE CTCI-ADDR-REGION (WS-ADDR-SUB)
031200       TO WS-CTC-ADDR-REGION (WS-TOTAL-CONTACTS, WS-ADDR-SUB).
031300     MOVE CTCI-ADDR-POSTAL-CODE (WS-ADDR-SUB)
031400       TO WS-CTC-ADDR-POSTAL-CODE (WS-TOTAL-CONTACTS, WS-ADDR-SUB).
031500     MOVE CTCI-ADDR-COUNTRY (WS-ADDR-SUB)
031600       TO WS-CTC-ADDR-COUNTRY (WS-TOTAL-CONTACTS, WS-ADDR-SUB).
031700
031800 2040-COPY-ONE-IN-ADDRESS-EXIT.
031900     EXIT.
032000*    -------------------------------------------------------------
032100 2050-COPY-ONE-IN-NOTE.
032200
032300     ADD 1 TO WS-NOTE-SUB.
032400     MOVE CTCI-NOTE (WS-NOTE-SUB)
032500       TO WS-CTC-NOTE (WS-TOTAL-CONTACTS, WS-NOTE-SUB).
032600
032700 2050-COPY-ONE-IN-NOTE-EXIT.
032800     EXIT.
032900*    -------------------------------------------------------------
033000*    FALLBACK NAME -- PARTS, THEN ORGANIZATION, THEN "CONTACT NNNN".
033100*    -------------------------------------------------------------
033200 2500-BUILD-FALLBACK-NAME.
033300
033400     MOVE SPACES TO WS-NAME-RESULT.
033500     PERFORM 2510-APPEND-NAME-PART
033600        THRU 2510-APPEND-NAME-PART-EXIT.
033700
033800     IF WS-NAME-RESULT NOT = SPACES
033900        MOVE WS-NAME-RESULT TO WS-CTC-FULL-NAME (WS-TOTAL-CONTACTS)
034000     ELSE
034100        IF WS-CTC-ORGANIZATION (WS-TOTAL-CONTACTS) NOT = SPACES
034200           MOVE WS-CTC-ORGANIZATION (WS-TOTAL-CONTACTS)
034300             TO WS-CTC-FULL-NAME (WS-TOTAL-CONTACTS)
034400        ELSE
034500           MOVE SPACES TO WS-CTC-FULL-NAME (WS-TOTAL-CONTACTS)
034600           MOVE WS-TOTAL-CONTACTS TO WS-RPT-EDIT-NUM
034700           STRING "Contact " DELIMITED BY SIZE
034800                  WS-RPT-EDIT-NUM DELIMITED BY SIZE
034900             INTO WS-CTC-FULL-NAME (WS-TOTAL-CONTACTS).
035000
035100 2500-BUILD-FALLBACK-NAME-EXIT.
035200     EXIT.
035300*    -------------------------------------------------------------
035400*    JOINS PREFIX/FIRST/MIDDLE/LAST/SUFFIX WITH SINGLE SPACES,
035500*    SKIPPING ANY PART THAT IS BLANK.  RESULT COMES BACK IN
035600*    WS-NAME-RESULT (CALLER MOVED SPACES TO IT FIRST).
035700*    -------------------------------------------------------------
035800 2510-APPEND-NAME-PART.
035900
036000     MOVE WS-CTC-NAME-PREFIX (WS-TOTAL-CONTACTS) TO WS-NAME-SOURCE.
036100     IF WS-CTC-NAME-PREFIX (WS-TOTAL-CONTACTS) NOT = SPACES
036200        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
036300
036400     MOVE WS-CTC-FIRST-NAME (WS-TOTAL-CONTACTS) TO WS-NAME-SOURCE.
036500     IF WS-CTC-FIRST-NAME (WS-TOTAL-CONTACTS) NOT = SPACES
036600        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
036700
036800     MOVE WS-CTC-MIDDLE-NAME (WS-TOTAL-CONTACTS) TO WS-NAME-SOURCE.
036900     IF WS-CTC-MIDDLE-NAME (WS-TOTAL-CONTACTS) NOT = SPACES
037000        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
037100
037200     MOVE WS-CTC-LAST-NAME (WS-TOTAL-CONTACTS) TO WS-NAME-SOURCE.
037300     IF WS-CTC-LAST-NAME (WS-TOTAL-CONTACTS) NOT = SPACES
037400        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
037500
037600     MOVE WS-CTC-NAME-SUFFIX (WS-TOTAL-CONTACTS) TO WS-NAME-SOURCE.
037700     IF WS-CTC-NAME-SUFFIX (WS-TOTAL-CONTACTS) NOT = SPACES
037800        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
037900
038000 2510-APPEND-NAME-PART-EXIT.
038100     EXIT.
038200*    -------------------------------------------------------------
038300*    APPENDS WS-NAME-SOURCE ONTO WS-NAME-RESULT WITH ONE SPACE IN
038400*    BETWEEN, TRIMMING TRAILING SPACES OFF EACH FIRST SO A MULTI-
038500*    WORD RESULT DOES NOT GET CUT SHORT (BOTH FIELDS ARE 60 BYTES).
038600*    -------------------------------------------------------------
038700 2516-STRING-PART.
038800
038900     IF WS-NAME-RESULT = SPACES
039000        MOVE WS-NAME-SOURCE TO WS-NAME-RESULT
039100     ELSE
039200        MOVE 60 TO WS-JOIN-LEN-A
039300        PERFORM 2517-BACK-OFF-JOIN-A
039400           THRU 2517-BACK-OFF-JOIN-A-EXIT
039500           UNTIL WS-JOIN-LEN-A = 0
039600              OR WS-NAME-RESULT (WS-JOIN-LEN-A:1) NOT = SPACE
039700
039800        MOVE 60 TO WS-JOIN-LEN-B
039900        PERFORM 2518-BACK-OFF-JOIN-B
040000           THRU 2518-BACK-OFF-JOIN-B-EXIT
040100           UNTIL WS-JOIN-LEN-B = 0
040200              OR WS-NAME-SOURCE (WS-JOIN-LEN-B:1) NOT = SPACE
040300
040400        COMPUTE WS-JOIN-AVAIL = 60 - WS-JOIN-LEN-A - 1
040500        IF WS-JOIN-LEN-B > WS-JOIN-AVAIL
040600           MOVE WS-JOIN-AVAIL TO WS-JOIN-LEN-B
040700
040800        IF WS-JOIN-LEN-B > 0
040900           MOVE SPACE TO WS-NAME-RESULT (WS-JOIN-LEN-A + 1:1)
041000           MOVE WS-NAME-SOURCE (1:WS-JOIN-LEN-B)
041100             TO WS-NAME-RESULT (WS-JOIN-LEN-A + 2:WS-JOIN-LEN-B).
041200
041300 2516-STRING-PART-EXIT.
041400     EXIT.
041500*    -------------------------------------------------------------
041600 2517-BACK-OFF-JOIN-A.
041700
041800     SUBTRACT 1 FROM WS-JOIN-LEN-A.
041900
042000 2517-BACK-OFF-JOIN-A-EXIT.
042100     EXIT.
042200*    -------------------------------------------------------------
042300 2518-BACK-OFF-JOIN-B.
042400
042500     SUBTRACT 1 FROM WS-JOIN-LEN-B.
042600
042700 2518-BACK-OFF-JOIN-B-EXIT.
042800     EXIT.
042900*    -------------------------------------------------------------
043000*    STEP 2 -- NORMALIZATION KEYS FOR EVERY CONTACT (NAME, EMAIL,
043100*    PHONE, IS-ICE).
043200*    -------------------------------------------------------------
043300 3000-NORMALIZE-ALL-CONTACTS.
043400
043500     MOVE 0 TO WS-CTC-IDX.
043600     PERFORM 3010-NORMALIZE-ONE-CONTACT
043700        THRU 3010-NORMALIZE-ONE-CONTACT-EXIT
043800        UNTIL WS-CTC-IDX >= WS-TOTAL-CONTACTS.
043900
044000 3000-NORMALIZE-ALL-CONTACTS-EXIT.
044100     EXIT.
044200*    -------------------------------------------------------------
044300 3010-NORMALIZE-ONE-CONTACT.
044400
044500     ADD 1 TO WS-CTC-IDX.
044600
044700     MOVE WS-CTC-FULL-NAME (WS-CTC-IDX) TO WS-NAME-SOURCE.
044800     PERFORM 3200-NORMALIZE-NAME-KEY
044900        THRU 3200-NORMALIZE-NAME-KEY-EXIT.
045000     MOVE WS-NAME-RESULT TO WS-CTC-NORM-NAME (WS-CTC-IDX).
045100
045200     MOVE WS-CTC-FIRST-NAME (WS-CTC-IDX) TO WS-NAME-SOURCE.
045300     PERFORM 3200-NORMALIZE-NAME-KEY
045400        THRU 3200-NORMALIZE-NAME-KEY-EXIT.
045500     MOVE WS-NAME-RESULT (1:25) TO WS-CTC-NORM-FIRST (WS-CTC-IDX).
045600
045700     MOVE WS-CTC-LAST-NAME (WS-CTC-IDX) TO WS-NAME-SOURCE.
045800     PERFORM 3200-NORMALIZE-NAME-KEY
045900        THRU 3200-NORMALIZE-NAME-KEY-EXIT.
046000     MOVE WS-NAME-RESULT (1:25) TO WS-CTC-NORM-LAST (WS-CTC-IDX).
046100
046200     MOVE 0 TO WS-PHONE-SUB.
046300     PERFORM 3020-NORMALIZE-ONE-PHONE
046400        THRU 3020-NORMALIZE-ONE-PHONE-EXIT
046500        UNTIL WS-PHONE-SUB >= 5.
046600
046700     MOVE 0 TO WS-EMAIL-SUB.
046800     PERFORM 3030-NORMALIZE-ONE-EMAIL
046900        THRU 3030-NORMALIZE-ONE-EMAIL-EXIT
047000        UNTIL WS-EMAIL-SUB >= 5.
047100
047200     PERFORM 3040-CHECK-ICE-FLAG
047300        THRU 3040-CHECK-ICE-FLAG-EXIT.
047400
047500 3010-NORMALIZE-ONE-CONTACT-EXIT.
047600     EXIT.
047700*    -------------------------------------------------------------
047800 3020-NORMALIZE-ONE-PHONE.
047900
048000     ADD 1 TO WS-PHONE-SUB.
048100     MOVE SPACES TO WS-CTC-NORM-PHONE (WS-CTC-IDX, WS-PHONE-SUB).
048200     IF WS-PHONE-SUB <= WS-CTC-PHONE-COUNT (WS-CTC-IDX)
048300        MOVE WS-CTC-PHONE-NUMBER (WS-CTC-IDX, WS-PHONE-SUB)
048400          TO WS-PHONE-RAW
048500        PERFORM 3100-NORMALIZE-PHONE-NUMBER
048600           THRU 3100-NORMALIZE-PHONE-NUMBER-EXIT
048700        IF WS-PHONE-KEY-IS-VALID
048800           MOVE WS-PHONE-DIGITS (1:16)
048900             TO WS-CTC-NORM-PHONE (WS-CTC-IDX, WS-PHONE-SUB)
049000        ELSE
049100           MOVE WS-CTC-PHONE-NUMBER (WS-CTC-IDX, WS-PHONE-SUB)
049200             TO WS-CTC-PHONE-NUMBER (WS-CTC-IDX, WS-PHONE-SUB).
049300
049400 3020-NORMALIZE-ONE-PHONE-EXIT.
049500     EXIT.
049600*    -------------------------------------------------------------
049700 3030-NORMALIZE-ONE-EMAIL.
049800
049900     ADD 1 TO WS-EMAIL-SUB.
050000     MOVE SPACES TO WS-CTC-NORM-EMAIL (WS-CTC-IDX, WS-EMAIL-SUB).
050100     IF WS-EMAIL-SUB <= WS-CTC-EMAIL-COUNT (WS-CTC-IDX)
050200        MOVE WS-CTC-EMAIL-ADDRESS (WS-CTC-IDX, WS-EMAIL-SUB)
050300          TO WS-EMAIL-SOURCE
050400        PERFORM 3260-NORMALIZE-EMAIL-KEY
050500           THRU 3260-NORMALIZE-EMAIL-KEY-EXIT
050600        IF WS-EMAIL-KEY-IS-VALID
050700           MOVE WS-EMAIL-RESULT
050800             TO WS-CTC-NORM-EMAIL (WS-CTC-IDX, WS-EMAIL-SUB).
050900
051000 3030-NORMALIZE-ONE-EMAIL-EXIT.
051100     EXIT.
051200*    -------------------------------------------------------------
051300*    IS-ICE -- "ICE" (CASE-INSENSITIVE) ANYWHERE IN FULL, FIRST OR
051400*    LAST NAME MARKS AN EMERGENCY-CONTACT RECORD.
051500*    -------------------------------------------------------------
051600 3040-CHECK-ICE-FLAG.
051700
051800     MOVE WS-CTC-FULL-NAME (WS-CTC-IDX) TO WS-NAME-SOURCE.
051900     INSPECT WS-NAME-SOURCE CONVERTING
052000             "abcdefghijklmnopqrstuvwxyz" TO
052100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052200     IF WS-NAME-SOURCE (1:55) = SPACES
052300        NEXT SENTENCE
052400     END-IF.
052500
052600     IF WS-NAME-SOURCE (1:60) NOT = SPACES
052700        PERFORM 3045-SCAN-NAME-FOR-ICE THRU 3045-SCAN-NAME-FOR-ICE-EXIT.
052800
052900     IF NOT WS-CTC-IS-ICE (WS-CTC-IDX)
053000        MOVE WS-CTC-FIRST-NAME (WS-CTC-IDX) TO WS-NAME-SOURCE
053100        INSPECT WS-NAME-SOURCE CONVERTING
053200                "abcdefghijklmnopqrstuvwxyz" TO
053300                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053400        PERFORM 3045-SCAN-NAME-FOR-ICE THRU 3045-SCAN-NAME-FOR-ICE-EXIT.
053500
053600     IF NOT WS-CTC-IS-ICE (WS-CTC-IDX)
053700        MOVE WS-CTC-LAST-NAME (WS-CTC-IDX) TO WS-NAME-SOURCE
053800        INSPECT WS-NAME-SOURCE CONVERTING
053900                "abcdefghijklmnopqrstuvwxyz" TO
054000                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054100        PERFORM 3045-SCAN-NAME-FOR-ICE THRU 3045-SCAN-NAME-FOR-ICE-EXIT.
054200
054300 3040-CHECK-ICE-FLAG-EXIT.
054400     EXIT.
054500*    -------------------------------------------------------------
054600*    SCANS WS-NAME-SOURCE (ALREADY UPPERCASED) FOR THE SUBSTRING
054700*    "ICE".  SETS THE CURRENT CONTACT'S IS-ICE FLAG WHEN FOUND.
054800*    -------------------------------------------------------------
054900 3045-SCAN-NAME-FOR-ICE.
055000
055100     MOVE 0 TO WS-NAME-SCAN-SUB.
055200     PERFORM 3046-CHECK-ONE-ICE-POSITION
055300        THRU 3046-CHECK-ONE-ICE-POSITION-EXIT
055400        UNTIL WS-NAME-SCAN-SUB >= 58
055500           OR WS-CTC-IS-ICE (WS-CTC-IDX).
055600
055700 3045-SCAN-NAME-FOR-ICE-EXIT.
055800     EXIT.
055900*    -------------------------------------------------------------
056000 3046-CHECK-ONE-ICE-POSITION.
056100
056200     ADD 1 TO WS-NAME-SCAN-SUB.
056300     IF WS-NAME-SOURCE (WS-NAME-SCAN-SUB:3) = "ICE"
056400        MOVE "Y" TO WS-CTC-ICE-FLAG (WS-CTC-IDX).
056500
056600 3046-CHECK-ONE-ICE-POSITION-EXIT.
056700     EXIT.
056800*    -------------------------------------------------------------
056900*    STEP 5 AND 6 -- MERGE EVERY SURVIVING GROUP, THEN APPEND THE
057000*    CONTACTS THAT NEVER JOINED A GROUP.
057100*    -------------------------------------------------------------
057200 4600-BUILD-FINAL-OUTPUT-TABLE.
057300
057400     INITIALIZE WS-OUTPUT-TABLE.
057500     MOVE 0 TO WS-OUTPUT-TABLE-COUNT.
057600     MOVE 0 TO WS-GROUP-SUB.
057700
057800     PERFORM 4610-PROCESS-ONE-GROUP-NUMBER
057900        THRU 4610-PROCESS-ONE-GROUP-NUMBER-EXIT
058000        UNTIL WS-GROUP-SUB >= WS-NEXT-GROUP-NUMBER.
058100
058200     PERFORM 5000-APPEND-NON-DUPLICATES
058300        THRU 5000-APPEND-NON-DUPLICATES-EXIT.
058400
058500     MOVE WS-OUTPUT-TABLE-COUNT TO WS-FINAL-CONTACTS.
058600
058700 4600-BUILD-FINAL-OUTPUT-TABLE-EXIT.
058800     EXIT.
058900*    -------------------------------------------------------------
059000 4610-PROCESS-ONE-GROUP-NUMBER.
059100
059200     ADD 1 TO WS-GROUP-SUB.
059300     MOVE WS-GROUP-SUB TO WS-CURRENT-GROUP-ID.
059400
059500     PERFORM 4000-MERGE-GROUP-MEMBERS
059600        THRU 4000-MERGE-GROUP-MEMBERS-EXIT.
059700
059800     IF WS-MERGE-GROUP-HAS-BASE
059900        ADD 1 TO WS-DUPLICATE-GROUPS
060000        ADD WS-OUT-SOURCE-COUNT (WS-OUTPUT-TABLE-COUNT)
060100          TO WS-CONTACTS-IN-DUPES
060200        PERFORM 4620-WRITE-MERGE-AUDIT-LINES
060300           THRU 4620-WRITE-MERGE-AUDIT-LINES-EXIT.
060400
060500 4610-PROCESS-ONE-GROUP-NUMBER-EXIT.
060600     EXIT.
060700*    -------------------------------------------------------------
060800 4620-WRITE-MERGE-AUDIT-LINES.
060900
061000     MOVE SPACES TO WS-RUN-LOG-LINE.
061100     MOVE WS-CURRENT-GROUP-ID TO WS-RPT-EDIT-NUM.
061200     MOVE WS-OUT-SOURCE-COUNT (WS-OUTPUT-TABLE-COUNT) TO WS-RPT-EDIT-NUM2.
061300     STRING "GROUP " DELIMITED BY SIZE
061400            WS-RPT-EDIT-NUM DELIMITED BY SIZE
061500            " FOUND, " DELIMITED BY SIZE
061600            WS-RPT-EDIT-NUM2 DELIMITED BY SIZE
061700            " MEMBERS." DELIMITED BY SIZE
061800       INTO WS-RUN-LOG-LINE.
061900     MOVE WS-RUN-LOG-LINE TO RUN-LOG-RECORD.
062000     WRITE RUN-LOG-RECORD.
062100
062200     IF WS-VERBOSE-RUN-LOG
062300        MOVE SPACES TO WS-RUN-LOG-LINE
062400        MOVE WS-CURRENT-GROUP-ID TO WS-RPT-EDIT-NUM
062500        STRING "MERGE PERFORMED FOR GROUP " DELIMITED BY SIZE
062600               WS-RPT-EDIT-NUM DELIMITED BY SIZE
062700               " -- RESULT NAME " DELIMITED BY SIZE
062800               WS-OUT-FULL-NAME (WS-OUTPUT-TABLE-COUNT)
062900                                 DELIMITED BY SIZE
063000          INTO WS-RUN-LOG-LINE
063100        MOVE WS-RUN-LOG-LINE TO RUN-LOG-RECORD
063200        WRITE RUN-LOG-RECORD.
063300
063400 4620-WRITE-MERGE-AUDIT-LINES-EXIT.
063500     EXIT.
063600*    -------------------------------------------------------------
063700 5000-APPEND-NON-DUPLICATES.
063800
063900     MOVE 0 TO WS-PASS-SUB.
064000     PERFORM 5010-CHECK-ONE-PASS-THROUGH
064100        THRU 5010-CHECK-ONE-PASS-THROUGH-EXIT
064200        UNTIL WS-PASS-SUB >= WS-TOTAL-CONTACTS.
064300
064400 5000-APPEND-NON-DUPLICATES-EXIT.
064500     EXIT.
064600*    -------------------------------------------------------------
064700 5010-CHECK-ONE-PASS-THROUGH.
064800
064900     ADD 1 TO WS-PASS-SUB.
065000     IF WS-CTC-GROUP-ID (WS-PASS-SUB) = 0
065100        MOVE WS-PASS-SUB TO WS-MEMBER-SUB
065200        PERFORM 4020-START-MERGED-CONTACT
065300           THRU 4020-START-MERGED-CONTACT-EXIT.
065400
065500 5010-CHECK-ONE-PASS-THROUGH-EXIT.
065600     EXIT.
065700*    -------------------------------------------------------------
065800*    STEP 7 -- PREVIEW REPORT: STATISTICS, FIRST 10 GROUPS, MERGE
065900*    PREVIEW, VALIDATION BLOCK, PROCESSING SUMMARY.
066000*    -------------------------------------------------------------
066100 6000-WRITE-PREVIEW-REPORT.
066200
066300     PERFORM 6500-PRINT-PREVIEW-HEADINGS
066400        THRU 6500-PRINT-PREVIEW-HEADINGS-EXIT.
066500
066600     PERFORM 6100-PRINT-STATISTICS-BLOCK
066700        THRU 6100-PRINT-STATISTICS-BLOCK-EXIT.
066800
066900     PERFORM 6200-PRINT-GROUP-DETAIL-BLOCK
067000        THRU 6200-PRINT-GROUP-DETAIL-BLOCK-EXIT.
067100
067200     PERFORM 6300-PRINT-MERGE-PREVIEW-BLOCK
067300        THRU 6300-PRINT-MERGE-PREVIEW-BLOCK-EXIT.
067400
067500*    VALIDATION REPORT AND PROCESSING SUMMARY BLOCKS ARE FILLED IN
067600*    AFTER STEP 10 RUNS -- SEE 9100-PRINT-VALIDATION-BLOCK AND
067700*    9600-PRINT-SUMMARY-BLOCK BELOW.
067800
067900 6000-WRITE-PREVIEW-REPORT-EXIT.
068000     EXIT.
068100*    -------------------------------------------------------------
068200 6100-PRINT-STATISTICS-BLOCK.
068300
068400     MOVE "STATISTICS" TO WS-PREVIEW-TEXT-LINE.
068500     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
068600
068700     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
068800     MOVE WS-TOTAL-CONTACTS TO WS-RPT-EDIT-NUM.
068900     STRING "  TOTAL CONTACTS . . . . . . " DELIMITED BY SIZE
069000            WS-RPT-EDIT-NUM DELIMITED BY SIZE
069100       INTO WS-PREVIEW-TEXT-LINE.
069200     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
069300
069400     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
069500     MOVE WS-DUPLICATE-GROUPS TO WS-RPT-EDIT-NUM.
069600     STRING "  DUPLICATE GROUPS . . . . . " DELIMITED BY SIZE
069700            WS-RPT-EDIT-NUM DELIMITED BY SIZE
069800       INTO WS-PREVIEW-TEXT-LINE.
069900     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
070000
070100     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
070200     MOVE WS-CONTACTS-IN-DUPES TO WS-RPT-EDIT-NUM.
070300     STRING "  CONTACTS IN GROUPS . . . . " DELIMITED BY SIZE
070400            WS-RPT-EDIT-NUM DELIMITED BY SIZE
070500       INTO WS-PREVIEW-TEXT-LINE.
070600     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
070700
070800     COMPUTE WS-CONTACTS-MERGED =
070900             WS-CONTACTS-IN-DUPES - WS-DUPLICATE-GROUPS.
071000
071100     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
071200     MOVE WS-CONTACTS-MERGED TO WS-RPT-EDIT-NUM.
071300     STRING "  CONTACTS TO BE MERGED . . " DELIMITED BY SIZE
071400            WS-RPT-EDIT-NUM DELIMITED BY SIZE
071500       INTO WS-PREVIEW-TEXT-LINE.
071600     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
071700
071800     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
071900     MOVE WS-FINAL-CONTACTS TO WS-RPT-EDIT-NUM.
072000     STRING "  FINAL CONTACT COUNT . . . " DELIMITED BY SIZE
072100            WS-RPT-EDIT-NUM DELIMITED BY SIZE
072200       INTO WS-PREVIEW-TEXT-LINE.
072300     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
072400
072500     IF WS-TOTAL-CONTACTS = 0
072600        MOVE 0 TO WS-REDUCTION-PERCENT
072700     ELSE
072800        COMPUTE WS-REDUCTION-PERCENT ROUNDED =
072900                (WS-TOTAL-CONTACTS - WS-FINAL-CONTACTS) * 100
073000                / WS-TOTAL-CONTACTS.
073100
073200     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
073300     MOVE WS-REDUCTION-PERCENT TO WS-RPT-EDIT-PCT.
073400     STRING "  REDUCTION PERCENT . . . . " DELIMITED BY SIZE
073500            WS-RPT-EDIT-PCT DELIMITED BY SIZE
073600            "%" DELIMITED BY SIZE
073700       INTO WS-PREVIEW-TEXT-LINE.
073800     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
073900
074000     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
074100     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
074200
074300 6100-PRINT-STATISTICS-BLOCK-EXIT.
074400     EXIT.
074500*    -------------------------------------------------------------
074600*    FIRST 10 GROUPS -- GROUP NUMBER, MEMBER COUNT, EACH MEMBER'S
074700*    NAME AND UP TO 2 PHONES/EMAILS.
074800*    -------------------------------------------------------------
074900 6200-PRINT-GROUP-DETAIL-BLOCK.
075000
075100     MOVE "GROUP DETAIL (FIRST 10 GROUPS)" TO WS-PREVIEW-TEXT-LINE.
075200     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
075300
075400     MOVE 0 TO WS-PREVIEW-GROUP-SHOWN.
075500     MOVE 0 TO WS-GROUP-SUB.
075600
075700     PERFORM 6210-CONSIDER-ONE-GROUP-FOR-DETAIL
075800        THRU 6210-CONSIDER-ONE-GROUP-FOR-DETAIL-EXIT
075900        UNTIL WS-GROUP-SUB >= WS-NEXT-GROUP-NUMBER
076000           OR WS-PREVIEW-GROUP-SHOWN >= 10.
076100
076200     IF WS-NEXT-GROUP-NUMBER > WS-PREVIEW-GROUP-SHOWN
076300        MOVE SPACES TO WS-PREVIEW-TEXT-LINE
076400        MOVE WS-DUPLICATE-GROUPS TO WS-RPT-EDIT-NUM
076500        STRING "  ... AND " DELIMITED BY SIZE
076600               WS-RPT-EDIT-NUM DELIMITED BY SIZE
076700               " MORE GROUPS" DELIMITED BY SIZE
076800          INTO WS-PREVIEW-TEXT-LINE
076900        PERFORM 6900-WRITE-PREVIEW-LINE
077000           THRU 6900-WRITE-PREVIEW-LINE-EXIT.
077100
077200 6200-PRINT-GROUP-DETAIL-BLOCK-EXIT.
077300     EXIT.
077400*    -------------------------------------------------------------
077500 6210-CONSIDER-ONE-GROUP-FOR-DETAIL.
077600
077700     ADD 1 TO WS-GROUP-SUB.
077800     MOVE 0 TO WS-PREVIEW-MEMBER-COUNT.
077900     MOVE 0 TO WS-PREVIEW-MEMBER-SUB.
078000     PERFORM 6220-COUNT-ONE-GROUP-MEMBER
078100        THRU 6220-COUNT-ONE-GROUP-MEMBER-EXIT
078200        UNTIL WS-PREVIEW-MEMBER-SUB >= WS-TOTAL-CONTACTS.
078300
078400     IF WS-PREVIEW-MEMBER-COUNT > 0
078500        ADD 1 TO WS-PREVIEW-GROUP-SHOWN
078600
078700        MOVE SPACES TO WS-PREVIEW-TEXT-LINE
078800        MOVE WS-GROUP-SUB TO WS-RPT-EDIT-NUM
078900        MOVE WS-PREVIEW-MEMBER-COUNT TO WS-RPT-EDIT-NUM2
079000        STRING "  GROUP " DELIMITED BY SIZE
079100               WS-RPT-EDIT-NUM DELIMITED BY SIZE
079200               " -- " DELIMITED BY SIZE
079300               WS-RPT-EDIT-NUM2 DELIMITED BY SIZE
079400               " MEMBERS" DELIMITED BY SIZE
079500          INTO WS-PREVIEW-TEXT-LINE
079600        PERFORM 6900-WRITE-PREVIEW-LINE
079700           THRU 6900-WRITE-PREVIEW-LINE-EXIT
079800
079900        MOVE 0 TO WS-PREVIEW-MEMBER-SUB
080000        PERFORM 6230-PRINT-ONE-GROUP-MEMBER
080100           THRU 6230-PRINT-ONE-GROUP-MEMBER-EXIT
080200           UNTIL WS-PREVIEW-MEMBER-SUB >= WS-TOTAL-CONTACTS.
080300
080400 6210-CONSIDER-ONE-GROUP-FOR-DETAIL-EXIT.
080500     EXIT.
080600*    -------------------------------------------------------------
080700 6220-COUNT-ONE-GROUP-MEMBER.
080800
080900     ADD 1 TO WS-PREVIEW-MEMBER-SUB.
081000     IF WS-CTC-GROUP-ID (WS-PREVIEW-MEMBER-SUB) = WS-GROUP-SUB
081100        ADD 1 TO WS-PREVIEW-MEMBER-COUNT.
081200
081300 6220-COUNT-ONE-GROUP-MEMBER-EXIT.
081400     EXIT.
081500*    -------------------------------------------------------------
081600 6230-PRINT-ONE-GROUP-MEMBER.
081700
081800     ADD 1 TO WS-PREVIEW-MEMBER-SUB.
081900     IF WS-CTC-GROUP-ID (WS-PREVIEW-MEMBER-SUB) = WS-GROUP-SUB
082000        PERFORM 6560-CHECK-PREVIEW-PAGE-BREAK
082100           THRU 6560-CHECK-PREVIEW-PAGE-BREAK-EXIT
082200
082300        MOVE SPACES TO WS-PREVIEW-TEXT-LINE
082400        STRING "    - " DELIMITED BY SIZE
082500               WS-CTC-FULL-NAME (WS-PREVIEW-MEMBER-SUB)
082600                                 DELIMITED BY SIZE
082700               "  " DELIMITED BY SIZE
082800               WS-CTC-PHONE-NUMBER (WS-PREVIEW-MEMBER-SUB, 1)
082900                                 DELIMITED BY SIZE
083000               " " DELIMITED BY SIZE
083100               WS-CTC-PHONE-NUMBER (WS-PREVIEW-MEMBER-SUB, 2)
083200                                 DELIMITED BY SIZE
083300               " " DELIMITED BY SIZE
083400               WS-CTC-EMAIL-ADDRESS (WS-PREVIEW-MEMBER-SUB, 1)
083500                                 DELIMITED BY SIZE
083600               " " DELIMITED BY SIZE
083700               WS-CTC-EMAIL-ADDRESS (WS-PREVIEW-MEMBER-SUB, 2)
083800                                 DELIMITED BY SIZE
083900          INTO WS-PREVIEW-TEXT-LINE
084000        PERFORM 6900-WRITE-PREVIEW-LINE
084100           THRU 6900-WRITE-PREVIEW-LINE-EXIT
084200        ADD 1 TO WS-PREVIEW-LINE-COUNT.
084300
084400 6230-PRINT-ONE-GROUP-MEMBER-EXIT.
084500     EXIT.
084600*    -------------------------------------------------------------
084700*    MERGE PREVIEW BLOCK -- THE MERGED RESULT OF EACH GROUP, WHICH
084800*    IS SIMPLY THE MATCHING ENTRY ALREADY BUILT IN WS-OUTPUT-TABLE
084900*    BY 4600 ABOVE, SINCE MERGED GROUPS ARE WRITTEN FIRST.
085000*    -------------------------------------------------------------
085100 6300-PRINT-MERGE-PREVIEW-BLOCK.
085200
085300     MOVE "MERGE PREVIEW" TO WS-PREVIEW-TEXT-LINE.
085400     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
085500
085600     MOVE 0 TO WS-OUT-IDX.
085700     PERFORM 6310-PRINT-ONE-MERGE-RESULT
085800        THRU 6310-PRINT-ONE-MERGE-RESULT-EXIT
085900        UNTIL WS-OUT-IDX >= WS-DUPLICATE-GROUPS.
086000
086100 6300-PRINT-MERGE-PREVIEW-BLOCK-EXIT.
086200     EXIT.
086300*    -------------------------------------------------------------
086400 6310-PRINT-ONE-MERGE-RESULT.
086500
086600     SET WS-OUT-IDX UP BY 1.
086700
086800     PERFORM 6560-CHECK-PREVIEW-PAGE-BREAK
086900        THRU 6560-CHECK-PREVIEW-PAGE-BREAK-EXIT.
087000
087100     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
087200     MOVE WS-OUT-SOURCE-COUNT (WS-OUT-IDX) TO WS-RPT-EDIT-NUM.
087300     STRING "  " DELIMITED BY SIZE
087400            WS-OUT-FULL-NAME (WS-OUT-IDX) DELIMITED BY SIZE
087500            "  (" DELIMITED BY SIZE
087600            WS-RPT-EDIT-NUM DELIMITED BY SIZE
087700            " SOURCE CONTACTS)" DELIMITED BY SIZE
087800       INTO WS-PREVIEW-TEXT-LINE.
087900     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
088000
088100     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
088200     MOVE SPACES TO WS-PREVIEW-TEXT-LINE (3:30).
088300     STRING WS-OUT-PHONE-NUMBER (WS-OUT-IDX, 1) DELIMITED BY SIZE
088400            " " DELIMITED BY SIZE
088500            WS-OUT-PHONE-NUMBER (WS-OUT-IDX, 2) DELIMITED BY SIZE
088600            " " DELIMITED BY SIZE
088700            WS-OUT-PHONE-NUMBER (WS-OUT-IDX, 3) DELIMITED BY SIZE
088800       INTO WS-PREVIEW-TEXT-LINE (5:70).
088900     IF WS-OUT-PHONE-COUNT (WS-OUT-IDX) > 3
089000        PERFORM 6320-APPEND-PHONE-OVERFLOW-NOTE
089100           THRU 6320-APPEND-PHONE-OVERFLOW-NOTE-EXIT.
089200     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
089300
089400     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
089500     STRING WS-OUT-EMAIL-ADDRESS (WS-OUT-IDX, 1) DELIMITED BY SIZE
089600            " " DELIMITED BY SIZE
089700            WS-OUT-EMAIL-ADDRESS (WS-OUT-IDX, 2) DELIMITED BY SIZE
089800            " " DELIMITED BY SIZE
089900            WS-OUT-EMAIL-ADDRESS (WS-OUT-IDX, 3) DELIMITED BY SIZE
090000       INTO WS-PREVIEW-TEXT-LINE (5:70).
090100     IF WS-OUT-EMAIL-COUNT (WS-OUT-IDX) > 3
090200        PERFORM 6330-APPEND-EMAIL-OVERFLOW-NOTE
090300           THRU 6330-APPEND-EMAIL-OVERFLOW-NOTE-EXIT.
090400     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
090500
090600 6310-PRINT-ONE-MERGE-RESULT-EXIT.
090700     EXIT.
090800*    -------------------------------------------------------------
090900 6320-APPEND-PHONE-OVERFLOW-NOTE.
091000
091100     COMPUTE WS-MATCH-PHONE-SUB-1 =
091200             WS-OUT-PHONE-COUNT (WS-OUT-IDX) - 3.
091300     MOVE WS-MATCH-PHONE-SUB-1 TO WS-RPT-EDIT-NUM.
091400     MOVE WS-PREVIEW-TEXT-LINE (1:60) TO WS-NAME-SOURCE.
091500     STRING WS-NAME-SOURCE DELIMITED BY SIZE
091600            " (+" DELIMITED BY SIZE
091700            WS-RPT-EDIT-NUM DELIMITED BY SIZE
091800            " MORE)" DELIMITED BY SIZE
091900       INTO WS-PREVIEW-TEXT-LINE.
092000
092100 6320-APPEND-PHONE-OVERFLOW-NOTE-EXIT.
092200     EXIT.
092300*    -------------------------------------------------------------
092400 6330-APPEND-EMAIL-OVERFLOW-NOTE.
092500
092600     COMPUTE WS-MATCH-EMAIL-SUB-1 =
092700             WS-OUT-EMAIL-COUNT (WS-OUT-IDX) - 3.
092800     MOVE WS-MATCH-EMAIL-SUB-1 TO WS-RPT-EDIT-NUM.
092900     MOVE WS-PREVIEW-TEXT-LINE (1:60) TO WS-NAME-SOURCE.
093000     STRING WS-NAME-SOURCE DELIMITED BY SIZE
093100            " (+" DELIMITED BY SIZE
093200            WS-RPT-EDIT-NUM DELIMITED BY SIZE
093300            " MORE)" DELIMITED BY SIZE
093400       INTO WS-PREVIEW-TEXT-LINE.
093500
093600 6330-APPEND-EMAIL-OVERFLOW-NOTE-EXIT.
093700     EXIT.
093800*    -------------------------------------------------------------
093900 6900-WRITE-PREVIEW-LINE.
094000
094100     PERFORM 6560-CHECK-PREVIEW-PAGE-BREAK
094200        THRU 6560-CHECK-PREVIEW-PAGE-BREAK-EXIT.
094300
094400     MOVE WS-PREVIEW-TEXT-LINE TO PREVIEW-RPT-RECORD.
094500     WRITE PREVIEW-RPT-RECORD AFTER ADVANCING 1.
094600     ADD 1 TO WS-PREVIEW-LINE-COUNT.
094700
094800 6900-WRITE-PREVIEW-LINE-EXIT.
094900     EXIT.
095000*    -------------------------------------------------------------
095100*    STEP 8 -- WRITE THE FINAL TABLE TO CONTACT-OUT, MERGED GROUPS
095200*    FIRST (THEY ARE ALREADY FIRST IN WS-OUTPUT-TABLE).
095300*    -------------------------------------------------------------
095400 7000-WRITE-CONTACT-OUT-FILE.
095500
095600     MOVE 0 TO WS-OUT-IDX.
095700     PERFORM 7010-WRITE-ONE-OUT-RECORD
095800        THRU 7010-WRITE-ONE-OUT-RECORD-EXIT
095900        UNTIL WS-OUT-IDX >= WS-OUTPUT-TABLE-COUNT.
096000
096100 7000-WRITE-CONTACT-OUT-FILE-EXIT.
096200     EXIT.
096300*    -------------------------------------------------------------
096400 7010-WRITE-ONE-OUT-RECORD.
096500
096600     SET WS-OUT-IDX UP BY 1.
096700
096800     IF WS-OUT-FULL-NAME (WS-OUT-IDX) = SPACES
096900        PERFORM 7100-RECONSTRUCT-OUTPUT-NAME
097000           THRU 7100-RECONSTRUCT-OUTPUT-NAME-EXIT.
097100
097200     MOVE WS-OUT-FULL-NAME    (WS-OUT-IDX) TO CTCO-FULL-NAME.
097300     MOVE WS-OUT-FIRST-NAME   (WS-OUT-IDX) TO CTCO-FIRST-NAME.
097400     MOVE WS-OUT-LAST-NAME    (WS-OUT-IDX) TO CTCO-LAST-NAME.
097500     MOVE WS-OUT-MIDDLE-NAME  (WS-OUT-IDX) TO CTCO-MIDDLE-NAME.
097600     MOVE WS-OUT-NAME-PREFIX  (WS-OUT-IDX) TO CTCO-NAME-PREFIX.
097700     MOVE WS-OUT-NAME-SUFFIX  (WS-OUT-IDX) TO CTCO-NAME-SUFFIX.
097800     MOVE WS-OUT-ORGANIZATION (WS-OUT-IDX) TO CTCO-ORGANIZATION.
097900     MOVE WS-OUT-JOB-TITLE    (WS-OUT-IDX) TO CTCO-JOB-TITLE.
098000     MOVE WS-OUT-DEPARTMENT   (WS-OUT-IDX) TO CTCO-DEPARTMENT.
098100     MOVE WS-OUT-BIRTHDAY     (WS-OUT-IDX) TO CTCO-BIRTHDAY.
098200     MOVE WS-OUT-ANNIVERSARY  (WS-OUT-IDX) TO CTCO-ANNIVERSARY.
098300
098400     MOVE WS-OUT-PHONE-COUNT (WS-OUT-IDX) TO CTCO-PHONE-COUNT.
098500     MOVE 0 TO WS-PHONE-SUB.
098600     PERFORM 7020-COPY-ONE-OUT-PHONE
098700        THRU 7020-COPY-ONE-OUT-PHONE-EXIT
098800        UNTIL WS-PHONE-SUB >= 5.
098900
099000     MOVE WS-OUT-EMAIL-COUNT (WS-OUT-IDX) TO CTCO-EMAIL-COUNT.
099100     MOVE 0 TO WS-EMAIL-SUB.
099200     PERFORM 7030-COPY-ONE-OUT-EMAIL
099300        THRU 7030-COPY-ONE-OUT-EMAIL-EXIT
099400        UNTIL WS-EMAIL-SUB >= 5.
099500
099600     MOVE WS-OUT-ADDR-COUNT (WS-OUT-IDX) TO CTCO-ADDR-COUNT.
099700     MOVE 0 TO WS-ADDR-SUB.
099800     PERFORM 7040-COPY-ONE-OUT-ADDRESS
099900        THRU 7040-COPY-ONE-OUT-ADDRESS-EXIT
100000        UNTIL WS-ADDR-SUB >= 3.
100100
100200     MOVE WS-OUT-NOTE-COUNT (WS-OUT-IDX) TO CTCO-NOTE-COUNT.
100300     MOVE 0 TO WS-NOTE-SUB.
100400     PERFORM 7050-COPY-ONE-OUT-NOTE
100500        THRU 7050-COPY-ONE-OUT-NOTE-EXIT
100600        UNTIL WS-NOTE-SUB >= 3.
100700
100800     WRITE CTCO-RECORD.
100900
101000 7010-WRITE-ONE-OUT-RECORD-EXIT.
101100     EXIT.
101200*    -------------------------------------------------------------
101300 7020-COPY-ONE-OUT-PHONE.
101400
101500     ADD 1 TO WS-PHONE-SUB.
101600     MOVE WS-OUT-PHONE-TYPE (WS-OUT-IDX, WS-PHONE-SUB)
101700       TO CTCO-PHONE-TYPE (WS-PHONE-SUB).
101800     MOVE WS-OUT-PHONE-NUMBER (WS-OUT-IDX, WS-PHONE-SUB)
101900       TO CTCO-PHONE-NUMBER (WS-PHONE-SUB).
102000
102100 7020-COPY-ONE-OUT-PHONE-EXIT.
102200     EXIT.
102300*    -------------------------------------------------------------
102400 7030-COPY-ONE-OUT-EMAIL.
102500
102600     ADD 1 TO WS-EMAIL-SUB.
102700     MOVE WS-OUT-EMAIL-TYPE (WS-OUT-IDX, WS-EMAIL-SUB)
102800       TO CTCO-EMAIL-TYPE (WS-EMAIL-SUB).
102900     MOVE WS-OUT-EMAIL-ADDRESS (WS-OUT-IDX, WS-EMAIL-SUB)
103000       TO CTCO-EMAIL-ADDRESS (WS-EMAIL-SUB).
103100
103200 7030-COPY-ONE-OUT-EMAIL-EXIT.
103300     EXIT.
103400*    -------------------------------------------------------------
103500 7040-COPY-ONE-OUT-ADDRESS.
103600
103700     ADD 1 TO WS-ADDR-SUB.
103800     MOVE WS-OUT-ADDR-TYPE (WS-OUT-IDX, WS-ADDR-SUB)
103900       TO CTCO-ADDR-TYPE (WS-ADDR-SUB).
104000     MOVE WS-OUT-ADDR-STREET (WS-OUT-IDX, WS-ADDR-SUB)
104100       TO CTCO-ADDR-STREET (WS-ADDR-SUB).
104200     MOVE WS-OUT-ADDR-CITY (WS-OUT-IDX, WS-ADDR-SUB)
104300       TO CTCO-ADDR-CITY (WS-ADDR-SUB).
104400     MOVE WS-OUT-ADDR-REGION (WS-OUT-IDX, WS-ADDR-SUB)
104500       TO CTCO-ADDR-REGION (WS-ADDR-SUB).
104600     MOVE WS-OUT-ADDR-POSTAL-CODE (WS-OUT-IDX, WS-ADDR-SUB)
104700       TO CTCO-ADDR-POSTAL-CODE (WS-ADDR-SUB).
104800     MOVE WS-OUT-ADDR-COUNTRY (WS-OUT-IDX, WS-ADDR-SUB)
104900       TO CTCO-ADDR-COUNTRY (WS-ADDR-SUB).
105000
105100 7040-COPY-ONE-OUT-ADDRESS-EXIT.
105200     EXIT.
105300*    -------------------------------------------------------------
105400 7050-COPY-ONE-OUT-NOTE.
105500
105600     ADD 1 TO WS-NOTE-SUB.
105700     MOVE WS-OUT-NOTE (WS-OUT-IDX, WS-NOTE-SUB)
105800       TO CTCO-NOTE (WS-NOTE-SUB).
105900
106000 7050-COPY-ONE-OUT-NOTE-EXIT.
106100     EXIT.
106200*    -------------------------------------------------------------
106300*    WRITE-TIME FALLBACK -- RECONSTRUCT FROM PARTS, ELSE "UNKNOWN".
106400*    THIS SHOULD NEVER ACTUALLY FIRE SINCE 2500 ABOVE ALREADY GIVES
106500*    EVERY CONTACT A NAME AT PARSE TIME, BUT THE WRITER KEEPS ITS
106600*    OWN BACKSTOP IN CASE A FUTURE CHANGE TO THE MERGE RULES EVER
106700*    CLEARS FULL-NAME ON THE WAY THROUGH.
106800*    -------------------------------------------------------------
106900 7100-RECONSTRUCT-OUTPUT-NAME.
107000
107100     MOVE SPACES TO WS-NAME-RESULT.
107200
107300     MOVE WS-OUT-NAME-PREFIX (WS-OUT-IDX) TO WS-NAME-SOURCE.
107400     IF WS-OUT-NAME-PREFIX (WS-OUT-IDX) NOT = SPACES
107500        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
107600
107700     MOVE WS-OUT-FIRST-NAME (WS-OUT-IDX) TO WS-NAME-SOURCE.
107800     IF WS-OUT-FIRST-NAME (WS-OUT-IDX) NOT = SPACES
107900        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
108000
108100     MOVE WS-OUT-MIDDLE-NAME (WS-OUT-IDX) TO WS-NAME-SOURCE.
108200     IF WS-OUT-MIDDLE-NAME (WS-OUT-IDX) NOT = SPACES
108300        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
108400
108500     MOVE WS-OUT-LAST-NAME (WS-OUT-IDX) TO WS-NAME-SOURCE.
108600     IF WS-OUT-LAST-NAME (WS-OUT-IDX) NOT = SPACES
108700        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
108800
108900     MOVE WS-OUT-NAME-SUFFIX (WS-OUT-IDX) TO WS-NAME-SOURCE.
109000     IF WS-OUT-NAME-SUFFIX (WS-OUT-IDX) NOT = SPACES
109100        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
109200
109300     IF WS-NAME-RESULT NOT = SPACES
109400        MOVE WS-NAME-RESULT TO WS-OUT-FULL-NAME (WS-OUT-IDX)
109500     ELSE
109600        MOVE "Unknown" TO WS-OUT-FULL-NAME (WS-OUT-IDX).
109700
109800 7100-RECONSTRUCT-OUTPUT-NAME-EXIT.
109900     EXIT.
110000*    -------------------------------------------------------------
110100*    STEP 9 -- CSV EXPORT OF THE FINAL CONTACTS.
110200*    -------------------------------------------------------------
110300 8000-WRITE-CSV-REPORT.
110400
110500     MOVE WS-CSV-HEADER-LINE TO CSV-RPT-RECORD.
110600     WRITE CSV-RPT-RECORD.
110700
110800     MOVE 0 TO WS-OUT-IDX.
110900     PERFORM 8010-WRITE-ONE-CSV-DETAIL-LINE
111000        THRU 8010-WRITE-ONE-CSV-DETAIL-LINE-EXIT
111100        UNTIL WS-OUT-IDX >= WS-OUTPUT-TABLE-COUNT.
111200
111300 8000-WRITE-CSV-REPORT-EXIT.
111400     EXIT.
111500*    -------------------------------------------------------------
111600 8010-WRITE-ONE-CSV-DETAIL-LINE.
111700
111800     SET WS-OUT-IDX UP BY 1.
111900
112000     MOVE SPACES TO CSV-RPT-RECORD.
112100     MOVE "Y" TO WS-CSV-FIRST-FIELD.
112200
112300     MOVE WS-OUT-FULL-NAME   (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
112400     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
112500     MOVE WS-OUT-FIRST-NAME  (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
112600     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
112700     MOVE WS-OUT-LAST-NAME   (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
112800     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
112900     MOVE WS-OUT-MIDDLE-NAME (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
113000     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
113100     MOVE WS-OUT-NAME-PREFIX (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
113200     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
113300     MOVE WS-OUT-NAME-SUFFIX (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
113400     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
113500
113600     MOVE 0 TO WS-CSV-SUB.
113700     PERFORM 8070-APPEND-CSV-PHONE
113800        THRU 8070-APPEND-CSV-PHONE-EXIT
113900        UNTIL WS-CSV-SUB >= 5.
114000
114100     MOVE 0 TO WS-CSV-SUB.
114200     PERFORM 8075-APPEND-CSV-EMAIL
114300        THRU 8075-APPEND-CSV-EMAIL-EXIT
114400        UNTIL WS-CSV-SUB >= 5.
114500
114600     MOVE 0 TO WS-CSV-SUB.
114700     PERFORM 8080-APPEND-CSV-ADDRESS
114800        THRU 8080-APPEND-CSV-ADDRESS-EXIT
114900        UNTIL WS-CSV-SUB >= 3.
115000
115100     MOVE WS-OUT-ORGANIZATION (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
115200     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
115300     MOVE WS-OUT-JOB-TITLE    (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
115400     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
115500     MOVE WS-OUT-DEPARTMENT   (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
115600     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
115700
115800     PERFORM 8085-JOIN-CSV-NOTES THRU 8085-JOIN-CSV-NOTES-EXIT.
115900     MOVE WS-CSV-NOTE-JOIN TO WS-CSV-FIELD-SOURCE.
116000     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
116100
116200     MOVE WS-OUT-BIRTHDAY    (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
116300     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
116400     MOVE WS-OUT-ANNIVERSARY (WS-OUT-IDX) TO WS-CSV-FIELD-SOURCE.
116500     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
116600
116700     WRITE CSV-RPT-RECORD.
116800
116900 8010-WRITE-ONE-CSV-DETAIL-LINE-EXIT.
117000     EXIT.
117100*    -------------------------------------------------------------
117200 8070-APPEND-CSV-PHONE.
117300
117400     ADD 1 TO WS-CSV-SUB.
117500     MOVE WS-OUT-PHONE-TYPE (WS-OUT-IDX, WS-CSV-SUB)
117600       TO WS-CSV-FIELD-SOURCE.
117700     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
117800     MOVE WS-OUT-PHONE-NUMBER (WS-OUT-IDX, WS-CSV-SUB)
117900       TO WS-CSV-FIELD-SOURCE.
118000     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
118100
118200 8070-APPEND-CSV-PHONE-EXIT.
118300     EXIT.
118400*    -------------------------------------------------------------
118500 8075-APPEND-CSV-EMAIL.
118600
118700     ADD 1 TO WS-CSV-SUB.
118800     MOVE WS-OUT-EMAIL-TYPE (WS-OUT-IDX, WS-CSV-SUB)
118900       TO WS-CSV-FIELD-SOURCE.
119000     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
119100     MOVE WS-OUT-EMAIL-ADDRESS (WS-OUT-IDX, WS-CSV-SUB)
119200       TO WS-CSV-FIELD-SOURCE.
119300     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
119400
119500 8075-APPEND-CSV-EMAIL-EXIT.
119600     EXIT.
119700*    -------------------------------------------------------------
119800*    ONE ADDRESS COLUMN-PAIR: TYPE, THEN A SINGLE JOINED STRING OF
119900*    STREET/CITY/REGION/POSTAL/COUNTRY (NON-BLANK PARTS ONLY).
120000*    -------------------------------------------------------------
120100 8080-APPEND-CSV-ADDRESS.
120200
120300     ADD 1 TO WS-CSV-SUB.
120400     MOVE WS-OUT-ADDR-TYPE (WS-OUT-IDX, WS-CSV-SUB)
120500       TO WS-CSV-FIELD-SOURCE.
120600     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
120700
120800     MOVE SPACES TO WS-NAME-RESULT.
120900     MOVE WS-OUT-ADDR-STREET (WS-OUT-IDX, WS-CSV-SUB) TO WS-NAME-SOURCE.
121000     IF WS-OUT-ADDR-STREET (WS-OUT-IDX, WS-CSV-SUB) NOT = SPACES
121100        PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
121200     MOVE WS-OUT-ADDR-CITY (WS-OUT-IDX, WS-CSV-SUB) TO WS-NAME-SOURCE.
121300     IF WS-OUT-ADDR-CITY (WS-OUT-IDX, WS-CSV-SUB) NOT = SPACES
121400        PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
121500     MOVE WS-OUT-ADDR-REGION (WS-OUT-IDX, WS-CSV-SUB) TO WS-NAME-SOURCE.
121600     IF WS-OUT-ADDR-REGION (WS-OUT-IDX, WS-CSV-SUB) NOT = SPACES
121700        PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
121800     MOVE WS-OUT-ADDR-POSTAL-CODE (WS-OUT-IDX, WS-CSV-SUB)
121900       TO WS-NAME-SOURCE.
122000     IF WS-OUT-ADDR-POSTAL-CODE (WS-OUT-IDX, WS-CSV-SUB) NOT = SPACES
122100        PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
122200     MOVE WS-OUT-ADDR-COUNTRY (WS-OUT-IDX, WS-CSV-SUB) TO WS-NAME-SOURCE.
122300     IF WS-OUT-ADDR-COUNTRY (WS-OUT-IDX, WS-CSV-SUB) NOT = SPACES
122400        PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
122500
122600     MOVE WS-NAME-RESULT TO WS-CSV-FIELD-SOURCE.
122700     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
122800
122900 8080-APPEND-CSV-ADDRESS-EXIT.
123000     EXIT.
123100*    -------------------------------------------------------------
123200*    JOINS NON-BLANK ADDRESS PARTS WITH ", " INTO WS-NAME-RESULT,
123300*    TRIMMING TRAILING SPACES FIRST THE SAME WAY 2516-STRING-PART
123400*    DOES SO A MULTI-WORD STREET OR CITY NAME DOES NOT GET CUT OFF
123500*    AT ITS FIRST EMBEDDED SPACE.
123600*    -------------------------------------------------------------
123700 8090-JOIN-ADDRESS-PART.
123800
123900     IF WS-NAME-RESULT = SPACES
124000        MOVE WS-NAME-SOURCE TO WS-NAME-RESULT
124100     ELSE
124200        MOVE 60 TO WS-JOIN-LEN-A
124300        PERFORM 2517-BACK-OFF-JOIN-A
124400           THRU 2517-BACK-OFF-JOIN-A-EXIT
124500           UNTIL WS-JOIN-LEN-A = 0
124600              OR WS-NAME-RESULT (WS-JOIN-LEN-A:1) NOT = SPACE
124700
124800        MOVE 60 TO WS-JOIN-LEN-B
124900        PERFORM 2518-BACK-OFF-JOIN-B
125000           THRU 2518-BACK-OFF-JOIN-B-EXIT
125100           UNTIL WS-JOIN-LEN-B = 0
125200              OR WS-NAME-SOURCE (WS-JOIN-LEN-B:1) NOT = SPACE
125300
125400        COMPUTE WS-JOIN-AVAIL = 60 - WS-JOIN-LEN-A - 2
125500        IF WS-JOIN-LEN-B > WS-JOIN-AVAIL
125600           MOVE WS-JOIN-AVAIL TO WS-JOIN-LEN-B
125700
125800        IF WS-JOIN-LEN-B > 0
125900           MOVE ", " TO WS-NAME-RESULT (WS-JOIN-LEN-A + 1:2)
126000           MOVE WS-NAME-SOURCE (1:WS-JOIN-LEN-B)
126100             TO WS-NAME-RESULT (WS-JOIN-LEN-A + 3:WS-JOIN-LEN-B).
126200
126300 8090-JOIN-ADDRESS-PART-EXIT.
126400     EXIT.
126500*    -------------------------------------------------------------
126600*    NOTES -- ALL NOTES JOINED WITH "; " INTO ONE COLUMN.
126700*    -------------------------------------------------------------
126800 8085-JOIN-CSV-NOTES.
126900
127000     MOVE SPACES TO WS-CSV-NOTE-JOIN.
127100     MOVE 0 TO WS-NOTE-SUB.
127200     PERFORM 8086-JOIN-ONE-NOTE
127300        THRU 8086-JOIN-ONE-NOTE-EXIT
127400        UNTIL WS-NOTE-SUB >= WS-OUT-NOTE-COUNT (WS-OUT-IDX).
127500
127600 8085-JOIN-CSV-NOTES-EXIT.
127700     EXIT.
127800*    -------------------------------------------------------------
127900*    NOTES CAN RUN TO 60 CHARACTERS EACH AND THE JOINED LINE TO 188
128000*    -- SAME BACK-OFF / REFERENCE-MODIFICATION TECHNIQUE AS
128100*    2516-STRING-PART, JUST WITH WIDER FIELDS AND A "; " SEPARATOR.
128200*    -------------------------------------------------------------
128300 8086-JOIN-ONE-NOTE.
128400
128500     ADD 1 TO WS-NOTE-SUB.
128600     IF WS-CSV-NOTE-JOIN = SPACES
128700        MOVE WS-OUT-NOTE (WS-OUT-IDX, WS-NOTE-SUB) TO WS-CSV-NOTE-JOIN
128800     ELSE
128900        MOVE 188 TO WS-JOIN-LEN-A
129000        PERFORM 8087-BACK-OFF-NOTE-JOIN-LEN
129100           THRU 8087-BACK-OFF-NOTE-JOIN-LEN-EXIT
129200           UNTIL WS-JOIN-LEN-A = 0
129300              OR WS-CSV-NOTE-JOIN (WS-JOIN-LEN-A:1) NOT = SPACE
129400
129500        MOVE 60 TO WS-JOIN-LEN-B
129600        PERFORM 8088-BACK-OFF-NOTE-PART-LEN
129700           THRU 8088-BACK-OFF-NOTE-PART-LEN-EXIT
129800           UNTIL WS-JOIN-LEN-B = 0
129900              OR WS-OUT-NOTE (WS-OUT-IDX, WS-NOTE-SUB) (WS-JOIN-LEN-B:1)
130000                 NOT = SPACE
130100
130200        COMPUTE WS-JOIN-AVAIL = 188 - WS-JOIN-LEN-A - 2
130300        IF WS-JOIN-LEN-B > WS-JOIN-AVAIL
130400           MOVE WS-JOIN-AVAIL TO WS-JOIN-LEN-B
130500
130600        IF WS-JOIN-LEN-B > 0
130700           MOVE "; " TO WS-CSV-NOTE-JOIN (WS-JOIN-LEN-A + 1:2)
130800           MOVE WS-OUT-NOTE (WS-OUT-IDX, WS-NOTE-SUB) (1:WS-JOIN-LEN-B)
130900             TO WS-CSV-NOTE-JOIN (WS-JOIN-LEN-A + 3:WS-JOIN-LEN-B).
131000
131100 8086-JOIN-ONE-NOTE-EXIT.
131200     EXIT.
131300*    -------------------------------------------------------------
131400 8087-BACK-OFF-NOTE-JOIN-LEN.
131500
131600     SUBTRACT 1 FROM WS-JOIN-LEN-A.
131700
131800 8087-BACK-OFF-NOTE-JOIN-LEN-EXIT.
131900     EXIT.
132000*    -------------------------------------------------------------
132100 8088-BACK-OFF-NOTE-PART-LEN.
132200
132300     SUBTRACT 1 FROM WS-JOIN-LEN-B.
132400
132500 8088-BACK-OFF-NOTE-PART-LEN-EXIT.
132600     EXIT.
132700*    -------------------------------------------------------------
132800*    GENERIC CSV FIELD APPEND -- QUOTES THE VALUE IF IT CONTAINS A
132900*    COMMA, PREFIXES A COMMA UNLESS THIS IS THE FIRST FIELD ON THE
133000*    LINE, AND TACKS IT ONTO CSV-RPT-RECORD.  FINDS THE CURRENT
133100*    TRIMMED LENGTH OF THE LINE AND OF THE INCOMING FIELD BY THE
133200*    SAME BACK-OFF TECHNIQUE AS 2516-STRING-PART, THEN PLACES EACH
133300*    PIECE BY REFERENCE MODIFICATION -- A CSV LINE HOLDS MANY
133400*    EMBEDDED SPACES (FULL NAMES, STREET ADDRESSES) SO A DELIMITED
133500*    BY SPACE STRING WOULD CUT THE LINE OFF AT THE FIRST ONE.
133600*    -------------------------------------------------------------
133700 8060-APPEND-CSV-FIELD.
133800
133900     MOVE 0 TO WS-CSV-COMMA-COUNT.
134000     INSPECT WS-CSV-FIELD-SOURCE TALLYING
134100             WS-CSV-COMMA-COUNT FOR ALL ",".
134200
134300     IF WS-CSV-COMMA-COUNT > 0
134400        MOVE "Y" TO WS-CSV-NEEDS-QUOTES
134500     ELSE
134600        MOVE "N" TO WS-CSV-NEEDS-QUOTES.
134700
134800     MOVE 2000 TO WS-JOIN-LEN-A.
134900     PERFORM 8061-BACK-OFF-CSV-LINE-LEN
135000        THRU 8061-BACK-OFF-CSV-LINE-LEN-EXIT
135100        UNTIL WS-JOIN-LEN-A = 0
135200           OR CSV-RPT-RECORD (WS-JOIN-LEN-A:1) NOT = SPACE.
135300
135400     MOVE 150 TO WS-JOIN-LEN-B.
135500     PERFORM 8062-BACK-OFF-CSV-FIELD-LEN
135600        THRU 8062-BACK-OFF-CSV-FIELD-LEN-EXIT
135700        UNTIL WS-JOIN-LEN-B = 0
135800           OR WS-CSV-FIELD-SOURCE (WS-JOIN-LEN-B:1) NOT = SPACE.
135900
136000     IF WS-CSV-IS-FIRST-FIELD
136100        MOVE "N" TO WS-CSV-FIRST-FIELD
136200     ELSE
136300        ADD 1 TO WS-JOIN-LEN-A
136400        MOVE "," TO CSV-RPT-RECORD (WS-JOIN-LEN-A:1).
136500
136600     IF WS-CSV-FIELD-NEEDS-QUOTES
136700        ADD 1 TO WS-JOIN-LEN-A
136800        MOVE '"' TO CSV-RPT-RECORD (WS-JOIN-LEN-A:1)
136900        IF WS-JOIN-LEN-B > 0
137000           MOVE WS-CSV-FIELD-SOURCE (1:WS-JOIN-LEN-B)
137100             TO CSV-RPT-RECORD (WS-JOIN-LEN-A + 1:WS-JOIN-LEN-B)
137200           ADD WS-JOIN-LEN-B TO WS-JOIN-LEN-A
137300        END-IF
137400        ADD 1 TO WS-JOIN-LEN-A
137500        MOVE '"' TO CSV-RPT-RECORD (WS-JOIN-LEN-A:1)
137600     ELSE
137700        IF WS-JOIN-LEN-B > 0
137800           MOVE WS-CSV-FIELD-SOURCE (1:WS-JOIN-LEN-B)
137900             TO CSV-RPT-RECORD (WS-JOIN-LEN-A + 1:WS-JOIN-LEN-B).
138000
138100 8060-APPEND-CSV-FIELD-EXIT.
138200     EXIT.
138300*    -------------------------------------------------------------
138400 8061-BACK-OFF-CSV-LINE-LEN.
138500
138600     SUBTRACT 1 FROM WS-JOIN-LEN-A.
138700
138800 8061-BACK-OFF-CSV-LINE-LEN-EXIT.
138900     EXIT.
139000*    -------------------------------------------------------------
139100 8062-BACK-OFF-CSV-FIELD-LEN.
139200
139300     SUBTRACT 1 FROM WS-JOIN-LEN-B.
139400
139500 8062-BACK-OFF-CSV-FIELD-LEN-EXIT.
139600     EXIT.
139700*    -------------------------------------------------------------
139800*    STEP 10 -- VALIDATE: RE-READ CONTACT-OUT, COUNT RECORDS,
139900*    CHECK THE EXPECTED-COUNT RELATION.
140000*    -------------------------------------------------------------
140100 9000-VALIDATE-OUTPUT.
140200
140300     CLOSE CONTACT-OUT-FILE.
140400     OPEN INPUT CONTACT-OUT-FILE.
140500
140600     MOVE 0    TO WS-VALIDATE-READ-COUNT.
140700     MOVE "N"  TO WS-END-OF-VALIDATE-READ.
140800
140900     PERFORM 9010-READ-ONE-VALIDATE-RECORD
141000        THRU 9010-READ-ONE-VALIDATE-RECORD-EXIT
141100        UNTIL END-OF-VALIDATE-READ.
141200
141300     CLOSE CONTACT-OUT-FILE.
141400     OPEN EXTEND CONTACT-OUT-FILE.
141500
141600     COMPUTE WS-MATCH-PHONE-SUB-2 =
141700             WS-TOTAL-CONTACTS -
141800             (WS-CONTACTS-IN-DUPES - WS-DUPLICATE-GROUPS).
141900
142000     IF WS-VALIDATE-READ-COUNT = WS-OUTPUT-TABLE-COUNT
142100        AND WS-VALIDATE-READ-COUNT = WS-MATCH-PHONE-SUB-2
142200           SET VALIDATION-PASSED TO TRUE
142300     ELSE
142400        SET VALIDATION-FAILED TO TRUE.
142500
142600     PERFORM 9100-PRINT-VALIDATION-BLOCK
142700        THRU 9100-PRINT-VALIDATION-BLOCK-EXIT.
142800
142900 9000-VALIDATE-OUTPUT-EXIT.
143000     EXIT.
143100*    -------------------------------------------------------------
143200 9010-READ-ONE-VALIDATE-RECORD.
143300
143400     READ CONTACT-OUT-FILE
143500        AT END
143600           MOVE "Y" TO WS-END-OF-VALIDATE-READ
143700           GO TO 9010-READ-ONE-VALIDATE-RECORD-EXIT.
143800
143900     ADD 1 TO WS-VALIDATE-READ-COUNT.
144000
144100     IF CTCO-PHONE-COUNT (1) NOT = 0 OR CTCO-PHONE-TYPE (1) = SPACES
144200        ADD 1 TO WS-PHONES-WITH-TYPE.
144300     ADD 1 TO WS-PHONES-TOTAL.
144400
144500 9010-READ-ONE-VALIDATE-RECORD-EXIT.
144600     EXIT.
144700*    -------------------------------------------------------------
144800 9100-PRINT-VALIDATION-BLOCK.
144900
145000     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
145100     MOVE "VALIDATION REPORT" TO WS-PREVIEW-TEXT-LINE.
145200     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
145300
145400     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
145500     MOVE WS-VALIDATE-READ-COUNT TO WS-RPT-EDIT-NUM.
145600     STRING "  RECORDS READ BACK . . . . " DELIMITED BY SIZE
145700            WS-RPT-EDIT-NUM DELIMITED BY SIZE
145800       INTO WS-PREVIEW-TEXT-LINE.
145900     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
146000
146100     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
146200     MOVE WS-MATCH-PHONE-SUB-2 TO WS-RPT-EDIT-NUM.
146300     STRING "  EXPECTED FINAL COUNT . . . " DELIMITED BY SIZE
146400            WS-RPT-EDIT-NUM DELIMITED BY SIZE
146500       INTO WS-PREVIEW-TEXT-LINE.
146600     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
146700
146800     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
146900     IF VALIDATION-PASSED
147000        MOVE "  RESULT . . . . . . . . . . PASS" TO WS-PREVIEW-TEXT-LINE
147100     ELSE
147200        MOVE "  RESULT . . . . . . . . . . FAIL" TO WS-PREVIEW-TEXT-LINE.
147300     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
147400
147500     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
147600     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
147700
147800 9100-PRINT-VALIDATION-BLOCK-EXIT.
147900     EXIT.
148000*    -------------------------------------------------------------
148100*    STEP 11 -- PROCESSING SUMMARY: SAME FIVE STATISTICS, ONCE TO
148200*    PREVIEW-RPT AND ONCE TO THE OPERATOR'S CONSOLE.
148300*    -------------------------------------------------------------
148400 9500-DISPLAY-STATISTICS.
148500
148600     IF WS-PHONES-TOTAL > 0
148700        COMPUTE WS-TYPE-PRESERVE-PERCENT ROUNDED =
148800                WS-PHONES-WITH-TYPE * 100 / WS-PHONES-TOTAL
148900     ELSE
149000        MOVE 0 TO WS-TYPE-PRESERVE-PERCENT.
149100
149200     PERFORM 9600-PRINT-SUMMARY-BLOCK
149300        THRU 9600-PRINT-SUMMARY-BLOCK-EXIT.
149400
149500     DISPLAY "CONTACT-DEDUP-BATCH -- PROCESSING SUMMARY".
149600     DISPLAY "  TOTAL CONTACTS. . . . . " WS-TOTAL-CONTACTS.
149700     DISPLAY "  DUPLICATE GROUPS. . . . " WS-DUPLICATE-GROUPS.
149800     DISPLAY "  CONTACTS MERGED . . . . " WS-CONTACTS-MERGED.
149900     DISPLAY "  FINAL CONTACTS. . . . . " WS-FINAL-CONTACTS.
150000     DISPLAY "  REDUCTION PERCENT. . . " WS-REDUCTION-PERCENT "%".
150100     IF VALIDATION-PASSED
150200        DISPLAY "  VALIDATION. . . . . . . PASS"
150300     ELSE
150400        DISPLAY "  VALIDATION. . . . . . . FAIL".
150500
150600 9500-DISPLAY-STATISTICS-EXIT.
150700     EXIT.
150800*    -------------------------------------------------------------
150900 9600-PRINT-SUMMARY-BLOCK.
151000
151100     MOVE "PROCESSING SUMMARY" TO WS-PREVIEW-TEXT-LINE.
151200     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
151300
151400     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
151500     MOVE WS-TOTAL-CONTACTS TO WS-RPT-EDIT-NUM.
151600     STRING "  TOTAL CONTACTS . . . . . . " DELIMITED BY SIZE
151700            WS-RPT-EDIT-NUM DELIMITED BY SIZE
151800       INTO WS-PREVIEW-TEXT-LINE.
151900     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
152000
152100     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
152200     MOVE WS-DUPLICATE-GROUPS TO WS-RPT-EDIT-NUM.
152300     STRING "  DUPLICATE GROUPS . . . . . " DELIMITED BY SIZE
152400            WS-RPT-EDIT-NUM DELIMITED BY SIZE
152500       INTO WS-PREVIEW-TEXT-LINE.
152600     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
152700
152800     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
152900     MOVE WS-CONTACTS-MERGED TO WS-RPT-EDIT-NUM.
153000     STRING "  CONTACTS MERGED . . . . . " DELIMITED BY SIZE
153100            WS-RPT-EDIT-NUM DELIMITED BY SIZE
153200       INTO WS-PREVIEW-TEXT-LINE.
153300     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
153400
153500     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
153600     MOVE WS-FINAL-CONTACTS TO WS-RPT-EDIT-NUM.
153700     STRING "  FINAL CONTACTS . . . . . . " DELIMITED BY SIZE
153800            WS-RPT-EDIT-NUM DELIMITED BY SIZE
153900       INTO WS-PREVIEW-TEXT-LINE.
154000     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
154100
154200     MOVE SPACES TO WS-PREVIEW-TEXT-LINE.
154300     MOVE WS-REDUCTION-PERCENT TO WS-RPT-EDIT-PCT.
154400     STRING "  REDUCTION PERCENT . . . . " DELIMITED BY SIZE
154500            WS-RPT-EDIT-PCT DELIMITED BY SIZE
154600            "%" DELIMITED BY SIZE
154700       INTO WS-PREVIEW-TEXT-LINE.
154800     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
154900
155000     PERFORM 6550-FINALIZE-PREVIEW-PAGE
155100        THRU 6550-FINALIZE-PREVIEW-PAGE-EXIT.
155200
155300 9600-PRINT-SUMMARY-BLOCK-EXIT.
155400     EXIT.
155500*    -------------------------------------------------------------
155600*    SHARED PARAGRAPHS COPIED IN FROM THE LIBRARY OF DUPLICATE-
155700*    DETECTION ROUTINES.
155800*    -------------------------------------------------------------
155900     COPY "PL-NRMPHON.CBL".
156000     COPY "PL-NRMNAME.CBL".
156100     COPY "PL-FUZZY.CBL".
156200     COPY "PL-MATCH.CBL".
156300     COPY "PL-GROUP.CBL".
156400     COPY "PL-MERGE.CBL".
156500     COPY "PL-PRTHDR.CBL".
