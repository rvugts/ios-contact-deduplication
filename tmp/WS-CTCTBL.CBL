000100*    -------------------------------------------------------------
000200*    WS-CTCTBL.CBL
000300*    In-memory contact table -- the whole input file is read into
000400*    this array once (BATCH FLOW step 1) and every later step
000500*    (normalize, pairwise match, group, merge, write) works off
000600*    the table instead of re-reading CONTACT-IN-FILE.  Capacity
000700*    is WS-MAX-CONTACTS; a run that reaches it is reported as a
000800*    capacity overflow, not silently truncated.
000900*    -------------------------------------------------------------
001000*    88/06/15  T.MERCHANT   ORIGINAL TABLE, CAPACITY 200.
001100*    94/03/22  R.OKAFOR     CAPACITY RAISED TO 500 PER REQUEST
001200*                           FROM MARKETING LIST IMPORTS (TKT 4471).
001300*    96/06/03  R.OKAFOR     ADDED NORM-PHONE/NORM-EMAIL ARRAYS AND
001400*                           GROUP-ID FOR THE NEW DUPLICATE-DETECT
001500*                           PASS (TKT 4802).
001600*    -------------------------------------------------------------
001700     77  WS-MAX-CONTACTS          PIC 9(04) COMP VALUE 500.
001800
001900     01  WS-CONTACT-TABLE.
002000         05  WS-CTC-ENTRY OCCURS 500 TIMES INDEXED BY WS-CTC-IDX.
002100
002200*            ---- fields as read from / written to CONTACT-RECORD ----
002300             10  WS-CTC-FULL-NAME        PIC X(60).
002400             10  WS-CTC-FIRST-NAME       PIC X(25).
002500             10  WS-CTC-LAST-NAME        PIC X(25).
002600             10  WS-CTC-MIDDLE-NAME      PIC X(25).
002700             10  WS-CTC-NAME-PREFIX      PIC X(10).
002800             10  WS-CTC-NAME-SUFFIX      PIC X(10).
002900             10  WS-CTC-PHONE-COUNT      PIC 9(02).
003000             10  WS-CTC-PHONE OCCURS 5 TIMES.
003100                 15  WS-CTC-PHONE-TYPE   PIC X(12).
003200                 15  WS-CTC-PHONE-NUMBER PIC X(20).
003300             10  WS-CTC-EMAIL-COUNT      PIC 9(02).
003400             10  WS-CTC-EMAIL OCCURS 5 TIMES.
003500                 15  WS-CTC-EMAIL-TYPE    PIC X(12).
003600                 15  WS-CTC-EMAIL-ADDRESS PIC X(40).
003700             10  WS-CTC-ADDR-COUNT       PIC 9(01).
003800             10  WS-CTC-ADDRESS OCCURS 3 TIMES.
003900                 15  WS-CTC-ADDR-TYPE        PIC X(12).
004000                 15  WS-CTC-ADDR-STREET      PIC X(40).
004100                 15  WS-CTC-ADDR-CITY        PIC X(25).
004200                 15  WS-CTC-ADDR-REGION      PIC X(20).
004300                 15  WS-CTC-ADDR-POSTAL-CODE PIC X(10).
004400                 15  WS-CTC-ADDR-COUNTRY     PIC X(20).
004500             10  WS-CTC-ORGANIZATION     PIC X(40).
004600             10  WS-CTC-JOB-TITLE        PIC X(30).
004700             10  WS-CTC-DEPARTMENT       PIC X(30).
004800             10  WS-CTC-NOTE-COUNT       PIC 9(01).
004900             10  WS-CTC-NOTE OCCURS 3 TIMES PIC X(60).
005000             10  WS-CTC-BIRTHDAY         PIC X(10).
005100             10  WS-CTC-BIRTHDAY-YMD REDEFINES WS-CTC-BIRTHDAY.
005200                 15  WS-CTC-BIRTHDAY-CCYY PIC X(04).
005300                 15  FILLER                PIC X(01).
005400                 15  WS-CTC-BIRTHDAY-MM    PIC X(02).
005500                 15  FILLER                PIC X(01).
005600                 15  WS-CTC-BIRTHDAY-DD    PIC X(02).
005700             10  WS-CTC-ANNIVERSARY      PIC X(10).
005800             10  WS-CTC-ANNIVERSARY-YMD REDEFINES WS-CTC-ANNIVERSARY.
005900                 15  WS-CTC-ANNIV-CCYY     PIC X(04).
006000                 15  FILLER                PIC X(01).
006100                 15  WS-CTC-ANNIV-MM       PIC X(02).
006200                 15  FILLER                PIC X(01).
006300                 15  WS-CTC-ANNIV-DD       PIC X(02).
006400
006500*            ---- working / derived fields, never written out ----
006600             10  WS-CTC-INDEX             PIC 9(04) COMP.
006700             10  WS-CTC-ICE-FLAG          PIC X(01).
006800                 88  WS-CTC-IS-ICE        VALUE "Y".
006900             10  WS-CTC-NORM-NAME         PIC X(60).
007000             10  WS-CTC-NORM-FIRST        PIC X(25).
007100             10  WS-CTC-NORM-LAST         PIC X(25).
007200             10  WS-CTC-NORM-PHONE OCCURS 5 TIMES PIC X(16).
007300             10  WS-CTC-NORM-EMAIL OCCURS 5 TIMES PIC X(40).
007400             10  WS-CTC-GROUP-ID          PIC 9(04) COMP.
007500             10  FILLER                   PIC X(04).
007600
007700*    -------------------------------------------------------------
007800*    FINAL OUTPUT TABLE -- BUILT BY THE MERGE/APPEND STEPS, WRITTEN
007900*    TO CONTACT-OUT-FILE IN THE ORDER BUILT (MERGED GROUPS FIRST,
008000*    THEN EVERY CONTACT THAT NEVER JOINED A SURVIVING GROUP).
008100*    -------------------------------------------------------------
008200     01  WS-OUTPUT-TABLE.
008300         05  WS-OUT-ENTRY OCCURS 500 TIMES INDEXED BY WS-OUT-IDX.
008400             10  WS-OUT-FULL-NAME        PIC X(60).
008500             10  WS-OUT-FIRST-NAME       PIC X(25).
008600             10  WS-OUT-LAST-NAME        PIC X(25).
008700             10  WS-OUT-MIDDLE-NAME      PIC X(25).
008800             10  WS-OUT-NAME-PREFIX      PIC X(10).
008900             10  WS-OUT-NAME-SUFFIX      PIC X(10).
009000             10  WS-OUT-PHONE-COUNT      PIC 9(02).
009100             10  WS-OUT-PHONE OCCURS 5 TIMES.
009200                 15  WS-OUT-PHONE-TYPE   PIC X(12).
009300                 15  WS-OUT-PHONE-NUMBER PIC X(20).
009400             10  WS-OUT-EMAIL-COUNT      PIC 9(02).
009500             10  WS-OUT-EMAIL OCCURS 5 TIMES.
009600                 15  WS-OUT-EMAIL-TYPE    PIC X(12).
009700                 15  WS-OUT-EMAIL-ADDRESS PIC X(40).
009800             10  WS-OUT-ADDR-COUNT       PIC 9(01).
009900             10  WS-OUT-ADDRESS OCCURS 3 TIMES.
010000                 15  WS-OUT-ADDR-TYPE        PIC X(12).
010100                 15  WS-OUT-ADDR-STREET      PIC X(40).
010200                 15  WS-OUT-ADDR-CITY        PIC X(25).
010300                 15  WS-OUT-ADDR-REGION      PIC X(20).
010400                 15  WS-OUT-ADDR-POSTAL-CODE PIC X(10).
010500                 15  WS-OUT-ADDR-COUNTRY     PIC X(20).
010600             10  WS-OUT-ORGANIZATION     PIC X(40).
010700             10  WS-OUT-JOB-TITLE        PIC X(30).
010800             10  WS-OUT-DEPARTMENT       PIC X(30).
010900             10  WS-OUT-NOTE-COUNT       PIC 9(01).
011000             10  WS-OUT-NOTE OCCURS 3 TIMES PIC X(60).
011100             10  WS-OUT-BIRTHDAY         PIC X(10).
011200             10  WS-OUT-ANNIVERSARY      PIC X(10).
011300             10  WS-OUT-SOURCE-COUNT     PIC 9(03) COMP.
011400             10  FILLER                  PIC X(04).
