000100*    -------------------------------------------------------------
000200*    PL-FUZZY.CBL
000300*    Fuzzy name similarity for the duplicate detector.  Computes a
000400*    Levenshtein edit distance between WS-FUZZY-STR1 and
000500*    WS-FUZZY-STR2 and turns it into a 0-100 similarity ratio the
000600*    same way the old "sounds-alike vendor name" check on the
000700*    voucher side did it, except driven off a real edit-distance
000800*    matrix instead of a first-letter/length guess.  Working
000900*    storage lives in WS-FUZZY.CBL.
001000*    -------------------------------------------------------------
001100*    96/06/03  R.OKAFOR     ORIGINAL, FOR THE NEW FUZZY-NAME PASS
001200*                           OF THE DUPLICATE DETECTOR (TKT 4802).
001300*    97/02/19  R.OKAFOR     GUARDED AGAINST TWO BLANK STRINGS GIVING
001400*                           A DIVIDE-BY-ZERO ON THE RATIO (TKT 4930).
001500*    -------------------------------------------------------------
001600 3300-COMPUTE-FUZZY-RATIO.
001700
001800     PERFORM 3305-MEASURE-FUZZY-STRINGS
001900        THRU 3305-MEASURE-FUZZY-STRINGS-EXIT.
002000
002100     IF WS-FUZZY-LEN1 = 0 AND WS-FUZZY-LEN2 = 0
002200        MOVE 100 TO WS-FUZZY-RATIO
002300        GO TO 3300-COMPUTE-FUZZY-RATIO-EXIT.
002400
002500     PERFORM 3310-INIT-FUZZY-MATRIX
002600        THRU 3310-INIT-FUZZY-MATRIX-EXIT.
002700
002800     MOVE 1 TO WS-FUZZY-I.
002900     PERFORM 3320-FILL-FUZZY-MATRIX-ROW
003000        THRU 3320-FILL-FUZZY-MATRIX-ROW-EXIT
003100        UNTIL WS-FUZZY-I > WS-FUZZY-LEN1.
003200
003300     SET WS-FUZZY-ROW-IDX TO WS-FUZZY-LEN1 + 1.
003400     SET WS-FUZZY-COL-IDX TO WS-FUZZY-LEN2 + 1.
003500     MOVE WS-FUZZY-COL (WS-FUZZY-ROW-IDX, WS-FUZZY-COL-IDX)
003600       TO WS-FUZZY-EDIT-DISTANCE.
003700
003800     COMPUTE WS-FUZZY-DENOMINATOR = WS-FUZZY-LEN1 + WS-FUZZY-LEN2.
003900     COMPUTE WS-FUZZY-NUMERATOR =
004000             (WS-FUZZY-DENOMINATOR - WS-FUZZY-EDIT-DISTANCE) * 100.
004100     DIVIDE WS-FUZZY-NUMERATOR BY WS-FUZZY-DENOMINATOR
004200       GIVING WS-FUZZY-RATIO.
004300
004400 3300-COMPUTE-FUZZY-RATIO-EXIT.
004500     EXIT.
004600*    -------------------------------------------------------------
004700 3305-MEASURE-FUZZY-STRINGS.
004800
004900*    -------------------------------------------------------------
005000*    RIGHT-TRIM BOTH STRINGS DOWN TO THEIR LAST NON-BLANK CHARACTER
005100*    -------------------------------------------------------------
005200     MOVE 60 TO WS-FUZZY-LEN1.
005300     PERFORM 3306-BACK-OFF-TRAILING-SPACE-1
005400        THRU 3306-BACK-OFF-TRAILING-SPACE-1-EXIT
005500        UNTIL WS-FUZZY-LEN1 = 0
005600           OR WS-FUZZY-STR1 (WS-FUZZY-LEN1:1) NOT = SPACE.
005700
005800     MOVE 60 TO WS-FUZZY-LEN2.
005900     PERFORM 3307-BACK-OFF-TRAILING-SPACE-2
006000        THRU 3307-BACK-OFF-TRAILING-SPACE-2-EXIT
006100        UNTIL WS-FUZZY-LEN2 = 0
006200           OR WS-FUZZY-STR2 (WS-FUZZY-LEN2:1) NOT = SPACE.
006300
006400 3305-MEASURE-FUZZY-STRINGS-EXIT.
006500     EXIT.
006600*    -------------------------------------------------------------
006700 3306-BACK-OFF-TRAILING-SPACE-1.
006800
006900     SUBTRACT 1 FROM WS-FUZZY-LEN1.
007000
007100 3306-BACK-OFF-TRAILING-SPACE-1-EXIT.
007200     EXIT.
007300*    -------------------------------------------------------------
007400 3307-BACK-OFF-TRAILING-SPACE-2.
007500
007600     SUBTRACT 1 FROM WS-FUZZY-LEN2.
007700
007800 3307-BACK-OFF-TRAILING-SPACE-2-EXIT.
007900     EXIT.
008000*    -------------------------------------------------------------
008100 3310-INIT-FUZZY-MATRIX.
008200
008300     SET WS-FUZZY-ROW-IDX TO 1.
008400     SET WS-FUZZY-COL-IDX TO 1.
008500     MOVE 0 TO WS-FUZZY-COL (WS-FUZZY-ROW-IDX, WS-FUZZY-COL-IDX).
008600
008700     MOVE 0 TO WS-FUZZY-J.
008800     PERFORM 3312-INIT-FUZZY-TOP-ROW
008900        THRU 3312-INIT-FUZZY-TOP-ROW-EXIT
009000        UNTIL WS-FUZZY-J > WS-FUZZY-LEN2.
009100
009200     MOVE 0 TO WS-FUZZY-I.
009300     PERFORM 3314-INIT-FUZZY-LEFT-COLUMN
009400        THRU 3314-INIT-FUZZY-LEFT-COLUMN-EXIT
009500        UNTIL WS-FUZZY-I > WS-FUZZY-LEN1.
009600
009700 3310-INIT-FUZZY-MATRIX-EXIT.
009800     EXIT.
009900*    -------------------------------------------------------------
010000 3312-INIT-FUZZY-TOP-ROW.
010100
010200     ADD 1 TO WS-FUZZY-J.
010300     SET WS-FUZZY-ROW-IDX TO 1.
010400     SET WS-FUZZY-COL-IDX TO WS-FUZZY-J + 1.
010500     MOVE WS-FUZZY-J TO WS-FUZZY-COL (WS-FUZZY-ROW-IDX, WS-FUZZY-COL-IDX).
010600
010700 3312-INIT-FUZZY-TOP-ROW-EXIT.
010800     EXIT.
010900*    -------------------------------------------------------------
011000 3314-INIT-FUZZY-LEFT-COLUMN.
011100
011200     ADD 1 TO WS-FUZZY-I.
011300     SET WS-FUZZY-ROW-IDX TO WS-FUZZY-I + 1.
011400     SET WS-FUZZY-COL-IDX TO 1.
011500     MOVE WS-FUZZY-I TO WS-FUZZY-COL (WS-FUZZY-ROW-IDX, WS-FUZZY-COL-IDX).
011600
011700 3314-INIT-FUZZY-LEFT-COLUMN-EXIT.
011800     EXIT.
011900*    -------------------------------------------------------------
012000 3320-FILL-FUZZY-MATRIX-ROW.
012100
012200     MOVE 1 TO WS-FUZZY-J.
012300     PERFORM 3325-FILL-FUZZY-MATRIX-CELL
012400        THRU 3325-FILL-FUZZY-MATRIX-CELL-EXIT
012500        UNTIL WS-FUZZY-J > WS-FUZZY-LEN2.
012600
012700     ADD 1 TO WS-FUZZY-I.
012800
012900 3320-FILL-FUZZY-MATRIX-ROW-EXIT.
013000     EXIT.
013100*    -------------------------------------------------------------
013200 3325-FILL-FUZZY-MATRIX-CELL.
013300
013400     IF WS-FUZZY-STR1 (WS-FUZZY-I:1) = WS-FUZZY-STR2 (WS-FUZZY-J:1)
013500        SET WS-FUZZY-ROW-IDX TO WS-FUZZY-I
013600        SET WS-FUZZY-COL-IDX TO WS-FUZZY-J
013700        MOVE WS-FUZZY-COL (WS-FUZZY-ROW-IDX, WS-FUZZY-COL-IDX)
013800          TO WS-FUZZY-SUB-COST
013900     ELSE
014000        SET WS-FUZZY-ROW-IDX TO WS-FUZZY-I
014100        SET WS-FUZZY-COL-IDX TO WS-FUZZY-J
014200        COMPUTE WS-FUZZY-SUB-COST =
014300                WS-FUZZY-COL (WS-FUZZY-ROW-IDX, WS-FUZZY-COL-IDX) + 1.
014400
014500     SET WS-FUZZY-ROW-IDX TO WS-FUZZY-I
014600     SET WS-FUZZY-COL-IDX TO WS-FUZZY-J + 1
014700     COMPUTE WS-FUZZY-DEL-COST =
014800             WS-FUZZY-COL (WS-FUZZY-ROW-IDX, WS-FUZZY-COL-IDX) + 1.
014900
015000     SET WS-FUZZY-ROW-IDX TO WS-FUZZY-I + 1
015100     SET WS-FUZZY-COL-IDX TO WS-FUZZY-J
015200     COMPUTE WS-FUZZY-INS-COST =
015300             WS-FUZZY-COL (WS-FUZZY-ROW-IDX, WS-FUZZY-COL-IDX) + 1.
015400
015500     MOVE WS-FUZZY-SUB-COST TO WS-FUZZY-BEST-COST.
015600     IF WS-FUZZY-DEL-COST < WS-FUZZY-BEST-COST
015700        MOVE WS-FUZZY-DEL-COST TO WS-FUZZY-BEST-COST.
015800     IF WS-FUZZY-INS-COST < WS-FUZZY-BEST-COST
015900        MOVE WS-FUZZY-INS-COST TO WS-FUZZY-BEST-COST.
016000
016100     SET WS-FUZZY-ROW-IDX TO WS-FUZZY-I + 1
016200     SET WS-FUZZY-COL-IDX TO WS-FUZZY-J + 1
016300     MOVE WS-FUZZY-BEST-COST
016400       TO WS-FUZZY-COL (WS-FUZZY-ROW-IDX, WS-FUZZY-COL-IDX).
016500
016600     ADD 1 TO WS-FUZZY-J.
016700
016800 3325-FILL-FUZZY-MATRIX-CELL-EXIT.
016900     EXIT.
