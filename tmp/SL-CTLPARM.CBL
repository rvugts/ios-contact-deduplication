000100*    -------------------------------------------------------------
000200*    SL-CTLPARM.CBL
000300*    FILE-CONTROL entry for the one-record run-parameter file.
000400*    Replaces command-line switches -- the region code, country
000500*    code, trunk-strip digit and the fuzzy-match threshold are
000600*    set up once by operations before the run and left alone.
000700*    -------------------------------------------------------------
000800*    88/01/20  T.MERCHANT   ORIGINAL, PATTERNED AFTER SLCONTRL.
000900*    -------------------------------------------------------------
001000     SELECT CTLPARM-FILE
001100            ASSIGN TO "CTLPARM"
001200            ORGANIZATION IS SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS WS-CTLPARM-STATUS.
