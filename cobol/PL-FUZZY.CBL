000100*    -------------------------------------------------------------
000110*    PL-FUZZY.CBL
000120*    Fuzzy name similarity for the duplicate detector.  Computes a
000130*    Levenshtein edit distance between W-FUZZY-STR1 and
000140*    W-FUZZY-STR2 and turns it into a 0-100 similarity ratio the
000150*    same way the old "sounds-alike vendor name" check on the
000160*    voucher side did it, except driven off a real edit-distance
000170*    matrix instead of a first-letter/length guess.  Working
000180*    storage lives in WS-FUZZY.CBL.
000190*    -------------------------------------------------------------
000200*    96/06/03  R.OKAFOR     ORIGINAL, FOR THE NEW FUZZY-NAME PASS
000210*                           OF THE DUPLICATE DETECTOR (TKT 4802).
000220*    97/02/19  R.OKAFOR     GUARDED AGAINST TWO BLANK STRINGS GIVING
000230*                           A DIVIDE-BY-ZERO ON THE RATIO (TKT 4930).
000240*    99/08/30  R.OKAFOR     WS- FIELDS RENAMED TO W- (TKT 5021).
000250*    -------------------------------------------------------------
000260 3300-COMPUTE-FUZZY-RATIO.
000270
000280*    CLASSIC LEVENSHTEIN EDIT DISTANCE, TURNED INTO A 0-100 RATIO
000290*    BY COMPARING THE DISTANCE AGAINST THE COMBINED LENGTH OF BOTH
000300*    STRINGS -- THE SAME RATIO FORMULA THE OLD VENDOR-NAME CHECK
000310*    USED, JUST FED BY A REAL EDIT-DISTANCE MATRIX NOW INSTEAD OF
000320*    A FIRST-LETTER/LENGTH GUESS.
000330     PERFORM 3305-MEASURE-FUZZY-STRINGS
000340        THRU 3305-MEASURE-FUZZY-STRINGS-EXIT.
000350
000360*    TWO BLANK NAME KEYS ARE TREATED AS A PERFECT MATCH BY
000370*    DEFINITION HERE -- THE DIVIDE BELOW WOULD ZERO-DIVIDE ON A
000380*    COMBINED LENGTH OF ZERO, AND THE CALLER IN PL-MATCH.CBL NEVER
000390*    ACTUALLY SENDS TWO BLANKS IN ANYWAY SINCE IT SKIPS THE FUZZY
000400*    RULES WHEN EITHER NAME KEY IS BLANK.
000410     IF W-FUZZY-LEN1 = 0 AND W-FUZZY-LEN2 = 0
000420        MOVE 100 TO W-FUZZY-RATIO
000430        GO TO 3300-COMPUTE-FUZZY-RATIO-EXIT.
000440
000450*    THE DP MATRIX IS ONE ROW/COLUMN LARGER THAN EACH STRING'S
000460*    LENGTH TO HOLD THE "COMPARE AGAINST AN EMPTY STRING" BASE
000470*    CASE IN ROW/COLUMN ZERO -- BUILT UP ONE ROW AT A TIME BELOW.
000480     PERFORM 3310-INIT-FUZZY-MATRIX
000490        THRU 3310-INIT-FUZZY-MATRIX-EXIT.
000500
000510     MOVE 1 TO W-FUZZY-I.
000520     PERFORM 3320-FILL-FUZZY-MATRIX-ROW
000530        THRU 3320-FILL-FUZZY-MATRIX-ROW-EXIT
000540        UNTIL W-FUZZY-I > W-FUZZY-LEN1.
000550
000560     SET W-FUZZY-ROW-IDX TO W-FUZZY-LEN1 + 1.
000570     SET W-FUZZY-COL-IDX TO W-FUZZY-LEN2 + 1.
000580     MOVE W-FUZZY-COL (W-FUZZY-ROW-IDX, W-FUZZY-COL-IDX)
000590       TO W-FUZZY-EDIT-DISTANCE.
000600
000610     COMPUTE W-FUZZY-DENOMINATOR = W-FUZZY-LEN1 + W-FUZZY-LEN2.
000620     COMPUTE W-FUZZY-NUMERATOR =
000630             (W-FUZZY-DENOMINATOR - W-FUZZY-EDIT-DISTANCE) * 100.
000640     DIVIDE W-FUZZY-NUMERATOR BY W-FUZZY-DENOMINATOR
000650       GIVING W-FUZZY-RATIO.
000660
000670 3300-COMPUTE-FUZZY-RATIO-EXIT.
000680     EXIT.
000690*    -------------------------------------------------------------
000700 3305-MEASURE-FUZZY-STRINGS.
000710
000720*    -------------------------------------------------------------
000730*    RIGHT-TRIM BOTH STRINGS DOWN TO THEIR LAST NON-BLANK CHARACTER
000740*    -------------------------------------------------------------
000750     MOVE 60 TO W-FUZZY-LEN1.
000760     PERFORM 3306-BACK-OFF-TRAILING-SPACE-1
000770        THRU 3306-BACK-OFF-TRAILING-SPACE-1-EXIT
000780        UNTIL W-FUZZY-LEN1 = 0
000790           OR W-FUZZY-STR1 (W-FUZZY-LEN1:1) NOT = SPACE.
000800
000810     MOVE 60 TO W-FUZZY-LEN2.
000820     PERFORM 3307-BACK-OFF-TRAILING-SPACE-2
000830        THRU 3307-BACK-OFF-TRAILING-SPACE-2-EXIT
000840        UNTIL W-FUZZY-LEN2 = 0
000850           OR W-FUZZY-STR2 (W-FUZZY-LEN2:1) NOT = SPACE.
000860
000870 3305-MEASURE-FUZZY-STRINGS-EXIT.
000880     EXIT.
000890*    -------------------------------------------------------------
000900 3306-BACK-OFF-TRAILING-SPACE-1.
000910
000920     SUBTRACT 1 FROM W-FUZZY-LEN1.
000930
000940 3306-BACK-OFF-TRAILING-SPACE-1-EXIT.
000950     EXIT.
000960*    -------------------------------------------------------------
000970 3307-BACK-OFF-TRAILING-SPACE-2.
000980
000990     SUBTRACT 1 FROM W-FUZZY-LEN2.
001000
001010 3307-BACK-OFF-TRAILING-SPACE-2-EXIT.
001020     EXIT.
001030*    -------------------------------------------------------------
001040 3310-INIT-FUZZY-MATRIX.
001050
001060*    ROW 1 / COLUMN 1 OF W-FUZZY-COL IS THE MATRIX'S [0,0] CELL --
001070*    SUBSCRIPTS RUN ONE HIGHER THAN THE TEXTBOOK ALGORITHM'S ROW
001080*    AND COLUMN NUMBERS THROUGHOUT THIS PROGRAM BECAUSE COBOL
001090*    SUBSCRIPTS START AT 1, NOT 0.
001100     SET W-FUZZY-ROW-IDX TO 1.
001110     SET W-FUZZY-COL-IDX TO 1.
001120     MOVE 0 TO W-FUZZY-COL (W-FUZZY-ROW-IDX, W-FUZZY-COL-IDX).
001130
001140     MOVE 0 TO W-FUZZY-J.
001150     PERFORM 3312-INIT-FUZZY-TOP-ROW
001160        THRU 3312-INIT-FUZZY-TOP-ROW-EXIT
001170        UNTIL W-FUZZY-J > W-FUZZY-LEN2.
001180
001190     MOVE 0 TO W-FUZZY-I.
001200     PERFORM 3314-INIT-FUZZY-LEFT-COLUMN
001210        THRU 3314-INIT-FUZZY-LEFT-COLUMN-EXIT
001220        UNTIL W-FUZZY-I > W-FUZZY-LEN1.
001230
001240 3310-INIT-FUZZY-MATRIX-EXIT.
001250     EXIT.
001260*    -------------------------------------------------------------
001270 3312-INIT-FUZZY-TOP-ROW.
001280
001290*    TOP ROW OF THE MATRIX HOLDS THE COST OF TURNING AN EMPTY
001300*    STRING INTO THE FIRST J CHARACTERS OF STRING 2 -- J INSERTS,
001310*    NO MORE, NO LESS.
001320     ADD 1 TO W-FUZZY-J.
001330     SET W-FUZZY-ROW-IDX TO 1.
001340     SET W-FUZZY-COL-IDX TO W-FUZZY-J + 1.
001350     MOVE W-FUZZY-J TO W-FUZZY-COL (W-FUZZY-ROW-IDX, W-FUZZY-COL-IDX).
001360
001370 3312-INIT-FUZZY-TOP-ROW-EXIT.
001380     EXIT.
001390*    -------------------------------------------------------------
001400 3314-INIT-FUZZY-LEFT-COLUMN.
001410
001420*    MIRROR IMAGE OF 3312 ABOVE -- LEFT COLUMN HOLDS THE COST OF
001430*    TURNING THE FIRST I CHARACTERS OF STRING 1 INTO AN EMPTY
001440*    STRING, WHICH IS I DELETES.
001450     ADD 1 TO W-FUZZY-I.
001460     SET W-FUZZY-ROW-IDX TO W-FUZZY-I + 1.
001470     SET W-FUZZY-COL-IDX TO 1.
001480     MOVE W-FUZZY-I TO W-FUZZY-COL (W-FUZZY-ROW-IDX, W-FUZZY-COL-IDX).
001490
001500 3314-INIT-FUZZY-LEFT-COLUMN-EXIT.
001510     EXIT.
001520*    -------------------------------------------------------------
001530 3320-FILL-FUZZY-MATRIX-ROW.
001540
001550*    ONE CALL PER ROW FROM 3300 ABOVE, W-FUZZY-I ALREADY SET TO
001560*    THE ROW NUMBER -- WALKS EVERY COLUMN OF THAT ROW LEFT TO
001570*    RIGHT BEFORE MOVING DOWN TO THE NEXT ROW.
001580     MOVE 1 TO W-FUZZY-J.
001590     PERFORM 3325-FILL-FUZZY-MATRIX-CELL
001600        THRU 3325-FILL-FUZZY-MATRIX-CELL-EXIT
001610        UNTIL W-FUZZY-J > W-FUZZY-LEN2.
001620
001630     ADD 1 TO W-FUZZY-I.
001640
001650 3320-FILL-FUZZY-MATRIX-ROW-EXIT.
001660     EXIT.
001670*    -------------------------------------------------------------
001680 3325-FILL-FUZZY-MATRIX-CELL.
001690
001700*    THE DIAGONAL NEIGHBOR [I,J] IS THE COST IF THESE TWO
001710*    CHARACTERS ALREADY MATCH (NO CHANGE NEEDED) OR THE COST OF
001720*    SUBSTITUTING ONE FOR THE OTHER IF THEY DO NOT.
001730     IF W-FUZZY-STR1 (W-FUZZY-I:1) = W-FUZZY-STR2 (W-FUZZY-J:1)
001740        SET W-FUZZY-ROW-IDX TO W-FUZZY-I
001750        SET W-FUZZY-COL-IDX TO W-FUZZY-J
001760        MOVE W-FUZZY-COL (W-FUZZY-ROW-IDX, W-FUZZY-COL-IDX)
001770          TO W-FUZZY-SUB-COST
001780     ELSE
001790        SET W-FUZZY-ROW-IDX TO W-FUZZY-I
001800        SET W-FUZZY-COL-IDX TO W-FUZZY-J
001810        COMPUTE W-FUZZY-SUB-COST =
001820                W-FUZZY-COL (W-FUZZY-ROW-IDX, W-FUZZY-COL-IDX) + 1.
001830
001840*    THE NEIGHBOR TO THE LEFT [I,J+1] PLUS ONE IS THE COST OF
001850*    DELETING A CHARACTER FROM STRING 1 TO LINE UP WITH STRING 2.
001860     SET W-FUZZY-ROW-IDX TO W-FUZZY-I
001870     SET W-FUZZY-COL-IDX TO W-FUZZY-J + 1
001880     COMPUTE W-FUZZY-DEL-COST =
001890             W-FUZZY-COL (W-FUZZY-ROW-IDX, W-FUZZY-COL-IDX) + 1.
001900
001910*    THE NEIGHBOR ABOVE [I+1,J] PLUS ONE IS THE COST OF INSERTING
001920*    A CHARACTER INTO STRING 1 TO LINE UP WITH STRING 2.
001930     SET W-FUZZY-ROW-IDX TO W-FUZZY-I + 1
001940     SET W-FUZZY-COL-IDX TO W-FUZZY-J
001950     COMPUTE W-FUZZY-INS-COST =
001960             W-FUZZY-COL (W-FUZZY-ROW-IDX, W-FUZZY-COL-IDX) + 1.
001970
001980*    THE CELL TAKES WHICHEVER OF THE THREE COSTS IS CHEAPEST --
001990*    THE USUAL EDIT-DISTANCE RULE OF "LEAST EFFORT WINS."
002000     MOVE W-FUZZY-SUB-COST TO W-FUZZY-BEST-COST.
002010     IF W-FUZZY-DEL-COST < W-FUZZY-BEST-COST
002020        MOVE W-FUZZY-DEL-COST TO W-FUZZY-BEST-COST.
002030     IF W-FUZZY-INS-COST < W-FUZZY-BEST-COST
002040        MOVE W-FUZZY-INS-COST TO W-FUZZY-BEST-COST.
002050
002060     SET W-FUZZY-ROW-IDX TO W-FUZZY-I + 1
002070     SET W-FUZZY-COL-IDX TO W-FUZZY-J + 1
002080     MOVE W-FUZZY-BEST-COST
002090       TO W-FUZZY-COL (W-FUZZY-ROW-IDX, W-FUZZY-COL-IDX).
002100
002110     ADD 1 TO W-FUZZY-J.
002120
002130 3325-FILL-FUZZY-MATRIX-CELL-EXIT.
002140     EXIT.
