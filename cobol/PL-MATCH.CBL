000100*    -------------------------------------------------------------
000110*    PL-MATCH.CBL
000120*    Pairwise duplicate test for the duplicate detector.  Compares
000130*    the two table entries at W-PAIR-SUB-1 and W-PAIR-SUB-2 under
000140*    six rules -- shared phone key, shared e-mail key, exact name
000150*    key, exact first/last pair, fuzzy full-name and fuzzy
000160*    first-plus-last -- and builds a plain-English description of
000170*    which rules fired for the preview report.  An ICE (emergency
000180*    contact) record is refused as a match outright, on either
000190*    side of the pair, before any of the six rules are tried.
000200*    -------------------------------------------------------------
000210*    96/06/03  R.OKAFOR     ORIGINAL SIX-RULE MATCH TEST (TKT 4802).
000220*    97/02/19  R.OKAFOR     FUZZY RULES NOW SKIPPED WHEN BOTH NAME
000230*                           KEYS ARE BLANK, TO STOP TWO "NO-NAME"
000240*                           CONTACTS FROM GROUPING TOGETHER (TKT 4930).
000250*    99/08/23  R.OKAFOR     3455/3460/3465/3470 WERE STRINGING
000260*                           W-MATCH-CRITERIA-TEXT BACK INTO ITSELF
000270*                           DELIMITED BY SPACE, WHICH CUT A LABEL
000280*                           OFF AT ITS FIRST BLANK ONCE TWO OR MORE
000290*                           RULES FIRED -- SWITCHED TO THE SAME
000300*                           TRIMMED JOIN 8090-JOIN-ADDRESS-PART USES.
000310*                           3470 WAS ALSO STRINGING THE COMP PERCENT
000320*                           FIELD STRAIGHT IN; NOW EDITED THROUGH
000330*                           W-RPT-EDIT-NUM FIRST (TKT 5017).
000340*    99/08/30  R.OKAFOR     WS- FIELDS RENAMED TO W- (TKT 5021).
000350*    00/11/14  D.VANCE      DROPPED THE SPACES-FALLBACK AT THE END OF
000360*                           3450 THAT MOVED "MULTIPLE CRITERIA" INTO
000370*                           W-MATCH-CRITERIA-TEXT -- THE FOUR IF TESTS
000380*                           ABOVE IT ALREADY COVER EVERY FLAG 3400 CAN
000390*                           SET, SO THE FALLBACK NEVER RAN IN ANY OF
000400*                           THE PRODUCTION GROUP LISTS PULLED FOR
000410*                           REVIEW; LEFT IN IT JUST MASKED A GENUINE
000420*                           MISSING-CRITERION BUG IF ONE EVER TURNED
000430*                           UP (TKT 5206).
000440*    -------------------------------------------------------------
000450 3400-CHECK-PAIR-FOR-DUPLICATE.
000460
000470     MOVE "N" TO W-MATCH-PHONE-FOUND W-MATCH-EMAIL-FOUND
000480                 W-MATCH-EXACT-NAME W-MATCH-EXACT-FIRSTLAST
000490                 W-MATCH-FUZZY-NAME W-MATCH-FUZZY-FULL
000500                 W-PAIR-MATCH-RESULT.
000510     MOVE SPACES TO W-MATCH-CRITERIA-TEXT.
000520
000530*    AN ICE (IN-CASE-OF-EMERGENCY) CONTACT NEVER MATCHES ANYTHING --
000540*    IT IS NEVER SAFE TO FOLD AN EMERGENCY CONTACT INTO SOMEBODY
000550*    ELSE'S RECORD, SO THE TEST STOPS HERE.
000560     IF W-CTC-IS-ICE (W-PAIR-SUB-1) OR W-CTC-IS-ICE (W-PAIR-SUB-2)
000570        GO TO 3400-CHECK-PAIR-FOR-DUPLICATE-EXIT.
000580
000590     PERFORM 3410-CHECK-PHONE-MATCH
000600        THRU 3410-CHECK-PHONE-MATCH-EXIT.
000610
000620     PERFORM 3420-CHECK-EMAIL-MATCH
000630        THRU 3420-CHECK-EMAIL-MATCH-EXIT.
000640
000650     PERFORM 3430-CHECK-EXACT-NAME-MATCH
000660        THRU 3430-CHECK-EXACT-NAME-MATCH-EXIT.
000670
000680     IF W-CTC-NORM-NAME (W-PAIR-SUB-1) NOT = SPACES
000690        AND W-CTC-NORM-NAME (W-PAIR-SUB-2) NOT = SPACES
000700           PERFORM 3440-CHECK-FUZZY-NAME-MATCH
000710              THRU 3440-CHECK-FUZZY-NAME-MATCH-EXIT.
000720
000730     IF W-MATCH-HAS-PHONE OR W-MATCH-HAS-EMAIL
000740        OR W-MATCH-HAS-EXACT-NAME OR W-MATCH-HAS-EXACT-FIRSTLAST
000750        OR W-MATCH-HAS-FUZZY-NAME OR W-MATCH-HAS-FUZZY-FULL
000760           MOVE "Y" TO W-PAIR-MATCH-RESULT.
000770
000780     IF W-PAIR-IS-DUPLICATE
000790        PERFORM 3450-BUILD-MATCH-CRITERIA-TEXT
000800           THRU 3450-BUILD-MATCH-CRITERIA-TEXT-EXIT.
000810
000820 3400-CHECK-PAIR-FOR-DUPLICATE-EXIT.
000830     EXIT.
000840*    -------------------------------------------------------------
000850 3410-CHECK-PHONE-MATCH.
000860
000870*    A CONTACT CAN CARRY UP TO FIVE PHONES, SO THIS IS A NESTED
000880*    SCAN -- EVERY PHONE ON SIDE 1 AGAINST EVERY PHONE ON SIDE 2 --
000890*    STOPPING THE MOMENT ONE PAIR MATCHES.
000900     MOVE 0 TO W-MATCH-PHONE-SUB-1.
000910     PERFORM 3412-SCAN-PHONE-SUB-1
000920        THRU 3412-SCAN-PHONE-SUB-1-EXIT
000930        UNTIL W-MATCH-PHONE-SUB-1 >= W-CTC-PHONE-COUNT (W-PAIR-SUB-1)
000940           OR W-MATCH-HAS-PHONE.
000950
000960 3410-CHECK-PHONE-MATCH-EXIT.
000970     EXIT.
000980*    -------------------------------------------------------------
000990 3412-SCAN-PHONE-SUB-1.
001000
001010*    OUTER LEG OF THE PAIR -- PICKS THE NEXT PHONE ON SIDE 1, THEN
001020*    LETS 3415 BELOW WALK ALL OF SIDE 2 AGAINST IT.
001030     ADD 1 TO W-MATCH-PHONE-SUB-1.
001040     MOVE 0 TO W-MATCH-PHONE-SUB-2.
001050     PERFORM 3415-SCAN-PHONE-SUB-2
001060        THRU 3415-SCAN-PHONE-SUB-2-EXIT
001070        UNTIL W-MATCH-PHONE-SUB-2 >= W-CTC-PHONE-COUNT (W-PAIR-SUB-2)
001080           OR W-MATCH-HAS-PHONE.
001090
001100 3412-SCAN-PHONE-SUB-1-EXIT.
001110     EXIT.
001120*    -------------------------------------------------------------
001130 3415-SCAN-PHONE-SUB-2.
001140
001150     ADD 1 TO W-MATCH-PHONE-SUB-2.
001160*    A BLANK PHONE SLOT NEVER COUNTS AS A MATCH -- TWO CONTACTS
001170*    WITH NO PHONE ON FILE ARE NOT "THE SAME PHONE NUMBER."
001180     IF W-CTC-NORM-PHONE (W-PAIR-SUB-1, W-MATCH-PHONE-SUB-1) NOT = SPACES
001190        AND W-CTC-NORM-PHONE (W-PAIR-SUB-1, W-MATCH-PHONE-SUB-1) =
001200            W-CTC-NORM-PHONE (W-PAIR-SUB-2, W-MATCH-PHONE-SUB-2)
001210           MOVE "Y" TO W-MATCH-PHONE-FOUND.
001220
001230 3415-SCAN-PHONE-SUB-2-EXIT.
001240     EXIT.
001250*    -------------------------------------------------------------
001260 3420-CHECK-EMAIL-MATCH.
001270
001280*    SAME NESTED SHAPE AS THE PHONE SCAN ABOVE, UP TO FIVE E-MAILS
001290*    A SIDE, STOPPING AT THE FIRST MATCHING PAIR.
001300     MOVE 0 TO W-MATCH-EMAIL-SUB-1.
001310     PERFORM 3422-SCAN-EMAIL-SUB-1
001320        THRU 3422-SCAN-EMAIL-SUB-1-EXIT
001330        UNTIL W-MATCH-EMAIL-SUB-1 >= W-CTC-EMAIL-COUNT (W-PAIR-SUB-1)
001340           OR W-MATCH-HAS-EMAIL.
001350
001360 3420-CHECK-EMAIL-MATCH-EXIT.
001370     EXIT.
001380*    -------------------------------------------------------------
001390 3422-SCAN-EMAIL-SUB-1.
001400
001410     ADD 1 TO W-MATCH-EMAIL-SUB-1.
001420     MOVE 0 TO W-MATCH-EMAIL-SUB-2.
001430     PERFORM 3425-SCAN-EMAIL-SUB-2
001440        THRU 3425-SCAN-EMAIL-SUB-2-EXIT
001450        UNTIL W-MATCH-EMAIL-SUB-2 >= W-CTC-EMAIL-COUNT (W-PAIR-SUB-2)
001460           OR W-MATCH-HAS-EMAIL.
001470
001480 3422-SCAN-EMAIL-SUB-1-EXIT.
001490     EXIT.
001500*    -------------------------------------------------------------
001510 3425-SCAN-EMAIL-SUB-2.
001520
001530     ADD 1 TO W-MATCH-EMAIL-SUB-2.
001540*    BLANK E-MAIL SLOTS ARE SKIPPED FOR THE SAME REASON AS BLANK
001550*    PHONES ABOVE -- NO ADDRESS ON EITHER SIDE IS NOT A MATCH.
001560     IF W-CTC-NORM-EMAIL (W-PAIR-SUB-1, W-MATCH-EMAIL-SUB-1) NOT = SPACES
001570        AND W-CTC-NORM-EMAIL (W-PAIR-SUB-1, W-MATCH-EMAIL-SUB-1) =
001580            W-CTC-NORM-EMAIL (W-PAIR-SUB-2, W-MATCH-EMAIL-SUB-2)
001590           MOVE "Y" TO W-MATCH-EMAIL-FOUND.
001600
001610 3425-SCAN-EMAIL-SUB-2-EXIT.
001620     EXIT.
001630*    -------------------------------------------------------------
001640 3430-CHECK-EXACT-NAME-MATCH.
001650
001660*    TWO SEPARATE TESTS HERE -- THE FULL NORMALIZED NAME, AND THE
001670*    FIRST/LAST PAIR ON ITS OWN -- SINCE A MIDDLE NAME OR SUFFIX
001680*    DIFFERENCE CAN FAIL THE FIRST TEST WHILE STILL LEAVING A
001690*    GENUINE FIRST/LAST MATCH.
001700     IF W-CTC-NORM-NAME (W-PAIR-SUB-1) NOT = SPACES
001710        AND W-CTC-NORM-NAME (W-PAIR-SUB-1) =
001720            W-CTC-NORM-NAME (W-PAIR-SUB-2)
001730           MOVE "Y" TO W-MATCH-EXACT-NAME.
001740
001750     IF W-CTC-NORM-FIRST (W-PAIR-SUB-1) NOT = SPACES
001760        AND W-CTC-NORM-LAST (W-PAIR-SUB-1) NOT = SPACES
001770        AND W-CTC-NORM-FIRST (W-PAIR-SUB-1) =
001780            W-CTC-NORM-FIRST (W-PAIR-SUB-2)
001790        AND W-CTC-NORM-LAST (W-PAIR-SUB-1) =
001800            W-CTC-NORM-LAST (W-PAIR-SUB-2)
001810           MOVE "Y" TO W-MATCH-EXACT-FIRSTLAST.
001820
001830 3430-CHECK-EXACT-NAME-MATCH-EXIT.
001840     EXIT.
001850*    -------------------------------------------------------------
001860 3440-CHECK-FUZZY-NAME-MATCH.
001870
001880*    RUN TWICE -- ONCE AGAINST THE WHOLE NORMALIZED NAME, ONCE
001890*    AGAINST JUST THE FIRST/LAST COMPOSITE 3445 BELOW BUILDS --
001900*    A MIDDLE NAME, NICKNAME OR TYPO IN ONE SLOT ALONE SHOULD NOT
001910*    SINK AN OTHERWISE GOOD FIRST/LAST FUZZY MATCH.
001920     MOVE W-CTC-NORM-NAME (W-PAIR-SUB-1) TO W-FUZZY-STR1.
001930     MOVE W-CTC-NORM-NAME (W-PAIR-SUB-2) TO W-FUZZY-STR2.
001940     PERFORM 3300-COMPUTE-FUZZY-RATIO
001950        THRU 3300-COMPUTE-FUZZY-RATIO-EXIT.
001960     MOVE W-FUZZY-RATIO TO W-MATCH-FUZZY-PERCENT.
001970     IF W-MATCH-FUZZY-PERCENT >= W-ACTIVE-FUZZY-THRESHOLD
001980        MOVE "Y" TO W-MATCH-FUZZY-NAME.
001990
002000     PERFORM 3445-BUILD-FIRST-LAST-COMPOSITE
002010        THRU 3445-BUILD-FIRST-LAST-COMPOSITE-EXIT.
002020     PERFORM 3300-COMPUTE-FUZZY-RATIO
002030        THRU 3300-COMPUTE-FUZZY-RATIO-EXIT.
002040     MOVE W-FUZZY-RATIO TO W-MATCH-FUZZY-PERCENT.
002050     IF W-MATCH-FUZZY-PERCENT >= W-ACTIVE-FUZZY-THRESHOLD
002060        MOVE "Y" TO W-MATCH-FUZZY-FULL.
002070
002080 3440-CHECK-FUZZY-NAME-MATCH-EXIT.
002090     EXIT.
002100*    -------------------------------------------------------------
002110 3445-BUILD-FIRST-LAST-COMPOSITE.
002120
002130*    BORROWS W-FUZZY-STR1/STR2 -- THE FULL-NAME RATIO ABOVE ALREADY
002140*    USED AND RELEASED THEM, SO THEY ARE FREE TO REBUILD HERE AS
002150*    "FIRST LAST" FOR THE SECOND PASS.
002160     MOVE SPACES TO W-FUZZY-STR1.
002170     STRING W-CTC-NORM-FIRST (W-PAIR-SUB-1) DELIMITED BY SPACE
002180            " "                               DELIMITED BY SIZE
002190            W-CTC-NORM-LAST (W-PAIR-SUB-1)  DELIMITED BY SPACE
002200       INTO W-FUZZY-STR1.
002210
002220     MOVE SPACES TO W-FUZZY-STR2.
002230     STRING W-CTC-NORM-FIRST (W-PAIR-SUB-2) DELIMITED BY SPACE
002240            " "                               DELIMITED BY SIZE
002250            W-CTC-NORM-LAST (W-PAIR-SUB-2)  DELIMITED BY SPACE
002260       INTO W-FUZZY-STR2.
002270
002280 3445-BUILD-FIRST-LAST-COMPOSITE-EXIT.
002290     EXIT.
002300*    -------------------------------------------------------------
002310 3450-BUILD-MATCH-CRITERIA-TEXT.
002320
002330*    THESE FOUR CONDITIONS BETWEEN THEM COVER ALL SIX MATCH FLAGS
002340*    3400 ABOVE CAN SET, SO WHENEVER THIS PARAGRAPH RUNS AT LEAST
002350*    ONE OF THEM APPENDS A LABEL -- THERE IS NO "NONE OF THE SIX
002360*    FIRED BUT THE PAIR IS STILL A DUPLICATE" CASE TO CATCH.
002370     IF W-MATCH-HAS-PHONE
002380        PERFORM 3455-APPEND-MATCH-CRITERION
002390           THRU 3455-APPEND-MATCH-CRITERION-EXIT.
002400
002410     IF W-MATCH-HAS-EMAIL
002420        PERFORM 3460-APPEND-EMAIL-CRITERION
002430           THRU 3460-APPEND-EMAIL-CRITERION-EXIT.
002440
002450     IF W-MATCH-HAS-EXACT-NAME OR W-MATCH-HAS-EXACT-FIRSTLAST
002460        PERFORM 3465-APPEND-EXACT-NAME-CRITERION
002470           THRU 3465-APPEND-EXACT-NAME-CRITERION-EXIT.
002480
002490     IF W-MATCH-HAS-FUZZY-NAME OR W-MATCH-HAS-FUZZY-FULL
002500        PERFORM 3470-APPEND-FUZZY-NAME-CRITERION
002510           THRU 3470-APPEND-FUZZY-NAME-CRITERION-EXIT.
002520
002530 3450-BUILD-MATCH-CRITERIA-TEXT-EXIT.
002540     EXIT.
002550*    -------------------------------------------------------------
002560*    EACH OF THE FOUR APPEND PARAGRAPHS BELOW ADDS ITS OWN LABEL TO
002570*    W-MATCH-CRITERIA-TEXT, SEPARATED BY ", " WHEN THE TEXT ALREADY
002580*    HOLDS AN EARLIER LABEL -- BY WAY OF 8090-JOIN-ADDRESS-PART DOWN
002590*    IN THE MAIN PROGRAM, THE SAME TRIMMED JOIN THE CSV WRITER USES,
002600*    SO A MULTI-WORD LABEL NEVER GETS CUT OFF AT ITS FIRST SPACE.
002610*    -------------------------------------------------------------
002620 3455-APPEND-MATCH-CRITERION.
002630
002640     MOVE W-MATCH-CRITERIA-TEXT TO W-NAME-RESULT.
002650     MOVE "Phone number" TO W-NAME-SOURCE.
002660     PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
002670     MOVE W-NAME-RESULT TO W-MATCH-CRITERIA-TEXT.
002680
002690 3455-APPEND-MATCH-CRITERION-EXIT.
002700     EXIT.
002710*    -------------------------------------------------------------
002720 3460-APPEND-EMAIL-CRITERION.
002730
002740     MOVE W-MATCH-CRITERIA-TEXT TO W-NAME-RESULT.
002750     MOVE "Email address" TO W-NAME-SOURCE.
002760     PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
002770     MOVE W-NAME-RESULT TO W-MATCH-CRITERIA-TEXT.
002780
002790 3460-APPEND-EMAIL-CRITERION-EXIT.
002800     EXIT.
002810*    -------------------------------------------------------------
002820 3465-APPEND-EXACT-NAME-CRITERION.
002830
002840     MOVE W-MATCH-CRITERIA-TEXT TO W-NAME-RESULT.
002850     MOVE "Exact name" TO W-NAME-SOURCE.
002860     PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
002870     MOVE W-NAME-RESULT TO W-MATCH-CRITERIA-TEXT.
002880
002890 3465-APPEND-EXACT-NAME-CRITERION-EXIT.
002900     EXIT.
002910*    -------------------------------------------------------------
002920 3470-APPEND-FUZZY-NAME-CRITERION.
002930
002940*    SHOWS WHICHEVER FUZZY PERCENT LAST RAN IN 3440 -- THE FULL-NAME
002950*    PASS OR THE FIRST/LAST COMPOSITE PASS, WHICHEVER SET
002960*    W-MATCH-FUZZY-NAME OR W-MATCH-FUZZY-FULL TO "Y" LAST.
002970     MOVE W-MATCH-CRITERIA-TEXT TO W-NAME-RESULT.
002980     MOVE W-MATCH-FUZZY-PERCENT TO W-RPT-EDIT-NUM.
002990     MOVE SPACES TO W-NAME-SOURCE.
003000     STRING "Fuzzy name (" DELIMITED BY SIZE
003010            W-RPT-EDIT-NUM DELIMITED BY SIZE
003020            "% similar)" DELIMITED BY SIZE
003030       INTO W-NAME-SOURCE.
003040     PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
003050     MOVE W-NAME-RESULT TO W-MATCH-CRITERIA-TEXT.
003060
003070 3470-APPEND-FUZZY-NAME-CRITERION-EXIT.
003080     EXIT.
