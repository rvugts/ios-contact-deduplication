000100*    -------------------------------------------------------------
000200*    WS-CTCTBL.CBL
000300*    In-memory contact table -- the whole input file is read into
000400*    this array once (BATCH FLOW step 1) and every later step
000500*    (normalize, pairwise match, group, merge, write) works off
000600*    the table instead of re-reading CONTACT-IN-FILE.  Capacity
000700*    is W-MAX-CONTACTS; a run that reaches it is reported as a
000800*    capacity overflow, not silently truncated.
000900*    -------------------------------------------------------------
001000*    88/06/15  T.MERCHANT   ORIGINAL TABLE, CAPACITY 200.
001100*    94/03/22  R.OKAFOR     CAPACITY RAISED TO 500 PER REQUEST
001200*                           FROM MARKETING LIST IMPORTS (TKT 4471).
001300*    96/06/03  R.OKAFOR     ADDED NORM-PHONE/NORM-EMAIL ARRAYS AND
001400*                           GROUP-ID FOR THE NEW DUPLICATE-DETECT
001500*                           PASS (TKT 4802).
001550*    99/08/23  R.OKAFOR     ADDED W-GROUP-CRITERIA-TABLE SO THE
001560*                           MATCH REASON CAPTURED AT UNION TIME
001570*                           SURVIVES TO THE AUDIT LINE AND THE
001580*                           MERGE PREVIEW BLOCK (TKT 5017).
001590*    99/08/30  R.OKAFOR     RENAMED EVERY WS- PREFIX IN THIS
001591*                           COPYBOOK TO W-, TO MATCH THE PREFIX
001592*                           USED IN EVERY OTHER PROGRAM IN THE
001593*                           SHOP.  NO FIELD MOVED OR CHANGED SIZE
001594*                           (TKT 5021).
001600*    -------------------------------------------------------------
001700     77  W-MAX-CONTACTS          PIC 9(04) COMP VALUE 500.
001800
001900     01  W-CONTACT-TABLE.
002000         05  W-CTC-ENTRY OCCURS 500 TIMES INDEXED BY W-CTC-IDX.
002100
002200*            ---- fields as read from / written to CONTACT-RECORD ----
002300             10  W-CTC-FULL-NAME        PIC X(60).
002400             10  W-CTC-FIRST-NAME       PIC X(25).
002500             10  W-CTC-LAST-NAME        PIC X(25).
002600             10  W-CTC-MIDDLE-NAME      PIC X(25).
002700             10  W-CTC-NAME-PREFIX      PIC X(10).
002800             10  W-CTC-NAME-SUFFIX      PIC X(10).
002900             10  W-CTC-PHONE-COUNT      PIC 9(02).
003000             10  W-CTC-PHONE OCCURS 5 TIMES.
003100                 15  W-CTC-PHONE-TYPE   PIC X(12).
003200                 15  W-CTC-PHONE-NUMBER PIC X(20).
003300             10  W-CTC-EMAIL-COUNT      PIC 9(02).
003400             10  W-CTC-EMAIL OCCURS 5 TIMES.
003500                 15  W-CTC-EMAIL-TYPE    PIC X(12).
003600                 15  W-CTC-EMAIL-ADDRESS PIC X(40).
003700             10  W-CTC-ADDR-COUNT       PIC 9(01).
003800             10  W-CTC-ADDRESS OCCURS 3 TIMES.
003900                 15  W-CTC-ADDR-TYPE        PIC X(12).
004000                 15  W-CTC-ADDR-STREET      PIC X(40).
004100                 15  W-CTC-ADDR-CITY        PIC X(25).
004200                 15  W-CTC-ADDR-REGION      PIC X(20).
004300                 15  W-CTC-ADDR-POSTAL-CODE PIC X(10).
004400                 15  W-CTC-ADDR-COUNTRY     PIC X(20).
004500             10  W-CTC-ORGANIZATION     PIC X(40).
004600             10  W-CTC-JOB-TITLE        PIC X(30).
004700             10  W-CTC-DEPARTMENT       PIC X(30).
004800             10  W-CTC-NOTE-COUNT       PIC 9(01).
004900             10  W-CTC-NOTE OCCURS 3 TIMES PIC X(60).
005000             10  W-CTC-BIRTHDAY         PIC X(10).
005100             10  W-CTC-BIRTHDAY-YMD REDEFINES W-CTC-BIRTHDAY.
005200                 15  W-CTC-BIRTHDAY-CCYY PIC X(04).
005300                 15  FILLER                PIC X(01).
005400                 15  W-CTC-BIRTHDAY-MM    PIC X(02).
005500                 15  FILLER                PIC X(01).
005600                 15  W-CTC-BIRTHDAY-DD    PIC X(02).
005700             10  W-CTC-ANNIVERSARY      PIC X(10).
005800             10  W-CTC-ANNIVERSARY-YMD REDEFINES W-CTC-ANNIVERSARY.
005900                 15  W-CTC-ANNIV-CCYY     PIC X(04).
006000                 15  FILLER                PIC X(01).
006100                 15  W-CTC-ANNIV-MM       PIC X(02).
006200                 15  FILLER                PIC X(01).
006300                 15  W-CTC-ANNIV-DD       PIC X(02).
006400
006500*            ---- working / derived fields, never written out ----
006600             10  W-CTC-INDEX             PIC 9(04) COMP.
006700             10  W-CTC-ICE-FLAG          PIC X(01).
006800                 88  W-CTC-IS-ICE        VALUE "Y".
006900             10  W-CTC-NORM-NAME         PIC X(60).
007000             10  W-CTC-NORM-FIRST        PIC X(25).
007100             10  W-CTC-NORM-LAST         PIC X(25).
007200             10  W-CTC-NORM-PHONE OCCURS 5 TIMES PIC X(16).
007300             10  W-CTC-NORM-EMAIL OCCURS 5 TIMES PIC X(40).
007400             10  W-CTC-GROUP-ID          PIC 9(04) COMP.
007500             10  FILLER                   PIC X(04).
007600
007700*    -------------------------------------------------------------
007800*    FINAL OUTPUT TABLE -- BUILT BY THE MERGE/APPEND STEPS, WRITTEN
007900*    TO CONTACT-OUT-FILE IN THE ORDER BUILT (MERGED GROUPS FIRST,
008000*    THEN EVERY CONTACT THAT NEVER JOINED A SURVIVING GROUP).
008100*    -------------------------------------------------------------
008200     01  W-OUTPUT-TABLE.
008300         05  W-OUT-ENTRY OCCURS 500 TIMES INDEXED BY W-OUT-IDX.
008400             10  W-OUT-FULL-NAME        PIC X(60).
008500             10  W-OUT-FIRST-NAME       PIC X(25).
008600             10  W-OUT-LAST-NAME        PIC X(25).
008700             10  W-OUT-MIDDLE-NAME      PIC X(25).
008800             10  W-OUT-NAME-PREFIX      PIC X(10).
008900             10  W-OUT-NAME-SUFFIX      PIC X(10).
009000             10  W-OUT-PHONE-COUNT      PIC 9(02).
009100             10  W-OUT-PHONE OCCURS 5 TIMES.
009200                 15  W-OUT-PHONE-TYPE   PIC X(12).
009300                 15  W-OUT-PHONE-NUMBER PIC X(20).
009400             10  W-OUT-EMAIL-COUNT      PIC 9(02).
009500             10  W-OUT-EMAIL OCCURS 5 TIMES.
009600                 15  W-OUT-EMAIL-TYPE    PIC X(12).
009700                 15  W-OUT-EMAIL-ADDRESS PIC X(40).
009800             10  W-OUT-ADDR-COUNT       PIC 9(01).
009900             10  W-OUT-ADDRESS OCCURS 3 TIMES.
010000                 15  W-OUT-ADDR-TYPE        PIC X(12).
010100                 15  W-OUT-ADDR-STREET      PIC X(40).
010200                 15  W-OUT-ADDR-CITY        PIC X(25).
010300                 15  W-OUT-ADDR-REGION      PIC X(20).
010400                 15  W-OUT-ADDR-POSTAL-CODE PIC X(10).
010500                 15  W-OUT-ADDR-COUNTRY     PIC X(20).
010600             10  W-OUT-ORGANIZATION     PIC X(40).
010700             10  W-OUT-JOB-TITLE        PIC X(30).
010800             10  W-OUT-DEPARTMENT       PIC X(30).
010900             10  W-OUT-NOTE-COUNT       PIC 9(01).
011000             10  W-OUT-NOTE OCCURS 3 TIMES PIC X(60).
011100             10  W-OUT-BIRTHDAY         PIC X(10).
011200             10  W-OUT-ANNIVERSARY      PIC X(10).
011300             10  W-OUT-SOURCE-COUNT     PIC 9(03) COMP.
011320             10  W-OUT-CRITERIA-TEXT    PIC X(60).
011400             10  FILLER                  PIC X(04).
011410*    -------------------------------------------------------------
011420*    PER-GROUP MATCH CRITERIA, STAGED DURING THE UNION PASS IN
011430*    PL-GROUP.CBL AND COPIED INTO W-OUT-CRITERIA-TEXT ABOVE ONCE
011440*    A GROUP SURVIVES THE MERGE.  INDEXED BY THE GROUP NUMBER
011450*    ITSELF, NOT BY TABLE POSITION, SO W-CURRENT-GROUP-ID IS A
011460*    DIRECT SUBSCRIPT (TKT 5017).
011470*    -------------------------------------------------------------
011480     01  W-GROUP-CRITERIA-TABLE.
011490         05  W-GROUP-CRIT-ENTRY OCCURS 500 TIMES
011500                              INDEXED BY W-GRP-CRIT-IDX.
011510             10  W-GROUP-CRITERIA-TEXT  PIC X(60).
011520             10  FILLER                  PIC X(04).
