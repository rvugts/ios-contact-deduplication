000100*    -------------------------------------------------------------
000200*    PL-NRMPHON.CBL
000300*    Phone normalizer.  Reduces one PHONE-NUMBER field to a
000400*    canonical "+country+digits" comparison key.  A number that
000500*    cannot be reduced is left alone in the contact record; the
000600*    failure only shows up in the phone normalization statistics.
000700*    Working storage for this copybook lives in WS-CTCWRK.CBL
000800*    (W-PHONE-RAW thru W-PHONE-KEY-VALID).
000900*    -------------------------------------------------------------
001000*    96/06/03  R.OKAFOR     ORIGINAL, US-ONLY RULE (TKT 4802).
001100*    97/02/19  R.OKAFOR     ADDED THE LEADING-TRUNK-ZERO STRIP FOR
001200*                           NON-US REGION CODES (TKT 4930).
001250*    99/08/30  R.OKAFOR     WS- FIELDS RENAMED TO W- (TKT 5021).
001300*    -------------------------------------------------------------
001400 3100-NORMALIZE-PHONE-NUMBER.
001500
001600     MOVE "N"    TO W-PHONE-KEY-VALID.
001700     MOVE SPACES TO W-PHONE-DIGITS.
001800     MOVE "N"    TO W-PHONE-STARTS-WITH-PLUS.
001900     MOVE 0      TO W-PHONE-DIGIT-COUNT.
002000
002100     ADD 1 TO W-PHONES-TOTAL.
002200
002300     PERFORM 3150-STRIP-PHONE-PUNCTUATION
002400        THRU 3150-STRIP-PHONE-PUNCTUATION-EXIT.
002500
002600     IF W-PHONE-DIGIT-COUNT = 0
002700        GO TO 3100-NORMALIZE-PHONE-NUMBER-EXIT.
002800
002900     IF W-PHONE-HAS-LEADING-PLUS
003000        STRING "+" DELIMITED BY SIZE
003100               W-PHONE-DIGITS (1:W-PHONE-DIGIT-COUNT) DELIMITED BY SIZE
003200          INTO W-PHONE-RAW
003300        MOVE W-PHONE-RAW TO W-PHONE-DIGITS
003400        MOVE "Y" TO W-PHONE-KEY-VALID
003500        ADD 1 TO W-PHONES-NORMALIZED
003600        GO TO 3100-NORMALIZE-PHONE-NUMBER-EXIT.
003700
003800     IF W-PHONE-DIGIT-COUNT > 1 AND W-PHONE-DIGITS (1:1) = "0"
003900        MOVE W-PHONE-DIGITS (2:W-PHONE-DIGIT-COUNT - 1)
004000          TO W-PHONE-DIGITS (1:W-PHONE-DIGIT-COUNT - 1)
004100        SUBTRACT 1 FROM W-PHONE-DIGIT-COUNT.
004200
004300     IF W-PHONE-DIGIT-COUNT = 10
004400        STRING "+" DELIMITED BY SIZE
004500               W-DEFAULT-COUNTRY-CODE DELIMITED BY SPACE
004600               W-PHONE-DIGITS (1:10) DELIMITED BY SIZE
004700          INTO W-PHONE-RAW
004800        MOVE W-PHONE-RAW TO W-PHONE-DIGITS
004900        MOVE "Y" TO W-PHONE-KEY-VALID
005000        ADD 1 TO W-PHONES-NORMALIZED
005100     ELSE
005200        IF W-PHONE-DIGIT-COUNT > 10
005300           STRING "+" DELIMITED BY SIZE
005400                  W-PHONE-DIGITS (1:W-PHONE-DIGIT-COUNT) DELIMITED BY SIZE
005500             INTO W-PHONE-RAW
005600           MOVE W-PHONE-RAW TO W-PHONE-DIGITS
005700           MOVE "Y" TO W-PHONE-KEY-VALID
005800           ADD 1 TO W-PHONES-NORMALIZED
005900        ELSE
006000           ADD 1 TO W-PHONES-FAILED.
006100
006200 3100-NORMALIZE-PHONE-NUMBER-EXIT.
006300     EXIT.
006400*    -------------------------------------------------------------
006500 3150-STRIP-PHONE-PUNCTUATION.
006600
006700     MOVE SPACES TO W-PHONE-DIGITS.
006800     MOVE 0 TO W-PHONE-SCAN-SUB.
006900     MOVE 0 TO W-PHONE-STORE-SUB.
007000
007100     PERFORM 3155-STRIP-ONE-PHONE-CHARACTER
007200        THRU 3155-STRIP-ONE-PHONE-CHARACTER-EXIT
007300        UNTIL W-PHONE-SCAN-SUB >= 20.
007400
007500 3150-STRIP-PHONE-PUNCTUATION-EXIT.
007600     EXIT.
007700*    -------------------------------------------------------------
007800 3155-STRIP-ONE-PHONE-CHARACTER.
007900
008000     ADD 1 TO W-PHONE-SCAN-SUB.
008100     MOVE W-PHONE-RAW (W-PHONE-SCAN-SUB:1) TO W-PHONE-CHAR.
008200
008300     IF W-PHONE-CHAR = "+" AND W-PHONE-STORE-SUB = 0
008400        MOVE "Y" TO W-PHONE-STARTS-WITH-PLUS
008500     ELSE
008600        IF W-PHONE-CHAR IS NUMERIC
008700           ADD 1 TO W-PHONE-STORE-SUB
008800           MOVE W-PHONE-CHAR TO W-PHONE-DIGITS (W-PHONE-STORE-SUB:1)
008900           ADD 1 TO W-PHONE-DIGIT-COUNT.
009000
009100 3155-STRIP-ONE-PHONE-CHARACTER-EXIT.
009200     EXIT.
