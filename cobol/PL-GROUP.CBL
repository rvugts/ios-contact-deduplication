000100*    -------------------------------------------------------------
000200*    PL-GROUP.CBL
000300*    Turns the pairwise match test in PL-MATCH.CBL into duplicate
000400*    groups.  Every contact pair in the table is compared once; a
000500*    matching pair is unioned into a group by GROUP-ID, and if the
000600*    two sides already carry different group numbers the younger
000700*    group is relabeled into the older one so chains of matches
000800*    (A matches B, B matches C) end up in one group even when A
000900*    and C do not directly match each other.  Once every pair has
001000*    been seen, any group that contains an "In Case of Emergency"
001100*    contact is broken up again -- those members are left standing
001200*    as singles instead of being folded into a merge.
001300*    -------------------------------------------------------------
001400*    96/06/03  R.OKAFOR     ORIGINAL GROUPING PASS (TKT 4802).
001500*    96/07/11  R.OKAFOR     ADDED THE ICE-GROUP EXCLUSION AFTER THE
001600*                           DECEMBER INCIDENT WHERE AN EMERGENCY
001700*                           CONTACT'S RECORD GOT MERGED AWAY.
001750*    99/08/23  R.OKAFOR     3530-UNION-PAIR NOW COPIES THE PAIR'S
001760*                           MATCH-CRITERIA TEXT INTO THE NEW
001770*                           W-GROUP-CRITERIA-TABLE THE FIRST TIME A
001780*                           GROUP NUMBER IS ASSIGNED OR ABSORBS A
001790*                           SINGLE -- AUDITORS WERE ASKING WHY THE
001795*                           RUN LOG NEVER SAID WHAT MATCHED A GROUP
001798*                           (TKT 5017).
001799*    99/08/30  R.OKAFOR     WS- FIELDS RENAMED TO W- (TKT 5021).
001800*    -------------------------------------------------------------
001900 3500-ASSIGN-DUPLICATE-GROUPS.
002000
002100     MOVE 0 TO W-NEXT-GROUP-NUMBER.
002200     MOVE 0 TO W-PAIR-SUB-1.
002300
002400     PERFORM 3510-SCAN-GROUP-SUB-1
002500        THRU 3510-SCAN-GROUP-SUB-1-EXIT
002600        UNTIL W-PAIR-SUB-1 >= W-TOTAL-CONTACTS.
002700
002800     PERFORM 3550-EXCLUDE-ICE-GROUPS
002900        THRU 3550-EXCLUDE-ICE-GROUPS-EXIT.
003000
003100 3500-ASSIGN-DUPLICATE-GROUPS-EXIT.
003200     EXIT.
003300*    -------------------------------------------------------------
003400 3510-SCAN-GROUP-SUB-1.
003500
003600     ADD 1 TO W-PAIR-SUB-1.
003700     MOVE W-PAIR-SUB-1 TO W-PAIR-SUB-2.
003800
003900     PERFORM 3520-SCAN-GROUP-SUB-2
004000        THRU 3520-SCAN-GROUP-SUB-2-EXIT
004100        UNTIL W-PAIR-SUB-2 >= W-TOTAL-CONTACTS.
004200
004300 3510-SCAN-GROUP-SUB-1-EXIT.
004400     EXIT.
004500*    -------------------------------------------------------------
004600 3520-SCAN-GROUP-SUB-2.
004700
004800     ADD 1 TO W-PAIR-SUB-2.
004900
005000     PERFORM 3400-CHECK-PAIR-FOR-DUPLICATE
005100        THRU 3400-CHECK-PAIR-FOR-DUPLICATE-EXIT.
005200
005300     IF W-PAIR-IS-DUPLICATE
005400        PERFORM 3530-UNION-PAIR
005500           THRU 3530-UNION-PAIR-EXIT.
005600
005700 3520-SCAN-GROUP-SUB-2-EXIT.
005800     EXIT.
005900*    -------------------------------------------------------------
006000 3530-UNION-PAIR.
006100
006200     IF W-CTC-GROUP-ID (W-PAIR-SUB-1) = 0
006300        AND W-CTC-GROUP-ID (W-PAIR-SUB-2) = 0
006400           ADD 1 TO W-NEXT-GROUP-NUMBER
006500           MOVE W-NEXT-GROUP-NUMBER TO W-CTC-GROUP-ID (W-PAIR-SUB-1)
006600           MOVE W-NEXT-GROUP-NUMBER TO W-CTC-GROUP-ID (W-PAIR-SUB-2)
006620           MOVE W-MATCH-CRITERIA-TEXT
006630             TO W-GROUP-CRITERIA-TEXT (W-NEXT-GROUP-NUMBER)
006700     ELSE
006800        IF W-CTC-GROUP-ID (W-PAIR-SUB-1) = 0
006900           MOVE W-CTC-GROUP-ID (W-PAIR-SUB-2)
007000             TO W-CTC-GROUP-ID (W-PAIR-SUB-1)
007010           IF W-GROUP-CRITERIA-TEXT
007020              (W-CTC-GROUP-ID (W-PAIR-SUB-2)) = SPACES
007030                 MOVE W-MATCH-CRITERIA-TEXT
007040                   TO W-GROUP-CRITERIA-TEXT
007050                      (W-CTC-GROUP-ID (W-PAIR-SUB-2))
007100        ELSE
007200           IF W-CTC-GROUP-ID (W-PAIR-SUB-2) = 0
007300              MOVE W-CTC-GROUP-ID (W-PAIR-SUB-1)
007400                TO W-CTC-GROUP-ID (W-PAIR-SUB-2)
007410              IF W-GROUP-CRITERIA-TEXT
007420                 (W-CTC-GROUP-ID (W-PAIR-SUB-1)) = SPACES
007430                    MOVE W-MATCH-CRITERIA-TEXT
007440                      TO W-GROUP-CRITERIA-TEXT
007450                         (W-CTC-GROUP-ID (W-PAIR-SUB-1))
007500           ELSE
007600              IF W-CTC-GROUP-ID (W-PAIR-SUB-1) NOT =
007700                 W-CTC-GROUP-ID (W-PAIR-SUB-2)
007800                    MOVE W-CTC-GROUP-ID (W-PAIR-SUB-2)
007900                      TO W-RELABEL-FROM-GROUP
008000                    MOVE W-CTC-GROUP-ID (W-PAIR-SUB-1)
008100                      TO W-RELABEL-TO-GROUP
008200                    PERFORM 3540-RELABEL-GROUP
008300                       THRU 3540-RELABEL-GROUP-EXIT.
008400
008500 3530-UNION-PAIR-EXIT.
008600     EXIT.
008700*    -------------------------------------------------------------
008800 3540-RELABEL-GROUP.
008900
009000     MOVE 0 TO W-GROUP-SUB.
009100     PERFORM 3545-RELABEL-ONE-ENTRY
009200        THRU 3545-RELABEL-ONE-ENTRY-EXIT
009300        UNTIL W-GROUP-SUB >= W-TOTAL-CONTACTS.
009400
009500 3540-RELABEL-GROUP-EXIT.
009600     EXIT.
009700*    -------------------------------------------------------------
009800 3545-RELABEL-ONE-ENTRY.
009900
010000     ADD 1 TO W-GROUP-SUB.
010100     IF W-CTC-GROUP-ID (W-GROUP-SUB) = W-RELABEL-FROM-GROUP
010200        MOVE W-RELABEL-TO-GROUP TO W-CTC-GROUP-ID (W-GROUP-SUB).
010300
010400 3545-RELABEL-ONE-ENTRY-EXIT.
010500     EXIT.
010600*    -------------------------------------------------------------
010700 3550-EXCLUDE-ICE-GROUPS.
010800
010900     MOVE 0 TO W-GROUP-SUB.
011000     PERFORM 3555-CHECK-ONE-ICE-ENTRY
011100        THRU 3555-CHECK-ONE-ICE-ENTRY-EXIT
011200        UNTIL W-GROUP-SUB >= W-TOTAL-CONTACTS.
011300
011400 3550-EXCLUDE-ICE-GROUPS-EXIT.
011500     EXIT.
011600*    -------------------------------------------------------------
011700 3555-CHECK-ONE-ICE-ENTRY.
011800
011900     ADD 1 TO W-GROUP-SUB.
012000     IF W-CTC-IS-ICE (W-GROUP-SUB)
012100        AND W-CTC-GROUP-ID (W-GROUP-SUB) > 0
012200           MOVE W-CTC-GROUP-ID (W-GROUP-SUB) TO W-RELABEL-FROM-GROUP
012300           MOVE 0 TO W-RELABEL-TO-GROUP
012400           PERFORM 3540-RELABEL-GROUP
012500              THRU 3540-RELABEL-GROUP-EXIT.
012600
012700 3555-CHECK-ONE-ICE-ENTRY-EXIT.
012800     EXIT.
