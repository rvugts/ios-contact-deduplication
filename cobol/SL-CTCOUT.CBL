000100*    -------------------------------------------------------------
000200*    SL-CTCOUT.CBL
000300*    FILE-CONTROL entry for the deduplicated contact file written
000400*    by the batch and re-read by the validation step at the end
000500*    of the run.
000600*    -------------------------------------------------------------
000700*    87/04/11  T.MERCHANT   ORIGINAL SELECT FOR CONTACT-OUT-FILE.
000800*    91/09/02  T.MERCHANT   ADDED FILE STATUS FOR ABEND TRAPPING.
000850*    99/08/30  R.OKAFOR     WS- FIELD RENAMED TO W- (TKT 5021).
000900*    -------------------------------------------------------------
001000     SELECT CONTACT-OUT-FILE
001100            ASSIGN TO "CONTACT-OUT"
001200            ORGANIZATION IS SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS W-CTCOUT-STATUS.
