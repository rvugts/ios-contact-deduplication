000100*    -------------------------------------------------------------
000200*    FD-CTLPARM.CBL
000300*    One-record run-parameter file, same idea as the old FDCONTRL
000400*    control file on the voucher side -- read once at the top of
000500*    the run, never rewritten by this job.
000600*    -------------------------------------------------------------
000700*    88/01/20  T.MERCHANT   ORIGINAL LAYOUT.
000800*    96/06/03  R.OKAFOR     ADDED CTLPARM-FUZZY-THRESHOLD (WAS
000900*                           HARD-CODED AT 85 BEFORE THIS CHANGE).
001000*    -------------------------------------------------------------
001100     FD  CTLPARM-FILE
001200         LABEL RECORDS ARE STANDARD
001300         RECORD CONTAINS 20 CHARACTERS.
001400
001500     01  CTLPARM-RECORD.
001600         05  CTLPARM-REGION-CODE      PIC X(02).
001700         05  CTLPARM-COUNTRY-CODE     PIC X(03).
001800         05  CTLPARM-TRUNK-DIGIT      PIC X(01).
001900         05  CTLPARM-FUZZY-THRESHOLD  PIC 9(03).
002000         05  FILLER                   PIC X(11).
