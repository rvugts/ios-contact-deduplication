000100*    -------------------------------------------------------------
000110*    PL-NRMNAME.CBL
000120*    Name-key and e-mail-key normalization for the duplicate
000130*    detector.  NAME keys are lower-cased, trimmed, and internal
000140*    runs of spaces collapsed to one.  E-MAIL keys are lower-cased
000150*    and trimmed, and are only usable as a match key when they
000160*    contain an "@" with a "." somewhere after it.  Working
000170*    storage lives in WS-CTCWRK.CBL (W-NAME-SOURCE thru
000180*    W-EMAIL-KEY-VALID).
000190*    -------------------------------------------------------------
000200*    96/06/03  R.OKAFOR     ORIGINAL NAME-KEY NORMALIZER (TKT 4802).
000210*    96/07/11  R.OKAFOR     ADDED E-MAIL-KEY NORMALIZER.
000220*    99/08/30  R.OKAFOR     WS- FIELDS RENAMED TO W- (TKT 5021).
000230*    -------------------------------------------------------------
000240 3200-NORMALIZE-NAME-KEY.
000250
000260*    LOWER-CASE FIRST, THEN HAND OFF TO 3250 BELOW TO SQUEEZE OUT
000270*    DOUBLED AND LEADING/TRAILING SPACES -- A NAME KEY IS NEVER
000280*    COMPARED CASE-SENSITIVE OR SPACE-SENSITIVE ANYWHERE ELSE IN
000290*    THE DUPLICATE DETECTOR.
000300     MOVE W-NAME-SOURCE TO W-NAME-RESULT.
000310     INSPECT W-NAME-RESULT CONVERTING
000320             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
000330             "abcdefghijklmnopqrstuvwxyz".
000340
000350     PERFORM 3250-COLLAPSE-NAME-SPACES
000360        THRU 3250-COLLAPSE-NAME-SPACES-EXIT.
000370
000380 3200-NORMALIZE-NAME-KEY-EXIT.
000390     EXIT.
000400*    -------------------------------------------------------------
000410 3250-COLLAPSE-NAME-SPACES.
000420
000430*    SWAPS RESULT BACK INTO SOURCE SO 3255 BELOW CAN SCAN FROM ONE
000440*    FIELD AND BUILD INTO THE OTHER ONE CHARACTER AT A TIME.
000450     MOVE W-NAME-RESULT TO W-NAME-SOURCE.
000460     MOVE SPACES TO W-NAME-RESULT.
000470     MOVE 0   TO W-NAME-SCAN-SUB.
000480     MOVE 0   TO W-NAME-STORE-SUB.
000490     MOVE "Y" TO W-NAME-PREV-WAS-SPACE.
000500
000510     PERFORM 3255-COLLAPSE-ONE-NAME-CHAR
000520        THRU 3255-COLLAPSE-ONE-NAME-CHAR-EXIT
000530        UNTIL W-NAME-SCAN-SUB >= 60.
000540
000550 3250-COLLAPSE-NAME-SPACES-EXIT.
000560     EXIT.
000570*    -------------------------------------------------------------
000580 3255-COLLAPSE-ONE-NAME-CHAR.
000590
000600     ADD 1 TO W-NAME-SCAN-SUB.
000610
000620*    A NON-SPACE CHARACTER ALWAYS COPIES STRAIGHT ACROSS.
000630     IF W-NAME-SOURCE (W-NAME-SCAN-SUB:1) NOT = SPACE
000640        ADD 1 TO W-NAME-STORE-SUB
000650        MOVE W-NAME-SOURCE (W-NAME-SCAN-SUB:1)
000660          TO W-NAME-RESULT (W-NAME-STORE-SUB:1)
000670        MOVE "N" TO W-NAME-PREV-WAS-SPACE
000680     ELSE
000690*    A SPACE ONLY GETS STORED IF THE CHARACTER BEFORE IT WASN'T
000700*    ALSO A SPACE, AND ONLY ONCE SOMETHING HAS ALREADY BEEN
000710*    STORED -- THIS IS WHAT DROPS LEADING SPACES AND COLLAPSES
000720*    RUNS OF TWO OR MORE DOWN TO ONE.
000730        IF W-NAME-PREV-WAS-SPACE = "N" AND W-NAME-STORE-SUB > 0
000740           ADD 1 TO W-NAME-STORE-SUB
000750           MOVE SPACE TO W-NAME-RESULT (W-NAME-STORE-SUB:1)
000760           MOVE "Y" TO W-NAME-PREV-WAS-SPACE.
000770
000780 3255-COLLAPSE-ONE-NAME-CHAR-EXIT.
000790     EXIT.
000800*    -------------------------------------------------------------
000810 3260-NORMALIZE-EMAIL-KEY.
000820
000830*    AN E-MAIL KEY IS ONLY "VALID" -- USABLE FOR THE E-MAIL MATCH
000840*    RULE IN PL-MATCH.CBL -- WHEN IT HAS AN "@" SOMEWHERE IN IT
000850*    WITH A "." SOMEWHERE AFTER THAT "@".  ANYTHING ELSE IS LEFT
000860*    LOWER-CASED AND TRIMMED BUT FLAGGED UNUSABLE AS A KEY.
000870     MOVE "N" TO W-EMAIL-KEY-VALID.
000880     MOVE "N" TO W-EMAIL-DOT-FOUND.
000890     MOVE W-EMAIL-SOURCE TO W-EMAIL-RESULT.
000900     INSPECT W-EMAIL-RESULT CONVERTING
000910             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
000920             "abcdefghijklmnopqrstuvwxyz".
000930
000940     PERFORM 3265-TRIM-EMAIL-LEADING-SPACES
000950        THRU 3265-TRIM-EMAIL-LEADING-SPACES-EXIT.
000960
000970     MOVE 0 TO W-EMAIL-AT-SIGN-SUB.
000980     MOVE 0 TO W-EMAIL-SCAN-SUB.
000990     PERFORM 3270-FIND-AT-SIGN
001000        THRU 3270-FIND-AT-SIGN-EXIT
001010        UNTIL W-EMAIL-SCAN-SUB >= 40.
001020
001030     IF W-EMAIL-AT-SIGN-SUB > 0
001040        MOVE W-EMAIL-AT-SIGN-SUB TO W-EMAIL-SCAN-SUB
001050        PERFORM 3280-CHECK-DOT-AFTER-AT
001060           THRU 3280-CHECK-DOT-AFTER-AT-EXIT
001070           UNTIL W-EMAIL-SCAN-SUB >= 40 OR W-EMAIL-HAS-DOT.
001080
001090     IF W-EMAIL-AT-SIGN-SUB > 0 AND W-EMAIL-HAS-DOT
001100        MOVE "Y" TO W-EMAIL-KEY-VALID.
001110
001120 3260-NORMALIZE-EMAIL-KEY-EXIT.
001130     EXIT.
001140*    -------------------------------------------------------------
001150 3265-TRIM-EMAIL-LEADING-SPACES.
001160
001170*    ONLY LEADING SPACES NEED TRIMMING HERE -- 3270 BELOW FINDS
001180*    THE FIRST "@" REGARDLESS OF TRAILING SPACES, SO THERE IS NO
001190*    NEED TO TRIM THE RIGHT END TOO.
001200     MOVE 0 TO W-EMAIL-SCAN-SUB.
001210     PERFORM 3266-SKIP-ONE-LEADING-SPACE
001220        THRU 3266-SKIP-ONE-LEADING-SPACE-EXIT
001230        UNTIL W-EMAIL-SCAN-SUB >= 40
001240           OR W-EMAIL-RESULT (W-EMAIL-SCAN-SUB + 1:1) NOT = SPACE.
001250
001260     IF W-EMAIL-SCAN-SUB > 0
001270        MOVE W-EMAIL-RESULT (W-EMAIL-SCAN-SUB + 1:40 - W-EMAIL-SCAN-SUB)
001280          TO W-EMAIL-SOURCE
001290        MOVE SPACES TO W-EMAIL-RESULT
001300        MOVE W-EMAIL-SOURCE (1:40 - W-EMAIL-SCAN-SUB) TO W-EMAIL-RESULT.
001310
001320 3265-TRIM-EMAIL-LEADING-SPACES-EXIT.
001330     EXIT.
001340*    -------------------------------------------------------------
001350 3266-SKIP-ONE-LEADING-SPACE.
001360
001370     ADD 1 TO W-EMAIL-SCAN-SUB.
001380
001390 3266-SKIP-ONE-LEADING-SPACE-EXIT.
001400     EXIT.
001410*    -------------------------------------------------------------
001420 3270-FIND-AT-SIGN.
001430
001440*    KEEPS ONLY THE FIRST "@" FOUND -- W-EMAIL-AT-SIGN-SUB = 0
001450*    GUARDS AGAINST A SECOND "@" FURTHER ALONG OVERWRITING IT.
001460     ADD 1 TO W-EMAIL-SCAN-SUB.
001470     IF W-EMAIL-AT-SIGN-SUB = 0 AND
001480        W-EMAIL-RESULT (W-EMAIL-SCAN-SUB:1) = "@"
001490           MOVE W-EMAIL-SCAN-SUB TO W-EMAIL-AT-SIGN-SUB.
001500
001510 3270-FIND-AT-SIGN-EXIT.
001520     EXIT.
001530*    -------------------------------------------------------------
001540 3280-CHECK-DOT-AFTER-AT.
001550
001560*    3260 ABOVE STARTS THIS SCAN AT THE "@" SUBSCRIPT ITSELF, SO
001570*    THE FIRST "." CHECKED IS ALWAYS AFTER THE "@", NEVER BEFORE.
001580     ADD 1 TO W-EMAIL-SCAN-SUB.
001590     IF W-EMAIL-RESULT (W-EMAIL-SCAN-SUB:1) = "."
001600        MOVE "Y" TO W-EMAIL-DOT-FOUND.
001610
001620 3280-CHECK-DOT-AFTER-AT-EXIT.
001630     EXIT.
