000100*    -------------------------------------------------------------
000200*    FD-CTCIN.CBL
000300*    Record layout for CONTACT-IN-FILE -- one contact per record,
000400*    fixed length, space padded.  Mirrors CTCO-RECORD in
000500*    FD-CTCOUT.CBL field for field; kept as a separate copybook
000600*    because this shop never shares one 01-level between two
000700*    FD's in the same compile.
000800*    -------------------------------------------------------------
000900*    87/04/11  T.MERCHANT   ORIGINAL LAYOUT.
001000*    89/02/08  T.MERCHANT   ADDED ADDRESS GROUP (WAS NAME/PHONE
001100*                           ONLY IN THE FIRST CUT).
001200*    93/11/30  R.OKAFOR     ADDED NOTE AND ANNIVERSARY FIELDS.
001300*    98/10/14  R.OKAFOR     Y2K -- NO DATE FIELDS STORED AS 2-DIGIT
001400*                           YEARS HERE; BIRTHDAY/ANNIVERSARY ARE
001500*                           ALREADY CCYY-MM-DD TEXT.  NO CHANGE.
001600*    -------------------------------------------------------------
001700     FD  CONTACT-IN-FILE
001800         LABEL RECORDS ARE STANDARD
001900         RECORD CONTAINS 1270 CHARACTERS.
002000
002100     01  CTCI-RECORD.
002200         05  CTCI-FULL-NAME           PIC X(60).
002300         05  CTCI-FIRST-NAME          PIC X(25).
002400         05  CTCI-LAST-NAME           PIC X(25).
002500         05  CTCI-MIDDLE-NAME         PIC X(25).
002600         05  CTCI-NAME-PREFIX         PIC X(10).
002700         05  CTCI-NAME-SUFFIX         PIC X(10).
002800         05  CTCI-PHONE-COUNT         PIC 9(02).
002900         05  CTCI-PHONE OCCURS 5 TIMES.
003000             10  CTCI-PHONE-TYPE      PIC X(12).
003100             10  CTCI-PHONE-NUMBER    PIC X(20).
003200         05  CTCI-EMAIL-COUNT         PIC 9(02).
003300         05  CTCI-EMAIL OCCURS 5 TIMES.
003400             10  CTCI-EMAIL-TYPE      PIC X(12).
003500             10  CTCI-EMAIL-ADDRESS   PIC X(40).
003600         05  CTCI-ADDR-COUNT          PIC 9(01).
003700         05  CTCI-ADDRESS OCCURS 3 TIMES.
003800             10  CTCI-ADDR-TYPE        PIC X(12).
003900             10  CTCI-ADDR-STREET      PIC X(40).
004000             10  CTCI-ADDR-CITY        PIC X(25).
004100             10  CTCI-ADDR-REGION      PIC X(20).
004200             10  CTCI-ADDR-POSTAL-CODE PIC X(10).
004300             10  CTCI-ADDR-COUNTRY     PIC X(20).
004400         05  CTCI-ORGANIZATION        PIC X(40).
004500         05  CTCI-JOB-TITLE           PIC X(30).
004600         05  CTCI-DEPARTMENT          PIC X(30).
004700         05  CTCI-NOTE-COUNT          PIC 9(01).
004800         05  CTCI-NOTE OCCURS 3 TIMES PIC X(60).
004900         05  CTCI-BIRTHDAY            PIC X(10).
005000         05  CTCI-ANNIVERSARY         PIC X(10).
005100         05  FILLER                   PIC X(08).
