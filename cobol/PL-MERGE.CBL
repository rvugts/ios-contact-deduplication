000100*    -------------------------------------------------------------
000110*    PL-MERGE.CBL
000120*    Folds one duplicate group down to a single contact.  The
000130*    first member found in table order becomes the base entry in
000140*    W-OUTPUT-TABLE; every later member of the same GROUP-ID is
000150*    then merged into that same output entry in turn (member 2
000160*    into the base, then member 3 into the result of that, and so
000170*    on).  The caller sets W-CURRENT-GROUP-ID before the PERFORM.
000180*    -------------------------------------------------------------
000190*    96/06/03  R.OKAFOR     ORIGINAL FOLD-LEFT MERGE (TKT 4802).
000200*    96/09/17  R.OKAFOR     PHONE DEDUP NOW COMPARES DIGITS ONLY SO
000210*                           "(919) 555-1212" AND "919-555-1212" STOP
000220*                           COMING OUT AS TWO PHONES (TKT 4861).
000230*    99/08/30  R.OKAFOR     WS- FIELDS RENAMED TO W- (TKT 5021).
000240*    00/11/14  D.VANCE      ADDRESS DEDUP KEY WAS COMPARING STREET +
000250*                           CITY + REGION + POSTAL CODE, SO A RECORD
000260*                           MISSING REGION NEVER DEDUPED AGAINST ONE
000270*                           THAT HAD IT FILLED IN -- DROPPED REGION
000280*                           FROM THE KEY (TKT 5206).
000290*    01/04/02  T.MERCHANT    NOTE DEDUP WAS CASE-SENSITIVE, SO THE
000300*                           SAME NOTE RETYPED WITH DIFFERENT CAPS
000310*                           SURVIVED AS TWO ENTRIES -- KEY IS NOW
000320*                           LOWERCASED LIKE THE OTHER THREE GROUPS
000330*                           (TKT 5240).
000340*    02/06/19  T.MERCHANT   PHONE COUNT CEILING WAS CHECKED AFTER THE
000350*                          SLOT WAS ALREADY FILLED INSTEAD OF BEFORE,
000360*                          SO A SIXTH PHONE ON A BUSY GROUP COULD
000370*                          OVERRUN W-OUT-PHONE-TYPE -- MOVED THE >= 5
000380*                          TEST INTO THE 4200 PERFORM'S UNTIL CLAUSE
000390*                          WHERE IT BELONGED (TKT 5319).
000400*    -------------------------------------------------------------
000410
000420*    W-MEMBER-SUB WALKS THE WHOLE CONTACT-IN TABLE ONCE, NOT JUST THE
000430*    CURRENT GROUP -- 4010 BELOW SKIPS ANY ROW WHOSE GROUP-ID DOES NOT
000440*    MATCH W-CURRENT-GROUP-ID.
000450 4000-MERGE-GROUP-MEMBERS.
000460
000470     MOVE "N" TO W-MERGE-GROUP-STARTED.
000480     MOVE 0   TO W-MEMBER-SUB.
000490
000500     PERFORM 4010-SCAN-GROUP-MEMBER
000510        THRU 4010-SCAN-GROUP-MEMBER-EXIT
000520        UNTIL W-MEMBER-SUB >= W-TOTAL-CONTACTS.
000530
000540 4000-MERGE-GROUP-MEMBERS-EXIT.
000550     EXIT.
000560*    -------------------------------------------------------------
000570*    THE FIRST MEMBER FOUND WITH THIS GROUP-ID STARTS THE OUTPUT
000580*    ENTRY (4020); EVERY MEMBER AFTER IT FOLDS INTO THAT SAME ENTRY
000590*    ONE AT A TIME (4030) -- A CLASSIC LEFT FOLD OVER THE GROUP.
000600
000610*    W-MERGE-GROUP-HAS-BASE IS TRUE ONCE 4020 HAS RUN FOR THIS GROUP
000620*    -- IT IS WHAT TELLS THIS PARAGRAPH WHETHER THE NEXT MATCHING ROW
000630*    STARTS THE ENTRY OR FOLDS INTO ONE ALREADY STARTED.
000640 4010-SCAN-GROUP-MEMBER.
000650
000660     ADD 1 TO W-MEMBER-SUB.
000670
000680     IF W-CTC-GROUP-ID (W-MEMBER-SUB) = W-CURRENT-GROUP-ID
000690        IF W-MERGE-GROUP-HAS-BASE
000700           PERFORM 4030-FOLD-IN-MEMBER
000710              THRU 4030-FOLD-IN-MEMBER-EXIT
000720        ELSE
000730           PERFORM 4020-START-MERGED-CONTACT
000740              THRU 4020-START-MERGED-CONTACT-EXIT
000750           MOVE "Y" TO W-MERGE-GROUP-STARTED.
000760
000770 4010-SCAN-GROUP-MEMBER-EXIT.
000780     EXIT.
000790*    -------------------------------------------------------------
000800*    THE FIRST MEMBER OF THE GROUP IS COPIED STRAIGHT ACROSS AS THE
000810*    STARTING POINT FOR THE FOLD -- NO MERGE RULES APPLY TO IT YET.
000820*    -------------------------------------------------------------
000830 4020-START-MERGED-CONTACT.
000840
000850     ADD 1 TO W-OUTPUT-TABLE-COUNT.
000860
000870     MOVE W-CTC-FULL-NAME   (W-MEMBER-SUB) TO
000880          W-OUT-FULL-NAME   (W-OUTPUT-TABLE-COUNT).
000890     MOVE W-CTC-FIRST-NAME  (W-MEMBER-SUB) TO
000900          W-OUT-FIRST-NAME  (W-OUTPUT-TABLE-COUNT).
000910     MOVE W-CTC-LAST-NAME   (W-MEMBER-SUB) TO
000920          W-OUT-LAST-NAME   (W-OUTPUT-TABLE-COUNT).
000930     MOVE W-CTC-MIDDLE-NAME (W-MEMBER-SUB) TO
000940          W-OUT-MIDDLE-NAME (W-OUTPUT-TABLE-COUNT).
000950     MOVE W-CTC-NAME-PREFIX (W-MEMBER-SUB) TO
000960          W-OUT-NAME-PREFIX (W-OUTPUT-TABLE-COUNT).
000970     MOVE W-CTC-NAME-SUFFIX (W-MEMBER-SUB) TO
000980          W-OUT-NAME-SUFFIX (W-OUTPUT-TABLE-COUNT).
000990     MOVE W-CTC-ORGANIZATION (W-MEMBER-SUB) TO
001000          W-OUT-ORGANIZATION (W-OUTPUT-TABLE-COUNT).
001010     MOVE W-CTC-JOB-TITLE   (W-MEMBER-SUB) TO
001020          W-OUT-JOB-TITLE   (W-OUTPUT-TABLE-COUNT).
001030     MOVE W-CTC-DEPARTMENT  (W-MEMBER-SUB) TO
001040          W-OUT-DEPARTMENT  (W-OUTPUT-TABLE-COUNT).
001050     MOVE W-CTC-BIRTHDAY    (W-MEMBER-SUB) TO
001060          W-OUT-BIRTHDAY    (W-OUTPUT-TABLE-COUNT).
001070     MOVE W-CTC-ANNIVERSARY (W-MEMBER-SUB) TO
001080          W-OUT-ANNIVERSARY (W-OUTPUT-TABLE-COUNT).
001090
001100*    THE FOUR REPEATING GROUPS BELOW (PHONE, E-MAIL, ADDRESS, NOTE)
001110*    ALL FOLLOW THE SAME SHAPE -- COPY THE MEMBER'S COUNT ACROSS,
001120*    THEN WALK ITS ENTRIES ONE AT A TIME INTO THE FRESH OUTPUT SLOT.
001130     MOVE W-CTC-PHONE-COUNT (W-MEMBER-SUB) TO
001140          W-OUT-PHONE-COUNT (W-OUTPUT-TABLE-COUNT).
001150     MOVE 0 TO W-MERGE-PHONE-SUB.
001160     PERFORM 4025-COPY-ONE-START-PHONE
001170        THRU 4025-COPY-ONE-START-PHONE-EXIT
001180        UNTIL W-MERGE-PHONE-SUB >= 5.
001190
001200     MOVE W-CTC-EMAIL-COUNT (W-MEMBER-SUB) TO
001210          W-OUT-EMAIL-COUNT (W-OUTPUT-TABLE-COUNT).
001220     MOVE 0 TO W-MERGE-EMAIL-SUB.
001230     PERFORM 4026-COPY-ONE-START-EMAIL
001240        THRU 4026-COPY-ONE-START-EMAIL-EXIT
001250        UNTIL W-MERGE-EMAIL-SUB >= 5.
001260
001270     MOVE W-CTC-ADDR-COUNT (W-MEMBER-SUB) TO
001280          W-OUT-ADDR-COUNT (W-OUTPUT-TABLE-COUNT).
001290     MOVE 0 TO W-MERGE-ADDR-SUB.
001300     PERFORM 4027-COPY-ONE-START-ADDRESS
001310        THRU 4027-COPY-ONE-START-ADDRESS-EXIT
001320        UNTIL W-MERGE-ADDR-SUB >= 3.
001330
001340     MOVE W-CTC-NOTE-COUNT (W-MEMBER-SUB) TO
001350          W-OUT-NOTE-COUNT (W-OUTPUT-TABLE-COUNT).
001360     MOVE 0 TO W-MERGE-NOTE-SUB.
001370     PERFORM 4028-COPY-ONE-START-NOTE
001380        THRU 4028-COPY-ONE-START-NOTE-EXIT
001390        UNTIL W-MERGE-NOTE-SUB >= 3.
001400
001410*    SOURCE COUNT TRACKS HOW MANY ORIGINAL CONTACT-IN RECORDS FED
001420*    THIS ONE OUTPUT ENTRY -- STARTS AT 1 HERE, AND 4030 BELOW ADDS
001430*    1 MORE EVERY TIME A FURTHER MEMBER FOLDS IN, SO THE PREVIEW
001440*    REPORT CAN SHOW "3 SOURCE RECORDS" WITHOUT RECOUNTING ANYTHING.
001450     MOVE 1 TO W-OUT-SOURCE-COUNT (W-OUTPUT-TABLE-COUNT).
001460
001470 4020-START-MERGED-CONTACT-EXIT.
001480     EXIT.
001490*    -------------------------------------------------------------
001500*    STRAIGHT COPY, NO DEDUP NEEDED YET -- THIS IS THE FIRST MEMBER
001510*    OF THE GROUP, SO THERE IS NOTHING IN W-OUTPUT-TABLE TO COLLIDE
001520*    WITH.
001530 4025-COPY-ONE-START-PHONE.
001540
001550     ADD 1 TO W-MERGE-PHONE-SUB.
001560     MOVE W-CTC-PHONE-TYPE (W-MEMBER-SUB, W-MERGE-PHONE-SUB) TO
001570          W-OUT-PHONE-TYPE (W-OUTPUT-TABLE-COUNT, W-MERGE-PHONE-SUB).
001580     MOVE W-CTC-PHONE-NUMBER (W-MEMBER-SUB, W-MERGE-PHONE-SUB) TO
001590          W-OUT-PHONE-NUMBER (W-OUTPUT-TABLE-COUNT, W-MERGE-PHONE-SUB).
001600
001610 4025-COPY-ONE-START-PHONE-EXIT.
001620     EXIT.
001630*    -------------------------------------------------------------
001640*    SAME STRAIGHT-COPY LOGIC AS 4025 ABOVE, FOR THE E-MAIL LIST.
001650 4026-COPY-ONE-START-EMAIL.
001660
001670     ADD 1 TO W-MERGE-EMAIL-SUB.
001680     MOVE W-CTC-EMAIL-TYPE (W-MEMBER-SUB, W-MERGE-EMAIL-SUB) TO
001690          W-OUT-EMAIL-TYPE (W-OUTPUT-TABLE-COUNT, W-MERGE-EMAIL-SUB).
001700     MOVE W-CTC-EMAIL-ADDRESS (W-MEMBER-SUB, W-MERGE-EMAIL-SUB) TO
001710          W-OUT-EMAIL-ADDRESS (W-OUTPUT-TABLE-COUNT, W-MERGE-EMAIL-SUB).
001720
001730 4026-COPY-ONE-START-EMAIL-EXIT.
001740     EXIT.
001750*    -------------------------------------------------------------
001760*    SAME STRAIGHT-COPY LOGIC AGAIN, FOR THE ADDRESS LIST -- SIX
001770*    FIELDS PER ADDRESS SLOT INSTEAD OF TWO, SO THIS ONE RUNS LONGER.
001780 4027-COPY-ONE-START-ADDRESS.
001790
001800     ADD 1 TO W-MERGE-ADDR-SUB.
001810     MOVE W-CTC-ADDR-TYPE (W-MEMBER-SUB, W-MERGE-ADDR-SUB) TO
001820          W-OUT-ADDR-TYPE (W-OUTPUT-TABLE-COUNT, W-MERGE-ADDR-SUB).
001830     MOVE W-CTC-ADDR-STREET (W-MEMBER-SUB, W-MERGE-ADDR-SUB) TO
001840          W-OUT-ADDR-STREET (W-OUTPUT-TABLE-COUNT, W-MERGE-ADDR-SUB).
001850     MOVE W-CTC-ADDR-CITY (W-MEMBER-SUB, W-MERGE-ADDR-SUB) TO
001860          W-OUT-ADDR-CITY (W-OUTPUT-TABLE-COUNT, W-MERGE-ADDR-SUB).
001870     MOVE W-CTC-ADDR-REGION (W-MEMBER-SUB, W-MERGE-ADDR-SUB) TO
001880          W-OUT-ADDR-REGION (W-OUTPUT-TABLE-COUNT, W-MERGE-ADDR-SUB).
001890     MOVE W-CTC-ADDR-POSTAL-CODE (W-MEMBER-SUB, W-MERGE-ADDR-SUB) TO
001900          W-OUT-ADDR-POSTAL-CODE (W-OUTPUT-TABLE-COUNT, W-MERGE-ADDR-SUB).
001910     MOVE W-CTC-ADDR-COUNTRY (W-MEMBER-SUB, W-MERGE-ADDR-SUB) TO
001920          W-OUT-ADDR-COUNTRY (W-OUTPUT-TABLE-COUNT, W-MERGE-ADDR-SUB).
001930
001940 4027-COPY-ONE-START-ADDRESS-EXIT.
001950     EXIT.
001960*    -------------------------------------------------------------
001970*    SAME STRAIGHT-COPY LOGIC AGAIN, FOR THE NOTE LIST.
001980 4028-COPY-ONE-START-NOTE.
001990
002000     ADD 1 TO W-MERGE-NOTE-SUB.
002010     MOVE W-CTC-NOTE (W-MEMBER-SUB, W-MERGE-NOTE-SUB) TO
002020          W-OUT-NOTE (W-OUTPUT-TABLE-COUNT, W-MERGE-NOTE-SUB).
002030
002040 4028-COPY-ONE-START-NOTE-EXIT.
002050     EXIT.
002060*    -------------------------------------------------------------
002070*    FOLD ONE MORE MEMBER (OTHER) INTO THE OUTPUT ENTRY ALREADY
002080*    BUILT FOR THIS GROUP (BASE).
002090*    -------------------------------------------------------------
002100 4030-FOLD-IN-MEMBER.
002110
002120*    EACH OF THE FIVE PERFORMS BELOW OWNS ONE SLICE OF THE OUTPUT
002130*    ENTRY -- SCALARS, THEN EACH OF THE FOUR REPEATING GROUPS IN
002140*    TURN -- SO A BUG IN ONE KIND OF FIELD CANNOT TOUCH ANOTHER.
002150     PERFORM 4100-MERGE-SCALAR-FIELDS
002160        THRU 4100-MERGE-SCALAR-FIELDS-EXIT.
002170
002180     PERFORM 4200-MERGE-PHONE-LIST
002190        THRU 4200-MERGE-PHONE-LIST-EXIT.
002200
002210     PERFORM 4300-MERGE-EMAIL-LIST
002220        THRU 4300-MERGE-EMAIL-LIST-EXIT.
002230
002240     PERFORM 4400-MERGE-ADDR-LIST
002250        THRU 4400-MERGE-ADDR-LIST-EXIT.
002260
002270     PERFORM 4500-MERGE-NOTE-LIST
002280        THRU 4500-MERGE-NOTE-LIST-EXIT.
002290
002300     ADD 1 TO W-OUT-SOURCE-COUNT (W-OUTPUT-TABLE-COUNT).
002310
002320*    SOURCE COUNT GOES UP BY ONE HERE FOR THE MEMBER JUST FOLDED IN --
002330*    SEE THE MATCHING NOTE IN 4020 ABOVE FOR WHY IT STARTS AT 1, NOT 0.
002340 4030-FOLD-IN-MEMBER-EXIT.
002350     EXIT.
002360*    -------------------------------------------------------------
002370*    SCALAR FIELDS -- LONGER (TRIMMED) VALUE WINS, BASE ON A TIE;
002380*    PREFIX/SUFFIX/BIRTHDAY/ANNIVERSARY KEEP THE BASE IF IT HAS ONE.
002390*    -------------------------------------------------------------
002400*    EIGHT FIELDS RUN THROUGH THE SAME "LONGER TRIMMED VALUE WINS"
002410*    RULE VIA 4110 BELOW BEFORE THE FOUR BLANK-FILLS-FROM-OTHER
002420*    FIELDS AT THE BOTTOM OF THIS PARAGRAPH -- PREFIX, SUFFIX,
002430*    BIRTHDAY AND ANNIVERSARY ARE TREATED AS "THE BASE HAS ONE OR IT
002440*    DOESN'T," NOT AS A LENGTH CONTEST, SINCE A SHORTER DATE OR
002450*    SUFFIX IS NOT WORSE THAN A LONGER ONE.
002460 4100-MERGE-SCALAR-FIELDS.
002470
002480*    NAME FIELDS FIRST -- FULL NAME, THEN EACH OF ITS PARTS.
002490*    FULL NAME IS COMPARED SEPARATELY FROM ITS FIRST/MIDDLE/LAST
002500*    PARTS BELOW -- A CONTACT CAN HAVE A FULLER DISPLAY NAME THAN THE
002510*    SUM OF ITS PARTS SUGGESTS, OR VICE VERSA, SO EACH IS MERGED ON
002520*    ITS OWN MERITS.
002530     MOVE W-OUT-FULL-NAME (W-OUTPUT-TABLE-COUNT) TO W-MERGE-GENERIC-BASE.
002540     MOVE W-CTC-FULL-NAME (W-MEMBER-SUB) TO W-MERGE-GENERIC-OTHER.
002550     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
002560     MOVE W-MERGE-GENERIC-RESULT TO W-OUT-FULL-NAME (W-OUTPUT-TABLE-COUNT).
002570
002580     MOVE W-OUT-FIRST-NAME (W-OUTPUT-TABLE-COUNT) TO W-MERGE-GENERIC-BASE.
002590     MOVE W-CTC-FIRST-NAME (W-MEMBER-SUB) TO W-MERGE-GENERIC-OTHER.
002600     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
002610     MOVE W-MERGE-GENERIC-RESULT TO W-OUT-FIRST-NAME (W-OUTPUT-TABLE-COUNT).
002620
002630     MOVE W-OUT-MIDDLE-NAME (W-OUTPUT-TABLE-COUNT) TO W-MERGE-GENERIC-BASE.
002640     MOVE W-CTC-MIDDLE-NAME (W-MEMBER-SUB) TO W-MERGE-GENERIC-OTHER.
002650     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
002660     MOVE W-MERGE-GENERIC-RESULT TO W-OUT-MIDDLE-NAME (W-OUTPUT-TABLE-COUNT).
002670
002680     MOVE W-OUT-LAST-NAME (W-OUTPUT-TABLE-COUNT) TO W-MERGE-GENERIC-BASE.
002690     MOVE W-CTC-LAST-NAME (W-MEMBER-SUB) TO W-MERGE-GENERIC-OTHER.
002700     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
002710     MOVE W-MERGE-GENERIC-RESULT TO W-OUT-LAST-NAME (W-OUTPUT-TABLE-COUNT).
002720
002730*    WORK FIELDS NEXT -- ORGANIZATION, JOB TITLE, DEPARTMENT.
002740     MOVE W-OUT-ORGANIZATION (W-OUTPUT-TABLE-COUNT) TO W-MERGE-GENERIC-BASE.
002750     MOVE W-CTC-ORGANIZATION (W-MEMBER-SUB) TO W-MERGE-GENERIC-OTHER.
002760     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
002770     MOVE W-MERGE-GENERIC-RESULT
002780       TO W-OUT-ORGANIZATION (W-OUTPUT-TABLE-COUNT).
002790
002800     MOVE W-OUT-JOB-TITLE (W-OUTPUT-TABLE-COUNT) TO W-MERGE-GENERIC-BASE.
002810     MOVE W-CTC-JOB-TITLE (W-MEMBER-SUB) TO W-MERGE-GENERIC-OTHER.
002820     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
002830     MOVE W-MERGE-GENERIC-RESULT TO W-OUT-JOB-TITLE (W-OUTPUT-TABLE-COUNT).
002840
002850     MOVE W-OUT-DEPARTMENT (W-OUTPUT-TABLE-COUNT) TO W-MERGE-GENERIC-BASE.
002860     MOVE W-CTC-DEPARTMENT (W-MEMBER-SUB) TO W-MERGE-GENERIC-OTHER.
002870     PERFORM 4110-PICK-LONGER-VALUE THRU 4110-PICK-LONGER-VALUE-EXIT.
002880     MOVE W-MERGE-GENERIC-RESULT
002890       TO W-OUT-DEPARTMENT (W-OUTPUT-TABLE-COUNT).
002900
002910*    LAST, THE FOUR "FILL FROM OTHER ONLY IF BASE IS BLANK" FIELDS
002920*    -- PREFIX, SUFFIX, BIRTHDAY, ANNIVERSARY -- WHERE A VALUE EITHER
002930*    IS OR ISN'T PRESENT, SO THERE IS NO "LONGER" TO COMPARE.
002940     IF W-OUT-NAME-PREFIX (W-OUTPUT-TABLE-COUNT) = SPACES
002950        MOVE W-CTC-NAME-PREFIX (W-MEMBER-SUB)
002960          TO W-OUT-NAME-PREFIX (W-OUTPUT-TABLE-COUNT).
002970
002980     IF W-OUT-NAME-SUFFIX (W-OUTPUT-TABLE-COUNT) = SPACES
002990        MOVE W-CTC-NAME-SUFFIX (W-MEMBER-SUB)
003000          TO W-OUT-NAME-SUFFIX (W-OUTPUT-TABLE-COUNT).
003010
003020     IF W-OUT-BIRTHDAY (W-OUTPUT-TABLE-COUNT) = SPACES
003030        MOVE W-CTC-BIRTHDAY (W-MEMBER-SUB)
003040          TO W-OUT-BIRTHDAY (W-OUTPUT-TABLE-COUNT).
003050
003060     IF W-OUT-ANNIVERSARY (W-OUTPUT-TABLE-COUNT) = SPACES
003070        MOVE W-CTC-ANNIVERSARY (W-MEMBER-SUB)
003080          TO W-OUT-ANNIVERSARY (W-OUTPUT-TABLE-COUNT).
003090
003100 4100-MERGE-SCALAR-FIELDS-EXIT.
003110     EXIT.
003120*    -------------------------------------------------------------
003130*    GENERIC "LONGER TRIMMED VALUE WINS" RULE.  CALLER LOADS
003140*    W-MERGE-GENERIC-BASE/OTHER; RESULT COMES BACK IN
003150*    W-MERGE-GENERIC-RESULT.  A TIE, OR OTHER BLANK, KEEPS BASE.
003160*    -------------------------------------------------------------
003170*    BACKS EACH FIELD'S WORKING LENGTH DOWN FROM 60 UNTIL IT HITS A
003180*    NON-SPACE CHARACTER, THE SAME RIGHT-TRIM TECHNIQUE PL-FUZZY.CBL
003190*    USES -- THE TRIMMED LENGTH IS ALL THAT DECIDES THE WINNER.
003200 4110-PICK-LONGER-VALUE.
003210
003220     MOVE 60 TO W-MERGE-LEN-BASE.
003230     PERFORM 4112-BACK-OFF-BASE-LENGTH
003240        THRU 4112-BACK-OFF-BASE-LENGTH-EXIT
003250        UNTIL W-MERGE-LEN-BASE = 0
003260           OR W-MERGE-GENERIC-BASE (W-MERGE-LEN-BASE:1) NOT = SPACE.
003270
003280     MOVE 60 TO W-MERGE-LEN-OTHER.
003290     PERFORM 4114-BACK-OFF-OTHER-LENGTH
003300        THRU 4114-BACK-OFF-OTHER-LENGTH-EXIT
003310        UNTIL W-MERGE-LEN-OTHER = 0
003320           OR W-MERGE-GENERIC-OTHER (W-MERGE-LEN-OTHER:1) NOT = SPACE.
003330
003340     IF W-MERGE-LEN-OTHER > W-MERGE-LEN-BASE
003350        MOVE W-MERGE-GENERIC-OTHER TO W-MERGE-GENERIC-RESULT
003360     ELSE
003370        MOVE W-MERGE-GENERIC-BASE TO W-MERGE-GENERIC-RESULT.
003380
003390 4110-PICK-LONGER-VALUE-EXIT.
003400     EXIT.
003410*    -------------------------------------------------------------
003420*    ONE STEP OF THE RIGHT-TRIM SCAN FOR THE BASE VALUE.
003430 4112-BACK-OFF-BASE-LENGTH.
003440
003450     SUBTRACT 1 FROM W-MERGE-LEN-BASE.
003460
003470 4112-BACK-OFF-BASE-LENGTH-EXIT.
003480     EXIT.
003490*    -------------------------------------------------------------
003500*    ONE STEP OF THE RIGHT-TRIM SCAN FOR THE OTHER VALUE.
003510 4114-BACK-OFF-OTHER-LENGTH.
003520
003530     SUBTRACT 1 FROM W-MERGE-LEN-OTHER.
003540
003550 4114-BACK-OFF-OTHER-LENGTH-EXIT.
003560     EXIT.
003570*    -------------------------------------------------------------
003580*    PHONES -- UNION PRESERVING ORDER, DEDUPED ON DIGITS-ONLY NUMBER
003590*    PLUS UPPERCASED TYPE (BLANK TYPE TREATED AS "OTHER"); FIRST 5
003600*    KEPT.  ENTRIES WITH NO DIGITS AT ALL ARE DROPPED.
003610*    -------------------------------------------------------------
003620 4200-MERGE-PHONE-LIST.
003630
003640*    STOPS EARLY ONCE THE OUTPUT ENTRY ALREADY HOLDS 5 PHONES, EVEN
003650*    IF THE OTHER MEMBER HAS MORE -- THE CEILING PROTECTS THE FIVE-
003660*    SLOT PHONE TABLE IN CONTACT-OUT.
003670     MOVE 0 TO W-MERGE-PHONE-SUB.
003680     PERFORM 4210-CONSIDER-ONE-OTHER-PHONE
003690        THRU 4210-CONSIDER-ONE-OTHER-PHONE-EXIT
003700        UNTIL W-MERGE-PHONE-SUB >= W-CTC-PHONE-COUNT (W-MEMBER-SUB)
003710           OR W-OUT-PHONE-COUNT (W-OUTPUT-TABLE-COUNT) >= 5.
003720
003730 4200-MERGE-PHONE-LIST-EXIT.
003740     EXIT.
003750*    -------------------------------------------------------------
003760*    A PHONE WITH NO DIGITS AT ALL (JUST PUNCTUATION, OR BLANK) IS
003770*    DROPPED OUTRIGHT -- IT CANNOT BE COMPARED TO ANYTHING AND IS
003780*    NOT WORTH A SLOT IN THE MERGED RECORD.
003790 4210-CONSIDER-ONE-OTHER-PHONE.
003800
003810     ADD 1 TO W-MERGE-PHONE-SUB.
003820
003830     MOVE W-CTC-PHONE-NUMBER (W-MEMBER-SUB, W-MERGE-PHONE-SUB)
003840       TO W-PHONE-RAW.
003850     PERFORM 3150-STRIP-PHONE-PUNCTUATION
003860        THRU 3150-STRIP-PHONE-PUNCTUATION-EXIT.
003870     MOVE W-PHONE-DIGITS       TO W-MERGE-CAND-DIGITS.
003880     MOVE W-PHONE-DIGIT-COUNT  TO W-MERGE-CAND-DIGIT-COUNT.
003890
003900*    W-MERGE-CAND-xxx FIELDS HOLD THIS CANDIDATE PHONE'S DIGITS AND
003910*    TYPE WHILE 4220 BELOW CHECKS IT AGAINST EVERY PHONE ALREADY ON
003920*    THE OUTPUT ENTRY -- NOTHING IS ADDED UNTIL THE WHOLE EXISTING
003930*    LIST COMES BACK CLEAN.
003940     IF W-MERGE-CAND-DIGIT-COUNT > 0
003950        MOVE W-CTC-PHONE-TYPE (W-MEMBER-SUB, W-MERGE-PHONE-SUB)
003960          TO W-MERGE-TYPE-SOURCE
003970        PERFORM 4250-NORMALIZE-PHONE-TYPE
003980           THRU 4250-NORMALIZE-PHONE-TYPE-EXIT
003990        MOVE W-MERGE-TYPE-RESULT TO W-MERGE-CAND-TYPE
004000
004010        MOVE "N" TO W-MERGE-DUP-FOUND
004020        MOVE 0   TO W-MERGE-CHECK-SUB
004030        PERFORM 4220-CHECK-EXISTING-PHONE
004040           THRU 4220-CHECK-EXISTING-PHONE-EXIT
004050           UNTIL W-MERGE-CHECK-SUB >=
004060                 W-OUT-PHONE-COUNT (W-OUTPUT-TABLE-COUNT)
004070              OR W-MERGE-IS-DUPLICATE
004080
004090        IF NOT W-MERGE-IS-DUPLICATE
004100           ADD 1 TO W-OUT-PHONE-COUNT (W-OUTPUT-TABLE-COUNT)
004110           MOVE W-CTC-PHONE-TYPE (W-MEMBER-SUB, W-MERGE-PHONE-SUB)
004120             TO W-OUT-PHONE-TYPE (W-OUTPUT-TABLE-COUNT,
004130                W-OUT-PHONE-COUNT (W-OUTPUT-TABLE-COUNT))
004140           MOVE W-CTC-PHONE-NUMBER (W-MEMBER-SUB, W-MERGE-PHONE-SUB)
004150             TO W-OUT-PHONE-NUMBER (W-OUTPUT-TABLE-COUNT,
004160                W-OUT-PHONE-COUNT (W-OUTPUT-TABLE-COUNT)).
004170
004180 4210-CONSIDER-ONE-OTHER-PHONE-EXIT.
004190     EXIT.
004200*    -------------------------------------------------------------
004210*    TWO PHONES ARE THE SAME ENTRY ONLY IF THE DIGITS MATCH AND THE
004220*    NORMALIZED TYPE MATCHES TOO -- A HOME NUMBER AND A MOBILE
004230*    NUMBER THAT HAPPEN TO SHARE DIGITS (A TYPO ON ONE SIDE) ARE
004240*    STILL KEPT AS TWO SEPARATE PHONES.
004250
004260*    REBUILDS THE SAME DIGITS-PLUS-TYPE KEY 4210 ABOVE BUILT FOR THE
004270*    CANDIDATE, BUT FOR WHATEVER PHONE IS ALREADY SITTING IN THIS
004280*    OUTPUT SLOT.
004290 4220-CHECK-EXISTING-PHONE.
004300
004310     ADD 1 TO W-MERGE-CHECK-SUB.
004320
004330     MOVE W-OUT-PHONE-NUMBER (W-OUTPUT-TABLE-COUNT, W-MERGE-CHECK-SUB)
004340       TO W-PHONE-RAW.
004350     PERFORM 3150-STRIP-PHONE-PUNCTUATION
004360        THRU 3150-STRIP-PHONE-PUNCTUATION-EXIT.
004370     MOVE W-PHONE-DIGITS      TO W-MERGE-EXIST-DIGITS.
004380     MOVE W-PHONE-DIGIT-COUNT TO W-MERGE-EXIST-DIGIT-COUNT.
004390
004400     MOVE W-OUT-PHONE-TYPE (W-OUTPUT-TABLE-COUNT, W-MERGE-CHECK-SUB)
004410       TO W-MERGE-TYPE-SOURCE.
004420     PERFORM 4250-NORMALIZE-PHONE-TYPE
004430        THRU 4250-NORMALIZE-PHONE-TYPE-EXIT.
004440     MOVE W-MERGE-TYPE-RESULT TO W-MERGE-EXIST-TYPE.
004450
004460     IF W-MERGE-EXIST-DIGIT-COUNT = W-MERGE-CAND-DIGIT-COUNT
004470        AND W-MERGE-EXIST-DIGITS = W-MERGE-CAND-DIGITS
004480        AND W-MERGE-EXIST-TYPE = W-MERGE-CAND-TYPE
004490           MOVE "Y" TO W-MERGE-DUP-FOUND.
004500
004510 4220-CHECK-EXISTING-PHONE-EXIT.
004520     EXIT.
004530*    -------------------------------------------------------------
004540*    UPPERCASES THE TYPE AND DEFAULTS A BLANK TYPE TO "OTHER" SO
004550*    "Mobile", "MOBILE" AND A BLANK CANNOT ALL THREE SURVIVE AS
004560*    SEPARATE SLOTS FOR WHAT IS REALLY THE SAME KIND OF PHONE.
004570
004580*    CALLED FROM BOTH 4210 AND 4220 SO THE CANDIDATE'S TYPE AND THE
004590*    EXISTING SLOT'S TYPE ARE ALWAYS COMPARED ON THE SAME FOOTING.
004600 4250-NORMALIZE-PHONE-TYPE.
004610
004620     MOVE W-MERGE-TYPE-SOURCE TO W-MERGE-TYPE-RESULT.
004630     INSPECT W-MERGE-TYPE-RESULT CONVERTING
004640             "abcdefghijklmnopqrstuvwxyz" TO
004650             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004660     IF W-MERGE-TYPE-RESULT = SPACES
004670        MOVE "OTHER" TO W-MERGE-TYPE-RESULT.
004680
004690 4250-NORMALIZE-PHONE-TYPE-EXIT.
004700     EXIT.
004710*    -------------------------------------------------------------
004720*    EMAILS -- UNION DEDUPED ON LOWERCASED TRIMMED ADDRESS; FIRST
004730*    5 KEPT.  THE NORM-EMAIL KEY BUILT BY PL-NRMNAME.CBL IS REUSED
004740*    DIRECTLY SINCE IT IS ALREADY LOWERCASE.
004750*    -------------------------------------------------------------
004760 4300-MERGE-EMAIL-LIST.
004770
004780*    SAME FIVE-SLOT CEILING AS THE PHONE LIST ABOVE, MATCHING THE
004790*    E-MAIL TABLE SIZE IN CONTACT-OUT.
004800     MOVE 0 TO W-MERGE-EMAIL-SUB.
004810     PERFORM 4310-CONSIDER-ONE-OTHER-EMAIL
004820        THRU 4310-CONSIDER-ONE-OTHER-EMAIL-EXIT
004830        UNTIL W-MERGE-EMAIL-SUB >= W-CTC-EMAIL-COUNT (W-MEMBER-SUB)
004840           OR W-OUT-EMAIL-COUNT (W-OUTPUT-TABLE-COUNT) >= 5.
004850
004860*    NO STOP-AT-5-BUT-KEEP-SCANNING NEEDED -- THE UNTIL CLAUSE ON THE
004870*    4310 PERFORM ABOVE ALREADY ENDS THE LOOP THE MOMENT THE CEILING
004880*    IS HIT.
004890 4300-MERGE-EMAIL-LIST-EXIT.
004900     EXIT.
004910*    -------------------------------------------------------------
004920*    A BLANK E-MAIL ADDRESS IS SKIPPED OUTRIGHT; EVERYTHING ELSE IS
004930*    COMPARED BY ITS NORMALIZED KEY FROM PL-NRMNAME.CBL.
004940
004950*    W-MERGE-CAND-EMAIL-KEY HOLDS THE NORMALIZED KEY FOR THIS
004960*    CANDIDATE ADDRESS WHILE 4320 BELOW WALKS THE OUTPUT ENTRY'S
004970*    E-MAIL SLOTS LOOKING FOR A MATCH.
004980 4310-CONSIDER-ONE-OTHER-EMAIL.
004990
005000     ADD 1 TO W-MERGE-EMAIL-SUB.
005010
005020     IF W-CTC-EMAIL-ADDRESS (W-MEMBER-SUB, W-MERGE-EMAIL-SUB)
005030        NOT = SPACES
005040           MOVE W-CTC-EMAIL-ADDRESS (W-MEMBER-SUB, W-MERGE-EMAIL-SUB)
005050             TO W-EMAIL-SOURCE
005060           PERFORM 3260-NORMALIZE-EMAIL-KEY
005070              THRU 3260-NORMALIZE-EMAIL-KEY-EXIT
005080           MOVE W-EMAIL-RESULT TO W-MERGE-CAND-EMAIL-KEY
005090
005100           MOVE "N" TO W-MERGE-DUP-FOUND
005110           MOVE 0   TO W-MERGE-CHECK-SUB
005120           PERFORM 4320-CHECK-EXISTING-EMAIL
005130              THRU 4320-CHECK-EXISTING-EMAIL-EXIT
005140              UNTIL W-MERGE-CHECK-SUB >=
005150                    W-OUT-EMAIL-COUNT (W-OUTPUT-TABLE-COUNT)
005160                 OR W-MERGE-IS-DUPLICATE
005170
005180           IF NOT W-MERGE-IS-DUPLICATE
005190              ADD 1 TO W-OUT-EMAIL-COUNT (W-OUTPUT-TABLE-COUNT)
005200              MOVE W-CTC-EMAIL-TYPE (W-MEMBER-SUB, W-MERGE-EMAIL-SUB)
005210                TO W-OUT-EMAIL-TYPE (W-OUTPUT-TABLE-COUNT,
005220                   W-OUT-EMAIL-COUNT (W-OUTPUT-TABLE-COUNT))
005230              MOVE W-CTC-EMAIL-ADDRESS (W-MEMBER-SUB, W-MERGE-EMAIL-SUB)
005240                TO W-OUT-EMAIL-ADDRESS (W-OUTPUT-TABLE-COUNT,
005250                   W-OUT-EMAIL-COUNT (W-OUTPUT-TABLE-COUNT)).
005260
005270 4310-CONSIDER-ONE-OTHER-EMAIL-EXIT.
005280     EXIT.
005290*    -------------------------------------------------------------
005300*    SAME LOWERCASED-KEY COMPARE PL-MATCH.CBL USES FOR THE E-MAIL
005310*    MATCH RULE -- TWO ADDRESSES THAT DIFFER ONLY IN CASE ARE THE
005320*    SAME MAILBOX.
005330
005340*    REBUILDS THE NORMALIZED KEY FOR WHATEVER ADDRESS IS ALREADY IN
005350*    THIS OUTPUT SLOT SO IT CAN BE COMPARED TO THE CANDIDATE'S KEY
005360*    FROM 4310 ABOVE.
005370 4320-CHECK-EXISTING-EMAIL.
005380
005390     ADD 1 TO W-MERGE-CHECK-SUB.
005400
005410     MOVE W-OUT-EMAIL-ADDRESS (W-OUTPUT-TABLE-COUNT, W-MERGE-CHECK-SUB)
005420       TO W-EMAIL-SOURCE.
005430     PERFORM 3260-NORMALIZE-EMAIL-KEY
005440        THRU 3260-NORMALIZE-EMAIL-KEY-EXIT.
005450     MOVE W-EMAIL-RESULT TO W-MERGE-EXIST-EMAIL-KEY.
005460
005470     IF W-MERGE-EXIST-EMAIL-KEY = W-MERGE-CAND-EMAIL-KEY
005480        MOVE "Y" TO W-MERGE-DUP-FOUND.
005490
005500 4320-CHECK-EXISTING-EMAIL-EXIT.
005510     EXIT.
005520*    -------------------------------------------------------------
005530*    ADDRESSES -- UNION DEDUPED ON LOWERCASE STREET + CITY + THE
005540*    POSTAL CODE; AN ALL-BLANK KEY IS DROPPED; FIRST 3 KEPT.
005550*    -------------------------------------------------------------
005560
005570*    W-MERGE-CAND-ADDR-KEY IS BUILT FRESH FOR EACH CANDIDATE AND
005580*    COMPARED AGAINST EVERY KEY 4420 REBUILDS FOR THE OUTPUT SLOTS
005590*    ALREADY FILLED -- THE KEY ITSELF IS NEVER STORED ON THE OUTPUT
005600*    RECORD, ONLY RECOMPUTED AS NEEDED.
005610 4400-MERGE-ADDR-LIST.
005620
005630*    THREE-SLOT CEILING HERE, NOT FIVE -- ADDRESSES TAKE SIX FIELDS
005640*    APIECE IN THE OUTPUT RECORD AGAINST TWO FOR A PHONE, SO THE
005650*    TABLE IS SIZED SMALLER.
005660     MOVE 0 TO W-MERGE-ADDR-SUB.
005670     PERFORM 4410-CONSIDER-ONE-OTHER-ADDRESS
005680        THRU 4410-CONSIDER-ONE-OTHER-ADDRESS-EXIT
005690        UNTIL W-MERGE-ADDR-SUB >= W-CTC-ADDR-COUNT (W-MEMBER-SUB)
005700           OR W-OUT-ADDR-COUNT (W-OUTPUT-TABLE-COUNT) >= 3.
005710
005720 4400-MERGE-ADDR-LIST-EXIT.
005730     EXIT.
005740*    -------------------------------------------------------------
005750*    THE DEDUP KEY IS STREET + CITY + POSTAL CODE, LOWERCASED AND
005760*    JOINED WITH NO SEPARATOR -- REGION AND COUNTRY ARE LEFT OUT OF
005770*    THE KEY SINCE A CONTACT RECORD ENTERED WITHOUT THEM SHOULD
005780*    STILL DEDUP AGAINST ONE THAT HAS THEM FILLED IN.
005790 4410-CONSIDER-ONE-OTHER-ADDRESS.
005800
005810     ADD 1 TO W-MERGE-ADDR-SUB.
005820
005830     MOVE SPACES TO W-MERGE-CAND-ADDR-KEY.
005840     STRING W-CTC-ADDR-STREET (W-MEMBER-SUB, W-MERGE-ADDR-SUB)
005850                                             DELIMITED BY SIZE
005860            W-CTC-ADDR-CITY (W-MEMBER-SUB, W-MERGE-ADDR-SUB)
005870                                             DELIMITED BY SIZE
005880            W-CTC-ADDR-POSTAL-CODE (W-MEMBER-SUB, W-MERGE-ADDR-SUB)
005890                                             DELIMITED BY SIZE
005900       INTO W-MERGE-CAND-ADDR-KEY.
005910     INSPECT W-MERGE-CAND-ADDR-KEY CONVERTING
005920             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005930             "abcdefghijklmnopqrstuvwxyz".
005940
005950     IF W-MERGE-CAND-ADDR-KEY NOT = SPACES
005960        MOVE "N" TO W-MERGE-DUP-FOUND
005970        MOVE 0   TO W-MERGE-CHECK-SUB
005980        PERFORM 4420-CHECK-EXISTING-ADDRESS
005990           THRU 4420-CHECK-EXISTING-ADDRESS-EXIT
006000           UNTIL W-MERGE-CHECK-SUB >=
006010                 W-OUT-ADDR-COUNT (W-OUTPUT-TABLE-COUNT)
006020              OR W-MERGE-IS-DUPLICATE
006030
006040        IF NOT W-MERGE-IS-DUPLICATE
006050           ADD 1 TO W-OUT-ADDR-COUNT (W-OUTPUT-TABLE-COUNT)
006060           PERFORM 4430-COPY-ONE-ADDRESS
006070              THRU 4430-COPY-ONE-ADDRESS-EXIT.
006080
006090 4410-CONSIDER-ONE-OTHER-ADDRESS-EXIT.
006100     EXIT.
006110*    -------------------------------------------------------------
006120*    REBUILDS THE SAME KEY FORMAT AS 4410 ABOVE FOR WHATEVER IS
006130*    ALREADY SITTING IN THE OUTPUT ENTRY'S ADDRESS SLOT.
006140 4420-CHECK-EXISTING-ADDRESS.
006150
006160     ADD 1 TO W-MERGE-CHECK-SUB.
006170
006180     MOVE SPACES TO W-MERGE-EXIST-ADDR-KEY.
006190     STRING W-OUT-ADDR-STREET (W-OUTPUT-TABLE-COUNT, W-MERGE-CHECK-SUB)
006200                                             DELIMITED BY SIZE
006210            W-OUT-ADDR-CITY (W-OUTPUT-TABLE-COUNT, W-MERGE-CHECK-SUB)
006220                                             DELIMITED BY SIZE
006230            W-OUT-ADDR-POSTAL-CODE (W-OUTPUT-TABLE-COUNT,
006240                                      W-MERGE-CHECK-SUB)
006250                                             DELIMITED BY SIZE
006260       INTO W-MERGE-EXIST-ADDR-KEY.
006270     INSPECT W-MERGE-EXIST-ADDR-KEY CONVERTING
006280             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006290             "abcdefghijklmnopqrstuvwxyz".
006300
006310     IF W-MERGE-EXIST-ADDR-KEY = W-MERGE-CAND-ADDR-KEY
006320        MOVE "Y" TO W-MERGE-DUP-FOUND.
006330
006340 4420-CHECK-EXISTING-ADDRESS-EXIT.
006350     EXIT.
006360*    -------------------------------------------------------------
006370*    ALL SIX FIELDS OF THE ADDRESS SLOT COPY ACROSS ONCE 4410 HAS
006380*    DECIDED THIS ADDRESS IS NOT ALREADY ON THE OUTPUT ENTRY.
006390
006400*    NO DEDUP LOGIC HERE -- 4410 ABOVE HAS ALREADY DECIDED THIS ONE
006410*    IS NEW, SO THIS PARAGRAPH JUST MOVES ALL SIX FIELDS ACROSS IN
006420*    TYPE / STREET / CITY / REGION / POSTAL / COUNTRY ORDER.
006430 4430-COPY-ONE-ADDRESS.
006440
006450     MOVE W-CTC-ADDR-TYPE (W-MEMBER-SUB, W-MERGE-ADDR-SUB)
006460       TO W-OUT-ADDR-TYPE (W-OUTPUT-TABLE-COUNT,
006470          W-OUT-ADDR-COUNT (W-OUTPUT-TABLE-COUNT)).
006480     MOVE W-CTC-ADDR-STREET (W-MEMBER-SUB, W-MERGE-ADDR-SUB)
006490       TO W-OUT-ADDR-STREET (W-OUTPUT-TABLE-COUNT,
006500          W-OUT-ADDR-COUNT (W-OUTPUT-TABLE-COUNT)).
006510     MOVE W-CTC-ADDR-CITY (W-MEMBER-SUB, W-MERGE-ADDR-SUB)
006520       TO W-OUT-ADDR-CITY (W-OUTPUT-TABLE-COUNT,
006530          W-OUT-ADDR-COUNT (W-OUTPUT-TABLE-COUNT)).
006540     MOVE W-CTC-ADDR-REGION (W-MEMBER-SUB, W-MERGE-ADDR-SUB)
006550       TO W-OUT-ADDR-REGION (W-OUTPUT-TABLE-COUNT,
006560          W-OUT-ADDR-COUNT (W-OUTPUT-TABLE-COUNT)).
006570     MOVE W-CTC-ADDR-POSTAL-CODE (W-MEMBER-SUB, W-MERGE-ADDR-SUB)
006580       TO W-OUT-ADDR-POSTAL-CODE (W-OUTPUT-TABLE-COUNT,
006590          W-OUT-ADDR-COUNT (W-OUTPUT-TABLE-COUNT)).
006600     MOVE W-CTC-ADDR-COUNTRY (W-MEMBER-SUB, W-MERGE-ADDR-SUB)
006610       TO W-OUT-ADDR-COUNTRY (W-OUTPUT-TABLE-COUNT,
006620          W-OUT-ADDR-COUNT (W-OUTPUT-TABLE-COUNT)).
006630
006640 4430-COPY-ONE-ADDRESS-EXIT.
006650     EXIT.
006660*    -------------------------------------------------------------
006670*    NOTES -- UNION DEDUPED ON LOWERCASED TEXT; FIRST 3 KEPT.
006680*    -------------------------------------------------------------
006690
006700*    NOTES HAVE NO TYPE OR SUB-FIELDS TO FOLD TOGETHER -- A NOTE
006710*    EITHER MATCHES AN EXISTING ONE WORD FOR WORD (CASE ASIDE) OR IT
006720*    IS KEPT AS ITS OWN ENTRY.
006730 4500-MERGE-NOTE-LIST.
006740
006750*    SAME THREE-SLOT CEILING AS THE ADDRESS LIST ABOVE, MATCHING THE
006760*    NOTE TABLE SIZE IN CONTACT-OUT.
006770     MOVE 0 TO W-MERGE-NOTE-SUB.
006780     PERFORM 4510-CONSIDER-ONE-OTHER-NOTE
006790        THRU 4510-CONSIDER-ONE-OTHER-NOTE-EXIT
006800        UNTIL W-MERGE-NOTE-SUB >= W-CTC-NOTE-COUNT (W-MEMBER-SUB)
006810           OR W-OUT-NOTE-COUNT (W-OUTPUT-TABLE-COUNT) >= 3.
006820
006830 4500-MERGE-NOTE-LIST-EXIT.
006840     EXIT.
006850*    -------------------------------------------------------------
006860*    A BLANK NOTE IS SKIPPED; OTHERWISE THE DEDUP KEY IS JUST THE
006870*    NOTE TEXT ITSELF, LOWERCASED, SO TWO NOTES DIFFERING ONLY IN
006880*    CASE ARE TREATED AS THE SAME NOTE.
006890 4510-CONSIDER-ONE-OTHER-NOTE.
006900
006910     ADD 1 TO W-MERGE-NOTE-SUB.
006920
006930     IF W-CTC-NOTE (W-MEMBER-SUB, W-MERGE-NOTE-SUB) NOT = SPACES
006940        MOVE W-CTC-NOTE (W-MEMBER-SUB, W-MERGE-NOTE-SUB)
006950          TO W-MERGE-CAND-NOTE-KEY
006960        INSPECT W-MERGE-CAND-NOTE-KEY CONVERTING
006970                "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006980                "abcdefghijklmnopqrstuvwxyz"
006990
007000        MOVE "N" TO W-MERGE-DUP-FOUND
007010        MOVE 0   TO W-MERGE-CHECK-SUB
007020        PERFORM 4520-CHECK-EXISTING-NOTE
007030           THRU 4520-CHECK-EXISTING-NOTE-EXIT
007040           UNTIL W-MERGE-CHECK-SUB >=
007050                 W-OUT-NOTE-COUNT (W-OUTPUT-TABLE-COUNT)
007060              OR W-MERGE-IS-DUPLICATE
007070
007080        IF NOT W-MERGE-IS-DUPLICATE
007090           ADD 1 TO W-OUT-NOTE-COUNT (W-OUTPUT-TABLE-COUNT)
007100           MOVE W-CTC-NOTE (W-MEMBER-SUB, W-MERGE-NOTE-SUB)
007110             TO W-OUT-NOTE (W-OUTPUT-TABLE-COUNT,
007120                W-OUT-NOTE-COUNT (W-OUTPUT-TABLE-COUNT)).
007130
007140 4510-CONSIDER-ONE-OTHER-NOTE-EXIT.
007150     EXIT.
007160*    -------------------------------------------------------------
007170*    SAME LOWERCASED-TEXT COMPARE AS 4510 ABOVE, AGAINST WHATEVER IS
007180*    ALREADY ON THE OUTPUT ENTRY.
007190
007200*    THE OUTPUT SLOT'S TEXT IS LOWERCASED HERE ON EVERY CALL RATHER
007210*    THAN ONCE WHEN IT WAS STORED -- W-OUT-NOTE KEEPS THE ORIGINAL
007220*    CAPITALIZATION FOR THE PREVIEW REPORT.
007230 4520-CHECK-EXISTING-NOTE.
007240
007250     ADD 1 TO W-MERGE-CHECK-SUB.
007260
007270     MOVE W-OUT-NOTE (W-OUTPUT-TABLE-COUNT, W-MERGE-CHECK-SUB)
007280       TO W-MERGE-EXIST-NOTE-KEY.
007290     INSPECT W-MERGE-EXIST-NOTE-KEY CONVERTING
007300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
007310             "abcdefghijklmnopqrstuvwxyz".
007320
007330     IF W-MERGE-EXIST-NOTE-KEY = W-MERGE-CAND-NOTE-KEY
007340        MOVE "Y" TO W-MERGE-DUP-FOUND.
007350
007360 4520-CHECK-EXISTING-NOTE-EXIT.
007370     EXIT.
