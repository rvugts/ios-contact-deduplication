000100*    -------------------------------------------------------------
000200*    WS-CTCWRK.CBL
000300*    Common switches, subscripts and run statistics shared by the
000400*    whole batch run.  Paired with the main program the way
000500*    wsdate.cbl is paired with PLDATE.CBL on the voucher side.
000600*    -------------------------------------------------------------
000700*    87/04/11  T.MERCHANT   ORIGINAL SWITCHES AND FILE STATUS.
000800*    94/03/22  R.OKAFOR     ADDED STATISTICS FIELDS (TKT 4471).
000900*    96/06/03  R.OKAFOR     ADDED GROUP-NUMBER COUNTER AND PAIR
001000*                           SUBSCRIPTS FOR THE MATCH PASS (TKT 4802).
001100*    99/01/08  R.OKAFOR     Y2K -- RUN-DATE NOW CARRIES A 4-DIGIT
001200*                           CENTURY/YEAR (WAS 2-DIGIT).
001300*    99/04/14  R.OKAFOR     ADDED THE PAIR-MATCH SWITCHES AND THE
001400*                           MATCH-CRITERIA-TEXT FIELD FOR THE NEW
001500*                           SIX-RULE DUPLICATE TEST (TKT 5017).
001600*    99/05/26  R.OKAFOR     ADDED THE MERGE-PASS SCRATCH FIELDS AND
001700*                           THE PHONE/EMAIL/ADDRESS/NOTE DEDUP KEYS
001800*                           FOR THE FOLD-LEFT CONTACT MERGER (TKT
001900*                           5017).
002000*    99/06/30  R.OKAFOR     ADDED THE PREVIEW-REPORT PAGE HEADING
002100*                           FIELDS (TKT 5017).
002200*    99/08/09  R.OKAFOR     ADDED THE PASS-THROUGH SUBSCRIPT, THE
002300*                           CSV-LINE BUILDING FIELDS AND THE RUN-LOG
002400*                           LINE AREA FOR THE OUTPUT-WRITING STEPS
002500*                           OF THE BATCH (TKT 5017).
002600*    99/08/09  R.OKAFOR     ADDED THE JOIN-LENGTH SCRATCH AND THE
002700*                           REPORT-LINE NUMBER/PERCENT EDIT FIELDS SO
002800*                           THE STATISTICS AND PREVIEW PARAGRAPHS
002900*                           STOP STRINGING COMP COUNTERS DIRECTLY
003000*                           (TKT 5017).
003010*    99/08/23  R.OKAFOR     ADDED W-VALIDATE-PHONE-SUB -- THE PHONE-TYPE
003020*                           VALIDATION COUNT WAS ONLY EVER LOOKING AT
003030*                           PHONE SLOT 1 OF EACH RECORD (TKT 5021).
003040*    99/08/30  R.OKAFOR     RENAMED EVERY WS- PREFIX IN THIS COPYBOOK
003050*                           TO W-, TO MATCH THE PREFIX USED EVERYWHERE
003060*                           ELSE IN THE SHOP'S OWN PROGRAMS.  NO FIELD
003070*                           MOVED OR CHANGED SIZE (TKT 5021).
003100*    -------------------------------------------------------------
003200     01  W-CTCIN-STATUS              PIC X(02).
003300         88  W-CTCIN-OK               VALUE "00".
003400         88  W-CTCIN-EOF              VALUE "10".
003500
003600     01  W-CTCOUT-STATUS             PIC X(02).
003700         88  W-CTCOUT-OK              VALUE "00".
003800         88  W-CTCOUT-EOF             VALUE "10".
003900
004000     01  W-CTLPARM-STATUS            PIC X(02).
004100         88  W-CTLPARM-OK             VALUE "00".
004200
004300     01  W-END-OF-CONTACT-IN         PIC X(01).
004400         88  END-OF-CONTACT-IN        VALUE "Y".
004500
004600     01  W-END-OF-VALIDATE-READ      PIC X(01).
004700         88  END-OF-VALIDATE-READ     VALUE "Y".
004800
004900     01  W-VALIDATION-RESULT         PIC X(04).
005000         88  VALIDATION-PASSED        VALUE "PASS".
005100         88  VALIDATION-FAILED        VALUE "FAIL".
005200
005300     77  W-PAIR-SUB-1                PIC 9(04) COMP.
005400     77  W-PAIR-SUB-2                PIC 9(04) COMP.
005500     77  W-PHONE-SUB                 PIC 9(04) COMP.
005600     77  W-EMAIL-SUB                 PIC 9(04) COMP.
005700     77  W-ADDR-SUB                  PIC 9(04) COMP.
005800     77  W-NOTE-SUB                  PIC 9(04) COMP.
005900     77  W-GROUP-SUB                 PIC 9(04) COMP.
006000     77  W-MEMBER-SUB                PIC 9(04) COMP.
006100     77  W-NEXT-GROUP-NUMBER         PIC 9(04) COMP VALUE 0.
006200     77  W-RELABEL-FROM-GROUP        PIC 9(04) COMP.
006300     77  W-RELABEL-TO-GROUP          PIC 9(04) COMP.
006400
006500     77  W-PARSED-COUNT              PIC 9(05) COMP VALUE 0.
006600     77  W-FAILED-PARSE-COUNT        PIC 9(05) COMP VALUE 0.
006700
006800     77  W-TOTAL-CONTACTS            PIC 9(05) COMP VALUE 0.
006900     77  W-DUPLICATE-GROUPS          PIC 9(04) COMP VALUE 0.
007000     77  W-CONTACTS-IN-DUPES         PIC 9(05) COMP VALUE 0.
007100     77  W-CONTACTS-MERGED           PIC 9(05) COMP VALUE 0.
007200     77  W-FINAL-CONTACTS            PIC 9(05) COMP VALUE 0.
007300     77  W-REDUCTION-PERCENT         PIC 9(03)V9(01) COMP VALUE 0.
007400
007500     77  W-PHONES-TOTAL              PIC 9(05) COMP VALUE 0.
007600     77  W-PHONES-NORMALIZED         PIC 9(05) COMP VALUE 0.
007700     77  W-PHONES-FAILED             PIC 9(05) COMP VALUE 0.
007800     77  W-PHONES-WITH-TYPE          PIC 9(05) COMP VALUE 0.
007900     77  W-TYPE-PRESERVE-PERCENT     PIC 9(03)V9(01) COMP VALUE 0.
008000
008100     77  W-OUTPUT-TABLE-COUNT        PIC 9(04) COMP VALUE 0.
008200     77  W-VALIDATE-READ-COUNT       PIC 9(05) COMP VALUE 0.
008250     77  W-VALIDATE-PHONE-SUB        PIC 9(02) COMP VALUE 0.
008300
008400     01  W-RUN-DATE-CCYYMMDD         PIC 9(08).
008500     01  W-RUN-DATE-BROKEN-DOWN REDEFINES W-RUN-DATE-CCYYMMDD.
008600         05  W-RUN-DATE-CCYY         PIC 9(04).
008700         05  W-RUN-DATE-MM           PIC 9(02).
008800         05  W-RUN-DATE-DD           PIC 9(02).
008900
009000     77  W-DEFAULT-REGION            PIC X(02) VALUE "US".
009100     77  W-DEFAULT-COUNTRY-CODE      PIC X(03) VALUE "1".
009200     77  W-DEFAULT-TRUNK-DIGIT       PIC X(01) VALUE "0".
009300     77  W-DEFAULT-FUZZY-THRESHOLD   PIC 9(03) COMP VALUE 85.
009400     77  W-ACTIVE-FUZZY-THRESHOLD    PIC 9(03) COMP VALUE 85.
009500
009600     77  W-PHONE-RAW                 PIC X(20).
009700     77  W-PHONE-DIGITS              PIC X(20).
009800     77  W-PHONE-DIGIT-COUNT         PIC 9(02) COMP.
009900     77  W-PHONE-SCAN-SUB            PIC 9(02) COMP.
010000     77  W-PHONE-STORE-SUB           PIC 9(02) COMP.
010100     77  W-PHONE-CHAR                PIC X(01).
010200     77  W-PHONE-STARTS-WITH-PLUS    PIC X(01).
010300         88  W-PHONE-HAS-LEADING-PLUS VALUE "Y".
010400     77  W-PHONE-KEY-VALID           PIC X(01).
010500         88  W-PHONE-KEY-IS-VALID    VALUE "Y".
010600
010700     77  W-NAME-SCAN-SUB             PIC 9(02) COMP.
010800     77  W-NAME-STORE-SUB            PIC 9(02) COMP.
010900     77  W-NAME-PREV-WAS-SPACE       PIC X(01).
011000     77  W-EMAIL-AT-SIGN-SUB         PIC 9(02) COMP.
011100     77  W-EMAIL-SCAN-SUB            PIC 9(02) COMP.
011200     77  W-EMAIL-DOT-FOUND           PIC X(01).
011300         88  W-EMAIL-HAS-DOT         VALUE "Y".
011400     77  W-EMAIL-KEY-VALID           PIC X(01).
011500         88  W-EMAIL-KEY-IS-VALID    VALUE "Y".
011600
011700     77  W-NAME-SOURCE                PIC X(60).
011800     77  W-NAME-RESULT                PIC X(60).
011900     77  W-EMAIL-SOURCE               PIC X(40).
012000     77  W-EMAIL-RESULT                PIC X(40).
012100
012200     77  W-PAIR-MATCH-RESULT         PIC X(01).
012300         88  W-PAIR-IS-DUPLICATE     VALUE "Y".
012400     77  W-MATCH-PHONE-FOUND         PIC X(01).
012500         88  W-MATCH-HAS-PHONE       VALUE "Y".
012600     77  W-MATCH-EMAIL-FOUND         PIC X(01).
012700         88  W-MATCH-HAS-EMAIL       VALUE "Y".
012800     77  W-MATCH-EXACT-NAME          PIC X(01).
012900         88  W-MATCH-HAS-EXACT-NAME  VALUE "Y".
013000     77  W-MATCH-EXACT-FIRSTLAST     PIC X(01).
013100         88  W-MATCH-HAS-EXACT-FIRSTLAST VALUE "Y".
013200     77  W-MATCH-FUZZY-NAME          PIC X(01).
013300         88  W-MATCH-HAS-FUZZY-NAME  VALUE "Y".
013400     77  W-MATCH-FUZZY-FULL          PIC X(01).
013500         88  W-MATCH-HAS-FUZZY-FULL  VALUE "Y".
013600     77  W-MATCH-PHONE-SUB-1         PIC 9(02) COMP.
013700     77  W-MATCH-PHONE-SUB-2         PIC 9(05) COMP.
013800     77  W-MATCH-EMAIL-SUB-1         PIC 9(02) COMP.
013900     77  W-MATCH-EMAIL-SUB-2         PIC 9(02) COMP.
014000     77  W-MATCH-FUZZY-PERCENT       PIC 9(03) COMP.
014100     01  W-MATCH-CRITERIA-TEXT       PIC X(60).
014200
014300     77  W-CURRENT-GROUP-ID          PIC 9(04) COMP.
014400     77  W-MERGE-GROUP-STARTED       PIC X(01).
014500         88  W-MERGE-GROUP-HAS-BASE  VALUE "Y".
014600
014700     77  W-MERGE-GENERIC-BASE        PIC X(60).
014800     77  W-MERGE-GENERIC-OTHER       PIC X(60).
014900     77  W-MERGE-GENERIC-RESULT      PIC X(60).
015000     77  W-MERGE-LEN-BASE            PIC 9(02) COMP.
015100     77  W-MERGE-LEN-OTHER           PIC 9(02) COMP.
015200
015300     77  W-MERGE-PHONE-SUB           PIC 9(02) COMP.
015400     77  W-MERGE-EMAIL-SUB           PIC 9(02) COMP.
015500     77  W-MERGE-ADDR-SUB            PIC 9(02) COMP.
015600     77  W-MERGE-NOTE-SUB            PIC 9(02) COMP.
015700     77  W-MERGE-CHECK-SUB           PIC 9(02) COMP.
015800     77  W-MERGE-DUP-FOUND           PIC X(01).
015900         88  W-MERGE-IS-DUPLICATE    VALUE "Y".
016000
016100     77  W-MERGE-TYPE-SOURCE         PIC X(12).
016200     77  W-MERGE-TYPE-RESULT         PIC X(12).
016300
016400     77  W-MERGE-CAND-DIGITS         PIC X(20).
016500     77  W-MERGE-CAND-DIGIT-COUNT    PIC 9(02) COMP.
016600     77  W-MERGE-CAND-TYPE           PIC X(12).
016700     77  W-MERGE-EXIST-DIGITS        PIC X(20).
016800     77  W-MERGE-EXIST-DIGIT-COUNT   PIC 9(02) COMP.
016900     77  W-MERGE-EXIST-TYPE          PIC X(12).
017000
017100     77  W-MERGE-CAND-ADDR-KEY       PIC X(77).
017200     77  W-MERGE-EXIST-ADDR-KEY      PIC X(77).
017300     77  W-MERGE-CAND-NOTE-KEY       PIC X(60).
017400     77  W-MERGE-EXIST-NOTE-KEY      PIC X(60).
017500     77  W-MERGE-CAND-EMAIL-KEY      PIC X(40).
017600     77  W-MERGE-EXIST-EMAIL-KEY     PIC X(40).
017700
017800     77  W-PREVIEW-PAGE-NUMBER       PIC 9(04) COMP VALUE 0.
017900     77  W-PREVIEW-LINE-COUNT        PIC 9(02) COMP VALUE 0.
018000         88  W-PREVIEW-PAGE-FULL     VALUE 55 THRU 99.
018100
018200     01  W-PREVIEW-BANNER-LINE       PIC X(80) VALUE ALL "=".
018300     01  W-PREVIEW-TITLE-LINE.
018400         05  FILLER                  PIC X(28) VALUE SPACES.
018500         05  FILLER                  PIC X(29)
018600                 VALUE "DUPLICATE DETECTION PREVIEW".
018700         05  FILLER                  PIC X(23) VALUE SPACES.
018800
018900     77  W-PASS-SUB                  PIC 9(04) COMP.
019000     77  W-PREVIEW-GROUP-SHOWN       PIC 9(04) COMP.
019100     77  W-PREVIEW-MEMBER-SUB        PIC 9(04) COMP.
019200     77  W-PREVIEW-LIST-SUB          PIC 9(02) COMP.
019300     77  W-PREVIEW-MEMBER-COUNT      PIC 9(04) COMP.
019400
019500     77  W-CSV-SUB                   PIC 9(02) COMP.
019600     77  W-CSV-FIRST-FIELD           PIC X(01).
019700         88  W-CSV-IS-FIRST-FIELD    VALUE "Y".
019800     77  W-CSV-NEEDS-QUOTES          PIC X(01).
019900         88  W-CSV-FIELD-NEEDS-QUOTES VALUE "Y".
020000     77  W-CSV-COMMA-COUNT           PIC 9(03) COMP.
020100     01  W-CSV-FIELD-SOURCE          PIC X(150).
020200     01  W-CSV-NOTE-JOIN             PIC X(188).
020300
020400     77  W-RUN-LOG-SUB                PIC 9(02) COMP.
020500     01  W-RUN-LOG-LINE               PIC X(100).
020600
020700*    GENERIC TRIMMED-LENGTH SCRATCH FOR THE LINE-BUILDING PARAGRAPHS
020800*    BELOW -- SAME BACK-OFF TECHNIQUE AS W-MERGE-LEN-BASE/OTHER
020900*    (TKT 5017).
021000     77  W-JOIN-LEN-A                 PIC 9(04) COMP.
021100     77  W-JOIN-LEN-B                 PIC 9(04) COMP.
021200     77  W-JOIN-AVAIL                 PIC 9(04) COMP.
021300
021400*    A COMP COUNTER CANNOT GO STRAIGHT INTO A STRING STATEMENT --
021500*    IT HAS TO BE EDITED TO DISPLAY FORM FIRST OR THE REPORT LINE
021600*    COMES OUT AS BINARY GARBAGE INSTEAD OF DIGITS.  THESE TWO
021700*    SCRATCH FIELDS ARE WHAT EVERY REPORT-LINE PARAGRAPH MOVES A
021800*    COUNT OR PERCENT INTO BEFORE STRINGING IT.
021900     77  W-RPT-EDIT-NUM                PIC ZZZZ9.
022000     77  W-RPT-EDIT-NUM2               PIC ZZZZ9.
022100     77  W-RPT-EDIT-PCT                PIC ZZ9.9.
022200
022300     77  W-DUMMY                     PIC X(01).
