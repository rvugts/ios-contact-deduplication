000100*    -------------------------------------------------------------------
000110*    CONTACT-DEDUP-BATCH.COB
000120*    Reads the exported contact file, finds duplicate contacts by
000130*    phone, e-mail, exact and fuzzy name matching, folds every
000140*    duplicate group down to one contact, and writes the reduced
000150*    contact set back out together with a CSV extract, a printed
000160*    preview/validation report and a RUN-LOG audit trail.  Runs
000170*    start to finish with no operator interaction.
000180*    -------------------------------------------------------------------
000190*    88/06/15    T.MERCHANT ORIGINAL JOB -- READ THE MONTHLY CONTACT
000200*                           EXTRACT AND WRITE IT BACK OUT WITH THE FULL
000210*                           NAME REBUILT. NO DUPLICATE CHECKING YET.
000220*    94/03/22    T.MERCHANT CONTACT TABLE CAPACITY RAISED TO 500, TO
000230*                           MATCH WS-CTCTBL (TKT 4471).
000240*    96/06/03    R.OKAFOR   ADDED THE DUPLICATE-DETECT PASS -- SIX-RULE
000250*                           PAIRWISE MATCH (PL-MATCH), FUZZY-NAME RATIO
000260*                           (PL-FUZZY), GROUPING (PL-GROUP) AND THE
000270*                           FOLD-LEFT MERGE (PL-MERGE) (TKT 4802).
000280*    96/07/11    R.OKAFOR   GROUPS CONTAINING AN ICE CONTACT ARE NOW
000290*                           EXCLUDED FROM THE MERGE -- DECEMBER'S RUN
000300*                           FOLDED AN EMPLOYEE'S ICE CONTACT INTO A
000310*                           DUPLICATE AND HR HAD TO TRACK THE ORIGINAL
000320*                           RECORD DOWN BY HAND (TKT 4802).
000330*    99/04/02    R.OKAFOR   CONTACT-IN NOW COMES STRAIGHT OFF THE
000340*                           NIGHTLY MARKETING EXPORT AND CTLPARM-FILE
000350*                           SUPPLIES THE RUN'S
000360*                           REGION/COUNTRY/TRUNK-DIGIT/FUZZY-THRESHOLD
000370*                           PARAMETERS -- RETIRES THE SPREADSHEET MACRO
000380*                           MARKETING USED TO RUN BY HAND EVERY QUARTER
000390*                           (TKT 5017).
000400*    99/06/30    R.OKAFOR   ADDED THE PREVIEW REPORT AND THE VALIDATION
000410*                           RE-READ OF CONTACT-OUT (TKT 5017).
000420*    99/08/09    R.OKAFOR   Y2K -- CTLPARM AND RUN-LOG DATES NOW CARRY
000430*                           A 4-DIGIT CENTURY/YEAR. THIS LOG STARTS
000440*                           DOING THE SAME BELOW.
000450*    99/08/23    R.OKAFOR   4610 NOW CAPTURES THE GROUP'S MATCH
000460*                           CRITERIA TEXT INTO W-OUT-CRITERIA-TEXT AND
000470*                           4620 WRITES IT TO THE RUN LOG; THE MERGE
000480*                           PREVIEW BLOCK (6310) PRINTS IT TOO (TKT
000490*                           5017).
000500*    99/08/23    R.OKAFOR   9010 WAS ONLY CHECKING PHONE SLOT 1 OF EACH
000510*                           OUTPUT RECORD AND BUMPING THE PHONE COUNT
000520*                           ONCE PER RECORD INSTEAD OF ONCE PER PHONE
000530*                           -- THE TYPE-PRESERVE PERCENTAGE WAS
000540*                           MEANINGLESS. NEW PARAGRAPH 9015 NOW WALKS 1
000550*                           THRU CTCO-PHONE-COUNT (TKT 5021).
000560*    99/08/23    R.OKAFOR   6200'S "...AND n MORE GROUPS" LINE WAS
000570*                           MOVING THE TOTAL GROUP COUNT INSTEAD OF THE
000580*                           COUNT LEFT OVER AFTER THE FIRST 10 -- NOW
000590*                           COMPUTED AS THE DIFFERENCE (TKT 5021).
000600*    99/08/30    R.OKAFOR   RENAMED EVERY WS- WORKING-STORAGE PREFIX IN
000610*                           THIS PROGRAM TO W-, TO MATCH THE PREFIX
000620*                           USED IN EVERY OTHER PROGRAM IN THE SHOP. NO
000630*                           FIELD MOVED OR CHANGED SIZE (TKT 5021).
000640*    2000/11/14  D.VANCE    A CTLPARM RECORD WITH THE FUZZY-THRESHOLD
000650*                           FIELD LEFT AT ZERO WAS OVERWRITING THE
000660*                           COMPILED-IN 85% DEFAULT IN
000670*                           W-ACTIVE-FUZZY-THRESHOLD, SO A BLANK
000680*                           CONTROL RECORD MATCHED EVERY NAME PAIR AS A
000690*                           DUPLICATE. 1200 NOW ONLY MOVES THE FIELD
000700*                           WHEN IT IS GREATER THAN ZERO (TKT 5104).
000710*    2001/09/05  D.VANCE    SAME PROBLEM, DIFFERENT FIELDS -- A NEW
000720*                           SITE'S FIRST CTLPARM RECORD OFTEN LEAVES
000730*                           REGION-CODE AND COUNTRY-CODE BLANK UNTIL
000740*                           SOMEONE KEYS THEM IN, AND 1200 WAS MOVING
000750*                           THE BLANKS RIGHT OVER THE SHOP DEFAULTS.
000760*                           BOTH FIELDS ARE NOW ONLY MOVED WHEN NOT
000770*                           BLANK (TKT 5150).
000780*    -------------------------------------------------------------------
000790 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     contact-dedup-batch.
000810 AUTHOR.         T. MERCHANT.
000820 INSTALLATION.   DATA PROCESSING - MARKETING SYSTEMS.
000830 DATE-WRITTEN.   06/15/1988.
000840 DATE-COMPILED.
000850 SECURITY.       UNCLASSIFIED -- MARKETING CONTACT DATA ONLY.
000860
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890     SPECIAL-NAMES.
000900         C01 IS TOP-OF-FORM
000910         CLASS W-DIGIT-CLASS IS "0" THRU "9"
000920         UPSI-0 ON  STATUS IS W-VERBOSE-RUN-LOG
000930                OFF STATUS IS W-QUIET-RUN-LOG.
000940
000950 INPUT-OUTPUT SECTION.
000960     FILE-CONTROL.
000970
000980         COPY "SL-CTCIN.CBL".
000990         COPY "SL-CTCOUT.CBL".
001000         COPY "SL-CTLPARM.CBL".
001010
001020         SELECT CSV-REPORT
001030                ASSIGN TO "CSV-REPORT"
001040                ORGANIZATION IS LINE SEQUENTIAL.
001050
001060         SELECT PREVIEW-RPT
001070                ASSIGN TO "PREVIEW-RPT"
001080                ORGANIZATION IS LINE SEQUENTIAL.
001090
001100         SELECT RUN-LOG
001110                ASSIGN TO "RUN-LOG"
001120                ORGANIZATION IS LINE SEQUENTIAL.
001130
001140 DATA DIVISION.
001150     FILE SECTION.
001160
001170         COPY "FD-CTCIN.CBL".
001180         COPY "FD-CTCOUT.CBL".
001190         COPY "FD-CTLPARM.CBL".
001200
001210         FD  CSV-REPORT
001220             LABEL RECORDS ARE OMITTED.
001230         01  CSV-RPT-RECORD             PIC X(2000).
001240
001250         FD  PREVIEW-RPT
001260             LABEL RECORDS ARE OMITTED.
001270         01  PREVIEW-RPT-RECORD         PIC X(80).
001280
001290         FD  RUN-LOG
001300             LABEL RECORDS ARE OMITTED.
001310         01  RUN-LOG-RECORD             PIC X(100).
001320
001330     WORKING-STORAGE SECTION.
001340
001350         COPY "WS-CTCTBL.CBL".
001360         COPY "WS-CTCWRK.CBL".
001370         COPY "WS-FUZZY.CBL".
001380
001390*        ------------------------------------------------------
001400*        PREVIEW REPORT DETAIL LINES -- BUILT A LINE AT A TIME
001410*        AND MOVED TO PREVIEW-RPT-RECORD BY PL-PRTHDR.CBL'S
001420*        PAGE-BREAK CHECK.
001430*        ------------------------------------------------------
001440         01  W-PREVIEW-TEXT-LINE       PIC X(80).
001450
001460*        ------------------------------------------------------
001470*        CSV EXPORT HEADER LINE.
001480*        ------------------------------------------------------
001490*        SPLIT ACROSS FOUR FILLERS BECAUSE A SINGLE VALUE CLAUSE
001500*        CANNOT RUN PAST ONE CONTINUATION LINE'S WORTH OF LITERAL ON
001510*        THIS COMPILER -- THE FOUR PIECES CONCATENATE TO ONE 500-BYTE
001520*        HEADER ROW MATCHING THE COLUMN ORDER 8010 BUILDS BELOW.
001530         01  W-CSV-HEADER-LINE.
001540             05  FILLER PIC X(180) VALUE
001550                 "Name,First Name,Last Name,Middle Name,Prefix,Suffix,
001560-"Phone 1 Type,Phone 1 Number,Phone 2 Type,Phone 2 Number,Phone 3 Typ
001570-"e,Phone 3 Number,Phone 4 Type,Phone 4 Number,Phone 5 Type,Phone 5 N
001580-"umber".
001590             05  FILLER PIC X(150) VALUE
001600                 "Email 1 Type,Email 1 Address,Email 2 Type,Email 2 A
001610-"ddress,Email 3 Type,Email 3 Address,Email 4 Type,Email 4 Address,E
001620-"mail 5 Type,Email 5 Address".
001630             05  FILLER PIC X(100) VALUE
001640                 "Address 1 Type,Address 1,Address 2 Type,Address 2,A
001650-"ddress 3 Type,Address 3".
001660             05  FILLER PIC X(70) VALUE
001670                 "Organization,Title,Department,Notes,Birthday,Annive
001680-"rsary".
001690
001700 PROCEDURE DIVISION.
001710*    -------------------------------------------------------------
001720*    BATCH FLOW STEPS 1-11, ONE PER PARAGRAPH BELOW.
001730*    -------------------------------------------------------------
001740 1000-MAIN-PROCESS.
001750
001760     PERFORM 1100-OPEN-ALL-FILES
001770        THRU 1100-OPEN-ALL-FILES-EXIT.
001780
001790     PERFORM 1200-READ-CTLPARM-RECORD
001800        THRU 1200-READ-CTLPARM-RECORD-EXIT.
001810
001820     PERFORM 2000-LOAD-CONTACT-TABLE
001830        THRU 2000-LOAD-CONTACT-TABLE-EXIT.
001840
001850*    AN EMPTY EXTRACT MEANS THE NIGHTLY MARKETING EXPORT JOB DID NOT
001860*    RUN OR DIED BEFORE WRITING CONTACT-IN -- ABANDON RATHER THAN
001870*    WRITE OUT AN EMPTY CONTACT-OUT AND LET SOMETHING DOWNSTREAM
001880*    THINK EVERY CONTACT WAS DELETED.
001890     IF W-TOTAL-CONTACTS = 0
001900        DISPLAY "CONTACT-DEDUP-BATCH -- CONTACT-IN IS EMPTY, RUN ABAN"
001910                "DONED."
001920        PERFORM 1900-CLOSE-ALL-FILES
001930           THRU 1900-CLOSE-ALL-FILES-EXIT
001940        STOP RUN.
001950
001960     PERFORM 3000-NORMALIZE-ALL-CONTACTS
001970        THRU 3000-NORMALIZE-ALL-CONTACTS-EXIT.
001980
001990     PERFORM 3500-ASSIGN-DUPLICATE-GROUPS
002000        THRU 3500-ASSIGN-DUPLICATE-GROUPS-EXIT.
002010
002020     PERFORM 4600-BUILD-FINAL-OUTPUT-TABLE
002030        THRU 4600-BUILD-FINAL-OUTPUT-TABLE-EXIT.
002040
002050     PERFORM 6000-WRITE-PREVIEW-REPORT
002060        THRU 6000-WRITE-PREVIEW-REPORT-EXIT.
002070
002080     PERFORM 7000-WRITE-CONTACT-OUT-FILE
002090        THRU 7000-WRITE-CONTACT-OUT-FILE-EXIT.
002100
002110     PERFORM 8000-WRITE-CSV-REPORT
002120        THRU 8000-WRITE-CSV-REPORT-EXIT.
002130
002140     PERFORM 9000-VALIDATE-OUTPUT
002150        THRU 9000-VALIDATE-OUTPUT-EXIT.
002160
002170     PERFORM 9500-DISPLAY-STATISTICS
002180        THRU 9500-DISPLAY-STATISTICS-EXIT.
002190
002200     PERFORM 1900-CLOSE-ALL-FILES
002210        THRU 1900-CLOSE-ALL-FILES-EXIT.
002220
002230     STOP RUN.
002240*    -------------------------------------------------------------
002250*    OPENS EVERY FILE THE RUN TOUCHES, INPUT AND OUTPUT, BEFORE A SINGLE
002260*    RECORD MOVES.
002270 1100-OPEN-ALL-FILES.
002280
002290*    TWO INPUTS, FOUR OUTPUTS.  CTLPARM-FILE IS OPTIONAL IN THE SENSE
002300*    THAT 1200 BELOW FALLS BACK TO THE SHOP DEFAULTS IF IT IS EMPTY
002310*    OR MISSING -- IT STILL HAS TO BE OPENED, JUST NOT FOUND NON-EMPTY.
002320     OPEN INPUT  CONTACT-IN-FILE.
002330     OPEN INPUT  CTLPARM-FILE.
002340     OPEN OUTPUT CONTACT-OUT-FILE.
002350     OPEN OUTPUT CSV-REPORT.
002360     OPEN OUTPUT PREVIEW-RPT.
002370     OPEN OUTPUT RUN-LOG.
002380
002390 1100-OPEN-ALL-FILES-EXIT.
002400     EXIT.
002410*    -------------------------------------------------------------
002420*    THE CONTROL-FILE REPLACES THE COMMAND-LINE SWITCHES THE OLD
002430*    DESKTOP SCRIPT TOOK -- REGION CODE, COUNTRY CODE, TRUNK DIGIT
002440*    AND THE FUZZY-MATCH THRESHOLD.  IF THE FILE CANNOT BE READ
002450*    THE SHOP DEFAULTS (US / "1" / "0" / 85) CARRY THE RUN.
002460*    -------------------------------------------------------------
002470 1200-READ-CTLPARM-RECORD.
002480
002490     READ CTLPARM-FILE
002500        AT END
002510           GO TO 1200-READ-CTLPARM-RECORD-EXIT.
002520
002530     IF NOT W-CTLPARM-OK
002540        GO TO 1200-READ-CTLPARM-RECORD-EXIT.
002550
002560*    REGION AND COUNTRY CODE ARE LEFT BLANK ON A NEW SITE'S FIRST
002570*    CTLPARM RECORD UNTIL SOMEONE KEYS THEM IN -- DON'T LET A BLANK
002580*    OVERWRITE THE SHOP DEFAULT (TKT 5150, D.VANCE, 2001/09/05).
002590     IF CTLPARM-REGION-CODE NOT = SPACES
002600        MOVE CTLPARM-REGION-CODE  TO W-DEFAULT-REGION.
002610
002620     IF CTLPARM-COUNTRY-CODE NOT = SPACES
002630        MOVE CTLPARM-COUNTRY-CODE TO W-DEFAULT-COUNTRY-CODE.
002640
002650*    SAME RULE FOR THE THRESHOLD -- A ZERO HERE USED TO WIPE OUT THE
002660*    COMPILED-IN 85% DEFAULT AND MATCH EVERY NAME PAIR AS A DUPLICATE
002670*    (TKT 5104, D.VANCE, 2000/11/14).
002680     IF CTLPARM-FUZZY-THRESHOLD > 0
002690        MOVE CTLPARM-FUZZY-THRESHOLD TO W-ACTIVE-FUZZY-THRESHOLD.
002700
002710     IF CTLPARM-TRUNK-DIGIT IS W-DIGIT-CLASS
002720        MOVE CTLPARM-TRUNK-DIGIT TO W-DEFAULT-TRUNK-DIGIT.
002730
002740 1200-READ-CTLPARM-RECORD-EXIT.
002750     EXIT.
002760*    -------------------------------------------------------------
002770*    CLOSES EVERY FILE 1100 OPENED, SAME ORDER.
002780 1900-CLOSE-ALL-FILES.
002790
002800     CLOSE CONTACT-IN-FILE.
002810     CLOSE CTLPARM-FILE.
002820     CLOSE CONTACT-OUT-FILE.
002830     CLOSE CSV-REPORT.
002840     CLOSE PREVIEW-RPT.
002850     CLOSE RUN-LOG.
002860
002870 1900-CLOSE-ALL-FILES-EXIT.
002880     EXIT.
002890*    -------------------------------------------------------------
002900*    STEP 1 -- READ CONTACT-IN INTO THE TABLE.
002910*    -------------------------------------------------------------
002920 2000-LOAD-CONTACT-TABLE.
002930
002940     MOVE "N" TO W-END-OF-CONTACT-IN.
002950
002960     PERFORM 2010-READ-ONE-CONTACT
002970        THRU 2010-READ-ONE-CONTACT-EXIT
002980        UNTIL END-OF-CONTACT-IN.
002990
003000 2000-LOAD-CONTACT-TABLE-EXIT.
003010     EXIT.
003020*    -------------------------------------------------------------
003030*    READS ONE CONTACT-IN RECORD INTO THE TABLE.  A RECORD THAT FAILS
003040*    CTCI-OK'S PARSE CHECK IS SKIPPED AND COUNTED, NOT ABENDED.
003050 2010-READ-ONE-CONTACT.
003060
003070     READ CONTACT-IN-FILE
003080        AT END
003090           MOVE "Y" TO W-END-OF-CONTACT-IN
003100           GO TO 2010-READ-ONE-CONTACT-EXIT.
003110
003120     IF NOT W-CTCIN-OK
003130        ADD 1 TO W-FAILED-PARSE-COUNT
003140        GO TO 2010-READ-ONE-CONTACT-EXIT.
003150
003160     ADD 1 TO W-TOTAL-CONTACTS.
003170     ADD 1 TO W-PARSED-COUNT.
003180
003190     MOVE W-TOTAL-CONTACTS TO W-CTC-INDEX (W-TOTAL-CONTACTS).
003200     MOVE "N" TO W-CTC-ICE-FLAG (W-TOTAL-CONTACTS).
003210     MOVE 0   TO W-CTC-GROUP-ID (W-TOTAL-CONTACTS).
003220
003230     MOVE CTCI-FULL-NAME    TO W-CTC-FULL-NAME    (W-TOTAL-CONTACTS).
003240     MOVE CTCI-FIRST-NAME   TO W-CTC-FIRST-NAME   (W-TOTAL-CONTACTS).
003250     MOVE CTCI-LAST-NAME    TO W-CTC-LAST-NAME    (W-TOTAL-CONTACTS).
003260     MOVE CTCI-MIDDLE-NAME  TO W-CTC-MIDDLE-NAME  (W-TOTAL-CONTACTS).
003270     MOVE CTCI-NAME-PREFIX  TO W-CTC-NAME-PREFIX  (W-TOTAL-CONTACTS).
003280     MOVE CTCI-NAME-SUFFIX  TO W-CTC-NAME-SUFFIX  (W-TOTAL-CONTACTS).
003290     MOVE CTCI-ORGANIZATION TO W-CTC-ORGANIZATION (W-TOTAL-CONTACTS).
003300     MOVE CTCI-JOB-TITLE    TO W-CTC-JOB-TITLE    (W-TOTAL-CONTACTS).
003310     MOVE CTCI-DEPARTMENT   TO W-CTC-DEPARTMENT   (W-TOTAL-CONTACTS).
003320     MOVE CTCI-BIRTHDAY     TO W-CTC-BIRTHDAY     (W-TOTAL-CONTACTS).
003330     MOVE CTCI-ANNIVERSARY  TO W-CTC-ANNIVERSARY  (W-TOTAL-CONTACTS).
003340
003350*    PHONE/E-MAIL/ADDRESS/NOTE ARE ALL REPEATING GROUPS ON CONTACT-IN
003360*    -- EACH GETS ITS OWN COUNT FIELD AND ITS OWN LITTLE COPY
003370*    PARAGRAPH BELOW SO A SHORT LIST NEVER TOUCHES THE UNUSED SLOTS.
003380     MOVE CTCI-PHONE-COUNT TO W-CTC-PHONE-COUNT (W-TOTAL-CONTACTS).
003390     MOVE 0 TO W-PHONE-SUB.
003400     PERFORM 2020-COPY-ONE-IN-PHONE
003410        THRU 2020-COPY-ONE-IN-PHONE-EXIT
003420        UNTIL W-PHONE-SUB >= 5.
003430
003440     MOVE CTCI-EMAIL-COUNT TO W-CTC-EMAIL-COUNT (W-TOTAL-CONTACTS).
003450     MOVE 0 TO W-EMAIL-SUB.
003460     PERFORM 2030-COPY-ONE-IN-EMAIL
003470        THRU 2030-COPY-ONE-IN-EMAIL-EXIT
003480        UNTIL W-EMAIL-SUB >= 5.
003490
003500     MOVE CTCI-ADDR-COUNT TO W-CTC-ADDR-COUNT (W-TOTAL-CONTACTS).
003510     MOVE 0 TO W-ADDR-SUB.
003520     PERFORM 2040-COPY-ONE-IN-ADDRESS
003530        THRU 2040-COPY-ONE-IN-ADDRESS-EXIT
003540        UNTIL W-ADDR-SUB >= 3.
003550
003560     MOVE CTCI-NOTE-COUNT TO W-CTC-NOTE-COUNT (W-TOTAL-CONTACTS).
003570     MOVE 0 TO W-NOTE-SUB.
003580     PERFORM 2050-COPY-ONE-IN-NOTE
003590        THRU 2050-COPY-ONE-IN-NOTE-EXIT
003600        UNTIL W-NOTE-SUB >= 3.
003610
003620*    MOST EXPORT RECORDS CARRY A FULL NAME ALREADY.  2500 ONLY RUNS
003630*    FOR THE MINORITY THAT DO NOT, E.G. AN ORGANIZATION-ONLY CONTACT.
003640     IF W-CTC-FULL-NAME (W-TOTAL-CONTACTS) = SPACES
003650        PERFORM 2500-BUILD-FALLBACK-NAME
003660           THRU 2500-BUILD-FALLBACK-NAME-EXIT.
003670
003680 2010-READ-ONE-CONTACT-EXIT.
003690     EXIT.
003700*    -------------------------------------------------------------
003710*    COPIES ONE PHONE SLOT FROM CONTACT-IN INTO THE TABLE ENTRY.
003720
003730*    TYPE AND NUMBER ONLY -- NORMALIZATION TO DIGITS-ONLY HAPPENS
003740*    LATER IN STEP 2, NOT HERE; THIS PARAGRAPH JUST LOADS THE TABLE
003750*    WITH WHAT CONTACT-IN ACTUALLY KEYED.
003760 2020-COPY-ONE-IN-PHONE.
003770
003780     ADD 1 TO W-PHONE-SUB.
003790     MOVE CTCI-PHONE-TYPE (W-PHONE-SUB)
003800       TO W-CTC-PHONE-TYPE (W-TOTAL-CONTACTS, W-PHONE-SUB).
003810     MOVE CTCI-PHONE-NUMBER (W-PHONE-SUB)
003820       TO W-CTC-PHONE-NUMBER (W-TOTAL-CONTACTS, W-PHONE-SUB).
003830
003840 2020-COPY-ONE-IN-PHONE-EXIT.
003850     EXIT.
003860*    -------------------------------------------------------------
003870*    COPIES ONE E-MAIL SLOT FROM CONTACT-IN INTO THE TABLE ENTRY.
003880 2030-COPY-ONE-IN-EMAIL.
003890
003900     ADD 1 TO W-EMAIL-SUB.
003910     MOVE CTCI-EMAIL-TYPE (W-EMAIL-SUB)
003920       TO W-CTC-EMAIL-TYPE (W-TOTAL-CONTACTS, W-EMAIL-SUB).
003930     MOVE CTCI-EMAIL-ADDRESS (W-EMAIL-SUB)
003940       TO W-CTC-EMAIL-ADDRESS (W-TOTAL-CONTACTS, W-EMAIL-SUB).
003950
003960 2030-COPY-ONE-IN-EMAIL-EXIT.
003970     EXIT.
003980*    -------------------------------------------------------------
003990*    COPIES ONE ADDRESS SLOT FROM CONTACT-IN INTO THE TABLE ENTRY.
004000 2040-COPY-ONE-IN-ADDRESS.
004010
004020*    SIX FIELDS PER ADDRESS SLOT -- TYPE, STREET, CITY, REGION,
004030*    POSTAL CODE, COUNTRY -- SAME AS CONTACT-IN'S OWN LAYOUT.
004040     ADD 1 TO W-ADDR-SUB.
004050     MOVE CTCI-ADDR-TYPE (W-ADDR-SUB)
004060       TO W-CTC-ADDR-TYPE (W-TOTAL-CONTACTS, W-ADDR-SUB).
004070     MOVE CTCI-ADDR-STREET (W-ADDR-SUB)
004080       TO W-CTC-ADDR-STREET (W-TOTAL-CONTACTS, W-ADDR-SUB).
004090     MOVE CTCI-ADDR-CITY (W-ADDR-SUB)
004100       TO W-CTC-ADDR-CITY (W-TOTAL-CONTACTS, W-ADDR-SUB).
004110     MOVE CTCI-ADDR-REGION (W-ADDR-SUB)
004120       TO W-CTC-ADDR-REGION (W-TOTAL-CONTACTS, W-ADDR-SUB).
004130     MOVE CTCI-ADDR-POSTAL-CODE (W-ADDR-SUB)
004140       TO W-CTC-ADDR-POSTAL-CODE (W-TOTAL-CONTACTS, W-ADDR-SUB).
004150     MOVE CTCI-ADDR-COUNTRY (W-ADDR-SUB)
004160       TO W-CTC-ADDR-COUNTRY (W-TOTAL-CONTACTS, W-ADDR-SUB).
004170
004180 2040-COPY-ONE-IN-ADDRESS-EXIT.
004190     EXIT.
004200*    -------------------------------------------------------------
004210*    COPIES ONE NOTE SLOT FROM CONTACT-IN INTO THE TABLE ENTRY.
004220 2050-COPY-ONE-IN-NOTE.
004230
004240     ADD 1 TO W-NOTE-SUB.
004250     MOVE CTCI-NOTE (W-NOTE-SUB)
004260       TO W-CTC-NOTE (W-TOTAL-CONTACTS, W-NOTE-SUB).
004270
004280 2050-COPY-ONE-IN-NOTE-EXIT.
004290     EXIT.
004300*    -------------------------------------------------------------
004310*    FALLBACK NAME -- PARTS, THEN ORGANIZATION, THEN "CONTACT NNNN".
004320*    -------------------------------------------------------------
004330
004340*    FULL NAME COMES FIRST CHOICE, ORGANIZATION SECOND, AND A
004350*    GENERATED "Contact N" LABEL ONLY WHEN NEITHER IS PRESENT -- A
004360*    CONTACT-OUT RECORD NEVER GOES OUT WITH A BLANK FULL NAME.
004370 2500-BUILD-FALLBACK-NAME.
004380
004390     MOVE SPACES TO W-NAME-RESULT.
004400     PERFORM 2510-APPEND-NAME-PART
004410        THRU 2510-APPEND-NAME-PART-EXIT.
004420
004430     IF W-NAME-RESULT NOT = SPACES
004440        MOVE W-NAME-RESULT TO W-CTC-FULL-NAME (W-TOTAL-CONTACTS)
004450     ELSE
004460        IF W-CTC-ORGANIZATION (W-TOTAL-CONTACTS) NOT = SPACES
004470           MOVE W-CTC-ORGANIZATION (W-TOTAL-CONTACTS)
004480             TO W-CTC-FULL-NAME (W-TOTAL-CONTACTS)
004490        ELSE
004500           MOVE SPACES TO W-CTC-FULL-NAME (W-TOTAL-CONTACTS)
004510           MOVE W-TOTAL-CONTACTS TO W-RPT-EDIT-NUM
004520           STRING "Contact " DELIMITED BY SIZE
004530                  W-RPT-EDIT-NUM DELIMITED BY SIZE
004540             INTO W-CTC-FULL-NAME (W-TOTAL-CONTACTS).
004550
004560 2500-BUILD-FALLBACK-NAME-EXIT.
004570     EXIT.
004580*    -------------------------------------------------------------
004590*    JOINS PREFIX/FIRST/MIDDLE/LAST/SUFFIX WITH SINGLE SPACES,
004600*    SKIPPING ANY PART THAT IS BLANK.  RESULT COMES BACK IN
004610*    W-NAME-RESULT (CALLER MOVED SPACES TO IT FIRST).
004620*    -------------------------------------------------------------
004630 2510-APPEND-NAME-PART.
004640
004650*    SAME FIVE-PART PATTERN REPEATED FOR PREFIX/FIRST/MIDDLE/LAST/
004660*    SUFFIX -- LOAD THE PART INTO W-NAME-SOURCE AND LET 2516 DECIDE
004670*    WHETHER AND HOW TO JOIN IT, SKIPPING ANY PART LEFT BLANK.
004680     MOVE W-CTC-NAME-PREFIX (W-TOTAL-CONTACTS) TO W-NAME-SOURCE.
004690     IF W-CTC-NAME-PREFIX (W-TOTAL-CONTACTS) NOT = SPACES
004700        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
004710
004720     MOVE W-CTC-FIRST-NAME (W-TOTAL-CONTACTS) TO W-NAME-SOURCE.
004730     IF W-CTC-FIRST-NAME (W-TOTAL-CONTACTS) NOT = SPACES
004740        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
004750
004760     MOVE W-CTC-MIDDLE-NAME (W-TOTAL-CONTACTS) TO W-NAME-SOURCE.
004770     IF W-CTC-MIDDLE-NAME (W-TOTAL-CONTACTS) NOT = SPACES
004780        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
004790
004800     MOVE W-CTC-LAST-NAME (W-TOTAL-CONTACTS) TO W-NAME-SOURCE.
004810     IF W-CTC-LAST-NAME (W-TOTAL-CONTACTS) NOT = SPACES
004820        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
004830
004840     MOVE W-CTC-NAME-SUFFIX (W-TOTAL-CONTACTS) TO W-NAME-SOURCE.
004850     IF W-CTC-NAME-SUFFIX (W-TOTAL-CONTACTS) NOT = SPACES
004860        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
004870
004880 2510-APPEND-NAME-PART-EXIT.
004890     EXIT.
004900*    -------------------------------------------------------------
004910*    APPENDS W-NAME-SOURCE ONTO W-NAME-RESULT WITH ONE SPACE IN
004920*    BETWEEN, TRIMMING TRAILING SPACES OFF EACH FIRST SO A MULTI-
004930*    WORD RESULT DOES NOT GET CUT SHORT (BOTH FIELDS ARE 60 BYTES).
004940*    -------------------------------------------------------------
004950 2516-STRING-PART.
004960
004970*    A BLANK RESULT SO FAR MEANS THIS IS THE FIRST NON-BLANK PART --
004980*    NO SEPARATOR NEEDED, JUST TAKE IT AS IS.
004990     IF W-NAME-RESULT = SPACES
005000        MOVE W-NAME-SOURCE TO W-NAME-RESULT
005010     ELSE
005020        MOVE 60 TO W-JOIN-LEN-A
005030        PERFORM 2517-BACK-OFF-JOIN-A
005040           THRU 2517-BACK-OFF-JOIN-A-EXIT
005050           UNTIL W-JOIN-LEN-A = 0
005060              OR W-NAME-RESULT (W-JOIN-LEN-A:1) NOT = SPACE
005070
005080        MOVE 60 TO W-JOIN-LEN-B
005090        PERFORM 2518-BACK-OFF-JOIN-B
005100           THRU 2518-BACK-OFF-JOIN-B-EXIT
005110           UNTIL W-JOIN-LEN-B = 0
005120              OR W-NAME-SOURCE (W-JOIN-LEN-B:1) NOT = SPACE
005130
005140*    W-JOIN-LEN-A IS NOW THE TRIMMED LENGTH OF W-NAME-RESULT AND
005150*    W-JOIN-LEN-B THE TRIMMED LENGTH OF THE PART BEING ADDED --
005160*    ONLY AS MUCH OF THE NEW PART FITS AS LEAVES ROOM FOR THE
005170*    SEPARATING SPACE IN THE 60-BYTE FIELD.
005180        COMPUTE W-JOIN-AVAIL = 60 - W-JOIN-LEN-A - 1
005190        IF W-JOIN-LEN-B > W-JOIN-AVAIL
005200           MOVE W-JOIN-AVAIL TO W-JOIN-LEN-B
005210
005220        IF W-JOIN-LEN-B > 0
005230           MOVE SPACE TO W-NAME-RESULT (W-JOIN-LEN-A + 1:1)
005240           MOVE W-NAME-SOURCE (1:W-JOIN-LEN-B)
005250             TO W-NAME-RESULT (W-JOIN-LEN-A + 2:W-JOIN-LEN-B).
005260
005270 2516-STRING-PART-EXIT.
005280     EXIT.
005290*    -------------------------------------------------------------
005300*    WALKS W-JOIN-LEN-A BACK ONE POSITION.  BROKEN OUT AS ITS OWN
005310*    PARAGRAPH SO 2516 CAN PERFORM IT UNTIL A NON-SPACE TURNS UP.
005320 2517-BACK-OFF-JOIN-A.
005330
005340     SUBTRACT 1 FROM W-JOIN-LEN-A.
005350
005360 2517-BACK-OFF-JOIN-A-EXIT.
005370     EXIT.
005380*    -------------------------------------------------------------
005390*    SAME IDEA AS 2517, BACKING W-JOIN-LEN-B OFF THE INCOMING PART.
005400 2518-BACK-OFF-JOIN-B.
005410
005420     SUBTRACT 1 FROM W-JOIN-LEN-B.
005430
005440 2518-BACK-OFF-JOIN-B-EXIT.
005450     EXIT.
005460*    -------------------------------------------------------------
005470*    STEP 2 -- NORMALIZATION KEYS FOR EVERY CONTACT (NAME, EMAIL,
005480*    PHONE, IS-ICE).
005490*    -------------------------------------------------------------
005500 3000-NORMALIZE-ALL-CONTACTS.
005510
005520     MOVE 0 TO W-CTC-IDX.
005530     PERFORM 3010-NORMALIZE-ONE-CONTACT
005540        THRU 3010-NORMALIZE-ONE-CONTACT-EXIT
005550        UNTIL W-CTC-IDX >= W-TOTAL-CONTACTS.
005560
005570 3000-NORMALIZE-ALL-CONTACTS-EXIT.
005580     EXIT.
005590*    -------------------------------------------------------------
005600*    BUILDS ONE CONTACT'S NORMALIZED NAME/PHONE/E-MAIL KEYS AND SETS
005610*    ITS IS-ICE FLAG.
005620
005630*    FULL NAME, FIRST NAME AND LAST NAME EACH GET THEIR OWN
005640*    NORMALIZED KEY -- THE EXACT-NAME MATCH RULE IN PL-MATCH.CBL
005650*    CHECKS FULL NAME FIRST AND FALLS BACK TO FIRST+LAST WHEN A
005660*    RECORD HAS NO FULL NAME FILLED IN.
005670 3010-NORMALIZE-ONE-CONTACT.
005680
005690     ADD 1 TO W-CTC-IDX.
005700
005710     MOVE W-CTC-FULL-NAME (W-CTC-IDX) TO W-NAME-SOURCE.
005720     PERFORM 3200-NORMALIZE-NAME-KEY
005730        THRU 3200-NORMALIZE-NAME-KEY-EXIT.
005740     MOVE W-NAME-RESULT TO W-CTC-NORM-NAME (W-CTC-IDX).
005750
005760     MOVE W-CTC-FIRST-NAME (W-CTC-IDX) TO W-NAME-SOURCE.
005770     PERFORM 3200-NORMALIZE-NAME-KEY
005780        THRU 3200-NORMALIZE-NAME-KEY-EXIT.
005790     MOVE W-NAME-RESULT (1:25) TO W-CTC-NORM-FIRST (W-CTC-IDX).
005800
005810     MOVE W-CTC-LAST-NAME (W-CTC-IDX) TO W-NAME-SOURCE.
005820     PERFORM 3200-NORMALIZE-NAME-KEY
005830        THRU 3200-NORMALIZE-NAME-KEY-EXIT.
005840     MOVE W-NAME-RESULT (1:25) TO W-CTC-NORM-LAST (W-CTC-IDX).
005850
005860
005870*    EVERY SLOT UP TO THE FIVE-ENTRY CEILING IS NORMALIZED, NOT JUST
005880*    THE ONES THE RECORD ACTUALLY FILLED -- 3020 BELOW IS A NO-OP ON
005890*    AN EMPTY SLOT, SO THIS IS SIMPLER THAN TRACKING THE ACTUAL COUNT
005900*    HERE TOO.
005910     MOVE 0 TO W-PHONE-SUB.
005920     PERFORM 3020-NORMALIZE-ONE-PHONE
005930        THRU 3020-NORMALIZE-ONE-PHONE-EXIT
005940        UNTIL W-PHONE-SUB >= 5.
005950
005960     MOVE 0 TO W-EMAIL-SUB.
005970     PERFORM 3030-NORMALIZE-ONE-EMAIL
005980        THRU 3030-NORMALIZE-ONE-EMAIL-EXIT
005990        UNTIL W-EMAIL-SUB >= 5.
006000
006010     PERFORM 3040-CHECK-ICE-FLAG
006020        THRU 3040-CHECK-ICE-FLAG-EXIT.
006030
006040 3010-NORMALIZE-ONE-CONTACT-EXIT.
006050     EXIT.
006060*    -------------------------------------------------------------
006070*    NORMALIZES ONE PHONE SLOT TO DIGITS ONLY.  A NUMBER 3100 CANNOT
006080*    PARSE IS LEFT EXACTLY AS KEYED RATHER THAN BLANKED OUT.
006090
006100*    ONLY SLOTS WITHIN THE RECORD'S OWN PHONE COUNT ARE TOUCHED --
006110*    ANYTHING PAST THAT WAS NEVER KEYED AND STAYS BLANK.
006120 3020-NORMALIZE-ONE-PHONE.
006130
006140     ADD 1 TO W-PHONE-SUB.
006150     MOVE SPACES TO W-CTC-NORM-PHONE (W-CTC-IDX, W-PHONE-SUB).
006160     IF W-PHONE-SUB <= W-CTC-PHONE-COUNT (W-CTC-IDX)
006170        MOVE W-CTC-PHONE-NUMBER (W-CTC-IDX, W-PHONE-SUB)
006180          TO W-PHONE-RAW
006190        PERFORM 3100-NORMALIZE-PHONE-NUMBER
006200           THRU 3100-NORMALIZE-PHONE-NUMBER-EXIT
006210        IF W-PHONE-KEY-IS-VALID
006220           MOVE W-PHONE-DIGITS (1:16)
006230             TO W-CTC-NORM-PHONE (W-CTC-IDX, W-PHONE-SUB)
006240        ELSE
006250           MOVE W-CTC-PHONE-NUMBER (W-CTC-IDX, W-PHONE-SUB)
006260             TO W-CTC-PHONE-NUMBER (W-CTC-IDX, W-PHONE-SUB).
006270
006280 3020-NORMALIZE-ONE-PHONE-EXIT.
006290     EXIT.
006300*    -------------------------------------------------------------
006310*    NORMALIZES ONE E-MAIL SLOT (LOWERCASED, TRIMMED) FOR MATCHING.
006320
006330*    AN E-MAIL THAT FAILS THE @ / . TEST IN 3260 IS LEFT WITH A BLANK
006340*    NORM-EMAIL KEY -- PL-MATCH.CBL TREATS A BLANK KEY AS NEVER
006350*    MATCHING ANYTHING, SAME AS A MISSING E-MAIL ALTOGETHER.
006360 3030-NORMALIZE-ONE-EMAIL.
006370
006380     ADD 1 TO W-EMAIL-SUB.
006390     MOVE SPACES TO W-CTC-NORM-EMAIL (W-CTC-IDX, W-EMAIL-SUB).
006400     IF W-EMAIL-SUB <= W-CTC-EMAIL-COUNT (W-CTC-IDX)
006410        MOVE W-CTC-EMAIL-ADDRESS (W-CTC-IDX, W-EMAIL-SUB)
006420          TO W-EMAIL-SOURCE
006430        PERFORM 3260-NORMALIZE-EMAIL-KEY
006440           THRU 3260-NORMALIZE-EMAIL-KEY-EXIT
006450        IF W-EMAIL-KEY-IS-VALID
006460           MOVE W-EMAIL-RESULT
006470             TO W-CTC-NORM-EMAIL (W-CTC-IDX, W-EMAIL-SUB).
006480
006490 3030-NORMALIZE-ONE-EMAIL-EXIT.
006500     EXIT.
006510*    -------------------------------------------------------------
006520*    IS-ICE -- "ICE" (CASE-INSENSITIVE) ANYWHERE IN FULL, FIRST OR
006530*    LAST NAME MARKS AN EMERGENCY-CONTACT RECORD.
006540*    -------------------------------------------------------------
006550 3040-CHECK-ICE-FLAG.
006560
006570*    UPPERCASE THE NAME BEFORE SCANNING SO THE "ICE" TEST CATCHES
006580*    "Ice", "ICE" AND "ice" ALL THE SAME WAY.
006590     MOVE W-CTC-FULL-NAME (W-CTC-IDX) TO W-NAME-SOURCE.
006600     INSPECT W-NAME-SOURCE CONVERTING
006610             "abcdefghijklmnopqrstuvwxyz" TO
006620             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006630     IF W-NAME-SOURCE (1:55) = SPACES
006640        NEXT SENTENCE
006650     END-IF.
006660
006670     IF W-NAME-SOURCE (1:60) NOT = SPACES
006680        PERFORM 3045-SCAN-NAME-FOR-ICE THRU 3045-SCAN-NAME-FOR-ICE-EXIT.
006690
006700     IF NOT W-CTC-IS-ICE (W-CTC-IDX)
006710        MOVE W-CTC-FIRST-NAME (W-CTC-IDX) TO W-NAME-SOURCE
006720        INSPECT W-NAME-SOURCE CONVERTING
006730                "abcdefghijklmnopqrstuvwxyz" TO
006740                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006750        PERFORM 3045-SCAN-NAME-FOR-ICE THRU 3045-SCAN-NAME-FOR-ICE-EXIT.
006760
006770     IF NOT W-CTC-IS-ICE (W-CTC-IDX)
006780        MOVE W-CTC-LAST-NAME (W-CTC-IDX) TO W-NAME-SOURCE
006790        INSPECT W-NAME-SOURCE CONVERTING
006800                "abcdefghijklmnopqrstuvwxyz" TO
006810                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006820        PERFORM 3045-SCAN-NAME-FOR-ICE THRU 3045-SCAN-NAME-FOR-ICE-EXIT.
006830
006840 3040-CHECK-ICE-FLAG-EXIT.
006850     EXIT.
006860*    -------------------------------------------------------------
006870*    SCANS W-NAME-SOURCE (ALREADY UPPERCASED) FOR THE SUBSTRING
006880*    "ICE".  SETS THE CURRENT CONTACT'S IS-ICE FLAG WHEN FOUND.
006890*    -------------------------------------------------------------
006900 3045-SCAN-NAME-FOR-ICE.
006910
006920*    SLIDES A 3-BYTE WINDOW ACROSS THE UPPERCASED NAME LOOKING FOR
006930*    "ICE".  58 IS AS FAR AS A 60-BYTE FIELD LETS A 3-BYTE WINDOW GO.
006940     MOVE 0 TO W-NAME-SCAN-SUB.
006950     PERFORM 3046-CHECK-ONE-ICE-POSITION
006960        THRU 3046-CHECK-ONE-ICE-POSITION-EXIT
006970        UNTIL W-NAME-SCAN-SUB >= 58
006980           OR W-CTC-IS-ICE (W-CTC-IDX).
006990
007000 3045-SCAN-NAME-FOR-ICE-EXIT.
007010     EXIT.
007020*    -------------------------------------------------------------
007030*    CHECKS ONE CHARACTER POSITION OF W-NAME-SOURCE FOR THE 3-BYTE
007040*    SUBSTRING "ICE".
007050 3046-CHECK-ONE-ICE-POSITION.
007060
007070     ADD 1 TO W-NAME-SCAN-SUB.
007080     IF W-NAME-SOURCE (W-NAME-SCAN-SUB:3) = "ICE"
007090        MOVE "Y" TO W-CTC-ICE-FLAG (W-CTC-IDX).
007100
007110 3046-CHECK-ONE-ICE-POSITION-EXIT.
007120     EXIT.
007130*    -------------------------------------------------------------
007140*    STEP 5 AND 6 -- MERGE EVERY SURVIVING GROUP, THEN APPEND THE
007150*    CONTACTS THAT NEVER JOINED A GROUP.
007160*    -------------------------------------------------------------
007170 4600-BUILD-FINAL-OUTPUT-TABLE.
007180
007190*    MERGED GROUPS ARE BUILT FIRST SO THEY LAND AT THE FRONT OF
007200*    W-OUTPUT-TABLE -- 6310 AND 9000 BELOW BOTH DEPEND ON W-OUT-IDX
007210*    1 THRU W-DUPLICATE-GROUPS BEING EXACTLY THE MERGE RESULTS.
007220     INITIALIZE W-OUTPUT-TABLE.
007230     MOVE 0 TO W-OUTPUT-TABLE-COUNT.
007240     MOVE 0 TO W-GROUP-SUB.
007250
007260     PERFORM 4610-PROCESS-ONE-GROUP-NUMBER
007270        THRU 4610-PROCESS-ONE-GROUP-NUMBER-EXIT
007280        UNTIL W-GROUP-SUB >= W-NEXT-GROUP-NUMBER.
007290
007300     PERFORM 5000-APPEND-NON-DUPLICATES
007310        THRU 5000-APPEND-NON-DUPLICATES-EXIT.
007320
007330     MOVE W-OUTPUT-TABLE-COUNT TO W-FINAL-CONTACTS.
007340
007350 4600-BUILD-FINAL-OUTPUT-TABLE-EXIT.
007360     EXIT.
007370*    -------------------------------------------------------------
007380*    MERGES ONE GROUP NUMBER'S MEMBERS, IF IT HAS ANY, AND ROLLS ITS
007390*    COUNTS AND AUDIT LINES INTO THE RUN TOTALS.
007400 4610-PROCESS-ONE-GROUP-NUMBER.
007410
007420*    WALKS EVERY GROUP NUMBER PL-GROUP HANDED OUT, WHETHER OR NOT IT
007430*    STILL HAS ANY MEMBERS AFTER THE ICE-EXCLUSION RULE RAN.
007440     ADD 1 TO W-GROUP-SUB.
007450     MOVE W-GROUP-SUB TO W-CURRENT-GROUP-ID.
007460
007470     PERFORM 4000-MERGE-GROUP-MEMBERS
007480        THRU 4000-MERGE-GROUP-MEMBERS-EXIT.
007490
007500*    A GROUP NUMBER WITH NO BASE MEANS EVERY CONTACT ASSIGNED TO IT
007510*    BY 3500 GOT WITHDRAWN AGAIN BY THE ICE-EXCLUSION RULE (TKT 4802)
007520*    -- NOTHING TO ROLL INTO THE TOTALS OR WRITE TO RUN-LOG.
007530     IF W-MERGE-GROUP-HAS-BASE
007540        MOVE W-GROUP-CRITERIA-TEXT (W-CURRENT-GROUP-ID)
007550          TO W-OUT-CRITERIA-TEXT (W-OUTPUT-TABLE-COUNT)
007560        ADD 1 TO W-DUPLICATE-GROUPS
007570        ADD W-OUT-SOURCE-COUNT (W-OUTPUT-TABLE-COUNT)
007580          TO W-CONTACTS-IN-DUPES
007590        PERFORM 4620-WRITE-MERGE-AUDIT-LINES
007600           THRU 4620-WRITE-MERGE-AUDIT-LINES-EXIT.
007610
007620 4610-PROCESS-ONE-GROUP-NUMBER-EXIT.
007630     EXIT.
007640*    -------------------------------------------------------------
007650*    WRITES THE GROUP-FOUND AND MATCHED-ON LINES FOR ONE MERGED GROUP
007660*    TO RUN-LOG, PLUS A VERBOSE MERGE-RESULT LINE WHEN UPSI-0 IS ON.
007670
007680*    ONE RUN-LOG LINE PER SOURCE CONTACT THAT FED A MERGED GROUP,
007690*    SHOWING WHICH OUTPUT ENTRY IT LANDED IN -- THE AUDIT TRAIL A
007700*    SUPPORT CALL ABOUT "WHERE DID MY CONTACT GO" STARTS FROM.
007710 4620-WRITE-MERGE-AUDIT-LINES.
007720
007730*    TWO LINES TO RUN-LOG FOR EVERY MERGED GROUP -- HOW MANY SOURCE
007740*    RECORDS FOUND, AND WHAT MATCHED THEM.  A THIRD, VERBOSE LINE
007750*    FOLLOWS BELOW IF THE SITE'S UPSI SWITCH CALLS FOR IT.
007760     MOVE SPACES TO W-RUN-LOG-LINE.
007770     MOVE W-CURRENT-GROUP-ID TO W-RPT-EDIT-NUM.
007780     MOVE W-OUT-SOURCE-COUNT (W-OUTPUT-TABLE-COUNT) TO W-RPT-EDIT-NUM2.
007790     STRING "GROUP " DELIMITED BY SIZE
007800            W-RPT-EDIT-NUM DELIMITED BY SIZE
007810            " FOUND, " DELIMITED BY SIZE
007820            W-RPT-EDIT-NUM2 DELIMITED BY SIZE
007830            " MEMBERS." DELIMITED BY SIZE
007840       INTO W-RUN-LOG-LINE.
007850     MOVE W-RUN-LOG-LINE TO RUN-LOG-RECORD.
007860     WRITE RUN-LOG-RECORD.
007870
007880     MOVE SPACES TO W-RUN-LOG-LINE.
007890     STRING "  MATCHED ON " DELIMITED BY SIZE
007900            W-OUT-CRITERIA-TEXT (W-OUTPUT-TABLE-COUNT)
007910                              DELIMITED BY SIZE
007920       INTO W-RUN-LOG-LINE.
007930     MOVE W-RUN-LOG-LINE TO RUN-LOG-RECORD.
007940     WRITE RUN-LOG-RECORD.
007950
007960*    UPSI-0 TURNS ON A THIRD, MORE DETAILED RUN-LOG LINE PER GROUP --
007970*    OPERATIONS FLIPS IT WHEN CHASING DOWN A BAD MERGE.
007980     IF W-VERBOSE-RUN-LOG
007990        MOVE SPACES TO W-RUN-LOG-LINE
008000        MOVE W-CURRENT-GROUP-ID TO W-RPT-EDIT-NUM
008010        STRING "MERGE PERFORMED FOR GROUP " DELIMITED BY SIZE
008020               W-RPT-EDIT-NUM DELIMITED BY SIZE
008030               " -- RESULT NAME " DELIMITED BY SIZE
008040               W-OUT-FULL-NAME (W-OUTPUT-TABLE-COUNT)
008050                                 DELIMITED BY SIZE
008060          INTO W-RUN-LOG-LINE
008070        MOVE W-RUN-LOG-LINE TO RUN-LOG-RECORD
008080        WRITE RUN-LOG-RECORD.
008090
008100 4620-WRITE-MERGE-AUDIT-LINES-EXIT.
008110     EXIT.
008120*    -------------------------------------------------------------
008130*    APPENDS EVERY CONTACT THAT NEVER JOINED A GROUP STRAIGHT TO
008140*    W-OUTPUT-TABLE, UNCHANGED.
008150 5000-APPEND-NON-DUPLICATES.
008160
008170     MOVE 0 TO W-PASS-SUB.
008180     PERFORM 5010-CHECK-ONE-PASS-THROUGH
008190        THRU 5010-CHECK-ONE-PASS-THROUGH-EXIT
008200        UNTIL W-PASS-SUB >= W-TOTAL-CONTACTS.
008210
008220 5000-APPEND-NON-DUPLICATES-EXIT.
008230     EXIT.
008240*    -------------------------------------------------------------
008250*    CARRIES ONE CONTACT ACROSS TO THE OUTPUT TABLE IF ITS GROUP-ID
008260*    IS STILL ZERO.
008270 5010-CHECK-ONE-PASS-THROUGH.
008280
008290     ADD 1 TO W-PASS-SUB.
008300     IF W-CTC-GROUP-ID (W-PASS-SUB) = 0
008310        MOVE W-PASS-SUB TO W-MEMBER-SUB
008320        PERFORM 4020-START-MERGED-CONTACT
008330           THRU 4020-START-MERGED-CONTACT-EXIT.
008340
008350 5010-CHECK-ONE-PASS-THROUGH-EXIT.
008360     EXIT.
008370*    -------------------------------------------------------------
008380*    STEP 7 -- PREVIEW REPORT: STATISTICS, FIRST 10 GROUPS, MERGE
008390*    PREVIEW, VALIDATION BLOCK, PROCESSING SUMMARY.
008400*    -------------------------------------------------------------
008410 6000-WRITE-PREVIEW-REPORT.
008420
008430     PERFORM 6500-PRINT-PREVIEW-HEADINGS
008440        THRU 6500-PRINT-PREVIEW-HEADINGS-EXIT.
008450
008460     PERFORM 6100-PRINT-STATISTICS-BLOCK
008470        THRU 6100-PRINT-STATISTICS-BLOCK-EXIT.
008480
008490     PERFORM 6200-PRINT-GROUP-DETAIL-BLOCK
008500        THRU 6200-PRINT-GROUP-DETAIL-BLOCK-EXIT.
008510
008520     PERFORM 6300-PRINT-MERGE-PREVIEW-BLOCK
008530        THRU 6300-PRINT-MERGE-PREVIEW-BLOCK-EXIT.
008540
008550*    VALIDATION REPORT AND PROCESSING SUMMARY BLOCKS ARE FILLED IN
008560*    AFTER STEP 10 RUNS -- SEE 9100-PRINT-VALIDATION-BLOCK AND
008570*    9600-PRINT-SUMMARY-BLOCK BELOW.
008580
008590 6000-WRITE-PREVIEW-REPORT-EXIT.
008600     EXIT.
008610*    -------------------------------------------------------------
008620*    PRINTS THE FIVE HEADLINE NUMBERS -- TOTAL, GROUPS, CONTACTS IN
008630*    GROUPS, MERGED, FINAL -- PLUS THE REDUCTION PERCENT.
008640
008650*    EACH NUMBER GETS ITS OWN MOVE-STRING-PERFORM TRIPLET -- EDIT THE
008660*    COUNT INTO W-RPT-EDIT-NUM, STRING IT INTO THE LABEL, WRITE THE
008670*    LINE -- RATHER THAN ONE BIG STRING FOR ALL FIVE NUMBERS, SO A
008680*    BLANK LINE CAN SIT BETWEEN EACH WITHOUT SPECIAL-CASING.
008690 6100-PRINT-STATISTICS-BLOCK.
008700
008710     MOVE "STATISTICS" TO W-PREVIEW-TEXT-LINE.
008720     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
008730
008740     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
008750     MOVE W-TOTAL-CONTACTS TO W-RPT-EDIT-NUM.
008760     STRING "  TOTAL CONTACTS . . . . . . " DELIMITED BY SIZE
008770            W-RPT-EDIT-NUM DELIMITED BY SIZE
008780       INTO W-PREVIEW-TEXT-LINE.
008790     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
008800
008810     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
008820     MOVE W-DUPLICATE-GROUPS TO W-RPT-EDIT-NUM.
008830     STRING "  DUPLICATE GROUPS . . . . . " DELIMITED BY SIZE
008840            W-RPT-EDIT-NUM DELIMITED BY SIZE
008850       INTO W-PREVIEW-TEXT-LINE.
008860     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
008870
008880     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
008890     MOVE W-CONTACTS-IN-DUPES TO W-RPT-EDIT-NUM.
008900     STRING "  CONTACTS IN GROUPS . . . . " DELIMITED BY SIZE
008910            W-RPT-EDIT-NUM DELIMITED BY SIZE
008920       INTO W-PREVIEW-TEXT-LINE.
008930     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
008940
008950*    CONTACTS-TO-BE-MERGED IS CONTACTS-IN-GROUPS MINUS THE GROUPS
008960*    THEMSELVES -- EACH GROUP KEEPS ONE SURVIVING RECORD, SO EVERY
008970*    OTHER MEMBER OF THE GROUP IS WHAT ACTUALLY DISAPPEARS.
008980     COMPUTE W-CONTACTS-MERGED =
008990             W-CONTACTS-IN-DUPES - W-DUPLICATE-GROUPS.
009000
009010     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
009020     MOVE W-CONTACTS-MERGED TO W-RPT-EDIT-NUM.
009030     STRING "  CONTACTS TO BE MERGED . . " DELIMITED BY SIZE
009040            W-RPT-EDIT-NUM DELIMITED BY SIZE
009050       INTO W-PREVIEW-TEXT-LINE.
009060     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
009070
009080     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
009090     MOVE W-FINAL-CONTACTS TO W-RPT-EDIT-NUM.
009100     STRING "  FINAL CONTACT COUNT . . . " DELIMITED BY SIZE
009110            W-RPT-EDIT-NUM DELIMITED BY SIZE
009120       INTO W-PREVIEW-TEXT-LINE.
009130     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
009140
009150*    GUARD AGAINST A DIVIDE BY ZERO WHEN CONTACT-IN SOMEHOW GOT THIS
009160*    FAR WITH NO CONTACTS COUNTED.
009170     IF W-TOTAL-CONTACTS = 0
009180        MOVE 0 TO W-REDUCTION-PERCENT
009190     ELSE
009200        COMPUTE W-REDUCTION-PERCENT ROUNDED =
009210                (W-TOTAL-CONTACTS - W-FINAL-CONTACTS) * 100
009220                / W-TOTAL-CONTACTS.
009230
009240     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
009250     MOVE W-REDUCTION-PERCENT TO W-RPT-EDIT-PCT.
009260     STRING "  REDUCTION PERCENT . . . . " DELIMITED BY SIZE
009270            W-RPT-EDIT-PCT DELIMITED BY SIZE
009280            "%" DELIMITED BY SIZE
009290       INTO W-PREVIEW-TEXT-LINE.
009300     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
009310
009320     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
009330     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
009340
009350 6100-PRINT-STATISTICS-BLOCK-EXIT.
009360     EXIT.
009370*    -------------------------------------------------------------
009380*    FIRST 10 GROUPS -- GROUP NUMBER, MEMBER COUNT, EACH MEMBER'S
009390*    NAME AND UP TO 2 PHONES/EMAILS.
009400*    -------------------------------------------------------------
009410 6200-PRINT-GROUP-DETAIL-BLOCK.
009420
009430     MOVE "GROUP DETAIL (FIRST 10 GROUPS)" TO W-PREVIEW-TEXT-LINE.
009440     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
009450
009460     MOVE 0 TO W-PREVIEW-GROUP-SHOWN.
009470     MOVE 0 TO W-GROUP-SUB.
009480
009490     PERFORM 6210-CONSIDER-ONE-GROUP-FOR-DETAIL
009500        THRU 6210-CONSIDER-ONE-GROUP-FOR-DETAIL-EXIT
009510        UNTIL W-GROUP-SUB >= W-NEXT-GROUP-NUMBER
009520           OR W-PREVIEW-GROUP-SHOWN >= 10.
009530
009540*    THE PREVIEW ONLY LISTS THE FIRST 10 GROUPS IN DETAIL -- THIS
009550*    TACKS ON HOW MANY MORE THERE WERE.  USED TO MOVE THE GROUP
009560*    COUNT INSTEAD OF THE LEFTOVER COUNT (TKT 5021).
009570     IF W-DUPLICATE-GROUPS > W-PREVIEW-GROUP-SHOWN
009580        MOVE SPACES TO W-PREVIEW-TEXT-LINE
009590        COMPUTE W-RPT-EDIT-NUM =
009600           W-DUPLICATE-GROUPS - W-PREVIEW-GROUP-SHOWN
009610        STRING "  ... AND " DELIMITED BY SIZE
009620               W-RPT-EDIT-NUM DELIMITED BY SIZE
009630               " MORE GROUPS" DELIMITED BY SIZE
009640          INTO W-PREVIEW-TEXT-LINE
009650        PERFORM 6900-WRITE-PREVIEW-LINE
009660           THRU 6900-WRITE-PREVIEW-LINE-EXIT.
009670
009680 6200-PRINT-GROUP-DETAIL-BLOCK-EXIT.
009690     EXIT.
009700*    -------------------------------------------------------------
009710*    COUNTS ONE GROUP'S MEMBERS; IF IT HAS ANY, PRINTS ITS HEADING
009720*    AND MEMBER LIST.
009730 6210-CONSIDER-ONE-GROUP-FOR-DETAIL.
009740
009750*    6220 BELOW HAS TO WALK THE WHOLE CONTACT TABLE EVERY TIME --
009760*    THERE IS NO INDEX FROM GROUP NUMBER TO MEMBER LIST, ONLY
009770*    GROUP-ID STAMPED ON EACH CONTACT BY 3500.
009780     ADD 1 TO W-GROUP-SUB.
009790     MOVE 0 TO W-PREVIEW-MEMBER-COUNT.
009800     MOVE 0 TO W-PREVIEW-MEMBER-SUB.
009810     PERFORM 6220-COUNT-ONE-GROUP-MEMBER
009820        THRU 6220-COUNT-ONE-GROUP-MEMBER-EXIT
009830        UNTIL W-PREVIEW-MEMBER-SUB >= W-TOTAL-CONTACTS.
009840
009850     IF W-PREVIEW-MEMBER-COUNT > 0
009860        ADD 1 TO W-PREVIEW-GROUP-SHOWN
009870
009880        MOVE SPACES TO W-PREVIEW-TEXT-LINE
009890        MOVE W-GROUP-SUB TO W-RPT-EDIT-NUM
009900        MOVE W-PREVIEW-MEMBER-COUNT TO W-RPT-EDIT-NUM2
009910        STRING "  GROUP " DELIMITED BY SIZE
009920               W-RPT-EDIT-NUM DELIMITED BY SIZE
009930               " -- " DELIMITED BY SIZE
009940               W-RPT-EDIT-NUM2 DELIMITED BY SIZE
009950               " MEMBERS" DELIMITED BY SIZE
009960          INTO W-PREVIEW-TEXT-LINE
009970        PERFORM 6900-WRITE-PREVIEW-LINE
009980           THRU 6900-WRITE-PREVIEW-LINE-EXIT
009990
010000        MOVE 0 TO W-PREVIEW-MEMBER-SUB
010010        PERFORM 6230-PRINT-ONE-GROUP-MEMBER
010020           THRU 6230-PRINT-ONE-GROUP-MEMBER-EXIT
010030           UNTIL W-PREVIEW-MEMBER-SUB >= W-TOTAL-CONTACTS.
010040
010050 6210-CONSIDER-ONE-GROUP-FOR-DETAIL-EXIT.
010060     EXIT.
010070*    -------------------------------------------------------------
010080*    ADDS 1 IF THE CONTACT AT THIS SUBSCRIPT BELONGS TO THE GROUP
010090*    CURRENTLY BEING COUNTED.
010100 6220-COUNT-ONE-GROUP-MEMBER.
010110
010120     ADD 1 TO W-PREVIEW-MEMBER-SUB.
010130     IF W-CTC-GROUP-ID (W-PREVIEW-MEMBER-SUB) = W-GROUP-SUB
010140        ADD 1 TO W-PREVIEW-MEMBER-COUNT.
010150
010160 6220-COUNT-ONE-GROUP-MEMBER-EXIT.
010170     EXIT.
010180*    -------------------------------------------------------------
010190*    PRINTS ONE MEMBER'S NAME AND FIRST TWO PHONES/E-MAILS IF IT
010200*    BELONGS TO THE CURRENT GROUP.
010210
010220*    FIRST TWO PHONES AND FIRST TWO E-MAILS ONLY -- THIS LINE SHOWS
010230*    THE RAW BEFORE-MERGE RECORD FOR A HUMAN TO EYEBALL, NOT THE
010240*    FULL DETAIL THE MERGE PREVIEW BLOCK BELOW GIVES THE RESULT.
010250 6230-PRINT-ONE-GROUP-MEMBER.
010260
010270     ADD 1 TO W-PREVIEW-MEMBER-SUB.
010280     IF W-CTC-GROUP-ID (W-PREVIEW-MEMBER-SUB) = W-GROUP-SUB
010290        PERFORM 6560-CHECK-PREVIEW-PAGE-BREAK
010300           THRU 6560-CHECK-PREVIEW-PAGE-BREAK-EXIT
010310
010320        MOVE SPACES TO W-PREVIEW-TEXT-LINE
010330        STRING "    - " DELIMITED BY SIZE
010340               W-CTC-FULL-NAME (W-PREVIEW-MEMBER-SUB)
010350                                 DELIMITED BY SIZE
010360               "  " DELIMITED BY SIZE
010370               W-CTC-PHONE-NUMBER (W-PREVIEW-MEMBER-SUB, 1)
010380                                 DELIMITED BY SIZE
010390               " " DELIMITED BY SIZE
010400               W-CTC-PHONE-NUMBER (W-PREVIEW-MEMBER-SUB, 2)
010410                                 DELIMITED BY SIZE
010420               " " DELIMITED BY SIZE
010430               W-CTC-EMAIL-ADDRESS (W-PREVIEW-MEMBER-SUB, 1)
010440                                 DELIMITED BY SIZE
010450               " " DELIMITED BY SIZE
010460               W-CTC-EMAIL-ADDRESS (W-PREVIEW-MEMBER-SUB, 2)
010470                                 DELIMITED BY SIZE
010480          INTO W-PREVIEW-TEXT-LINE
010490        PERFORM 6900-WRITE-PREVIEW-LINE
010500           THRU 6900-WRITE-PREVIEW-LINE-EXIT
010510        ADD 1 TO W-PREVIEW-LINE-COUNT.
010520
010530 6230-PRINT-ONE-GROUP-MEMBER-EXIT.
010540     EXIT.
010550*    -------------------------------------------------------------
010560*    MERGE PREVIEW BLOCK -- THE MERGED RESULT OF EACH GROUP, WHICH
010570*    IS SIMPLY THE MATCHING ENTRY ALREADY BUILT IN W-OUTPUT-TABLE
010580*    BY 4600 ABOVE, SINCE MERGED GROUPS ARE WRITTEN FIRST.
010590*    -------------------------------------------------------------
010600 6300-PRINT-MERGE-PREVIEW-BLOCK.
010610
010620     MOVE "MERGE PREVIEW" TO W-PREVIEW-TEXT-LINE.
010630     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
010640
010650*    MERGED GROUPS SIT AT THE FRONT OF W-OUTPUT-TABLE (4600 BUILT IT
010660*    THAT WAY), SO SUBSCRIPTS 1 THRU W-DUPLICATE-GROUPS ARE EXACTLY
010670*    THE RESULTS THIS BLOCK NEEDS TO SHOW.
010680     MOVE 0 TO W-OUT-IDX.
010690     PERFORM 6310-PRINT-ONE-MERGE-RESULT
010700        THRU 6310-PRINT-ONE-MERGE-RESULT-EXIT
010710        UNTIL W-OUT-IDX >= W-DUPLICATE-GROUPS.
010720
010730 6300-PRINT-MERGE-PREVIEW-BLOCK-EXIT.
010740     EXIT.
010750*    -------------------------------------------------------------
010760*    PRINTS ONE MERGED GROUP'S RESULT NAME, SOURCE COUNT, MATCH
010770*    CRITERIA TEXT, AND UP TO 3 PHONES/E-MAILS.
010780
010790*    FOUR LINES PER GROUP -- NAME AND SOURCE COUNT, THE MATCH-
010800*    CRITERIA TEXT PL-MATCH.CBL BUILT, UP TO 3 PHONES, AND UP TO 3
010810*    E-MAILS -- WITH AN OVERFLOW NOTE WHEN THE MERGED CONTACT CARRIES
010820*    MORE THAN THE THREE SHOWN.
010830 6310-PRINT-ONE-MERGE-RESULT.
010840
010850     SET W-OUT-IDX UP BY 1.
010860
010870     PERFORM 6560-CHECK-PREVIEW-PAGE-BREAK
010880        THRU 6560-CHECK-PREVIEW-PAGE-BREAK-EXIT.
010890
010900     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
010910     MOVE W-OUT-SOURCE-COUNT (W-OUT-IDX) TO W-RPT-EDIT-NUM.
010920     STRING "  " DELIMITED BY SIZE
010930            W-OUT-FULL-NAME (W-OUT-IDX) DELIMITED BY SIZE
010940            "  (" DELIMITED BY SIZE
010950            W-RPT-EDIT-NUM DELIMITED BY SIZE
010960            " SOURCE CONTACTS)" DELIMITED BY SIZE
010970       INTO W-PREVIEW-TEXT-LINE.
010980     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
010990
011000     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
011010     STRING "    MATCHED ON: " DELIMITED BY SIZE
011020            W-OUT-CRITERIA-TEXT (W-OUT-IDX) DELIMITED BY SIZE
011030       INTO W-PREVIEW-TEXT-LINE.
011040     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
011050
011060     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
011070     MOVE SPACES TO W-PREVIEW-TEXT-LINE (3:30).
011080     STRING W-OUT-PHONE-NUMBER (W-OUT-IDX, 1) DELIMITED BY SIZE
011090            " " DELIMITED BY SIZE
011100            W-OUT-PHONE-NUMBER (W-OUT-IDX, 2) DELIMITED BY SIZE
011110            " " DELIMITED BY SIZE
011120            W-OUT-PHONE-NUMBER (W-OUT-IDX, 3) DELIMITED BY SIZE
011130       INTO W-PREVIEW-TEXT-LINE (5:70).
011140     IF W-OUT-PHONE-COUNT (W-OUT-IDX) > 3
011150        PERFORM 6320-APPEND-PHONE-OVERFLOW-NOTE
011160           THRU 6320-APPEND-PHONE-OVERFLOW-NOTE-EXIT.
011170     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
011180
011190     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
011200     STRING W-OUT-EMAIL-ADDRESS (W-OUT-IDX, 1) DELIMITED BY SIZE
011210            " " DELIMITED BY SIZE
011220            W-OUT-EMAIL-ADDRESS (W-OUT-IDX, 2) DELIMITED BY SIZE
011230            " " DELIMITED BY SIZE
011240            W-OUT-EMAIL-ADDRESS (W-OUT-IDX, 3) DELIMITED BY SIZE
011250       INTO W-PREVIEW-TEXT-LINE (5:70).
011260     IF W-OUT-EMAIL-COUNT (W-OUT-IDX) > 3
011270        PERFORM 6330-APPEND-EMAIL-OVERFLOW-NOTE
011280           THRU 6330-APPEND-EMAIL-OVERFLOW-NOTE-EXIT.
011290     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
011300
011310 6310-PRINT-ONE-MERGE-RESULT-EXIT.
011320     EXIT.
011330*    -------------------------------------------------------------
011340*    TACKS A "(+n MORE)" NOTE ONTO THE PHONE LINE WHEN A MERGED
011350*    CONTACT CARRIES MORE THAN 3 PHONES.
011360 6320-APPEND-PHONE-OVERFLOW-NOTE.
011370
011380     COMPUTE W-MATCH-PHONE-SUB-1 =
011390             W-OUT-PHONE-COUNT (W-OUT-IDX) - 3.
011400     MOVE W-MATCH-PHONE-SUB-1 TO W-RPT-EDIT-NUM.
011410     MOVE W-PREVIEW-TEXT-LINE (1:60) TO W-NAME-SOURCE.
011420     STRING W-NAME-SOURCE DELIMITED BY SIZE
011430            " (+" DELIMITED BY SIZE
011440            W-RPT-EDIT-NUM DELIMITED BY SIZE
011450            " MORE)" DELIMITED BY SIZE
011460       INTO W-PREVIEW-TEXT-LINE.
011470
011480 6320-APPEND-PHONE-OVERFLOW-NOTE-EXIT.
011490     EXIT.
011500*    -------------------------------------------------------------
011510*    SAME IDEA AS 6320, FOR E-MAILS PAST THE FIRST 3.
011520 6330-APPEND-EMAIL-OVERFLOW-NOTE.
011530
011540     COMPUTE W-MATCH-EMAIL-SUB-1 =
011550             W-OUT-EMAIL-COUNT (W-OUT-IDX) - 3.
011560     MOVE W-MATCH-EMAIL-SUB-1 TO W-RPT-EDIT-NUM.
011570     MOVE W-PREVIEW-TEXT-LINE (1:60) TO W-NAME-SOURCE.
011580     STRING W-NAME-SOURCE DELIMITED BY SIZE
011590            " (+" DELIMITED BY SIZE
011600            W-RPT-EDIT-NUM DELIMITED BY SIZE
011610            " MORE)" DELIMITED BY SIZE
011620       INTO W-PREVIEW-TEXT-LINE.
011630
011640 6330-APPEND-EMAIL-OVERFLOW-NOTE-EXIT.
011650     EXIT.
011660*    -------------------------------------------------------------
011670*    WRITES ONE LINE TO PREVIEW-RPT, CHECKING FOR A PAGE BREAK FIRST.
011680 6900-WRITE-PREVIEW-LINE.
011690
011700     PERFORM 6560-CHECK-PREVIEW-PAGE-BREAK
011710        THRU 6560-CHECK-PREVIEW-PAGE-BREAK-EXIT.
011720
011730*    PAGE-BREAK CHECK FIRST, THEN THE ACTUAL WRITE -- EVERY PREVIEW
011740*    LINE IN THE REPORT GOES THROUGH THIS ONE PARAGRAPH.
011750     MOVE W-PREVIEW-TEXT-LINE TO PREVIEW-RPT-RECORD.
011760     WRITE PREVIEW-RPT-RECORD AFTER ADVANCING 1.
011770     ADD 1 TO W-PREVIEW-LINE-COUNT.
011780
011790 6900-WRITE-PREVIEW-LINE-EXIT.
011800     EXIT.
011810*    -------------------------------------------------------------
011820*    STEP 8 -- WRITE THE FINAL TABLE TO CONTACT-OUT, MERGED GROUPS
011830*    FIRST (THEY ARE ALREADY FIRST IN W-OUTPUT-TABLE).
011840*    -------------------------------------------------------------
011850 7000-WRITE-CONTACT-OUT-FILE.
011860
011870     MOVE 0 TO W-OUT-IDX.
011880     PERFORM 7010-WRITE-ONE-OUT-RECORD
011890        THRU 7010-WRITE-ONE-OUT-RECORD-EXIT
011900        UNTIL W-OUT-IDX >= W-OUTPUT-TABLE-COUNT.
011910
011920 7000-WRITE-CONTACT-OUT-FILE-EXIT.
011930     EXIT.
011940*    -------------------------------------------------------------
011950*    WRITES ONE FINAL CONTACT TO CONTACT-OUT, RECONSTRUCTING THE NAME
011960*    FIRST IF IT SOMEHOW CAME UP BLANK.
011970 7010-WRITE-ONE-OUT-RECORD.
011980
011990     SET W-OUT-IDX UP BY 1.
012000
012010     IF W-OUT-FULL-NAME (W-OUT-IDX) = SPACES
012020        PERFORM 7100-RECONSTRUCT-OUTPUT-NAME
012030           THRU 7100-RECONSTRUCT-OUTPUT-NAME-EXIT.
012040
012050*    NAME FIELDS MOVE STRAIGHT ACROSS -- THE OUTPUT TABLE ENTRY IS
012060*    ALREADY LAID OUT THE SAME WAY CTCO-RECORD IS, JUST WITHOUT THE
012070*    SEQUENCE-NUMBER AND FLAG BYTES THE FILE RECORD CARRIES.
012080     MOVE W-OUT-FULL-NAME    (W-OUT-IDX) TO CTCO-FULL-NAME.
012090     MOVE W-OUT-FIRST-NAME   (W-OUT-IDX) TO CTCO-FIRST-NAME.
012100     MOVE W-OUT-LAST-NAME    (W-OUT-IDX) TO CTCO-LAST-NAME.
012110     MOVE W-OUT-MIDDLE-NAME  (W-OUT-IDX) TO CTCO-MIDDLE-NAME.
012120     MOVE W-OUT-NAME-PREFIX  (W-OUT-IDX) TO CTCO-NAME-PREFIX.
012130     MOVE W-OUT-NAME-SUFFIX  (W-OUT-IDX) TO CTCO-NAME-SUFFIX.
012140     MOVE W-OUT-ORGANIZATION (W-OUT-IDX) TO CTCO-ORGANIZATION.
012150     MOVE W-OUT-JOB-TITLE    (W-OUT-IDX) TO CTCO-JOB-TITLE.
012160     MOVE W-OUT-DEPARTMENT   (W-OUT-IDX) TO CTCO-DEPARTMENT.
012170     MOVE W-OUT-BIRTHDAY     (W-OUT-IDX) TO CTCO-BIRTHDAY.
012180     MOVE W-OUT-ANNIVERSARY  (W-OUT-IDX) TO CTCO-ANNIVERSARY.
012190
012200     MOVE W-OUT-PHONE-COUNT (W-OUT-IDX) TO CTCO-PHONE-COUNT.
012210     MOVE 0 TO W-PHONE-SUB.
012220     PERFORM 7020-COPY-ONE-OUT-PHONE
012230        THRU 7020-COPY-ONE-OUT-PHONE-EXIT
012240        UNTIL W-PHONE-SUB >= 5.
012250
012260     MOVE W-OUT-EMAIL-COUNT (W-OUT-IDX) TO CTCO-EMAIL-COUNT.
012270     MOVE 0 TO W-EMAIL-SUB.
012280     PERFORM 7030-COPY-ONE-OUT-EMAIL
012290        THRU 7030-COPY-ONE-OUT-EMAIL-EXIT
012300        UNTIL W-EMAIL-SUB >= 5.
012310
012320     MOVE W-OUT-ADDR-COUNT (W-OUT-IDX) TO CTCO-ADDR-COUNT.
012330     MOVE 0 TO W-ADDR-SUB.
012340     PERFORM 7040-COPY-ONE-OUT-ADDRESS
012350        THRU 7040-COPY-ONE-OUT-ADDRESS-EXIT
012360        UNTIL W-ADDR-SUB >= 3.
012370
012380     MOVE W-OUT-NOTE-COUNT (W-OUT-IDX) TO CTCO-NOTE-COUNT.
012390     MOVE 0 TO W-NOTE-SUB.
012400     PERFORM 7050-COPY-ONE-OUT-NOTE
012410        THRU 7050-COPY-ONE-OUT-NOTE-EXIT
012420        UNTIL W-NOTE-SUB >= 3.
012430
012440     WRITE CTCO-RECORD.
012450
012460 7010-WRITE-ONE-OUT-RECORD-EXIT.
012470     EXIT.
012480*    -------------------------------------------------------------
012490*    COPIES ONE PHONE SLOT FROM THE OUTPUT TABLE ENTRY TO CTCO-RECORD.
012500
012510*    MIRRORS 2020 ABOVE IN REVERSE -- TABLE ENTRY OUT TO THE
012520*    CTCO-RECORD SLOT, NO FURTHER TRANSFORMATION NEEDED SINCE THE
012530*    MERGE STEP ALREADY SETTLED WHAT GOES IN EACH SLOT.
012540 7020-COPY-ONE-OUT-PHONE.
012550
012560     ADD 1 TO W-PHONE-SUB.
012570     MOVE W-OUT-PHONE-TYPE (W-OUT-IDX, W-PHONE-SUB)
012580       TO CTCO-PHONE-TYPE (W-PHONE-SUB).
012590     MOVE W-OUT-PHONE-NUMBER (W-OUT-IDX, W-PHONE-SUB)
012600       TO CTCO-PHONE-NUMBER (W-PHONE-SUB).
012610
012620 7020-COPY-ONE-OUT-PHONE-EXIT.
012630     EXIT.
012640*    -------------------------------------------------------------
012650*    COPIES ONE E-MAIL SLOT FROM THE OUTPUT TABLE ENTRY TO CTCO-RECORD.
012660
012670*    SAME MIRROR-OF-2030 IDEA, FOR E-MAIL.
012680 7030-COPY-ONE-OUT-EMAIL.
012690
012700     ADD 1 TO W-EMAIL-SUB.
012710     MOVE W-OUT-EMAIL-TYPE (W-OUT-IDX, W-EMAIL-SUB)
012720       TO CTCO-EMAIL-TYPE (W-EMAIL-SUB).
012730     MOVE W-OUT-EMAIL-ADDRESS (W-OUT-IDX, W-EMAIL-SUB)
012740       TO CTCO-EMAIL-ADDRESS (W-EMAIL-SUB).
012750
012760 7030-COPY-ONE-OUT-EMAIL-EXIT.
012770     EXIT.
012780*    -------------------------------------------------------------
012790*    COPIES ONE ADDRESS SLOT FROM THE OUTPUT TABLE ENTRY TO CTCO-RECORD.
012800
012810*    SIX FIELDS, SAME ORDER AS 2040 ABOVE AND AS CONTACT-OUT'S OWN
012820*    ADDRESS GROUP -- TYPE / STREET / CITY / REGION / POSTAL / COUNTRY.
012830 7040-COPY-ONE-OUT-ADDRESS.
012840
012850     ADD 1 TO W-ADDR-SUB.
012860     MOVE W-OUT-ADDR-TYPE (W-OUT-IDX, W-ADDR-SUB)
012870       TO CTCO-ADDR-TYPE (W-ADDR-SUB).
012880     MOVE W-OUT-ADDR-STREET (W-OUT-IDX, W-ADDR-SUB)
012890       TO CTCO-ADDR-STREET (W-ADDR-SUB).
012900     MOVE W-OUT-ADDR-CITY (W-OUT-IDX, W-ADDR-SUB)
012910       TO CTCO-ADDR-CITY (W-ADDR-SUB).
012920     MOVE W-OUT-ADDR-REGION (W-OUT-IDX, W-ADDR-SUB)
012930       TO CTCO-ADDR-REGION (W-ADDR-SUB).
012940     MOVE W-OUT-ADDR-POSTAL-CODE (W-OUT-IDX, W-ADDR-SUB)
012950       TO CTCO-ADDR-POSTAL-CODE (W-ADDR-SUB).
012960     MOVE W-OUT-ADDR-COUNTRY (W-OUT-IDX, W-ADDR-SUB)
012970       TO CTCO-ADDR-COUNTRY (W-ADDR-SUB).
012980
012990 7040-COPY-ONE-OUT-ADDRESS-EXIT.
013000     EXIT.
013010*    -------------------------------------------------------------
013020*    COPIES ONE NOTE SLOT FROM THE OUTPUT TABLE ENTRY TO CTCO-RECORD.
013030 7050-COPY-ONE-OUT-NOTE.
013040
013050     ADD 1 TO W-NOTE-SUB.
013060     MOVE W-OUT-NOTE (W-OUT-IDX, W-NOTE-SUB)
013070       TO CTCO-NOTE (W-NOTE-SUB).
013080
013090 7050-COPY-ONE-OUT-NOTE-EXIT.
013100     EXIT.
013110*    -------------------------------------------------------------
013120*    WRITE-TIME FALLBACK -- RECONSTRUCT FROM PARTS, ELSE "UNKNOWN".
013130*    THIS SHOULD NEVER ACTUALLY FIRE SINCE 2500 ABOVE ALREADY GIVES
013140*    EVERY CONTACT A NAME AT PARSE TIME, BUT THE WRITER KEEPS ITS
013150*    OWN BACKSTOP IN CASE A FUTURE CHANGE TO THE MERGE RULES EVER
013160*    CLEARS FULL-NAME ON THE WAY THROUGH.
013170*    -------------------------------------------------------------
013180 7100-RECONSTRUCT-OUTPUT-NAME.
013190
013200     MOVE SPACES TO W-NAME-RESULT.
013210
013220     MOVE W-OUT-NAME-PREFIX (W-OUT-IDX) TO W-NAME-SOURCE.
013230     IF W-OUT-NAME-PREFIX (W-OUT-IDX) NOT = SPACES
013240        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
013250
013260     MOVE W-OUT-FIRST-NAME (W-OUT-IDX) TO W-NAME-SOURCE.
013270     IF W-OUT-FIRST-NAME (W-OUT-IDX) NOT = SPACES
013280        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
013290
013300     MOVE W-OUT-MIDDLE-NAME (W-OUT-IDX) TO W-NAME-SOURCE.
013310     IF W-OUT-MIDDLE-NAME (W-OUT-IDX) NOT = SPACES
013320        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
013330
013340     MOVE W-OUT-LAST-NAME (W-OUT-IDX) TO W-NAME-SOURCE.
013350     IF W-OUT-LAST-NAME (W-OUT-IDX) NOT = SPACES
013360        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
013370
013380     MOVE W-OUT-NAME-SUFFIX (W-OUT-IDX) TO W-NAME-SOURCE.
013390     IF W-OUT-NAME-SUFFIX (W-OUT-IDX) NOT = SPACES
013400        PERFORM 2516-STRING-PART THRU 2516-STRING-PART-EXIT.
013410
013420     IF W-NAME-RESULT NOT = SPACES
013430        MOVE W-NAME-RESULT TO W-OUT-FULL-NAME (W-OUT-IDX)
013440     ELSE
013450        MOVE "Unknown" TO W-OUT-FULL-NAME (W-OUT-IDX).
013460
013470 7100-RECONSTRUCT-OUTPUT-NAME-EXIT.
013480     EXIT.
013490*    -------------------------------------------------------------
013500*    STEP 9 -- CSV EXPORT OF THE FINAL CONTACTS.
013510*    -------------------------------------------------------------
013520 8000-WRITE-CSV-REPORT.
013530
013540*    HEADER ROW FIRST, MATCHING THE COLUMN ORDER 8010 BUILDS BELOW --
013550*    NAME FIELDS, THEN 5 PHONES, 5 E-MAILS, 3 ADDRESSES, THEN
013560*    ORGANIZATION/TITLE/DEPARTMENT/NOTES/BIRTHDAY/ANNIVERSARY.
013570     MOVE W-CSV-HEADER-LINE TO CSV-RPT-RECORD.
013580     WRITE CSV-RPT-RECORD.
013590
013600     MOVE 0 TO W-OUT-IDX.
013610     PERFORM 8010-WRITE-ONE-CSV-DETAIL-LINE
013620        THRU 8010-WRITE-ONE-CSV-DETAIL-LINE-EXIT
013630        UNTIL W-OUT-IDX >= W-OUTPUT-TABLE-COUNT.
013640
013650 8000-WRITE-CSV-REPORT-EXIT.
013660     EXIT.
013670*    -------------------------------------------------------------
013680*    BUILDS ONE CSV DETAIL LINE FOR ONE FINAL CONTACT AND WRITES IT.
013690 8010-WRITE-ONE-CSV-DETAIL-LINE.
013700
013710     SET W-OUT-IDX UP BY 1.
013720
013730     MOVE SPACES TO CSV-RPT-RECORD.
013740*    RESET FOR THIS DETAIL LINE -- 8060 CHECKS THIS FLAG TO DECIDE
013750*    WHETHER THE NEXT FIELD APPENDED NEEDS A LEADING COMMA.
013760     MOVE "Y" TO W-CSV-FIRST-FIELD.
013770
013780     MOVE W-OUT-FULL-NAME   (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
013790     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
013800     MOVE W-OUT-FIRST-NAME  (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
013810     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
013820     MOVE W-OUT-LAST-NAME   (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
013830     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
013840     MOVE W-OUT-MIDDLE-NAME (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
013850     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
013860     MOVE W-OUT-NAME-PREFIX (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
013870     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
013880     MOVE W-OUT-NAME-SUFFIX (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
013890     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
013900
013910*    UP TO 5 PHONES, THEN 5 E-MAILS, THEN 3 ADDRESSES BELOW -- SAME
013920*    CEILINGS AS THE CONTACT-IN AND CONTACT-OUT RECORD LAYOUTS.
013930     MOVE 0 TO W-CSV-SUB.
013940     PERFORM 8070-APPEND-CSV-PHONE
013950        THRU 8070-APPEND-CSV-PHONE-EXIT
013960        UNTIL W-CSV-SUB >= 5.
013970
013980     MOVE 0 TO W-CSV-SUB.
013990     PERFORM 8075-APPEND-CSV-EMAIL
014000        THRU 8075-APPEND-CSV-EMAIL-EXIT
014010        UNTIL W-CSV-SUB >= 5.
014020
014030     MOVE 0 TO W-CSV-SUB.
014040     PERFORM 8080-APPEND-CSV-ADDRESS
014050        THRU 8080-APPEND-CSV-ADDRESS-EXIT
014060        UNTIL W-CSV-SUB >= 3.
014070
014080     MOVE W-OUT-ORGANIZATION (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
014090     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014100     MOVE W-OUT-JOB-TITLE    (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
014110     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014120     MOVE W-OUT-DEPARTMENT   (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
014130     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014140
014150     PERFORM 8085-JOIN-CSV-NOTES THRU 8085-JOIN-CSV-NOTES-EXIT.
014160     MOVE W-CSV-NOTE-JOIN TO W-CSV-FIELD-SOURCE.
014170     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014180
014190     MOVE W-OUT-BIRTHDAY    (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
014200     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014210     MOVE W-OUT-ANNIVERSARY (W-OUT-IDX) TO W-CSV-FIELD-SOURCE.
014220     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014230
014240     WRITE CSV-RPT-RECORD.
014250
014260 8010-WRITE-ONE-CSV-DETAIL-LINE-EXIT.
014270     EXIT.
014280*    -------------------------------------------------------------
014290*    APPENDS ONE PHONE'S TYPE AND NUMBER AS TWO CSV COLUMNS.
014300 8070-APPEND-CSV-PHONE.
014310
014320     ADD 1 TO W-CSV-SUB.
014330     MOVE W-OUT-PHONE-TYPE (W-OUT-IDX, W-CSV-SUB)
014340       TO W-CSV-FIELD-SOURCE.
014350     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014360     MOVE W-OUT-PHONE-NUMBER (W-OUT-IDX, W-CSV-SUB)
014370       TO W-CSV-FIELD-SOURCE.
014380     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014390
014400 8070-APPEND-CSV-PHONE-EXIT.
014410     EXIT.
014420*    -------------------------------------------------------------
014430*    APPENDS ONE E-MAIL'S TYPE AND ADDRESS AS TWO CSV COLUMNS.
014440 8075-APPEND-CSV-EMAIL.
014450
014460     ADD 1 TO W-CSV-SUB.
014470     MOVE W-OUT-EMAIL-TYPE (W-OUT-IDX, W-CSV-SUB)
014480       TO W-CSV-FIELD-SOURCE.
014490     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014500     MOVE W-OUT-EMAIL-ADDRESS (W-OUT-IDX, W-CSV-SUB)
014510       TO W-CSV-FIELD-SOURCE.
014520     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014530
014540 8075-APPEND-CSV-EMAIL-EXIT.
014550     EXIT.
014560*    -------------------------------------------------------------
014570*    ONE ADDRESS COLUMN-PAIR: TYPE, THEN A SINGLE JOINED STRING OF
014580*    STREET/CITY/REGION/POSTAL/COUNTRY (NON-BLANK PARTS ONLY).
014590*    -------------------------------------------------------------
014600 8080-APPEND-CSV-ADDRESS.
014610
014620     ADD 1 TO W-CSV-SUB.
014630     MOVE W-OUT-ADDR-TYPE (W-OUT-IDX, W-CSV-SUB)
014640       TO W-CSV-FIELD-SOURCE.
014650     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014660
014670*    BORROWS THE SAME W-NAME-RESULT/W-NAME-SOURCE JOIN FIELDS THE
014680*    FULL-NAME BUILD USES EARLIER IN THE RUN -- NO NEED FOR A SECOND
014690*    SET OF WORK FIELDS JUST FOR ADDRESSES.
014700     MOVE SPACES TO W-NAME-RESULT.
014710     MOVE W-OUT-ADDR-STREET (W-OUT-IDX, W-CSV-SUB) TO W-NAME-SOURCE.
014720     IF W-OUT-ADDR-STREET (W-OUT-IDX, W-CSV-SUB) NOT = SPACES
014730        PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
014740     MOVE W-OUT-ADDR-CITY (W-OUT-IDX, W-CSV-SUB) TO W-NAME-SOURCE.
014750     IF W-OUT-ADDR-CITY (W-OUT-IDX, W-CSV-SUB) NOT = SPACES
014760        PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
014770     MOVE W-OUT-ADDR-REGION (W-OUT-IDX, W-CSV-SUB) TO W-NAME-SOURCE.
014780     IF W-OUT-ADDR-REGION (W-OUT-IDX, W-CSV-SUB) NOT = SPACES
014790        PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
014800     MOVE W-OUT-ADDR-POSTAL-CODE (W-OUT-IDX, W-CSV-SUB)
014810       TO W-NAME-SOURCE.
014820     IF W-OUT-ADDR-POSTAL-CODE (W-OUT-IDX, W-CSV-SUB) NOT = SPACES
014830        PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
014840     MOVE W-OUT-ADDR-COUNTRY (W-OUT-IDX, W-CSV-SUB) TO W-NAME-SOURCE.
014850     IF W-OUT-ADDR-COUNTRY (W-OUT-IDX, W-CSV-SUB) NOT = SPACES
014860        PERFORM 8090-JOIN-ADDRESS-PART THRU 8090-JOIN-ADDRESS-PART-EXIT.
014870
014880     MOVE W-NAME-RESULT TO W-CSV-FIELD-SOURCE.
014890     PERFORM 8060-APPEND-CSV-FIELD THRU 8060-APPEND-CSV-FIELD-EXIT.
014900
014910 8080-APPEND-CSV-ADDRESS-EXIT.
014920     EXIT.
014930*    -------------------------------------------------------------
014940*    JOINS NON-BLANK ADDRESS PARTS WITH ", " INTO W-NAME-RESULT,
014950*    TRIMMING TRAILING SPACES FIRST THE SAME WAY 2516-STRING-PART
014960*    DOES SO A MULTI-WORD STREET OR CITY NAME DOES NOT GET CUT OFF
014970*    AT ITS FIRST EMBEDDED SPACE.
014980*    -------------------------------------------------------------
014990 8090-JOIN-ADDRESS-PART.
015000
015010     IF W-NAME-RESULT = SPACES
015020        MOVE W-NAME-SOURCE TO W-NAME-RESULT
015030     ELSE
015040        MOVE 60 TO W-JOIN-LEN-A
015050        PERFORM 2517-BACK-OFF-JOIN-A
015060           THRU 2517-BACK-OFF-JOIN-A-EXIT
015070           UNTIL W-JOIN-LEN-A = 0
015080              OR W-NAME-RESULT (W-JOIN-LEN-A:1) NOT = SPACE
015090
015100        MOVE 60 TO W-JOIN-LEN-B
015110        PERFORM 2518-BACK-OFF-JOIN-B
015120           THRU 2518-BACK-OFF-JOIN-B-EXIT
015130           UNTIL W-JOIN-LEN-B = 0
015140              OR W-NAME-SOURCE (W-JOIN-LEN-B:1) NOT = SPACE
015150
015160        COMPUTE W-JOIN-AVAIL = 60 - W-JOIN-LEN-A - 2
015170        IF W-JOIN-LEN-B > W-JOIN-AVAIL
015180           MOVE W-JOIN-AVAIL TO W-JOIN-LEN-B
015190
015200        IF W-JOIN-LEN-B > 0
015210           MOVE ", " TO W-NAME-RESULT (W-JOIN-LEN-A + 1:2)
015220           MOVE W-NAME-SOURCE (1:W-JOIN-LEN-B)
015230             TO W-NAME-RESULT (W-JOIN-LEN-A + 3:W-JOIN-LEN-B).
015240
015250 8090-JOIN-ADDRESS-PART-EXIT.
015260     EXIT.
015270*    -------------------------------------------------------------
015280*    NOTES -- ALL NOTES JOINED WITH "; " INTO ONE COLUMN.
015290*    -------------------------------------------------------------
015300 8085-JOIN-CSV-NOTES.
015310
015320     MOVE SPACES TO W-CSV-NOTE-JOIN.
015330     MOVE 0 TO W-NOTE-SUB.
015340     PERFORM 8086-JOIN-ONE-NOTE
015350        THRU 8086-JOIN-ONE-NOTE-EXIT
015360        UNTIL W-NOTE-SUB >= W-OUT-NOTE-COUNT (W-OUT-IDX).
015370
015380 8085-JOIN-CSV-NOTES-EXIT.
015390     EXIT.
015400*    -------------------------------------------------------------
015410*    NOTES CAN RUN TO 60 CHARACTERS EACH AND THE JOINED LINE TO 188
015420*    -- SAME BACK-OFF / REFERENCE-MODIFICATION TECHNIQUE AS
015430*    2516-STRING-PART, JUST WITH WIDER FIELDS AND A "; " SEPARATOR.
015440*    -------------------------------------------------------------
015450 8086-JOIN-ONE-NOTE.
015460
015470     ADD 1 TO W-NOTE-SUB.
015480     IF W-CSV-NOTE-JOIN = SPACES
015490        MOVE W-OUT-NOTE (W-OUT-IDX, W-NOTE-SUB) TO W-CSV-NOTE-JOIN
015500     ELSE
015510        MOVE 188 TO W-JOIN-LEN-A
015520        PERFORM 8087-BACK-OFF-NOTE-JOIN-LEN
015530           THRU 8087-BACK-OFF-NOTE-JOIN-LEN-EXIT
015540           UNTIL W-JOIN-LEN-A = 0
015550              OR W-CSV-NOTE-JOIN (W-JOIN-LEN-A:1) NOT = SPACE
015560
015570        MOVE 60 TO W-JOIN-LEN-B
015580        PERFORM 8088-BACK-OFF-NOTE-PART-LEN
015590           THRU 8088-BACK-OFF-NOTE-PART-LEN-EXIT
015600           UNTIL W-JOIN-LEN-B = 0
015610              OR W-OUT-NOTE (W-OUT-IDX, W-NOTE-SUB) (W-JOIN-LEN-B:1)
015620                 NOT = SPACE
015630
015640        COMPUTE W-JOIN-AVAIL = 188 - W-JOIN-LEN-A - 2
015650        IF W-JOIN-LEN-B > W-JOIN-AVAIL
015660           MOVE W-JOIN-AVAIL TO W-JOIN-LEN-B
015670
015680        IF W-JOIN-LEN-B > 0
015690           MOVE "; " TO W-CSV-NOTE-JOIN (W-JOIN-LEN-A + 1:2)
015700           MOVE W-OUT-NOTE (W-OUT-IDX, W-NOTE-SUB) (1:W-JOIN-LEN-B)
015710             TO W-CSV-NOTE-JOIN (W-JOIN-LEN-A + 3:W-JOIN-LEN-B).
015720
015730 8086-JOIN-ONE-NOTE-EXIT.
015740     EXIT.
015750*    -------------------------------------------------------------
015760*    WALKS W-JOIN-LEN-A BACK PAST A TRAILING SPACE IN THE NOTE-JOIN
015770*    FIELD BUILT SO FAR.
015780 8087-BACK-OFF-NOTE-JOIN-LEN.
015790
015800     SUBTRACT 1 FROM W-JOIN-LEN-A.
015810
015820 8087-BACK-OFF-NOTE-JOIN-LEN-EXIT.
015830     EXIT.
015840*    -------------------------------------------------------------
015850*    SAME IDEA AS 8087, BACKING OFF THE LENGTH OF THE NOTE BEING ADDED.
015860 8088-BACK-OFF-NOTE-PART-LEN.
015870
015880     SUBTRACT 1 FROM W-JOIN-LEN-B.
015890
015900 8088-BACK-OFF-NOTE-PART-LEN-EXIT.
015910     EXIT.
015920*    -------------------------------------------------------------
015930*    GENERIC CSV FIELD APPEND -- QUOTES THE VALUE IF IT CONTAINS A
015940*    COMMA, PREFIXES A COMMA UNLESS THIS IS THE FIRST FIELD ON THE
015950*    LINE, AND TACKS IT ONTO CSV-RPT-RECORD.  FINDS THE CURRENT
015960*    TRIMMED LENGTH OF THE LINE AND OF THE INCOMING FIELD BY THE
015970*    SAME BACK-OFF TECHNIQUE AS 2516-STRING-PART, THEN PLACES EACH
015980*    PIECE BY REFERENCE MODIFICATION -- A CSV LINE HOLDS MANY
015990*    EMBEDDED SPACES (FULL NAMES, STREET ADDRESSES) SO A DELIMITED
016000*    BY SPACE STRING WOULD CUT THE LINE OFF AT THE FIRST ONE.
016010*    -------------------------------------------------------------
016020 8060-APPEND-CSV-FIELD.
016030
016040*    A FIELD CONTAINING A COMMA (MOST COMMONLY A STREET ADDRESS) HAS
016050*    TO BE QUOTED OR IT WOULD SPLIT INTO EXTRA COLUMNS WHEN SOMEONE
016060*    OPENS THE FILE IN A SPREADSHEET.
016070     MOVE 0 TO W-CSV-COMMA-COUNT.
016080     INSPECT W-CSV-FIELD-SOURCE TALLYING
016090             W-CSV-COMMA-COUNT FOR ALL ",".
016100
016110     IF W-CSV-COMMA-COUNT > 0
016120        MOVE "Y" TO W-CSV-NEEDS-QUOTES
016130     ELSE
016140        MOVE "N" TO W-CSV-NEEDS-QUOTES.
016150
016160*    2000-BYTE LINE, 150-BYTE FIELD -- BOTH CEILINGS COME FROM
016170*    CSV-RPT-RECORD AND W-CSV-FIELD-SOURCE'S OWN PIC CLAUSES.
016180     MOVE 2000 TO W-JOIN-LEN-A.
016190     PERFORM 8061-BACK-OFF-CSV-LINE-LEN
016200        THRU 8061-BACK-OFF-CSV-LINE-LEN-EXIT
016210        UNTIL W-JOIN-LEN-A = 0
016220           OR CSV-RPT-RECORD (W-JOIN-LEN-A:1) NOT = SPACE.
016230
016240     MOVE 150 TO W-JOIN-LEN-B.
016250     PERFORM 8062-BACK-OFF-CSV-FIELD-LEN
016260        THRU 8062-BACK-OFF-CSV-FIELD-LEN-EXIT
016270        UNTIL W-JOIN-LEN-B = 0
016280           OR W-CSV-FIELD-SOURCE (W-JOIN-LEN-B:1) NOT = SPACE.
016290
016300*    NO LEADING COMMA ON THE FIRST FIELD OF THE LINE -- EVERY FIELD
016310*    AFTER IT GETS ONE TACKED ON BEFORE ITS OWN VALUE.
016320     IF W-CSV-IS-FIRST-FIELD
016330        MOVE "N" TO W-CSV-FIRST-FIELD
016340     ELSE
016350        ADD 1 TO W-JOIN-LEN-A
016360        MOVE "," TO CSV-RPT-RECORD (W-JOIN-LEN-A:1).
016370
016380     IF W-CSV-FIELD-NEEDS-QUOTES
016390        ADD 1 TO W-JOIN-LEN-A
016400        MOVE '"' TO CSV-RPT-RECORD (W-JOIN-LEN-A:1)
016410        IF W-JOIN-LEN-B > 0
016420           MOVE W-CSV-FIELD-SOURCE (1:W-JOIN-LEN-B)
016430             TO CSV-RPT-RECORD (W-JOIN-LEN-A + 1:W-JOIN-LEN-B)
016440           ADD W-JOIN-LEN-B TO W-JOIN-LEN-A
016450        END-IF
016460        ADD 1 TO W-JOIN-LEN-A
016470        MOVE '"' TO CSV-RPT-RECORD (W-JOIN-LEN-A:1)
016480     ELSE
016490        IF W-JOIN-LEN-B > 0
016500           MOVE W-CSV-FIELD-SOURCE (1:W-JOIN-LEN-B)
016510             TO CSV-RPT-RECORD (W-JOIN-LEN-A + 1:W-JOIN-LEN-B).
016520
016530 8060-APPEND-CSV-FIELD-EXIT.
016540     EXIT.
016550*    -------------------------------------------------------------
016560*    WALKS W-JOIN-LEN-A BACK TO FIND THE CURRENT TRIMMED LENGTH OF
016570*    CSV-RPT-RECORD.
016580 8061-BACK-OFF-CSV-LINE-LEN.
016590
016600     SUBTRACT 1 FROM W-JOIN-LEN-A.
016610
016620 8061-BACK-OFF-CSV-LINE-LEN-EXIT.
016630     EXIT.
016640*    -------------------------------------------------------------
016650*    SAME IDEA AS 8061, FOR THE TRIMMED LENGTH OF THE INCOMING FIELD.
016660 8062-BACK-OFF-CSV-FIELD-LEN.
016670
016680     SUBTRACT 1 FROM W-JOIN-LEN-B.
016690
016700 8062-BACK-OFF-CSV-FIELD-LEN-EXIT.
016710     EXIT.
016720*    -------------------------------------------------------------
016730*    STEP 10 -- VALIDATE: RE-READ CONTACT-OUT, COUNT RECORDS,
016740*    CHECK THE EXPECTED-COUNT RELATION.
016750*    -------------------------------------------------------------
016760 9000-VALIDATE-OUTPUT.
016770
016780*    CONTACT-OUT WAS JUST WRITTEN SEQUENTIALLY BY STEP 8 -- CLOSE AND
016790*    REOPEN INPUT TO READ IT BACK FOR THE VALIDATION PASS BELOW, THEN
016800*    CLOSE AND REOPEN EXTEND FURTHER DOWN SO 9100 AND 9600 CAN STILL
016810*    USE IT AS OUTPUT.
016820     CLOSE CONTACT-OUT-FILE.
016830     OPEN INPUT CONTACT-OUT-FILE.
016840
016850     MOVE 0    TO W-VALIDATE-READ-COUNT.
016860     MOVE "N"  TO W-END-OF-VALIDATE-READ.
016870
016880     PERFORM 9010-READ-ONE-VALIDATE-RECORD
016890        THRU 9010-READ-ONE-VALIDATE-RECORD-EXIT
016900        UNTIL END-OF-VALIDATE-READ.
016910
016920     CLOSE CONTACT-OUT-FILE.
016930     OPEN EXTEND CONTACT-OUT-FILE.
016940
016950*    EXPECTED FINAL COUNT = EVERY CONTACT READ, LESS ONE PER MERGED
016960*    CONTACT OVER AND ABOVE THE SURVIVING GROUP RECORD ITSELF.
016970     COMPUTE W-MATCH-PHONE-SUB-2 =
016980             W-TOTAL-CONTACTS -
016990             (W-CONTACTS-IN-DUPES - W-DUPLICATE-GROUPS).
017000
017010     IF W-VALIDATE-READ-COUNT = W-OUTPUT-TABLE-COUNT
017020        AND W-VALIDATE-READ-COUNT = W-MATCH-PHONE-SUB-2
017030           SET VALIDATION-PASSED TO TRUE
017040     ELSE
017050        SET VALIDATION-FAILED TO TRUE.
017060
017070     PERFORM 9100-PRINT-VALIDATION-BLOCK
017080        THRU 9100-PRINT-VALIDATION-BLOCK-EXIT.
017090
017100 9000-VALIDATE-OUTPUT-EXIT.
017110     EXIT.
017120*    -------------------------------------------------------------
017130*    RE-READS ONE CONTACT-OUT RECORD DURING VALIDATION AND TALLIES ITS
017140*    PHONE TYPE-PRESERVE COUNTS VIA 9015.
017150 9010-READ-ONE-VALIDATE-RECORD.
017160
017170     READ CONTACT-OUT-FILE
017180        AT END
017190           MOVE "Y" TO W-END-OF-VALIDATE-READ
017200           GO TO 9010-READ-ONE-VALIDATE-RECORD-EXIT.
017210
017220     ADD 1 TO W-VALIDATE-READ-COUNT.
017230
017240     MOVE 0 TO W-VALIDATE-PHONE-SUB.
017250     PERFORM 9015-CHECK-ONE-VALIDATE-PHONE
017260        THRU 9015-CHECK-ONE-VALIDATE-PHONE-EXIT
017270        UNTIL W-VALIDATE-PHONE-SUB >= CTCO-PHONE-COUNT.
017280
017290 9010-READ-ONE-VALIDATE-RECORD-EXIT.
017300     EXIT.
017310*    -------------------------------------------------------------
017320*    ONE PHONE SLOT OF ONE READ-BACK RECORD (TKT 5021 FIX).
017330 9015-CHECK-ONE-VALIDATE-PHONE.
017340
017350     ADD 1 TO W-VALIDATE-PHONE-SUB.
017360     IF CTCO-PHONE-TYPE (W-VALIDATE-PHONE-SUB) NOT = SPACES
017370        ADD 1 TO W-PHONES-WITH-TYPE.
017380     ADD 1 TO W-PHONES-TOTAL.
017390
017400 9015-CHECK-ONE-VALIDATE-PHONE-EXIT.
017410     EXIT.
017420*    -------------------------------------------------------------
017430*    PRINTS THE READ-BACK COUNT, EXPECTED COUNT, AND PASS/FAIL RESULT.
017440 9100-PRINT-VALIDATION-BLOCK.
017450
017460     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
017470     MOVE "VALIDATION REPORT" TO W-PREVIEW-TEXT-LINE.
017480     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
017490
017500     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
017510     MOVE W-VALIDATE-READ-COUNT TO W-RPT-EDIT-NUM.
017520     STRING "  RECORDS READ BACK . . . . " DELIMITED BY SIZE
017530            W-RPT-EDIT-NUM DELIMITED BY SIZE
017540       INTO W-PREVIEW-TEXT-LINE.
017550     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
017560
017570     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
017580     MOVE W-MATCH-PHONE-SUB-2 TO W-RPT-EDIT-NUM.
017590     STRING "  EXPECTED FINAL COUNT . . . " DELIMITED BY SIZE
017600            W-RPT-EDIT-NUM DELIMITED BY SIZE
017610       INTO W-PREVIEW-TEXT-LINE.
017620     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
017630
017640     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
017650     IF VALIDATION-PASSED
017660        MOVE "  RESULT . . . . . . . . . . PASS" TO W-PREVIEW-TEXT-LINE
017670     ELSE
017680        MOVE "  RESULT . . . . . . . . . . FAIL" TO W-PREVIEW-TEXT-LINE.
017690     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
017700
017710     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
017720     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
017730
017740 9100-PRINT-VALIDATION-BLOCK-EXIT.
017750     EXIT.
017760*    -------------------------------------------------------------
017770*    STEP 11 -- PROCESSING SUMMARY: SAME FIVE STATISTICS, ONCE TO
017780*    PREVIEW-RPT AND ONCE TO THE OPERATOR'S CONSOLE.
017790*    -------------------------------------------------------------
017800 9500-DISPLAY-STATISTICS.
017810
017820*    TYPE-PRESERVE PERCENT -- OF THE PHONES WRITTEN TO CONTACT-OUT,
017830*    HOW MANY STILL CARRY A PHONE-TYPE VALUE.  A MERGE BUG ONCE
017840*    DROPPED THE TYPE WHILE KEEPING THE NUMBER; THIS CAUGHT IT (TKT 5021).
017850     IF W-PHONES-TOTAL > 0
017860        COMPUTE W-TYPE-PRESERVE-PERCENT ROUNDED =
017870                W-PHONES-WITH-TYPE * 100 / W-PHONES-TOTAL
017880     ELSE
017890        MOVE 0 TO W-TYPE-PRESERVE-PERCENT.
017900
017910     PERFORM 9600-PRINT-SUMMARY-BLOCK
017920        THRU 9600-PRINT-SUMMARY-BLOCK-EXIT.
017930
017940*    SAME FIVE NUMBERS 9600 JUST WROTE TO PREVIEW-RPT, REPEATED TO
017950*    THE OPERATOR'S CONSOLE SO THE RUN'S RESULT IS VISIBLE WITHOUT
017960*    OPENING THE REPORT FILE.
017970     DISPLAY "CONTACT-DEDUP-BATCH -- PROCESSING SUMMARY".
017980     DISPLAY "  TOTAL CONTACTS. . . . . " W-TOTAL-CONTACTS.
017990     DISPLAY "  DUPLICATE GROUPS. . . . " W-DUPLICATE-GROUPS.
018000     DISPLAY "  CONTACTS MERGED . . . . " W-CONTACTS-MERGED.
018010     DISPLAY "  FINAL CONTACTS. . . . . " W-FINAL-CONTACTS.
018020     DISPLAY "  REDUCTION PERCENT. . . " W-REDUCTION-PERCENT "%".
018030     IF VALIDATION-PASSED
018040        DISPLAY "  VALIDATION. . . . . . . PASS"
018050     ELSE
018060        DISPLAY "  VALIDATION. . . . . . . FAIL".
018070
018080 9500-DISPLAY-STATISTICS-EXIT.
018090     EXIT.
018100*    -------------------------------------------------------------
018110*    PRINTS THE SAME FIVE HEADLINE NUMBERS AS 6100, ONCE MORE, UNDER
018120*    THE PROCESSING-SUMMARY HEADING.
018130 9600-PRINT-SUMMARY-BLOCK.
018140
018150     MOVE "PROCESSING SUMMARY" TO W-PREVIEW-TEXT-LINE.
018160     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
018170
018180     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
018190     MOVE W-TOTAL-CONTACTS TO W-RPT-EDIT-NUM.
018200     STRING "  TOTAL CONTACTS . . . . . . " DELIMITED BY SIZE
018210            W-RPT-EDIT-NUM DELIMITED BY SIZE
018220       INTO W-PREVIEW-TEXT-LINE.
018230     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
018240
018250     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
018260     MOVE W-DUPLICATE-GROUPS TO W-RPT-EDIT-NUM.
018270     STRING "  DUPLICATE GROUPS . . . . . " DELIMITED BY SIZE
018280            W-RPT-EDIT-NUM DELIMITED BY SIZE
018290       INTO W-PREVIEW-TEXT-LINE.
018300     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
018310
018320     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
018330     MOVE W-CONTACTS-MERGED TO W-RPT-EDIT-NUM.
018340     STRING "  CONTACTS MERGED . . . . . " DELIMITED BY SIZE
018350            W-RPT-EDIT-NUM DELIMITED BY SIZE
018360       INTO W-PREVIEW-TEXT-LINE.
018370     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
018380
018390     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
018400     MOVE W-FINAL-CONTACTS TO W-RPT-EDIT-NUM.
018410     STRING "  FINAL CONTACTS . . . . . . " DELIMITED BY SIZE
018420            W-RPT-EDIT-NUM DELIMITED BY SIZE
018430       INTO W-PREVIEW-TEXT-LINE.
018440     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
018450
018460     MOVE SPACES TO W-PREVIEW-TEXT-LINE.
018470     MOVE W-REDUCTION-PERCENT TO W-RPT-EDIT-PCT.
018480     STRING "  REDUCTION PERCENT . . . . " DELIMITED BY SIZE
018490            W-RPT-EDIT-PCT DELIMITED BY SIZE
018500            "%" DELIMITED BY SIZE
018510       INTO W-PREVIEW-TEXT-LINE.
018520     PERFORM 6900-WRITE-PREVIEW-LINE THRU 6900-WRITE-PREVIEW-LINE-EXIT.
018530
018540     PERFORM 6550-FINALIZE-PREVIEW-PAGE
018550        THRU 6550-FINALIZE-PREVIEW-PAGE-EXIT.
018560
018570 9600-PRINT-SUMMARY-BLOCK-EXIT.
018580     EXIT.
018590*    -------------------------------------------------------------
018600*    SHARED PARAGRAPHS COPIED IN FROM THE LIBRARY OF DUPLICATE-
018610*    DETECTION ROUTINES.
018620*    -------------------------------------------------------------
018630     COPY "PL-NRMPHON.CBL".
018640     COPY "PL-NRMNAME.CBL".
018650     COPY "PL-FUZZY.CBL".
018660     COPY "PL-MATCH.CBL".
018670     COPY "PL-GROUP.CBL".
018680     COPY "PL-MERGE.CBL".
018690     COPY "PL-PRTHDR.CBL".
